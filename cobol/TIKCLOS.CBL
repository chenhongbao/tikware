000100*    SECCION IDENTIFICATION DIVISION DEL PROGRAMA
000200 IDENTIFICATION DIVISION.
000300*    IDENTIFICADOR DEL PROGRAMA DENTRO DEL CATALOGO TIKW
000400 PROGRAM-ID.    TIKCLOS.
000500*    PROGRAMADOR RESPONSABLE DE ESTA VERSION DEL FUENTE
000600 AUTHOR.        R. CASTELLANOS SORIA.
000700*    UNIDAD DE SISTEMAS QUE MANTIENE EL PROGRAMA
000800 INSTALLATION.  GRUPO TIKWARE - DEPTO. DE SISTEMAS.
000900*    FECHA EN QUE SE ESCRIBIO LA VERSION ORIGINAL
001000 DATE-WRITTEN.  22/03/1991.
001100*    FECHA DE COMPILACION - SE LLENA EN EL JCL DE COMPILA
001200 DATE-COMPILED.
001300*    NIVEL DE CONFIDENCIALIDAD DEL FUENTE
001400 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL
001500*    AREA AUTORIZADA A OPERAR ESTE PROGRAMA
001600                DEPARTAMENTO DE OPERACIONES DE MERCADOS.
001700******************************************************************
001800*                                                                *
001900*   P R O G R A M A :  T I K C L O S                             *
002000*                                                                *
002100*   APLICACION   :  TIKWARE - MOTOR DE CUENTAS DE FUTUROS        *
002200*   TIPO         :  BATCH                                       *
002300*   DESCRIPCION  :  CONGELA LA POSICION Y LA COMISION DE LOS     *
002400*                   LOTES DE UNA ORDEN DE CIERRE (COMPRA/VENTA), *
002500*                   LOS DIVIDE EN SUBORDEN DE HOY/AYER SEGUN EL  *
002600*                   DIA DE APERTURA, Y PROCESA LOS CALCES QUE    *
002700*                   REALIZAN LA UTILIDAD O PERDIDA DEL CIERRE.   *
002800*   ARCHIVOS     :  ORDEN, CALCE, TARIFC, MULTIPLO, POSICION,    *
002900*                   COMISION, EFECTIVO                          *
003000*   ACCION (ES)  :  LEE / ACTUALIZA POSICION Y COMISION,         *
003100*                   AGREGA EFECTIVO                             *
003200*   PROGRAMA(S)  :  TIKCLOS (UNICO PASO DE ESTE JOB)             *
003300*   BPM/RATIONAL :  TKW-0002                                    *
003400*                                                                *
003500******************************************************************
003600*                    B I T A C O R A   D E   C A M B I O S       *
003700******************************************************************
003800*  FECHA     PROGRAMADOR         TICKET     DESCRIPCION          *
003900*  --------  ------------------  ---------  -------------------- *
004000*  22/03/91  R.CASTELLANOS       TKW-0002   VERSION INICIAL      *
004100*  30/09/91  R.CASTELLANOS       TKW-0016   SE AGREGA VALIDACION *
004200*            DE COMISION NEGATIVA ANTES DE CONGELAR EL CIERRE    *
004300*  18/02/93  M.QUEZADA           TKW-0037   CORRIGE SELECCION DE *
004400*            LA POSICION NORMAL CUANDO HAY VARIOS LOTES IGUALES  *
004500*  05/07/94  M.QUEZADA           TKW-0074   SE AGREGA LA MARCA   *
004600*            HOY/AYER AL MOMENTO DE CONGELAR CADA LOTE           *
004700*  14/12/95  J.ALDANA            TKW-0092   RECALCULO DE COMISION*
004800*            Y UTILIDAD DE CIERRE AL PRECIO DE CALCE             *
004900*  02/06/97  J.ALDANA            TKW-0098   EL EFECTIVO SE GRABA *
005000*            POR EXTENSION (EXTEND), YA NO SE REGRABA COMPLETO   *
005100*  30/12/98  J.ALDANA            TKW-Y2K01  REVISION DEL AMBIENTE*
005200*            PARA EL CAMBIO DE SIGLO - SIN CAMBIOS DE CODIGO,    *
005300*            LAS FECHAS YA ERAN CCYYMMDD DESDE EL DISENO ORIGINAL*
005400*  15/03/99  J.ALDANA            TKW-Y2K02  PRUEBAS DE CORRIDA   *
005500*            CON DIA BURSATIL 20000103 - SIN INCIDENCIAS         *
005600*  08/05/01  M.QUEZADA           TKW-0110   SE AGREGA TARJETA DE *
005700*            PARAMETROS UNICA PARA TODA LA SUITE TIKW*           *
005800*  22/07/03  M.QUEZADA           TKW-0125   ESTADISTICAS DE      *
005900*            ORDENES ACEPTADAS / RECHAZADAS EN CONSOLA           *
006000*  30/06/06  M.QUEZADA           TKW-0142   SI UN LOTE DEL CALCE*
006100*            FALLA AL RECALCULAR, LOS LOTES PENDIENTES QUE       *
006200*            QUEDABAN DESPUES SE SEGUIAN CERRANDO COMO SI NADA -*
006300*            AHORA EL RESTO DE LA ORDEN SE DESHACE TAMBIEN      *
006400*  11/11/07  J.ALDANA            TKW-0143   000-PRINCIPAL Y LAS *
006500*            RUTINAS 400/500 QUEDAN EN PERFORM...THRU; LAS      *
006600*            LECTURAS DE ORDEN Y CALCE VUELVEN AL VIEJO ESTILO  *
006700*            GO TO DE FIN DE ARCHIVO QUE USABA LA SUITE ANTES   *
006800*            DE LA CONVERSION A ESTRUCTURADO DE MEDIADOS DE LOS *
006900*            80, PARA CUMPLIR EL ESTANDAR DE PROGRAMACION TIKW  *
007000******************************************************************
007100*    SECCION ENVIRONMENT DIVISION DEL PROGRAMA
007200 ENVIRONMENT DIVISION.
007300*    INICIO DE LA SECCION CONFIGURATION
007400 CONFIGURATION SECTION.
007500*    IDENTIFICACION DEL EQUIPO DE CORRIDA
007600 SOURCE-COMPUTER.  IBM-370.
007700*    IDENTIFICACION DEL EQUIPO DE CORRIDA
007800 OBJECT-COMPUTER.  IBM-370.
007900*    NOMBRES ESPECIALES DEL AMBIENTE DE CORRIDA
008000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
008100*    CLASE DE CARACTERES DE VALIDACION
008200                    CLASS DIGITOS IS "0" THRU "9".
008300*    INICIO DE LA SECCION INPUT-OUTPUT
008400 INPUT-OUTPUT SECTION.
008500*    INSTRUCCION DE LA RUTINA INPUT-OUTPUT
008600 FILE-CONTROL.
008700*    DECLARACION DEL ARCHIVO ORDEN
008800     SELECT ORDEN        ASSIGN TO ORDEN
008900*    ORGANIZACION SECUENCIAL DEL ARCHIVO
009000            ORGANIZATION IS SEQUENTIAL
009100*    CAMPOS DE STATUS PARA CONTROL DE E/S
009200            FILE STATUS  IS FS-ORDEN  FSE-ORDEN.
009300*    DECLARACION DEL ARCHIVO CALCE
009400     SELECT CALCE        ASSIGN TO CALCE
009500*    ORGANIZACION SECUENCIAL DEL ARCHIVO
009600            ORGANIZATION IS SEQUENTIAL
009700*    CAMPOS DE STATUS PARA CONTROL DE E/S
009800            FILE STATUS  IS FS-CALCE  FSE-CALCE.
009900*    DECLARACION DEL ARCHIVO TARIFC
010000     SELECT TARIFC       ASSIGN TO TARIFC
010100*    ORGANIZACION SECUENCIAL DEL ARCHIVO
010200            ORGANIZATION IS SEQUENTIAL
010300*    CAMPOS DE STATUS PARA CONTROL DE E/S
010400            FILE STATUS  IS FS-TARIFC FSE-TARIFC.
010500*    DECLARACION DEL ARCHIVO MULTIPLO
010600     SELECT MULTIPLO     ASSIGN TO MULTIPLO
010700*    ORGANIZACION SECUENCIAL DEL ARCHIVO
010800            ORGANIZATION IS SEQUENTIAL
010900*    CAMPOS DE STATUS PARA CONTROL DE E/S
011000            FILE STATUS  IS FS-MULTIP FSE-MULTIP.
011100*    DECLARACION DEL ARCHIVO POSICION
011200     SELECT POSICION     ASSIGN TO POSICIO
011300*    ORGANIZACION SECUENCIAL DEL ARCHIVO
011400            ORGANIZATION IS SEQUENTIAL
011500*    CAMPOS DE STATUS PARA CONTROL DE E/S
011600            FILE STATUS  IS FS-POSIC  FSE-POSIC.
011700*    DECLARACION DEL ARCHIVO POSICION-NVA
011800     SELECT POSICION-NVA ASSIGN TO POSICNVA
011900*    ORGANIZACION SECUENCIAL DEL ARCHIVO
012000            ORGANIZATION IS SEQUENTIAL
012100*    CAMPOS DE STATUS PARA CONTROL DE E/S
012200            FILE STATUS  IS FS-POSNV  FSE-POSNV.
012300*    DECLARACION DEL ARCHIVO COMISION
012400     SELECT COMISION     ASSIGN TO COMISION
012500*    ORGANIZACION SECUENCIAL DEL ARCHIVO
012600            ORGANIZATION IS SEQUENTIAL
012700*    CAMPOS DE STATUS PARA CONTROL DE E/S
012800            FILE STATUS  IS FS-COMIS  FSE-COMIS.
012900*    DECLARACION DEL ARCHIVO COMISION-NVA
013000     SELECT COMISION-NVA ASSIGN TO COMISNVA
013100*    ORGANIZACION SECUENCIAL DEL ARCHIVO
013200            ORGANIZATION IS SEQUENTIAL
013300*    CAMPOS DE STATUS PARA CONTROL DE E/S
013400            FILE STATUS  IS FS-COMNV  FSE-COMNV.
013500*    DECLARACION DEL ARCHIVO EFECTIVO
013600     SELECT EFECTIVO     ASSIGN TO EFECTIVO
013700*    ORGANIZACION SECUENCIAL DEL ARCHIVO
013800            ORGANIZATION IS SEQUENTIAL
013900*    CAMPOS DE STATUS PARA CONTROL DE E/S
014000            FILE STATUS  IS FS-EFECT  FSE-EFECT.
014100*    SECCION DATA DIVISION DEL PROGRAMA
014200 DATA DIVISION.
014300*    INICIO DE LA SECCION FILE
014400 FILE SECTION.
014500*    DESCRIPCION DEL ARCHIVO ORDEN
014600 FD  ORDEN
014700*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
014800     LABEL RECORDS ARE STANDARD
014900*    MODO DE GRABACION FIJO DEL ARCHIVO
015000     RECORDING MODE IS F.
015100*    SE INCLUYE EL COPYBOOK TIKWORD
015200     COPY TIKWORD.
015300*    DESCRIPCION DEL ARCHIVO CALCE
015400 FD  CALCE
015500*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
015600     LABEL RECORDS ARE STANDARD
015700*    MODO DE GRABACION FIJO DEL ARCHIVO
015800     RECORDING MODE IS F.
015900*    SE INCLUYE EL COPYBOOK TIKWTRD
016000     COPY TIKWTRD.
016100*    DESCRIPCION DEL ARCHIVO TARIFC
016200 FD  TARIFC
016300*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
016400     LABEL RECORDS ARE STANDARD
016500*    MODO DE GRABACION FIJO DEL ARCHIVO
016600     RECORDING MODE IS F.
016700*    SE INCLUYE EL COPYBOOK TIKWRAT
016800     COPY TIKWRAT REPLACING REG-TIKRAT    BY REG-TARIFC
016900*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
017000                            RAT-SIMBOLO   BY TC-SIMBOLO
017100*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
017200                            RAT-DIRECCION BY TC-DIRECCION
017300*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
017400                            RAT-OFFSET    BY TC-OFFSET
017500*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
017600                            RAT-RATIO     BY TC-RATIO
017700*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
017800                            RAT-TIPO      BY TC-TIPO
017900*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
018000                            RAT-LARGO     BY TC-LARGO
018100*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
018200                            RAT-CORTO     BY TC-CORTO
018300*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
018400                            RAT-APERTURA  BY TC-APERTURA
018500*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
018600                            RAT-CIERRE    BY TC-CIERRE
018700*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
018800                            RAT-POR-VOLUMEN BY TC-POR-VOLUMEN
018900*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
019000                            RAT-POR-MONTO BY TC-POR-MONTO.
019100*    DESCRIPCION DEL ARCHIVO MULTIPLO
019200 FD  MULTIPLO
019300*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
019400     LABEL RECORDS ARE STANDARD
019500*    MODO DE GRABACION FIJO DEL ARCHIVO
019600     RECORDING MODE IS F.
019700*    SE INCLUYE EL COPYBOOK TIKWMUL
019800     COPY TIKWMUL.
019900*    DESCRIPCION DEL ARCHIVO POSICION
020000 FD  POSICION
020100*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
020200     LABEL RECORDS ARE STANDARD
020300*    MODO DE GRABACION FIJO DEL ARCHIVO
020400     RECORDING MODE IS F.
020500*    SE INCLUYE EL COPYBOOK TIKWPOS
020600     COPY TIKWPOS.
020700*    DESCRIPCION DEL ARCHIVO POSICION-NVA
020800 FD  POSICION-NVA
020900*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
021000     LABEL RECORDS ARE STANDARD
021100*    MODO DE GRABACION FIJO DEL ARCHIVO
021200     RECORDING MODE IS F.
021300*    SE INCLUYE EL COPYBOOK TIKWPOS
021400     COPY TIKWPOS REPLACING REG-TIKPOS   BY REG-TIKPOS-NVO
021500*    INSTRUCCION DE LA RUTINA FILE
021600                            POS-ID        BY PN-ID
021700*    INSTRUCCION DE LA RUTINA FILE
021800                            POS-USUARIO   BY PN-USUARIO
021900*    INSTRUCCION DE LA RUTINA FILE
022000                            POS-SIMBOLO   BY PN-SIMBOLO
022100*    INSTRUCCION DE LA RUTINA FILE
022200                            POS-BOLSA     BY PN-BOLSA
022300*    INSTRUCCION DE LA RUTINA FILE
022400                            POS-PRECIO    BY PN-PRECIO
022500*    INSTRUCCION DE LA RUTINA FILE
022600                            POS-MULTIPLO  BY PN-MULTIPLO
022700*    INSTRUCCION DE LA RUTINA FILE
022800                            POS-MARGEN    BY PN-MARGEN
022900*    INSTRUCCION DE LA RUTINA FILE
023000                            POS-DIRECCION BY PN-DIRECCION
023100*    INSTRUCCION DE LA RUTINA FILE
023200                            POS-LARGO     BY PN-LARGO
023300*    INSTRUCCION DE LA RUTINA FILE
023400                            POS-CORTO     BY PN-CORTO
023500*    INSTRUCCION DE LA RUTINA FILE
023600                            POS-DIA-APERTURA BY PN-DIA-APERTURA
023700*    INSTRUCCION DE LA RUTINA FILE
023800                            POS-HORA-APERTURA BY PN-HORA-APERTURA
023900*    INSTRUCCION DE LA RUTINA FILE
024000                            POS-HORA-APERTURA-R
024100*    INSTRUCCION DE LA RUTINA FILE
024200                                 BY PN-HORA-APERTURA-R
024300*    INSTRUCCION DE LA RUTINA FILE
024400                            POS-HA-FECHA  BY PN-HA-FECHA
024500*    INSTRUCCION DE LA RUTINA FILE
024600                            POS-HA-HORA   BY PN-HA-HORA
024700*    INSTRUCCION DE LA RUTINA FILE
024800                            POS-ESTADO    BY PN-ESTADO
024900*    INSTRUCCION DE LA RUTINA FILE
025000                            POS-CONGELADO-APERT BY PN-CONG-APERT
025100*    INSTRUCCION DE LA RUTINA FILE
025200                            POS-CONGELADO-CIERRE BY PN-CONG-CIERRE
025300*    INSTRUCCION DE LA RUTINA FILE
025400                            POS-NORMAL    BY PN-NORMAL.
025500*    DESCRIPCION DEL ARCHIVO COMISION
025600 FD  COMISION
025700*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
025800     LABEL RECORDS ARE STANDARD
025900*    MODO DE GRABACION FIJO DEL ARCHIVO
026000     RECORDING MODE IS F.
026100*    SE INCLUYE EL COPYBOOK TIKWCOM
026200     COPY TIKWCOM.
026300*    DESCRIPCION DEL ARCHIVO COMISION-NVA
026400 FD  COMISION-NVA
026500*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
026600     LABEL RECORDS ARE STANDARD
026700*    MODO DE GRABACION FIJO DEL ARCHIVO
026800     RECORDING MODE IS F.
026900*    SE INCLUYE EL COPYBOOK TIKWCOM
027000     COPY TIKWCOM REPLACING REG-TIKCOM   BY REG-TIKCOM-NVO
027100*    INSTRUCCION DE LA RUTINA FILE
027200                            COM-ID        BY CN-ID
027300*    INSTRUCCION DE LA RUTINA FILE
027400                            COM-USUARIO   BY CN-USUARIO
027500*    INSTRUCCION DE LA RUTINA FILE
027600                            COM-SIMBOLO   BY CN-SIMBOLO
027700*    INSTRUCCION DE LA RUTINA FILE
027800                            COM-DIRECCION BY CN-DIRECCION
027900*    INSTRUCCION DE LA RUTINA FILE
028000                            COM-LARGO     BY CN-LARGO
028100*    INSTRUCCION DE LA RUTINA FILE
028200                            COM-CORTO     BY CN-CORTO
028300*    INSTRUCCION DE LA RUTINA FILE
028400                            COM-OFFSET    BY CN-OFFSET
028500*    INSTRUCCION DE LA RUTINA FILE
028600                            COM-APERTURA  BY CN-APERTURA
028700*    INSTRUCCION DE LA RUTINA FILE
028800                            COM-CIERRE    BY CN-CIERRE
028900*    INSTRUCCION DE LA RUTINA FILE
029000                            COM-COMISION  BY CN-COMISION
029100*    INSTRUCCION DE LA RUTINA FILE
029200                            COM-DIA-BURSATIL BY CN-DIA-BURSATIL
029300*    INSTRUCCION DE LA RUTINA FILE
029400                            COM-HORA-MARCA BY CN-HORA-MARCA
029500*    INSTRUCCION DE LA RUTINA FILE
029600                            COM-HORA-MARCA-R BY CN-HORA-MARCA-R
029700*    INSTRUCCION DE LA RUTINA FILE
029800                            COM-HM-FECHA  BY CN-HM-FECHA
029900*    INSTRUCCION DE LA RUTINA FILE
030000                            COM-HM-HORA   BY CN-HM-HORA
030100*    INSTRUCCION DE LA RUTINA FILE
030200                            COM-ESTADO    BY CN-ESTADO
030300*    INSTRUCCION DE LA RUTINA FILE
030400                            COM-CONGELADA BY CN-CONGELADA
030500*    INSTRUCCION DE LA RUTINA FILE
030600                            COM-NORMAL    BY CN-NORMAL.
030700*    DESCRIPCION DEL ARCHIVO EFECTIVO
030800 FD  EFECTIVO
030900*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
031000     LABEL RECORDS ARE STANDARD
031100*    MODO DE GRABACION FIJO DEL ARCHIVO
031200     RECORDING MODE IS F.
031300*    SE INCLUYE EL COPYBOOK TIKWCSH
031400     COPY TIKWCSH.
031500*    INICIO DE LA SECCION WORKING-STORAGE
031600 WORKING-STORAGE SECTION.
031700*    CAMPO WKS-TARJETA-PARM
031800 01  WKS-TARJETA-PARM.
031900*    SE INCLUYE EL COPYBOOK TIKWPRM
032000     COPY TIKWPRM.
032100*    CAMPO WKS-ESTADOS-ARCHIVO
032200 01  WKS-ESTADOS-ARCHIVO.
032300*    CAMPO FS-ORDEN (ALFANUMERICO)
032400     05  FS-ORDEN            PIC XX.
032500*    CAMPO FSE-ORDEN
032600     05  FSE-ORDEN.
032700*    CAMPO FSE-ORDEN-RETURN (CONTADOR BINARIO)
032800         10  FSE-ORDEN-RETURN    PIC S9(4) COMP-5.
032900*    CAMPO FSE-ORDEN-FUNCION (CONTADOR BINARIO)
033000         10  FSE-ORDEN-FUNCION   PIC S9(4) COMP-5.
033100*    CAMPO FSE-ORDEN-FEEDBACK (CONTADOR BINARIO)
033200         10  FSE-ORDEN-FEEDBACK  PIC S9(4) COMP-5.
033300*    CAMPO FS-CALCE (ALFANUMERICO)
033400     05  FS-CALCE            PIC XX.
033500*    CAMPO FSE-CALCE
033600     05  FSE-CALCE.
033700*    CAMPO FSE-CALCE-RETURN (CONTADOR BINARIO)
033800         10  FSE-CALCE-RETURN    PIC S9(4) COMP-5.
033900*    CAMPO FSE-CALCE-FUNCION (CONTADOR BINARIO)
034000         10  FSE-CALCE-FUNCION   PIC S9(4) COMP-5.
034100*    CAMPO FSE-CALCE-FEEDBACK (CONTADOR BINARIO)
034200         10  FSE-CALCE-FEEDBACK  PIC S9(4) COMP-5.
034300*    CAMPO FS-TARIFC (ALFANUMERICO)
034400     05  FS-TARIFC           PIC XX.
034500*    CAMPO FSE-TARIFC (TABLA EN MEMORIA, CONTADOR BINARIO)
034600     05  FSE-TARIFC          PIC S9(4) COMP-5 OCCURS 3.
034700*    CAMPO FS-MULTIP (ALFANUMERICO)
034800     05  FS-MULTIP           PIC XX.
034900*    CAMPO FSE-MULTIP (TABLA EN MEMORIA, CONTADOR BINARIO)
035000     05  FSE-MULTIP          PIC S9(4) COMP-5 OCCURS 3.
035100*    CAMPO FS-POSIC (ALFANUMERICO)
035200     05  FS-POSIC            PIC XX.
035300*    CAMPO FSE-POSIC (TABLA EN MEMORIA, CONTADOR BINARIO)
035400     05  FSE-POSIC           PIC S9(4) COMP-5 OCCURS 3.
035500*    CAMPO FS-POSNV (ALFANUMERICO)
035600     05  FS-POSNV            PIC XX.
035700*    CAMPO FSE-POSNV (TABLA EN MEMORIA, CONTADOR BINARIO)
035800     05  FSE-POSNV           PIC S9(4) COMP-5 OCCURS 3.
035900*    CAMPO FS-COMIS (ALFANUMERICO)
036000     05  FS-COMIS            PIC XX.
036100*    CAMPO FSE-COMIS (TABLA EN MEMORIA, CONTADOR BINARIO)
036200     05  FSE-COMIS           PIC S9(4) COMP-5 OCCURS 3.
036300*    CAMPO FS-COMNV (ALFANUMERICO)
036400     05  FS-COMNV            PIC XX.
036500*    CAMPO FSE-COMNV (TABLA EN MEMORIA, CONTADOR BINARIO)
036600     05  FSE-COMNV           PIC S9(4) COMP-5 OCCURS 3.
036700*    CAMPO FS-EFECT (ALFANUMERICO)
036800     05  FS-EFECT            PIC XX.
036900*    CAMPO FSE-EFECT (TABLA EN MEMORIA, CONTADOR BINARIO)
037000     05  FSE-EFECT           PIC S9(4) COMP-5 OCCURS 3.
037100*    CAMPO WKS-DATOS-ERROR
037200 01  WKS-DATOS-ERROR.
037300*    CAMPO WKS-PROGRAMA (ALFANUMERICO)
037400     05  WKS-PROGRAMA         PIC X(08) VALUE "TIKCLOS".
037500*    CAMPO WKS-ARCHIVO (ALFANUMERICO)
037600     05  WKS-ARCHIVO          PIC X(08).
037700*    CAMPO WKS-ACCION (ALFANUMERICO)
037800     05  WKS-ACCION           PIC X(06).
037900*    CAMPO WKS-LLAVE (ALFANUMERICO)
038000     05  WKS-LLAVE            PIC X(12).
038100*    CAMPO WKS-LLAVE-R (REDEFINICION)
038200     05  WKS-LLAVE-R REDEFINES WKS-LLAVE.
038300*    CAMPO WKS-LLAVE-PARTE-1 (ALFANUMERICO)
038400         10  WKS-LLAVE-PARTE-1    PIC X(06).
038500*    CAMPO WKS-LLAVE-PARTE-2 (ALFANUMERICO)
038600         10  WKS-LLAVE-PARTE-2    PIC X(06).
038700*    CAMPO WKS-SWITCHES
038800 01  WKS-SWITCHES.
038900*    CAMPO WKS-SW-FIN-ORDEN (ALFANUMERICO)
039000     05  WKS-SW-FIN-ORDEN     PIC X    VALUE "N".
039100*    CONDICION 88 QUE INDICA FIN-ORDENES
039200         88  FIN-ORDENES               VALUE "S".
039300*    CAMPO WKS-SW-FIN-CALCE (ALFANUMERICO)
039400     05  WKS-SW-FIN-CALCE     PIC X    VALUE "N".
039500*    CONDICION 88 QUE INDICA FIN-CALCES
039600         88  FIN-CALCES                VALUE "S".
039700*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-DIA-BURSATIL
039800 77  WKS-DIA-BURSATIL         PIC 9(8)         COMP.
039900*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-HORA-CORRIDA
040000 77  WKS-HORA-CORRIDA         PIC X(14).
040100*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-HORA-CORRIDA-R
040200 77  WKS-HORA-CORRIDA-R REDEFINES WKS-HORA-CORRIDA.
040300*    CAMPO WKS-HC-FECHA (NUMERICO)
040400     05  WKS-HC-FECHA         PIC 9(8).
040500*    CAMPO WKS-HC-HORA (NUMERICO)
040600     05  WKS-HC-HORA          PIC 9(6).
040700*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-SEC-COM
040800 77  WKS-SEC-COM              PIC 9(9)         COMP.
040900*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-SEC-CSH
041000 77  WKS-SEC-CSH              PIC 9(9)         COMP.
041100*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-POSICIONES
041200 77  WKS-TOTAL-POSICIONES     PIC 9(5)         COMP.
041300*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-COMISIONES
041400 77  WKS-TOTAL-COMISIONES     PIC 9(5)         COMP.
041500*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-TC
041600 77  WKS-TOTAL-TC             PIC 9(4)         COMP.
041700*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-MUL
041800 77  WKS-TOTAL-MUL            PIC 9(4)         COMP.
041900*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-COM-INICIO-ORDEN
042000 77  WKS-COM-INICIO-ORDEN     PIC 9(5)         COMP.
042100*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-I
042200 77  WKS-I                    PIC 9(5)         COMP.
042300*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-J
042400 77  WKS-J                    PIC 9(5)         COMP.
042500*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-K
042600 77  WKS-K                    PIC 9(5)         COMP.
042700*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-ERROR-ORDEN
042800 77  WKS-ERROR-ORDEN          PIC 9(2)         COMP.
042900*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-ORDENES-ACEPTADAS
043000 77  WKS-ORDENES-ACEPTADAS    PIC 9(7)         COMP.
043100*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-ORDENES-RECHAZADAS
043200 77  WKS-ORDENES-RECHAZADAS   PIC 9(7)         COMP.
043300*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-CALCES-ACEPTADOS
043400 77  WKS-CALCES-ACEPTADOS     PIC 9(7)         COMP.
043500*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-CALCES-RECHAZADOS
043600 77  WKS-CALCES-RECHAZADOS    PIC 9(7)         COMP.
043700*    TKW-0142: EN "S" UNA VEZ QUE UN LOTE DEL CALCE FALLA -  *
043800*    LOS LOTES PENDIENTES QUE FALTABAN SE DESHACEN            *
043900*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-SW-CALCE-ABORTADO
044000 77  WKS-SW-CALCE-ABORTADO    PIC X(01).
044100*    CAMPO WKS-ID-NUEVO
044200 01  WKS-ID-NUEVO.
044300*    CAMPO WKS-ID-PREFIJO (ALFANUMERICO)
044400     05  WKS-ID-PREFIJO       PIC X(02).
044500*    CAMPO WKS-ID-NUMERO (NUMERICO)
044600     05  WKS-ID-NUMERO        PIC 9(10).
044700******************************************************************
044800*    ETIQUETA DE CORRELACION ORDEN/SUBORDEN - LOS PRIMEROS 11    *
044900*    CARACTERES SON ORD-ID, EL CARACTER 12 ES "T" (SUBORDEN DE   *
045000*    HOY) O "Y" (SUBORDEN DE AYER); EL CALCE TRAE LA MISMA       *
045100*    ETIQUETA EN TRD-ID PARA CORRELACIONARSE (VER 500-)          *
045200******************************************************************
045300*    CAMPO WKS-ETIQUETA-SUBORDEN
045400 01  WKS-ETIQUETA-SUBORDEN.
045500*    CAMPO WKS-ETQ-PREFIJO (ALFANUMERICO)
045600     05  WKS-ETQ-PREFIJO      PIC X(11).
045700*    CAMPO WKS-ETQ-BALDE (ALFANUMERICO)
045800     05  WKS-ETQ-BALDE        PIC X(01).
045900*    CONDICION 88 QUE INDICA WKS-ETQ-HOY
046000         88  WKS-ETQ-HOY               VALUE "T".
046100*    CONDICION 88 QUE INDICA WKS-ETQ-AYER
046200         88  WKS-ETQ-AYER               VALUE "Y".
046300*    CAMPO WKS-DIRECCION-TRABAJO (ALFANUMERICO)
046400 01  WKS-DIRECCION-TRABAJO    PIC X(01).
046500*    CONDICION 88 QUE INDICA WKS-DIR-LARGO
046600     88  WKS-DIR-LARGO                  VALUE "a".
046700*    CONDICION 88 QUE INDICA WKS-DIR-CORTO
046800     88  WKS-DIR-CORTO                  VALUE "b".
046900*    CAMPO WKS-DIRECCION-R (REDEFINICION)
047000 01  WKS-DIRECCION-R REDEFINES WKS-DIRECCION-TRABAJO.
047100*    CAMPO WKS-DIR-CRUDO (ALFANUMERICO)
047200     05  WKS-DIR-CRUDO        PIC X(01).
047300*    CAMPO WKS-AREA-CUOTA
047400 01  WKS-AREA-CUOTA.
047500*    CAMPO WKS-RATIO-VALOR (NUMERICO CON SIGNO)
047600     05  WKS-RATIO-VALOR      PIC S9(7)V9(4).
047700*    CAMPO WKS-RATIO-TIPO (ALFANUMERICO)
047800     05  WKS-RATIO-TIPO       PIC X(01).
047900*    CAMPO WKS-MULTIPLO-LOTE (CONTADOR BINARIO)
048000     05  WKS-MULTIPLO-LOTE    PIC S9(9)        COMP-3.
048100*    CAMPO WKS-PRECIO-BASE (NUMERICO CON SIGNO)
048200     05  WKS-PRECIO-BASE      PIC S9(9)V9(4).
048300*    CAMPO WKS-CUOTA-CALCULADA (NUMERICO CON SIGNO)
048400     05  WKS-CUOTA-CALCULADA  PIC S9(11)V99.
048500*    CAMPO WKS-COMISION-LOTE (NUMERICO CON SIGNO)
048600     05  WKS-COMISION-LOTE    PIC S9(11)V99.
048700*    CAMPO WKS-UTILIDAD-CIERRE (NUMERICO CON SIGNO)
048800     05  WKS-UTILIDAD-CIERRE  PIC S9(11)V99.
048900*    CAMPO WKS-TABLA-COMISION-T
049000 01  WKS-TABLA-COMISION-T.
049100*    CAMPO WKS-RENGLON-TC (TABLA EN MEMORIA)
049200     05  WKS-RENGLON-TC   OCCURS 1 TO 500 TIMES
049300*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
049400                           DEPENDING ON WKS-TOTAL-TC
049500*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
049600                           ASCENDING KEY IS WKS-TC-SIMBOLO
049700*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
049800                                         WKS-TC-DIRECCION
049900*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
050000                                         WKS-TC-OFFSET
050100*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
050200                           INDEXED BY IDX-TC.
050300*    CAMPO WKS-TC-SIMBOLO (ALFANUMERICO)
050400         10  WKS-TC-SIMBOLO       PIC X(16).
050500*    CAMPO WKS-TC-DIRECCION (ALFANUMERICO)
050600         10  WKS-TC-DIRECCION     PIC X(01).
050700*    CAMPO WKS-TC-OFFSET (ALFANUMERICO)
050800         10  WKS-TC-OFFSET        PIC X(01).
050900*    CAMPO WKS-TC-RATIO (NUMERICO CON SIGNO)
051000         10  WKS-TC-RATIO         PIC S9(7)V9(4).
051100*    CAMPO WKS-TC-TIPO (ALFANUMERICO)
051200         10  WKS-TC-TIPO          PIC X(01).
051300*    CAMPO WKS-TABLA-MULTIPLO
051400 01  WKS-TABLA-MULTIPLO.
051500*    CAMPO WKS-RENGLON-MU (TABLA EN MEMORIA)
051600     05  WKS-RENGLON-MU   OCCURS 1 TO 300 TIMES
051700*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
051800                           DEPENDING ON WKS-TOTAL-MUL
051900*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
052000                           ASCENDING KEY IS WKS-MU-SIMBOLO
052100*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
052200                           INDEXED BY IDX-MU.
052300*    CAMPO WKS-MU-SIMBOLO (ALFANUMERICO)
052400         10  WKS-MU-SIMBOLO       PIC X(16).
052500*    CAMPO WKS-MU-MULTIPLO (NUMERICO CON SIGNO)
052600         10  WKS-MU-MULTIPLO      PIC S9(9).
052700******************************************************************
052800*    TABLA MAESTRA DE LOTES (USER-POSITION-FILE) EN MEMORIA      *
052900******************************************************************
053000*    CAMPO WKS-TABLA-POSICION
053100 01  WKS-TABLA-POSICION.
053200*    CAMPO WKS-RENGLON-PT (TABLA EN MEMORIA)
053300     05  WKS-RENGLON-PT   OCCURS 1 TO 5000 TIMES
053400*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
053500                           DEPENDING ON WKS-TOTAL-POSICIONES
053600*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
053700                           INDEXED BY IDX-PT.
053800*    CAMPO WKS-PT-ID (ALFANUMERICO)
053900         10  WKS-PT-ID            PIC X(12).
054000*    CAMPO WKS-PT-USUARIO (ALFANUMERICO)
054100         10  WKS-PT-USUARIO       PIC X(16).
054200*    CAMPO WKS-PT-SIMBOLO (ALFANUMERICO)
054300         10  WKS-PT-SIMBOLO       PIC X(16).
054400*    CAMPO WKS-PT-BOLSA (ALFANUMERICO)
054500         10  WKS-PT-BOLSA         PIC X(08).
054600*    CAMPO WKS-PT-PRECIO (NUMERICO CON SIGNO)
054700         10  WKS-PT-PRECIO        PIC S9(9)V9(4).
054800*    CAMPO WKS-PT-MULTIPLO (NUMERICO CON SIGNO)
054900         10  WKS-PT-MULTIPLO      PIC S9(9).
055000*    CAMPO WKS-PT-MARGEN (NUMERICO CON SIGNO)
055100         10  WKS-PT-MARGEN        PIC S9(11)V99.
055200*    CAMPO WKS-PT-DIRECCION (ALFANUMERICO)
055300         10  WKS-PT-DIRECCION     PIC X(01).
055400*    CAMPO WKS-PT-DIA-APERTURA (NUMERICO)
055500         10  WKS-PT-DIA-APERTURA  PIC 9(8).
055600*    CAMPO WKS-PT-HORA-APERTURA (ALFANUMERICO)
055700         10  WKS-PT-HORA-APERTURA PIC X(14).
055800*    CAMPO WKS-PT-ESTADO (ALFANUMERICO)
055900         10  WKS-PT-ESTADO        PIC X(01).
056000*    CAMPO WKS-PT-ORD-ORIGEN (ALFANUMERICO)
056100         10  WKS-PT-ORD-ORIGEN    PIC X(12).
056200*    CAMPO WKS-PT-BORRADO (ALFANUMERICO)
056300         10  WKS-PT-BORRADO       PIC X(01)  VALUE "N".
056400*    CAMPO WKS-TABLA-COMISION
056500 01  WKS-TABLA-COMISION.
056600*    CAMPO WKS-RENGLON-CT (TABLA EN MEMORIA)
056700     05  WKS-RENGLON-CT   OCCURS 1 TO 5000 TIMES
056800*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
056900                           DEPENDING ON WKS-TOTAL-COMISIONES
057000*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
057100                           INDEXED BY IDX-CT.
057200*    CAMPO WKS-CT-ID (ALFANUMERICO)
057300         10  WKS-CT-ID            PIC X(12).
057400*    CAMPO WKS-CT-USUARIO (ALFANUMERICO)
057500         10  WKS-CT-USUARIO       PIC X(16).
057600*    CAMPO WKS-CT-SIMBOLO (ALFANUMERICO)
057700         10  WKS-CT-SIMBOLO       PIC X(16).
057800*    CAMPO WKS-CT-DIRECCION (ALFANUMERICO)
057900         10  WKS-CT-DIRECCION     PIC X(01).
058000*    CAMPO WKS-CT-OFFSET (ALFANUMERICO)
058100         10  WKS-CT-OFFSET        PIC X(01).
058200*    CAMPO WKS-CT-COMISION (NUMERICO CON SIGNO)
058300         10  WKS-CT-COMISION      PIC S9(11)V99.
058400*    CAMPO WKS-CT-DIA-BURSATIL (NUMERICO)
058500         10  WKS-CT-DIA-BURSATIL  PIC 9(8).
058600*    CAMPO WKS-CT-HORA-MARCA (ALFANUMERICO)
058700         10  WKS-CT-HORA-MARCA    PIC X(14).
058800*    CAMPO WKS-CT-ESTADO (ALFANUMERICO)
058900         10  WKS-CT-ESTADO        PIC X(01).
059000*    CAMPO WKS-CT-ORD-ORIGEN (ALFANUMERICO)
059100         10  WKS-CT-ORD-ORIGEN    PIC X(12).
059200*    CAMPO WKS-CT-BORRADO (ALFANUMERICO)
059300         10  WKS-CT-BORRADO       PIC X(01)  VALUE "N".
059400*    CAMPO WKS-LINEA-STATS (ALFANUMERICO)
059500 01  WKS-LINEA-STATS          PIC X(80).
059600*    SECCION PROCEDURE DIVISION DEL PROGRAMA
059700 PROCEDURE DIVISION.
059800******************************************************************
059900*    INICIO DE LA RUTINA 000-PRINCIPAL
060000 000-PRINCIPAL SECTION.
060100******************************************************************
060200*    TKW-0143: LAS RUTINAS DE ESTA SECCION PRINCIPAL SE INVOCAN  *
060300*    POR RANGO PERFORM...THRU, AL ESTANDAR TIKW DE PROGRAMACION  *
060400*    SE INVOCA LA RUTINA 050-LEE-PARAMETROS
060500     PERFORM 050-LEE-PARAMETROS THRU 050-LEE-PARAMETROS-E.
060600*    SE INVOCA LA RUTINA 100-ABRIR-ARCHIVOS
060700     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E.
060800*    SE INVOCA LA RUTINA 200-CARGA-TABLAS-REFERENCIA
060900     PERFORM 200-CARGA-TABLAS-REFERENCIA
061000*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
061100             THRU 200-CARGA-TABLAS-REFERENCIA-E.
061200*    SE INVOCA LA RUTINA 300-CARGA-MAESTROS
061300     PERFORM 300-CARGA-MAESTROS THRU 300-CARGA-MAESTROS-E.
061400*    SE INVOCA LA RUTINA 401-LEE-ORDEN
061500     PERFORM 401-LEE-ORDEN THRU 401-LEE-ORDEN-E.
061600*    SE INVOCA LA RUTINA 400-PROCESA-ORDENES-CIERRE
061700     PERFORM 400-PROCESA-ORDENES-CIERRE
061800*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
061900             THRU 400-PROCESA-ORDENES-CIERRE-E
062000*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
062100             UNTIL FIN-ORDENES.
062200*    SE INVOCA LA RUTINA 501-LEE-CALCE
062300     PERFORM 501-LEE-CALCE THRU 501-LEE-CALCE-E.
062400*    SE INVOCA LA RUTINA 500-PROCESA-CALCES-CIERRE
062500     PERFORM 500-PROCESA-CALCES-CIERRE
062600*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
062700             THRU 500-PROCESA-CALCES-CIERRE-E
062800*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
062900             UNTIL FIN-CALCES.
063000*    SE INVOCA LA RUTINA 900-REGRABA-MAESTROS
063100     PERFORM 900-REGRABA-MAESTROS THRU 900-REGRABA-MAESTROS-E.
063200*    SE INVOCA LA RUTINA 950-ESTADISTICAS
063300     PERFORM 950-ESTADISTICAS THRU 950-ESTADISTICAS-E.
063400*    SE INVOCA LA RUTINA 990-CERRAR-ARCHIVOS
063500     PERFORM 990-CERRAR-ARCHIVOS THRU 990-CERRAR-ARCHIVOS-E.
063600*    FIN DE LA EJECUCION DEL PROGRAMA
063700     STOP RUN.
063800*    INSTRUCCION DE LA RUTINA 000-PRINCIPAL
063900 000-PRINCIPAL-E.  EXIT.
064000******************************************************************
064100*    INICIO DE LA RUTINA 050-LEE-PARAMETROS
064200 050-LEE-PARAMETROS SECTION.
064300******************************************************************
064400*    LECTURA DE TARJETA DE PARAMETROS DE CONTROL
064500     ACCEPT WKS-TARJETA-PARM FROM SYSIN.
064600*    SE TRASLADA PRM-DIA-BURSATIL A WKS-DIA-BURSATIL.
064700     MOVE PRM-DIA-BURSATIL   TO WKS-DIA-BURSATIL.
064800*    SE TRASLADA PRM-HORA-CORRIDA A WKS-HORA-CORRIDA.
064900     MOVE PRM-HORA-CORRIDA   TO WKS-HORA-CORRIDA.
065000*    SE TRASLADA PRM-SEC-INI-COM A WKS-SEC-COM.
065100     MOVE PRM-SEC-INI-COM    TO WKS-SEC-COM.
065200*    SE TRASLADA PRM-SEC-INI-CSH A WKS-SEC-CSH.
065300     MOVE PRM-SEC-INI-CSH    TO WKS-SEC-CSH.
065400*    SE TRASLADA 0 A WKS-ORDENES-ACEPTADAS
065500     MOVE 0 TO WKS-ORDENES-ACEPTADAS  WKS-ORDENES-RECHAZADAS
065600*    INSTRUCCION DE LA RUTINA 050-LEE-PARAMETROS
065700               WKS-CALCES-ACEPTADOS   WKS-CALCES-RECHAZADOS.
065800*    INSTRUCCION DE LA RUTINA 050-LEE-PARAMETROS
065900 050-LEE-PARAMETROS-E.  EXIT.
066000******************************************************************
066100*    INICIO DE LA RUTINA 100-ABRIR-ARCHIVOS
066200 100-ABRIR-ARCHIVOS SECTION.
066300******************************************************************
066400*    APERTURA DE ARCHIVOS DEL PROGRAMA
066500     OPEN INPUT  ORDEN.
066600*    SE VALIDA LA CONDICION DE NEGOCIO
066700     IF FS-ORDEN NOT = "00"
066800*    SE TRASLADA "ORDEN" A WKS-ARCHIVO
066900        MOVE "ORDEN"  TO WKS-ARCHIVO
067000*    SE TRASLADA "OPEN" A WKS-ACCION
067100        MOVE "OPEN"   TO WKS-ACCION
067200*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
067300        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
067400*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
067500                 WKS-ACCION WKS-LLAVE FS-ORDEN FSE-ORDEN
067600*    CIERRE DEL BLOQUE ANTERIOR
067700     END-IF.
067800*    APERTURA DE ARCHIVOS DEL PROGRAMA
067900     OPEN INPUT  CALCE.
068000*    SE VALIDA LA CONDICION DE NEGOCIO
068100     IF FS-CALCE NOT = "00"
068200*    SE TRASLADA "CALCE" A WKS-ARCHIVO
068300        MOVE "CALCE"  TO WKS-ARCHIVO
068400*    SE TRASLADA "OPEN" A WKS-ACCION
068500        MOVE "OPEN"   TO WKS-ACCION
068600*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
068700        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
068800*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
068900                 WKS-ACCION WKS-LLAVE FS-CALCE FSE-CALCE
069000*    CIERRE DEL BLOQUE ANTERIOR
069100     END-IF.
069200*    APERTURA DE ARCHIVOS DEL PROGRAMA
069300     OPEN INPUT  TARIFC.
069400*    SE VALIDA LA CONDICION DE NEGOCIO
069500     IF FS-TARIFC NOT = "00"
069600*    SE TRASLADA "TARIFC" A WKS-ARCHIVO
069700        MOVE "TARIFC" TO WKS-ARCHIVO
069800*    SE TRASLADA "OPEN" A WKS-ACCION
069900        MOVE "OPEN"   TO WKS-ACCION
070000*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
070100        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
070200*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
070300                 WKS-ACCION WKS-LLAVE FS-TARIFC FSE-TARIFC(1)
070400*    CIERRE DEL BLOQUE ANTERIOR
070500     END-IF.
070600*    APERTURA DE ARCHIVOS DEL PROGRAMA
070700     OPEN INPUT  MULTIPLO.
070800*    SE VALIDA LA CONDICION DE NEGOCIO
070900     IF FS-MULTIP NOT = "00"
071000*    SE TRASLADA "MULTIPLO" A WKS-ARCHIVO
071100        MOVE "MULTIPLO" TO WKS-ARCHIVO
071200*    SE TRASLADA "OPEN" A WKS-ACCION
071300        MOVE "OPEN"     TO WKS-ACCION
071400*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
071500        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
071600*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
071700                 WKS-ACCION WKS-LLAVE FS-MULTIP FSE-MULTIP(1)
071800*    CIERRE DEL BLOQUE ANTERIOR
071900     END-IF.
072000*    APERTURA DE ARCHIVOS DEL PROGRAMA
072100     OPEN INPUT  POSICION.
072200*    SE VALIDA LA CONDICION DE NEGOCIO
072300     IF FS-POSIC NOT = "00"
072400*    SE TRASLADA "POSICION" A WKS-ARCHIVO
072500        MOVE "POSICION" TO WKS-ARCHIVO
072600*    SE TRASLADA "OPEN" A WKS-ACCION
072700        MOVE "OPEN"     TO WKS-ACCION
072800*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
072900        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
073000*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
073100                 WKS-ACCION WKS-LLAVE FS-POSIC FSE-POSIC(1)
073200*    CIERRE DEL BLOQUE ANTERIOR
073300     END-IF.
073400*    APERTURA DE ARCHIVOS DEL PROGRAMA
073500     OPEN INPUT  COMISION.
073600*    SE VALIDA LA CONDICION DE NEGOCIO
073700     IF FS-COMIS NOT = "00"
073800*    SE TRASLADA "COMISION" A WKS-ARCHIVO
073900        MOVE "COMISION" TO WKS-ARCHIVO
074000*    SE TRASLADA "OPEN" A WKS-ACCION
074100        MOVE "OPEN"     TO WKS-ACCION
074200*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
074300        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
074400*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
074500                 WKS-ACCION WKS-LLAVE FS-COMIS FSE-COMIS(1)
074600*    CIERRE DEL BLOQUE ANTERIOR
074700     END-IF.
074800*    APERTURA DE ARCHIVOS DEL PROGRAMA
074900     OPEN EXTEND EFECTIVO.
075000*    SE VALIDA LA CONDICION DE NEGOCIO
075100     IF FS-EFECT NOT = "00"
075200*    SE TRASLADA "EFECTIVO" A WKS-ARCHIVO
075300        MOVE "EFECTIVO" TO WKS-ARCHIVO
075400*    SE TRASLADA "OPEN" A WKS-ACCION
075500        MOVE "OPEN"     TO WKS-ACCION
075600*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
075700        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
075800*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
075900                 WKS-ACCION WKS-LLAVE FS-EFECT FSE-EFECT(1)
076000*    CIERRE DEL BLOQUE ANTERIOR
076100     END-IF.
076200*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
076300 100-ABRIR-ARCHIVOS-E.  EXIT.
076400******************************************************************
076500*    INICIO DE LA RUTINA 200-CARGA-TABLAS-REFERENCIA
076600 200-CARGA-TABLAS-REFERENCIA SECTION.
076700******************************************************************
076800*    SE TRASLADA 0 A WKS-TOTAL-TC.
076900     MOVE 0 TO WKS-TOTAL-TC.
077000*    SE INVOCA LA RUTINA 201-LEE-TARIFC
077100     PERFORM 201-LEE-TARIFC.
077200*    SE INVOCA LA RUTINA 202-CARGA-UN-RENGLON-TC
077300     PERFORM 202-CARGA-UN-RENGLON-TC
077400*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
077500             UNTIL FS-TARIFC = "10".
077600*    SE TRASLADA 0 A WKS-TOTAL-MUL.
077700     MOVE 0 TO WKS-TOTAL-MUL.
077800*    SE INVOCA LA RUTINA 203-LEE-MULTIPLO
077900     PERFORM 203-LEE-MULTIPLO.
078000*    SE INVOCA LA RUTINA 204-CARGA-UN-RENGLON-MU
078100     PERFORM 204-CARGA-UN-RENGLON-MU
078200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
078300             UNTIL FS-MULTIP = "10".
078400*    INSTRUCCION DE LA RUTINA 200-CARGA-TABLAS-REFERENCIA
078500 200-CARGA-TABLAS-REFERENCIA-E.  EXIT.
078600******************************************************************
078700*    INICIO DE LA RUTINA 201-LEE-TARIFC
078800 201-LEE-TARIFC SECTION.
078900******************************************************************
079000*    LECTURA DEL SIGUIENTE REGISTRO DE TARIFC
079100     READ TARIFC
079200*    TRATAMIENTO DE FIN DE ARCHIVO
079300          AT END MOVE "10" TO FS-TARIFC
079400*    CIERRE DEL BLOQUE ANTERIOR
079500     END-READ.
079600*    INSTRUCCION DE LA RUTINA 201-LEE-TARIFC
079700 201-LEE-TARIFC-E.  EXIT.
079800******************************************************************
079900*    INICIO DE LA RUTINA 202-CARGA-UN-RENGLON-TC
080000 202-CARGA-UN-RENGLON-TC SECTION.
080100******************************************************************
080200*    SE ACUMULA EN WKS-TOTAL-TC.
080300     ADD 1 TO WKS-TOTAL-TC.
080400*    INSTRUCCION DE LA RUTINA 202-CARGA-UN-RENGLON-TC
080500     SET IDX-TC TO WKS-TOTAL-TC.
080600*    SE TRASLADA TC-SIMBOLO A WKS-TC-SIMBOLO(IDX-TC).
080700     MOVE TC-SIMBOLO   TO WKS-TC-SIMBOLO(IDX-TC).
080800*    SE TRASLADA TC-DIRECCION A WKS-TC-DIRECCION(IDX-TC).
080900     MOVE TC-DIRECCION TO WKS-TC-DIRECCION(IDX-TC).
081000*    SE TRASLADA TC-OFFSET A WKS-TC-OFFSET(IDX-TC).
081100     MOVE TC-OFFSET    TO WKS-TC-OFFSET(IDX-TC).
081200*    SE TRASLADA TC-RATIO A WKS-TC-RATIO(IDX-TC).
081300     MOVE TC-RATIO     TO WKS-TC-RATIO(IDX-TC).
081400*    SE TRASLADA TC-TIPO A WKS-TC-TIPO(IDX-TC).
081500     MOVE TC-TIPO      TO WKS-TC-TIPO(IDX-TC).
081600*    SE INVOCA LA RUTINA 201-LEE-TARIFC
081700     PERFORM 201-LEE-TARIFC.
081800*    INSTRUCCION DE LA RUTINA 202-CARGA-UN-RENGLON-TC
081900 202-CARGA-UN-RENGLON-TC-E.  EXIT.
082000******************************************************************
082100*    INICIO DE LA RUTINA 203-LEE-MULTIPLO
082200 203-LEE-MULTIPLO SECTION.
082300******************************************************************
082400*    LECTURA DEL SIGUIENTE REGISTRO DE MULTIPLO
082500     READ MULTIPLO
082600*    TRATAMIENTO DE FIN DE ARCHIVO
082700          AT END MOVE "10" TO FS-MULTIP
082800*    CIERRE DEL BLOQUE ANTERIOR
082900     END-READ.
083000*    INSTRUCCION DE LA RUTINA 203-LEE-MULTIPLO
083100 203-LEE-MULTIPLO-E.  EXIT.
083200******************************************************************
083300*    INICIO DE LA RUTINA 204-CARGA-UN-RENGLON-MU
083400 204-CARGA-UN-RENGLON-MU SECTION.
083500******************************************************************
083600*    SE ACUMULA EN WKS-TOTAL-MUL.
083700     ADD 1 TO WKS-TOTAL-MUL.
083800*    INSTRUCCION DE LA RUTINA 204-CARGA-UN-RENGLON-MU
083900     SET IDX-MU TO WKS-TOTAL-MUL.
084000*    SE TRASLADA MUL-SIMBOLO A WKS-MU-SIMBOLO(IDX-MU).
084100     MOVE MUL-SIMBOLO  TO WKS-MU-SIMBOLO(IDX-MU).
084200*    SE TRASLADA MUL-MULTIPLO A WKS-MU-MULTIPLO(IDX-MU).
084300     MOVE MUL-MULTIPLO TO WKS-MU-MULTIPLO(IDX-MU).
084400*    SE INVOCA LA RUTINA 203-LEE-MULTIPLO
084500     PERFORM 203-LEE-MULTIPLO.
084600*    INSTRUCCION DE LA RUTINA 204-CARGA-UN-RENGLON-MU
084700 204-CARGA-UN-RENGLON-MU-E.  EXIT.
084800******************************************************************
084900*    INICIO DE LA RUTINA 300-CARGA-MAESTROS
085000 300-CARGA-MAESTROS SECTION.
085100******************************************************************
085200*    SE TRASLADA 0 A WKS-TOTAL-POSICIONES.
085300     MOVE 0 TO WKS-TOTAL-POSICIONES.
085400*    SE INVOCA LA RUTINA 305-LEE-POSICION
085500     PERFORM 305-LEE-POSICION.
085600*    SE INVOCA LA RUTINA 306-CARGA-UNA-POSICION
085700     PERFORM 306-CARGA-UNA-POSICION
085800*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
085900             UNTIL FS-POSIC = "10".
086000*    SE TRASLADA 0 A WKS-TOTAL-COMISIONES.
086100     MOVE 0 TO WKS-TOTAL-COMISIONES.
086200*    SE INVOCA LA RUTINA 307-LEE-COMISION
086300     PERFORM 307-LEE-COMISION.
086400*    SE INVOCA LA RUTINA 308-CARGA-UNA-COMISION
086500     PERFORM 308-CARGA-UNA-COMISION
086600*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
086700             UNTIL FS-COMIS = "10".
086800*    INSTRUCCION DE LA RUTINA 300-CARGA-MAESTROS
086900 300-CARGA-MAESTROS-E.  EXIT.
087000******************************************************************
087100*    INICIO DE LA RUTINA 305-LEE-POSICION
087200 305-LEE-POSICION SECTION.
087300******************************************************************
087400*    LECTURA DEL SIGUIENTE REGISTRO DE POSICION
087500     READ POSICION
087600*    TRATAMIENTO DE FIN DE ARCHIVO
087700          AT END MOVE "10" TO FS-POSIC
087800*    CIERRE DEL BLOQUE ANTERIOR
087900     END-READ.
088000*    INSTRUCCION DE LA RUTINA 305-LEE-POSICION
088100 305-LEE-POSICION-E.  EXIT.
088200******************************************************************
088300*    INICIO DE LA RUTINA 306-CARGA-UNA-POSICION
088400 306-CARGA-UNA-POSICION SECTION.
088500******************************************************************
088600*    SE ACUMULA EN WKS-TOTAL-POSICIONES.
088700     ADD 1 TO WKS-TOTAL-POSICIONES.
088800*    INSTRUCCION DE LA RUTINA 306-CARGA-UNA-POSICION
088900     SET IDX-PT TO WKS-TOTAL-POSICIONES.
089000*    SE TRASLADA POS-ID A WKS-PT-ID(IDX-PT).
089100     MOVE POS-ID            TO WKS-PT-ID(IDX-PT).
089200*    SE TRASLADA POS-USUARIO A WKS-PT-USUARIO(IDX-PT).
089300     MOVE POS-USUARIO       TO WKS-PT-USUARIO(IDX-PT).
089400*    SE TRASLADA POS-SIMBOLO A WKS-PT-SIMBOLO(IDX-PT).
089500     MOVE POS-SIMBOLO       TO WKS-PT-SIMBOLO(IDX-PT).
089600*    SE TRASLADA POS-BOLSA A WKS-PT-BOLSA(IDX-PT).
089700     MOVE POS-BOLSA         TO WKS-PT-BOLSA(IDX-PT).
089800*    SE TRASLADA POS-PRECIO A WKS-PT-PRECIO(IDX-PT).
089900     MOVE POS-PRECIO        TO WKS-PT-PRECIO(IDX-PT).
090000*    SE TRASLADA POS-MULTIPLO A WKS-PT-MULTIPLO(IDX-PT).
090100     MOVE POS-MULTIPLO      TO WKS-PT-MULTIPLO(IDX-PT).
090200*    SE TRASLADA POS-MARGEN A WKS-PT-MARGEN(IDX-PT).
090300     MOVE POS-MARGEN        TO WKS-PT-MARGEN(IDX-PT).
090400*    SE TRASLADA POS-DIRECCION A WKS-PT-DIRECCION(IDX-PT).
090500     MOVE POS-DIRECCION     TO WKS-PT-DIRECCION(IDX-PT).
090600*    SE TRASLADA POS-DIA-APERTURA A WKS-PT-DIA-APERTURA(IDX-PT).
090700     MOVE POS-DIA-APERTURA  TO WKS-PT-DIA-APERTURA(IDX-PT).
090800*    SE TRASLADA POS-HORA-APERTURA A WKS-PT-HORA-APERTURA(IDX-PT).
090900     MOVE POS-HORA-APERTURA TO WKS-PT-HORA-APERTURA(IDX-PT).
091000*    SE TRASLADA POS-ESTADO A WKS-PT-ESTADO(IDX-PT).
091100     MOVE POS-ESTADO        TO WKS-PT-ESTADO(IDX-PT).
091200*    SE TRASLADA SPACES A WKS-PT-ORD-ORIGEN(IDX-PT).
091300     MOVE SPACES            TO WKS-PT-ORD-ORIGEN(IDX-PT).
091400*    SE TRASLADA "N" A WKS-PT-BORRADO(IDX-PT).
091500     MOVE "N"               TO WKS-PT-BORRADO(IDX-PT).
091600*    SE INVOCA LA RUTINA 305-LEE-POSICION
091700     PERFORM 305-LEE-POSICION.
091800*    INSTRUCCION DE LA RUTINA 306-CARGA-UNA-POSICION
091900 306-CARGA-UNA-POSICION-E.  EXIT.
092000******************************************************************
092100*    INICIO DE LA RUTINA 307-LEE-COMISION
092200 307-LEE-COMISION SECTION.
092300******************************************************************
092400*    LECTURA DEL SIGUIENTE REGISTRO DE COMISION
092500     READ COMISION
092600*    TRATAMIENTO DE FIN DE ARCHIVO
092700          AT END MOVE "10" TO FS-COMIS
092800*    CIERRE DEL BLOQUE ANTERIOR
092900     END-READ.
093000*    INSTRUCCION DE LA RUTINA 307-LEE-COMISION
093100 307-LEE-COMISION-E.  EXIT.
093200******************************************************************
093300*    INICIO DE LA RUTINA 308-CARGA-UNA-COMISION
093400 308-CARGA-UNA-COMISION SECTION.
093500******************************************************************
093600*    SE ACUMULA EN WKS-TOTAL-COMISIONES.
093700     ADD 1 TO WKS-TOTAL-COMISIONES.
093800*    INSTRUCCION DE LA RUTINA 308-CARGA-UNA-COMISION
093900     SET IDX-CT TO WKS-TOTAL-COMISIONES.
094000*    SE TRASLADA COM-ID A WKS-CT-ID(IDX-CT).
094100     MOVE COM-ID           TO WKS-CT-ID(IDX-CT).
094200*    SE TRASLADA COM-USUARIO A WKS-CT-USUARIO(IDX-CT).
094300     MOVE COM-USUARIO      TO WKS-CT-USUARIO(IDX-CT).
094400*    SE TRASLADA COM-SIMBOLO A WKS-CT-SIMBOLO(IDX-CT).
094500     MOVE COM-SIMBOLO      TO WKS-CT-SIMBOLO(IDX-CT).
094600*    SE TRASLADA COM-DIRECCION A WKS-CT-DIRECCION(IDX-CT).
094700     MOVE COM-DIRECCION    TO WKS-CT-DIRECCION(IDX-CT).
094800*    SE TRASLADA COM-OFFSET A WKS-CT-OFFSET(IDX-CT).
094900     MOVE COM-OFFSET       TO WKS-CT-OFFSET(IDX-CT).
095000*    SE TRASLADA COM-COMISION A WKS-CT-COMISION(IDX-CT).
095100     MOVE COM-COMISION     TO WKS-CT-COMISION(IDX-CT).
095200*    SE TRASLADA COM-DIA-BURSATIL A WKS-CT-DIA-BURSATIL(IDX-CT).
095300     MOVE COM-DIA-BURSATIL TO WKS-CT-DIA-BURSATIL(IDX-CT).
095400*    SE TRASLADA COM-HORA-MARCA A WKS-CT-HORA-MARCA(IDX-CT).
095500     MOVE COM-HORA-MARCA   TO WKS-CT-HORA-MARCA(IDX-CT).
095600*    SE TRASLADA COM-ESTADO A WKS-CT-ESTADO(IDX-CT).
095700     MOVE COM-ESTADO       TO WKS-CT-ESTADO(IDX-CT).
095800*    SE TRASLADA SPACES A WKS-CT-ORD-ORIGEN(IDX-CT).
095900     MOVE SPACES           TO WKS-CT-ORD-ORIGEN(IDX-CT).
096000*    SE TRASLADA "N" A WKS-CT-BORRADO(IDX-CT).
096100     MOVE "N"              TO WKS-CT-BORRADO(IDX-CT).
096200*    SE INVOCA LA RUTINA 307-LEE-COMISION
096300     PERFORM 307-LEE-COMISION.
096400*    INSTRUCCION DE LA RUTINA 308-CARGA-UNA-COMISION
096500 308-CARGA-UNA-COMISION-E.  EXIT.
096600******************************************************************
096700*    INICIO DE LA RUTINA 401-LEE-ORDEN
096800 401-LEE-ORDEN SECTION.
096900******************************************************************
097000*    TKW-0143: RUTINA DE LECTURA DEVUELTA AL VIEJO ESTILO GO TO  *
097100*    DE FIN DE ARCHIVO QUE USABA LA SUITE ANTES DE 1986          *
097200*    LECTURA DEL SIGUIENTE REGISTRO DE ORDEN
097300     READ ORDEN
097400*    TRATAMIENTO DE FIN DE ARCHIVO
097500          AT END GO TO 401-LEE-ORDEN-EOF.
097600*    TRANSFERENCIA DE CONTROL A 401-LEE-ORDEN-SALIDA.
097700     GO TO 401-LEE-ORDEN-SALIDA.
097800*    INSTRUCCION DE LA RUTINA 401-LEE-ORDEN
097900 401-LEE-ORDEN-EOF.
098000*    SE ACTIVA LA CONDICION FIN-ORDENES
098100     SET FIN-ORDENES TO TRUE.
098200*    INSTRUCCION DE LA RUTINA 401-LEE-ORDEN
098300 401-LEE-ORDEN-SALIDA.
098400*    INSTRUCCION DE LA RUTINA 401-LEE-ORDEN
098500 401-LEE-ORDEN-E.  EXIT.
098600******************************************************************
098700*    INICIO DE LA RUTINA 400-PROCESA-ORDENES-CIERRE
098800 400-PROCESA-ORDENES-CIERRE SECTION.
098900*    SOLO SE ATIENDEN LAS ORDENES DE CIERRE; LAS DE APERTURA LAS *
099000*    ATIENDE TIKOPEN SOBRE EL MISMO ARCHIVO ORDEN                *
099100******************************************************************
099200*    SE VALIDA LA CONDICION DE NEGOCIO
099300     IF ORD-CIERRE
099400*    SE INVOCA LA RUTINA 405-MAPEA-DIRECCION-CIERRE
099500        PERFORM 405-MAPEA-DIRECCION-CIERRE
099600*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
099700                THRU 405-MAPEA-DIRECCION-CIERRE-E
099800*    SE TRASLADA 0 A WKS-ERROR-ORDEN
099900        MOVE 0 TO WKS-ERROR-ORDEN
100000*    SE TRASLADA WKS-TOTAL-COMISIONES A WKS-COM-INICIO-ORDEN
100100        MOVE WKS-TOTAL-COMISIONES TO WKS-COM-INICIO-ORDEN
100200*    SE INVOCA LA RUTINA 410-CONGELA-UN-CIERRE
100300        PERFORM 410-CONGELA-UN-CIERRE THRU 410-CONGELA-UN-CIERRE-E
100400*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
100500                VARYING WKS-I FROM 1 BY 1
100600*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
100700                UNTIL WKS-I > ORD-CANTIDAD
100800*    INSTRUCCION DE LA RUTINA 400-PROCESA-ORDENES-CIERRE
100900                   OR WKS-ERROR-ORDEN NOT = 0
101000*    SE VALIDA LA CONDICION DE NEGOCIO
101100        IF WKS-ERROR-ORDEN NOT = 0
101200*    SE INVOCA LA RUTINA 420-DESHACE-ORDEN-CIERRE
101300           PERFORM 420-DESHACE-ORDEN-CIERRE
101400*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
101500                   THRU 420-DESHACE-ORDEN-CIERRE-E
101600*    SE ACUMULA EN WKS-ORDENES-RECHAZADAS
101700           ADD 1 TO WKS-ORDENES-RECHAZADAS
101800*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
101900        ELSE
102000*    SE ACUMULA EN WKS-ORDENES-ACEPTADAS
102100           ADD 1 TO WKS-ORDENES-ACEPTADAS
102200*    CIERRE DEL BLOQUE ANTERIOR
102300        END-IF
102400*    CIERRE DEL BLOQUE ANTERIOR
102500     END-IF.
102600*    SE INVOCA LA RUTINA 401-LEE-ORDEN
102700     PERFORM 401-LEE-ORDEN THRU 401-LEE-ORDEN-E.
102800*    INSTRUCCION DE LA RUTINA 400-PROCESA-ORDENES-CIERRE
102900 400-PROCESA-ORDENES-CIERRE-E.  EXIT.
103000******************************************************************
103100*    INICIO DE LA RUTINA 405-MAPEA-DIRECCION-CIERRE
103200 405-MAPEA-DIRECCION-CIERRE SECTION.
103300*    UNA ORDEN DE COMPRA CIERRA UNA POSICION CORTA; UNA ORDEN DE *
103400*    VENTA CIERRA UNA POSICION LARGA (REGLA DE MAPEO INVERSA A   *
103500*    LA DE APERTURA - VER TIKOPEN 405-)                          *
103600******************************************************************
103700*    SE VALIDA LA CONDICION DE NEGOCIO
103800     IF ORD-COMPRA
103900*    SE TRASLADA "b" A WKS-DIRECCION-TRABAJO
104000        MOVE "b" TO WKS-DIRECCION-TRABAJO
104100*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
104200     ELSE
104300*    SE VALIDA LA CONDICION DE NEGOCIO
104400        IF ORD-VENTA
104500*    SE TRASLADA "a" A WKS-DIRECCION-TRABAJO
104600           MOVE "a" TO WKS-DIRECCION-TRABAJO
104700*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
104800        ELSE
104900*    SE TRASLADA 9 A WKS-ERROR-ORDEN
105000           MOVE 9 TO WKS-ERROR-ORDEN
105100*    CIERRE DEL BLOQUE ANTERIOR
105200        END-IF
105300*    CIERRE DEL BLOQUE ANTERIOR
105400     END-IF.
105500*    INSTRUCCION DE LA RUTINA 405-MAPEA-DIRECCION-CIERRE
105600 405-MAPEA-DIRECCION-CIERRE-E.  EXIT.
105700******************************************************************
105800*    INICIO DE LA RUTINA 410-CONGELA-UN-CIERRE
105900 410-CONGELA-UN-CIERRE SECTION.
106000*    CALCULA LA COMISION DE CIERRE, LOCALIZA LA PRIMERA POSICION *
106100*    NORMAL QUE CALCE Y LA CONGELA JUNTO CON SU COMISION         *
106200******************************************************************
106300*    SE INVOCA LA RUTINA 415-CALCULA-COMISION-CIERRE
106400     PERFORM 415-CALCULA-COMISION-CIERRE.
106500*    SE VALIDA LA CONDICION DE NEGOCIO
106600     IF WKS-ERROR-ORDEN = 0 AND WKS-COMISION-LOTE < 0
106700*    SE TRASLADA 2 A WKS-ERROR-ORDEN
106800        MOVE 2 TO WKS-ERROR-ORDEN
106900*    CIERRE DEL BLOQUE ANTERIOR
107000     END-IF.
107100*    SE VALIDA LA CONDICION DE NEGOCIO
107200     IF WKS-ERROR-ORDEN = 0
107300*    SE INVOCA LA RUTINA 430-BUSCA-POSICION-NORMAL
107400        PERFORM 430-BUSCA-POSICION-NORMAL
107500*    SE VALIDA LA CONDICION DE NEGOCIO
107600        IF WKS-K = 0
107700*    SE TRASLADA 8 A WKS-ERROR-ORDEN
107800           MOVE 8 TO WKS-ERROR-ORDEN
107900*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
108000        ELSE
108100*    SE INVOCA LA RUTINA 435-CONGELA-POSICION-Y-COMISION
108200           PERFORM 435-CONGELA-POSICION-Y-COMISION
108300*    CIERRE DEL BLOQUE ANTERIOR
108400        END-IF
108500*    CIERRE DEL BLOQUE ANTERIOR
108600     END-IF.
108700*    INSTRUCCION DE LA RUTINA 410-CONGELA-UN-CIERRE
108800 410-CONGELA-UN-CIERRE-E.  EXIT.
108900******************************************************************
109000*    INICIO DE LA RUTINA 415-CALCULA-COMISION-CIERRE
109100 415-CALCULA-COMISION-CIERRE SECTION.
109200*    BUSCA LA TASA DE COMISION DE CIERRE POR SIMBOLO/DIRECCION   *
109300*    EL MULTIPLO SE OBTIENE DE LA TABLA DE REFERENCIA PORQUE     *
109400*    TODAVIA NO SE HA ELEGIDO EL LOTE A CERRAR (VER 430-)        *
109500******************************************************************
109600*    SE TRASLADA 0 A WKS-COMISION-LOTE.
109700     MOVE 0 TO WKS-COMISION-LOTE.
109800*    INSTRUCCION DE LA RUTINA 415-CALCULA-COMISION-CIERRE
109900     SET IDX-MU TO 1.
110000*    INSTRUCCION DE LA RUTINA 415-CALCULA-COMISION-CIERRE
110100     SEARCH ALL WKS-RENGLON-MU
110200*    TRATAMIENTO DE FIN DE ARCHIVO
110300        AT END
110400*    SE TRASLADA 7 A WKS-ERROR-ORDEN
110500           MOVE 7 TO WKS-ERROR-ORDEN
110600*    CASO A EVALUAR DEL EVALUATE ANTERIOR
110700        WHEN WKS-MU-SIMBOLO(IDX-MU) = ORD-SIMBOLO
110800*    SE TRASLADA WKS-MU-MULTIPLO(IDX-MU) A WKS-MULTIPLO-LOTE
110900           MOVE WKS-MU-MULTIPLO(IDX-MU) TO WKS-MULTIPLO-LOTE
111000*    INSTRUCCION DE LA RUTINA 415-CALCULA-COMISION-CIERRE
111100     END-SEARCH.
111200*    SE VALIDA LA CONDICION DE NEGOCIO
111300     IF WKS-ERROR-ORDEN = 0
111400*    INSTRUCCION DE LA RUTINA 415-CALCULA-COMISION-CIERRE
111500        SET IDX-TC TO 1
111600*    INSTRUCCION DE LA RUTINA 415-CALCULA-COMISION-CIERRE
111700        SEARCH ALL WKS-RENGLON-TC
111800*    TRATAMIENTO DE FIN DE ARCHIVO
111900           AT END
112000*    SE TRASLADA 5 A WKS-ERROR-ORDEN
112100              MOVE 5 TO WKS-ERROR-ORDEN
112200*    CASO A EVALUAR DEL EVALUATE ANTERIOR
112300           WHEN WKS-TC-SIMBOLO(IDX-TC)   = ORD-SIMBOLO
112400*    INSTRUCCION DE LA RUTINA 415-CALCULA-COMISION-CIERRE
112500            AND WKS-TC-DIRECCION(IDX-TC) = WKS-DIRECCION-TRABAJO
112600*    INSTRUCCION DE LA RUTINA 415-CALCULA-COMISION-CIERRE
112700            AND WKS-TC-OFFSET(IDX-TC)    = "D"
112800*    SE TRASLADA WKS-TC-RATIO(IDX-TC) A WKS-RATIO-VALOR
112900              MOVE WKS-TC-RATIO(IDX-TC)  TO WKS-RATIO-VALOR
113000*    SE TRASLADA WKS-TC-TIPO(IDX-TC) A WKS-RATIO-TIPO
113100              MOVE WKS-TC-TIPO(IDX-TC)   TO WKS-RATIO-TIPO
113200*    SE TRASLADA ORD-PRECIO A WKS-PRECIO-BASE
113300              MOVE ORD-PRECIO            TO WKS-PRECIO-BASE
113400*    SE INVOCA LA RUTINA 417-APLICA-FORMULA-RATIO
113500              PERFORM 417-APLICA-FORMULA-RATIO
113600*    SE TRASLADA WKS-CUOTA-CALCULADA A WKS-COMISION-LOTE
113700              MOVE WKS-CUOTA-CALCULADA   TO WKS-COMISION-LOTE
113800*    INSTRUCCION DE LA RUTINA 415-CALCULA-COMISION-CIERRE
113900        END-SEARCH
114000*    CIERRE DEL BLOQUE ANTERIOR
114100     END-IF.
114200*    INSTRUCCION DE LA RUTINA 415-CALCULA-COMISION-CIERRE
114300 415-CALCULA-COMISION-CIERRE-E.  EXIT.
114400******************************************************************
114500*    INICIO DE LA RUTINA 417-APLICA-FORMULA-RATIO
114600 417-APLICA-FORMULA-RATIO SECTION.
114700******************************************************************
114800*    SE TRASLADA 0 A WKS-CUOTA-CALCULADA.
114900     MOVE 0 TO WKS-CUOTA-CALCULADA.
115000*    SE VALIDA LA CONDICION DE NEGOCIO
115100     IF WKS-RATIO-TIPO = "P"
115200*    SE CALCULA WKS-CUOTA-CALCULADA
115300        COMPUTE WKS-CUOTA-CALCULADA ROUNDED =
115400*    INSTRUCCION DE LA RUTINA 417-APLICA-FORMULA-RATIO
115500                WKS-PRECIO-BASE * WKS-MULTIPLO-LOTE
115600*    INSTRUCCION DE LA RUTINA 417-APLICA-FORMULA-RATIO
115700                                 * WKS-RATIO-VALOR
115800*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
115900     ELSE
116000*    SE VALIDA LA CONDICION DE NEGOCIO
116100        IF WKS-RATIO-TIPO = "O"
116200*    SE CALCULA WKS-CUOTA-CALCULADA
116300           COMPUTE WKS-CUOTA-CALCULADA ROUNDED = WKS-RATIO-VALOR
116400*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
116500        ELSE
116600*    SE TRASLADA 6 A WKS-ERROR-ORDEN
116700           MOVE 6 TO WKS-ERROR-ORDEN
116800*    CIERRE DEL BLOQUE ANTERIOR
116900        END-IF
117000*    CIERRE DEL BLOQUE ANTERIOR
117100     END-IF.
117200*    INSTRUCCION DE LA RUTINA 417-APLICA-FORMULA-RATIO
117300 417-APLICA-FORMULA-RATIO-E.  EXIT.
117400******************************************************************
117500*    INICIO DE LA RUTINA 420-DESHACE-ORDEN-CIERRE
117600 420-DESHACE-ORDEN-CIERRE SECTION.
117700*    TODO O NADA: LAS POSICIONES YA CONGELADAS EN ESTA ORDEN     *
117800*    VUELVEN A NORMAL, SUS COMISIONES CONGELADAS SE BORRAN. NO   *
117900*    SE USA UN RANGO DE INDICES PORQUE LAS POSICIONES YA EXISTIAN*
118000*    DISPERSAS EN LA TABLA - SE IDENTIFICAN POR LA ETIQUETA DE   *
118100*    SUBORDEN QUE SE LES GRABO AL CONGELARLAS.                   *
118200******************************************************************
118300*    SE INVOCA LA RUTINA 420-REACTIVA-UNA-POSICION
118400     PERFORM 420-REACTIVA-UNA-POSICION VARYING WKS-I FROM 1 BY 1
118500*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
118600             UNTIL WKS-I > WKS-TOTAL-POSICIONES.
118700*    SE INVOCA LA RUTINA 420-BORRA-UNA-COMISION
118800     PERFORM 420-BORRA-UNA-COMISION
118900*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
119000             VARYING WKS-I FROM WKS-COM-INICIO-ORDEN BY 1
119100*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
119200             UNTIL WKS-I > WKS-TOTAL-COMISIONES.
119300*    INSTRUCCION DE LA RUTINA 420-DESHACE-ORDEN-CIERRE
119400 420-DESHACE-ORDEN-CIERRE-E.  EXIT.
119500******************************************************************
119600*    INICIO DE LA RUTINA 420-REACTIVA-UNA-POSICION
119700 420-REACTIVA-UNA-POSICION SECTION.
119800******************************************************************
119900*    SE VALIDA LA CONDICION DE NEGOCIO
120000     IF WKS-PT-ESTADO(WKS-I) = "B"
120100*    INSTRUCCION DE LA RUTINA 420-REACTIVA-UNA-POSICION
120200        AND WKS-PT-ORD-ORIGEN(WKS-I)(1:11) = ORD-ID(1:11)
120300*    SE TRASLADA "C" A WKS-PT-ESTADO(WKS-I)
120400        MOVE "C" TO WKS-PT-ESTADO(WKS-I)
120500*    SE TRASLADA SPACES A WKS-PT-ORD-ORIGEN(WKS-I)
120600        MOVE SPACES TO WKS-PT-ORD-ORIGEN(WKS-I)
120700*    CIERRE DEL BLOQUE ANTERIOR
120800     END-IF.
120900*    INSTRUCCION DE LA RUTINA 420-REACTIVA-UNA-POSICION
121000 420-REACTIVA-UNA-POSICION-E.  EXIT.
121100******************************************************************
121200*    INICIO DE LA RUTINA 420-BORRA-UNA-COMISION
121300 420-BORRA-UNA-COMISION SECTION.
121400******************************************************************
121500*    SE VALIDA LA CONDICION DE NEGOCIO
121600     IF WKS-I > WKS-COM-INICIO-ORDEN
121700*    SE TRASLADA "S" A WKS-CT-BORRADO(WKS-I)
121800        MOVE "S" TO WKS-CT-BORRADO(WKS-I)
121900*    CIERRE DEL BLOQUE ANTERIOR
122000     END-IF.
122100*    INSTRUCCION DE LA RUTINA 420-BORRA-UNA-COMISION
122200 420-BORRA-UNA-COMISION-E.  EXIT.
122300******************************************************************
122400*    INICIO DE LA RUTINA 430-BUSCA-POSICION-NORMAL
122500 430-BUSCA-POSICION-NORMAL SECTION.
122600*    PRIMERA POSICION NORMAL DE LA CUENTA, SIMBOLO Y DIRECCION   *
122700*    QUE PIDE CERRAR LA ORDEN (WKS-K QUEDA CON EL INDICE O CERO) *
122800******************************************************************
122900*    SE TRASLADA 0 A WKS-K.
123000     MOVE 0 TO WKS-K.
123100*    SE INVOCA LA RUTINA 430-COMPARA-UNA-POSICION
123200     PERFORM 430-COMPARA-UNA-POSICION VARYING IDX-PT FROM 1 BY 1
123300*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
123400             UNTIL IDX-PT > WKS-TOTAL-POSICIONES
123500*    INSTRUCCION DE LA RUTINA 430-BUSCA-POSICION-NORMAL
123600                OR WKS-K NOT = 0.
123700*    INSTRUCCION DE LA RUTINA 430-BUSCA-POSICION-NORMAL
123800 430-BUSCA-POSICION-NORMAL-E.  EXIT.
123900******************************************************************
124000*    INICIO DE LA RUTINA 430-COMPARA-UNA-POSICION
124100 430-COMPARA-UNA-POSICION SECTION.
124200******************************************************************
124300*    SE VALIDA LA CONDICION DE NEGOCIO
124400     IF WKS-PT-BORRADO(IDX-PT) = "N"
124500*    INSTRUCCION DE LA RUTINA 430-COMPARA-UNA-POSICION
124600        AND WKS-PT-ESTADO(IDX-PT) = "C"
124700*    INSTRUCCION DE LA RUTINA 430-COMPARA-UNA-POSICION
124800        AND WKS-PT-USUARIO(IDX-PT) = ORD-USUARIO
124900*    INSTRUCCION DE LA RUTINA 430-COMPARA-UNA-POSICION
125000        AND WKS-PT-SIMBOLO(IDX-PT) = ORD-SIMBOLO
125100*    INSTRUCCION DE LA RUTINA 430-COMPARA-UNA-POSICION
125200        AND WKS-PT-DIRECCION(IDX-PT) = WKS-DIRECCION-TRABAJO
125300*    INSTRUCCION DE LA RUTINA 430-COMPARA-UNA-POSICION
125400        SET WKS-K TO IDX-PT
125500*    CIERRE DEL BLOQUE ANTERIOR
125600     END-IF.
125700*    INSTRUCCION DE LA RUTINA 430-COMPARA-UNA-POSICION
125800 430-COMPARA-UNA-POSICION-E.  EXIT.
125900******************************************************************
126000*    INICIO DE LA RUTINA 435-CONGELA-POSICION-Y-COMISION
126100 435-CONGELA-POSICION-Y-COMISION SECTION.
126200*    LA POSICION PASA A CONGELADO-CIERRE; SE GRABA LA COMISION   *
126300*    CONGELADA; AMBAS SE ETIQUETAN CON LA ORDEN Y EL BALDE       *
126400*    HOY/AYER SEGUN EL DIA DE APERTURA DEL LOTE (VER REGLA DE    *
126500*    NEGOCIO "CIERRE-DE-HOY / CIERRE-DE-AYER")                   *
126600******************************************************************
126700*    SE TRASLADA ORD-ID(1:11) A WKS-ETQ-PREFIJO.
126800     MOVE ORD-ID(1:11) TO WKS-ETQ-PREFIJO.
126900*    SE VALIDA LA CONDICION DE NEGOCIO
127000     IF WKS-PT-DIA-APERTURA(WKS-K) = WKS-DIA-BURSATIL
127100*    SE ACTIVA LA CONDICION WKS-ETQ-HOY
127200        SET WKS-ETQ-HOY TO TRUE
127300*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
127400     ELSE
127500*    SE ACTIVA LA CONDICION WKS-ETQ-AYER
127600        SET WKS-ETQ-AYER TO TRUE
127700*    CIERRE DEL BLOQUE ANTERIOR
127800     END-IF.
127900*    SE TRASLADA "B" A WKS-PT-ESTADO(WKS-K).
128000     MOVE "B" TO WKS-PT-ESTADO(WKS-K).
128100*    SE TRASLADA WKS-ETIQUETA-SUBORDEN A WKS-PT-ORD-ORIGEN(WKS-K).
128200     MOVE WKS-ETIQUETA-SUBORDEN TO WKS-PT-ORD-ORIGEN(WKS-K).
128300*    SE ACUMULA EN WKS-SEC-COM.
128400     ADD 1 TO WKS-SEC-COM.
128500*    SE TRASLADA "C-" A WKS-ID-PREFIJO.
128600     MOVE "C-" TO WKS-ID-PREFIJO.
128700*    SE TRASLADA WKS-SEC-COM A WKS-ID-NUMERO.
128800     MOVE WKS-SEC-COM TO WKS-ID-NUMERO.
128900*    SE ACUMULA EN WKS-TOTAL-COMISIONES.
129000     ADD 1 TO WKS-TOTAL-COMISIONES.
129100*    INSTRUCCION DE LA RUTINA 435-CONGELA-POSICION-Y-COMISION
129200     SET IDX-CT TO WKS-TOTAL-COMISIONES.
129300*    SE TRASLADA WKS-ID-NUEVO A WKS-CT-ID(IDX-CT).
129400     MOVE WKS-ID-NUEVO           TO WKS-CT-ID(IDX-CT).
129500*    SE TRASLADA ORD-USUARIO A WKS-CT-USUARIO(IDX-CT).
129600     MOVE ORD-USUARIO            TO WKS-CT-USUARIO(IDX-CT).
129700*    SE TRASLADA ORD-SIMBOLO A WKS-CT-SIMBOLO(IDX-CT).
129800     MOVE ORD-SIMBOLO            TO WKS-CT-SIMBOLO(IDX-CT).
129900*    SE TRASLADA WKS-DIRECCION-TRABAJO A WKS-CT-DIRECCION(IDX-CT).
130000     MOVE WKS-DIRECCION-TRABAJO  TO WKS-CT-DIRECCION(IDX-CT).
130100*    SE TRASLADA "D" A WKS-CT-OFFSET(IDX-CT).
130200     MOVE "D"                    TO WKS-CT-OFFSET(IDX-CT).
130300*    SE TRASLADA WKS-COMISION-LOTE A WKS-CT-COMISION(IDX-CT).
130400     MOVE WKS-COMISION-LOTE      TO WKS-CT-COMISION(IDX-CT).
130500*    SE TRASLADA WKS-DIA-BURSATIL A WKS-CT-DIA-BURSATIL(IDX-CT).
130600     MOVE WKS-DIA-BURSATIL       TO WKS-CT-DIA-BURSATIL(IDX-CT).
130700*    SE TRASLADA WKS-HORA-CORRIDA A WKS-CT-HORA-MARCA(IDX-CT).
130800     MOVE WKS-HORA-CORRIDA       TO WKS-CT-HORA-MARCA(IDX-CT).
130900*    SE TRASLADA "J" A WKS-CT-ESTADO(IDX-CT).
131000     MOVE "J"                    TO WKS-CT-ESTADO(IDX-CT).
131100*    SE TRASLADA WKS-ETIQUETA-SUBORDEN A WKS-CT-ORD-ORIGEN(IDX-CT).
131200     MOVE WKS-ETIQUETA-SUBORDEN  TO WKS-CT-ORD-ORIGEN(IDX-CT).
131300*    SE TRASLADA "N" A WKS-CT-BORRADO(IDX-CT).
131400     MOVE "N"                    TO WKS-CT-BORRADO(IDX-CT).
131500*    INSTRUCCION DE LA RUTINA 435-CONGELA-POSICION-Y-COMISION
131600 435-CONGELA-POSICION-Y-COMISION-E.  EXIT.
131700******************************************************************
131800*    INICIO DE LA RUTINA 501-LEE-CALCE
131900 501-LEE-CALCE SECTION.
132000******************************************************************
132100*    TKW-0143: LECTURA EN VIEJO ESTILO GO TO DE FIN DE ARCHIVO   *
132200*    LECTURA DEL SIGUIENTE REGISTRO DE CALCE
132300     READ CALCE
132400*    TRATAMIENTO DE FIN DE ARCHIVO
132500          AT END GO TO 501-LEE-CALCE-EOF.
132600*    TRANSFERENCIA DE CONTROL A 501-LEE-CALCE-SALIDA.
132700     GO TO 501-LEE-CALCE-SALIDA.
132800*    INSTRUCCION DE LA RUTINA 501-LEE-CALCE
132900 501-LEE-CALCE-EOF.
133000*    SE ACTIVA LA CONDICION FIN-CALCES
133100     SET FIN-CALCES TO TRUE.
133200*    INSTRUCCION DE LA RUTINA 501-LEE-CALCE
133300 501-LEE-CALCE-SALIDA.
133400*    INSTRUCCION DE LA RUTINA 501-LEE-CALCE
133500 501-LEE-CALCE-E.  EXIT.
133600******************************************************************
133700*    INICIO DE LA RUTINA 500-PROCESA-CALCES-CIERRE
133800 500-PROCESA-CALCES-CIERRE SECTION.
133900*    SOLO CALCES DE CIERRE; LOS DE APERTURA LOS ATIENDE TIKOPEN  *
134000******************************************************************
134100*    SE VALIDA LA CONDICION DE NEGOCIO
134200     IF TRD-CIERRE
134300*    SE INVOCA LA RUTINA 502-CUENTA-LOTES-PENDIENTES
134400        PERFORM 502-CUENTA-LOTES-PENDIENTES
134500*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
134600                THRU 502-CUENTA-LOTES-PENDIENTES-E
134700*    SE VALIDA LA CONDICION DE NEGOCIO
134800        IF TRD-CANTIDAD > WKS-I
134900*    SE ACUMULA EN WKS-CALCES-RECHAZADOS
135000           ADD 1 TO WKS-CALCES-RECHAZADOS
135100*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
135200        ELSE
135300*    SE TRASLADA 0 A WKS-J
135400           MOVE 0 TO WKS-J
135500*    SE TRASLADA "N" A WKS-SW-CALCE-ABORTADO
135600           MOVE "N" TO WKS-SW-CALCE-ABORTADO
135700*    SE INVOCA LA RUTINA 505-PROCESA-UN-LOTE-CALZADO
135800           PERFORM 505-PROCESA-UN-LOTE-CALZADO
135900*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
136000                   THRU 505-PROCESA-UN-LOTE-CALZADO-E
136100*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
136200                   VARYING WKS-I FROM 1 BY 1
136300*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
136400                   UNTIL WKS-J >= TRD-CANTIDAD
136500*    SE VALIDA LA CONDICION DE NEGOCIO
136600           IF WKS-SW-CALCE-ABORTADO = "S"
136700*    SE ACUMULA EN WKS-CALCES-RECHAZADOS
136800              ADD 1 TO WKS-CALCES-RECHAZADOS
136900*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
137000           ELSE
137100*    SE ACUMULA EN WKS-CALCES-ACEPTADOS
137200              ADD 1 TO WKS-CALCES-ACEPTADOS
137300*    CIERRE DEL BLOQUE ANTERIOR
137400           END-IF
137500*    CIERRE DEL BLOQUE ANTERIOR
137600        END-IF
137700*    CIERRE DEL BLOQUE ANTERIOR
137800     END-IF.
137900*    SE INVOCA LA RUTINA 501-LEE-CALCE
138000     PERFORM 501-LEE-CALCE THRU 501-LEE-CALCE-E.
138100*    INSTRUCCION DE LA RUTINA 500-PROCESA-CALCES-CIERRE
138200 500-PROCESA-CALCES-CIERRE-E.  EXIT.
138300******************************************************************
138400*    INICIO DE LA RUTINA 502-CUENTA-LOTES-PENDIENTES
138500 502-CUENTA-LOTES-PENDIENTES SECTION.
138600******************************************************************
138700*    SE TRASLADA 0 A WKS-I.
138800     MOVE 0 TO WKS-I.
138900*    SE INVOCA LA RUTINA 502-CUENTA-UN-LOTE
139000     PERFORM 502-CUENTA-UN-LOTE VARYING WKS-J FROM 1 BY 1
139100*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
139200             UNTIL WKS-J > WKS-TOTAL-POSICIONES.
139300*    INSTRUCCION DE LA RUTINA 502-CUENTA-LOTES-PENDIENTES
139400 502-CUENTA-LOTES-PENDIENTES-E.  EXIT.
139500******************************************************************
139600*    INICIO DE LA RUTINA 502-CUENTA-UN-LOTE
139700 502-CUENTA-UN-LOTE SECTION.
139800******************************************************************
139900*    SE VALIDA LA CONDICION DE NEGOCIO
140000     IF WKS-PT-BORRADO(WKS-J) = "N"
140100*    INSTRUCCION DE LA RUTINA 502-CUENTA-UN-LOTE
140200        AND WKS-PT-ESTADO(WKS-J) = "B"
140300*    INSTRUCCION DE LA RUTINA 502-CUENTA-UN-LOTE
140400        AND WKS-PT-USUARIO(WKS-J) = TRD-USUARIO
140500*    INSTRUCCION DE LA RUTINA 502-CUENTA-UN-LOTE
140600        AND WKS-PT-ORD-ORIGEN(WKS-J) = TRD-ID
140700*    SE ACUMULA EN WKS-I
140800        ADD 1 TO WKS-I
140900*    CIERRE DEL BLOQUE ANTERIOR
141000     END-IF.
141100*    INSTRUCCION DE LA RUTINA 502-CUENTA-UN-LOTE
141200 502-CUENTA-UN-LOTE-E.  EXIT.
141300******************************************************************
141400*    INICIO DE LA RUTINA 505-PROCESA-UN-LOTE-CALZADO
141500 505-PROCESA-UN-LOTE-CALZADO SECTION.
141600*    SI YA HUBO ERROR EN UN LOTE ANTERIOR DE ESTA MISMA ORDEN,   *
141700*    LOS LOTES QUE FALTABAN SE DESHACEN EN VEZ DE CERRARSE       *
141800******************************************************************
141900*    SE VALIDA LA CONDICION DE NEGOCIO
142000     IF WKS-PT-BORRADO(WKS-I) = "N"
142100*    INSTRUCCION DE LA RUTINA 505-PROCESA-UN-LOTE-CALZADO
142200        AND WKS-PT-ESTADO(WKS-I) = "B"
142300*    INSTRUCCION DE LA RUTINA 505-PROCESA-UN-LOTE-CALZADO
142400        AND WKS-PT-USUARIO(WKS-I) = TRD-USUARIO
142500*    INSTRUCCION DE LA RUTINA 505-PROCESA-UN-LOTE-CALZADO
142600        AND WKS-PT-ORD-ORIGEN(WKS-I) = TRD-ID
142700*    SE ACUMULA EN WKS-J
142800        ADD 1 TO WKS-J
142900*    SE VALIDA LA CONDICION DE NEGOCIO
143000        IF WKS-SW-CALCE-ABORTADO = "S"
143100*    SE INVOCA LA RUTINA 510-DESHACE-CALCE-PENDIENTE
143200           PERFORM 510-DESHACE-CALCE-PENDIENTE
143300*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
143400        ELSE
143500*    SE INVOCA LA RUTINA 506-REALIZA-CIERRE-LOTE
143600           PERFORM 506-REALIZA-CIERRE-LOTE
143700*    CIERRE DEL BLOQUE ANTERIOR
143800        END-IF
143900*    CIERRE DEL BLOQUE ANTERIOR
144000     END-IF.
144100*    INSTRUCCION DE LA RUTINA 505-PROCESA-UN-LOTE-CALZADO
144200 505-PROCESA-UN-LOTE-CALZADO-E.  EXIT.
144300******************************************************************
144400*    INICIO DE LA RUTINA 506-REALIZA-CIERRE-LOTE
144500 506-REALIZA-CIERRE-LOTE SECTION.
144600*    RECALCULA LA COMISION AL PRECIO DE CALCE, CALCULA LA        *
144700*    UTILIDAD/PERDIDA DE CIERRE, BORRA LA POSICION Y GRABA EL    *
144800*    MOVIMIENTO DE EFECTIVO CORRESPONDIENTE                     *
144900******************************************************************
145000*    SE TRASLADA 0 A WKS-ERROR-ORDEN.
145100     MOVE 0 TO WKS-ERROR-ORDEN.
145200*    SE TRASLADA WKS-PT-MULTIPLO(WKS-I) A WKS-MULTIPLO-LOTE.
145300     MOVE WKS-PT-MULTIPLO(WKS-I)   TO WKS-MULTIPLO-LOTE.
145400*    INSTRUCCION DE LA RUTINA 506-REALIZA-CIERRE-LOTE
145500     SET IDX-TC TO 1.
145600*    INSTRUCCION DE LA RUTINA 506-REALIZA-CIERRE-LOTE
145700     SEARCH ALL WKS-RENGLON-TC
145800*    TRATAMIENTO DE FIN DE ARCHIVO
145900        AT END
146000*    SE TRASLADA 5 A WKS-ERROR-ORDEN
146100           MOVE 5 TO WKS-ERROR-ORDEN
146200*    CASO A EVALUAR DEL EVALUATE ANTERIOR
146300        WHEN WKS-TC-SIMBOLO(IDX-TC) = WKS-PT-SIMBOLO(WKS-I)
146400*    INSTRUCCION DE LA RUTINA 506-REALIZA-CIERRE-LOTE
146500         AND WKS-TC-DIRECCION(IDX-TC) = WKS-PT-DIRECCION(WKS-I)
146600*    INSTRUCCION DE LA RUTINA 506-REALIZA-CIERRE-LOTE
146700         AND WKS-TC-OFFSET(IDX-TC) = "D"
146800*    SE TRASLADA WKS-TC-RATIO(IDX-TC) A WKS-RATIO-VALOR
146900           MOVE WKS-TC-RATIO(IDX-TC) TO WKS-RATIO-VALOR
147000*    SE TRASLADA WKS-TC-TIPO(IDX-TC) A WKS-RATIO-TIPO
147100           MOVE WKS-TC-TIPO(IDX-TC)  TO WKS-RATIO-TIPO
147200*    SE TRASLADA TRD-PRECIO A WKS-PRECIO-BASE
147300           MOVE TRD-PRECIO           TO WKS-PRECIO-BASE
147400*    SE INVOCA LA RUTINA 417-APLICA-FORMULA-RATIO
147500           PERFORM 417-APLICA-FORMULA-RATIO
147600*    SE TRASLADA WKS-CUOTA-CALCULADA A WKS-COMISION-LOTE
147700           MOVE WKS-CUOTA-CALCULADA  TO WKS-COMISION-LOTE
147800*    INSTRUCCION DE LA RUTINA 506-REALIZA-CIERRE-LOTE
147900     END-SEARCH.
148000*    SE VALIDA LA CONDICION DE NEGOCIO
148100     IF WKS-ERROR-ORDEN NOT = 0 OR WKS-COMISION-LOTE < 0
148200*    SE INVOCA LA RUTINA 510-DESHACE-CALCE-PENDIENTE
148300        PERFORM 510-DESHACE-CALCE-PENDIENTE
148400*    SE TRASLADA "S" A WKS-SW-CALCE-ABORTADO
148500        MOVE "S" TO WKS-SW-CALCE-ABORTADO
148600*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
148700     ELSE
148800*    SE VALIDA LA CONDICION DE NEGOCIO
148900        IF WKS-PT-DIRECCION(WKS-I) = "a"
149000*    SE CALCULA WKS-UTILIDAD-CIERRE
149100           COMPUTE WKS-UTILIDAD-CIERRE ROUNDED =
149200*    INSTRUCCION DE LA RUTINA 506-REALIZA-CIERRE-LOTE
149300              (TRD-PRECIO - WKS-PT-PRECIO(WKS-I))
149400*    INSTRUCCION DE LA RUTINA 506-REALIZA-CIERRE-LOTE
149500               * WKS-PT-MULTIPLO(WKS-I)
149600*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
149700        ELSE
149800*    SE CALCULA WKS-UTILIDAD-CIERRE
149900           COMPUTE WKS-UTILIDAD-CIERRE ROUNDED =
150000*    INSTRUCCION DE LA RUTINA 506-REALIZA-CIERRE-LOTE
150100              (WKS-PT-PRECIO(WKS-I) - TRD-PRECIO)
150200*    INSTRUCCION DE LA RUTINA 506-REALIZA-CIERRE-LOTE
150300               * WKS-PT-MULTIPLO(WKS-I)
150400*    CIERRE DEL BLOQUE ANTERIOR
150500        END-IF
150600*    SE INVOCA LA RUTINA 507-BUSCA-COMISION-DEL-LOTE
150700        PERFORM 507-BUSCA-COMISION-DEL-LOTE
150800*    SE VALIDA LA CONDICION DE NEGOCIO
150900        IF WKS-K NOT = 0
151000*    SE TRASLADA WKS-COMISION-LOTE A WKS-CT-COMISION(WKS-K)
151100           MOVE WKS-COMISION-LOTE TO WKS-CT-COMISION(WKS-K)
151200*    SE TRASLADA "K" A WKS-CT-ESTADO(WKS-K)
151300           MOVE "K"               TO WKS-CT-ESTADO(WKS-K)
151400*    CIERRE DEL BLOQUE ANTERIOR
151500        END-IF
151600*    SE INVOCA LA RUTINA 508-GRABA-EFECTIVO-CIERRE
151700        PERFORM 508-GRABA-EFECTIVO-CIERRE
151800*    SE TRASLADA "S" A WKS-PT-BORRADO(WKS-I)
151900        MOVE "S" TO WKS-PT-BORRADO(WKS-I)
152000*    CIERRE DEL BLOQUE ANTERIOR
152100     END-IF.
152200*    INSTRUCCION DE LA RUTINA 506-REALIZA-CIERRE-LOTE
152300 506-REALIZA-CIERRE-LOTE-E.  EXIT.
152400******************************************************************
152500*    INICIO DE LA RUTINA 507-BUSCA-COMISION-DEL-LOTE
152600 507-BUSCA-COMISION-DEL-LOTE SECTION.
152700******************************************************************
152800*    SE TRASLADA 0 A WKS-K.
152900     MOVE 0 TO WKS-K.
153000*    SE INVOCA LA RUTINA 507-COMPARA-UNA-COMISION
153100     PERFORM 507-COMPARA-UNA-COMISION VARYING IDX-CT FROM 1 BY 1
153200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
153300             UNTIL IDX-CT > WKS-TOTAL-COMISIONES.
153400*    INSTRUCCION DE LA RUTINA 507-BUSCA-COMISION-DEL-LOTE
153500 507-BUSCA-COMISION-DEL-LOTE-E.  EXIT.
153600******************************************************************
153700*    INICIO DE LA RUTINA 507-COMPARA-UNA-COMISION
153800 507-COMPARA-UNA-COMISION SECTION.
153900******************************************************************
154000*    SE VALIDA LA CONDICION DE NEGOCIO
154100     IF WKS-CT-BORRADO(IDX-CT) = "N"
154200*    INSTRUCCION DE LA RUTINA 507-COMPARA-UNA-COMISION
154300        AND WKS-CT-ESTADO(IDX-CT) = "J"
154400*    INSTRUCCION DE LA RUTINA 507-COMPARA-UNA-COMISION
154500        AND WKS-CT-USUARIO(IDX-CT) = TRD-USUARIO
154600*    INSTRUCCION DE LA RUTINA 507-COMPARA-UNA-COMISION
154700        AND WKS-CT-ORD-ORIGEN(IDX-CT) = TRD-ID
154800*    INSTRUCCION DE LA RUTINA 507-COMPARA-UNA-COMISION
154900        AND WKS-CT-SIMBOLO(IDX-CT) = WKS-PT-SIMBOLO(WKS-I)
155000*    INSTRUCCION DE LA RUTINA 507-COMPARA-UNA-COMISION
155100        SET WKS-K TO IDX-CT
155200*    CIERRE DEL BLOQUE ANTERIOR
155300     END-IF.
155400*    INSTRUCCION DE LA RUTINA 507-COMPARA-UNA-COMISION
155500 507-COMPARA-UNA-COMISION-E.  EXIT.
155600******************************************************************
155700*    INICIO DE LA RUTINA 508-GRABA-EFECTIVO-CIERRE
155800 508-GRABA-EFECTIVO-CIERRE SECTION.
155900******************************************************************
156000*    SE ACUMULA EN WKS-SEC-CSH.
156100     ADD 1 TO WKS-SEC-CSH.
156200*    SE TRASLADA "S-" A WKS-ID-PREFIJO.
156300     MOVE "S-" TO WKS-ID-PREFIJO.
156400*    SE TRASLADA WKS-SEC-CSH A WKS-ID-NUMERO.
156500     MOVE WKS-SEC-CSH TO WKS-ID-NUMERO.
156600*    SE TRASLADA WKS-ID-NUEVO A CSH-ID.
156700     MOVE WKS-ID-NUEVO       TO CSH-ID.
156800*    SE TRASLADA WKS-UTILIDAD-CIERRE A CSH-EFECTIVO.
156900     MOVE WKS-UTILIDAD-CIERRE TO CSH-EFECTIVO.
157000*    SE TRASLADA "2" A CSH-ORIGEN.
157100     MOVE "2"                TO CSH-ORIGEN.
157200*    SE TRASLADA WKS-DIA-BURSATIL A CSH-DIA-BURSATIL.
157300     MOVE WKS-DIA-BURSATIL   TO CSH-DIA-BURSATIL.
157400*    SE TRASLADA WKS-HORA-CORRIDA A CSH-HORA-MARCA.
157500     MOVE WKS-HORA-CORRIDA   TO CSH-HORA-MARCA.
157600*    GRABACION DE REG-TIKCSH.
157700     WRITE REG-TIKCSH.
157800*    INSTRUCCION DE LA RUTINA 508-GRABA-EFECTIVO-CIERRE
157900 508-GRABA-EFECTIVO-CIERRE-E.  EXIT.
158000******************************************************************
158100*    INICIO DE LA RUTINA 510-DESHACE-CALCE-PENDIENTE
158200 510-DESHACE-CALCE-PENDIENTE SECTION.
158300*    ERROR AL RECALCULAR: LA POSICION VUELVE A NORMAL Y SU       *
158400*    COMISION CONGELADA SE BORRA (SI PUEDE VOLVER A NORMAL       *
158500*    PORQUE YA EXISTIA ANTES DE ESTA ORDEN - A DIFERENCIA DE     *
158600*    TIKOPEN, AQUI SI SE PUEDE DESHACER EL CONGELAMIENTO)        *
158700******************************************************************
158800*    SE TRASLADA "C" A WKS-PT-ESTADO(WKS-I).
158900     MOVE "C" TO WKS-PT-ESTADO(WKS-I).
159000*    SE TRASLADA SPACES A WKS-PT-ORD-ORIGEN(WKS-I).
159100     MOVE SPACES TO WKS-PT-ORD-ORIGEN(WKS-I).
159200*    SE INVOCA LA RUTINA 507-BUSCA-COMISION-DEL-LOTE
159300     PERFORM 507-BUSCA-COMISION-DEL-LOTE.
159400*    SE VALIDA LA CONDICION DE NEGOCIO
159500     IF WKS-K NOT = 0
159600*    SE TRASLADA "S" A WKS-CT-BORRADO(WKS-K)
159700        MOVE "S" TO WKS-CT-BORRADO(WKS-K)
159800*    CIERRE DEL BLOQUE ANTERIOR
159900     END-IF.
160000*    INSTRUCCION DE LA RUTINA 510-DESHACE-CALCE-PENDIENTE
160100 510-DESHACE-CALCE-PENDIENTE-E.  EXIT.
160200******************************************************************
160300*    INICIO DE LA RUTINA 900-REGRABA-MAESTROS
160400 900-REGRABA-MAESTROS SECTION.
160500******************************************************************
160600*    APERTURA DE ARCHIVOS DEL PROGRAMA
160700     OPEN OUTPUT POSICION-NVA.
160800*    SE INVOCA LA RUTINA 900-REGRABA-UNA-POSICION
160900     PERFORM 900-REGRABA-UNA-POSICION VARYING WKS-I FROM 1 BY 1
161000*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
161100             UNTIL WKS-I > WKS-TOTAL-POSICIONES.
161200*    CIERRE DE ARCHIVOS DEL PROGRAMA
161300     CLOSE POSICION-NVA.
161400*    APERTURA DE ARCHIVOS DEL PROGRAMA
161500     OPEN OUTPUT COMISION-NVA.
161600*    SE INVOCA LA RUTINA 900-REGRABA-UNA-COMISION
161700     PERFORM 900-REGRABA-UNA-COMISION VARYING WKS-I FROM 1 BY 1
161800*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
161900             UNTIL WKS-I > WKS-TOTAL-COMISIONES.
162000*    CIERRE DE ARCHIVOS DEL PROGRAMA
162100     CLOSE COMISION-NVA.
162200*    INSTRUCCION DE LA RUTINA 900-REGRABA-MAESTROS
162300 900-REGRABA-MAESTROS-E.  EXIT.
162400******************************************************************
162500*    INICIO DE LA RUTINA 900-REGRABA-UNA-POSICION
162600 900-REGRABA-UNA-POSICION SECTION.
162700******************************************************************
162800*    SE VALIDA LA CONDICION DE NEGOCIO
162900     IF WKS-PT-BORRADO(WKS-I) = "N"
163000*    SE TRASLADA WKS-PT-ID(WKS-I) A POS-ID
163100        MOVE WKS-PT-ID(WKS-I)            TO POS-ID
163200*    SE TRASLADA WKS-PT-USUARIO(WKS-I) A POS-USUARIO
163300        MOVE WKS-PT-USUARIO(WKS-I)       TO POS-USUARIO
163400*    SE TRASLADA WKS-PT-SIMBOLO(WKS-I) A POS-SIMBOLO
163500        MOVE WKS-PT-SIMBOLO(WKS-I)       TO POS-SIMBOLO
163600*    SE TRASLADA WKS-PT-BOLSA(WKS-I) A POS-BOLSA
163700        MOVE WKS-PT-BOLSA(WKS-I)         TO POS-BOLSA
163800*    SE TRASLADA WKS-PT-PRECIO(WKS-I) A POS-PRECIO
163900        MOVE WKS-PT-PRECIO(WKS-I)        TO POS-PRECIO
164000*    SE TRASLADA WKS-PT-MULTIPLO(WKS-I) A POS-MULTIPLO
164100        MOVE WKS-PT-MULTIPLO(WKS-I)      TO POS-MULTIPLO
164200*    SE TRASLADA WKS-PT-MARGEN(WKS-I) A POS-MARGEN
164300        MOVE WKS-PT-MARGEN(WKS-I)        TO POS-MARGEN
164400*    SE TRASLADA WKS-PT-DIRECCION(WKS-I) A POS-DIRECCION
164500        MOVE WKS-PT-DIRECCION(WKS-I)     TO POS-DIRECCION
164600*    SE TRASLADA WKS-PT-DIA-APERTURA(WKS-I) A POS-DIA-APERTURA
164700        MOVE WKS-PT-DIA-APERTURA(WKS-I)  TO POS-DIA-APERTURA
164800*    SE TRASLADA WKS-PT-HORA-APERTURA(WKS-I) A POS-HORA-APERTURA
164900        MOVE WKS-PT-HORA-APERTURA(WKS-I) TO POS-HORA-APERTURA
165000*    SE TRASLADA WKS-PT-ESTADO(WKS-I) A POS-ESTADO
165100        MOVE WKS-PT-ESTADO(WKS-I)        TO POS-ESTADO
165200*    GRABACION DE REG-TIKPOS-NVO
165300        WRITE REG-TIKPOS-NVO FROM REG-TIKPOS
165400*    CIERRE DEL BLOQUE ANTERIOR
165500     END-IF.
165600*    INSTRUCCION DE LA RUTINA 900-REGRABA-UNA-POSICION
165700 900-REGRABA-UNA-POSICION-E.  EXIT.
165800******************************************************************
165900*    INICIO DE LA RUTINA 900-REGRABA-UNA-COMISION
166000 900-REGRABA-UNA-COMISION SECTION.
166100******************************************************************
166200*    SE VALIDA LA CONDICION DE NEGOCIO
166300     IF WKS-CT-BORRADO(WKS-I) = "N"
166400*    SE TRASLADA WKS-CT-ID(WKS-I) A COM-ID
166500        MOVE WKS-CT-ID(WKS-I)           TO COM-ID
166600*    SE TRASLADA WKS-CT-USUARIO(WKS-I) A COM-USUARIO
166700        MOVE WKS-CT-USUARIO(WKS-I)      TO COM-USUARIO
166800*    SE TRASLADA WKS-CT-SIMBOLO(WKS-I) A COM-SIMBOLO
166900        MOVE WKS-CT-SIMBOLO(WKS-I)      TO COM-SIMBOLO
167000*    SE TRASLADA WKS-CT-DIRECCION(WKS-I) A COM-DIRECCION
167100        MOVE WKS-CT-DIRECCION(WKS-I)    TO COM-DIRECCION
167200*    SE TRASLADA WKS-CT-OFFSET(WKS-I) A COM-OFFSET
167300        MOVE WKS-CT-OFFSET(WKS-I)       TO COM-OFFSET
167400*    SE TRASLADA WKS-CT-COMISION(WKS-I) A COM-COMISION
167500        MOVE WKS-CT-COMISION(WKS-I)     TO COM-COMISION
167600*    SE TRASLADA WKS-CT-DIA-BURSATIL(WKS-I) A COM-DIA-BURSATIL
167700        MOVE WKS-CT-DIA-BURSATIL(WKS-I) TO COM-DIA-BURSATIL
167800*    SE TRASLADA WKS-CT-HORA-MARCA(WKS-I) A COM-HORA-MARCA
167900        MOVE WKS-CT-HORA-MARCA(WKS-I)   TO COM-HORA-MARCA
168000*    SE TRASLADA WKS-CT-ESTADO(WKS-I) A COM-ESTADO
168100        MOVE WKS-CT-ESTADO(WKS-I)       TO COM-ESTADO
168200*    GRABACION DE REG-TIKCOM-NVO
168300        WRITE REG-TIKCOM-NVO FROM REG-TIKCOM
168400*    CIERRE DEL BLOQUE ANTERIOR
168500     END-IF.
168600*    INSTRUCCION DE LA RUTINA 900-REGRABA-UNA-COMISION
168700 900-REGRABA-UNA-COMISION-E.  EXIT.
168800******************************************************************
168900*    INICIO DE LA RUTINA 950-ESTADISTICAS
169000 950-ESTADISTICAS SECTION.
169100******************************************************************
169200*    MENSAJE DE CONTROL A CONSOLA DE OPERACION
169300     DISPLAY "TIKCLOS ORDENES ACEPTADAS  : " WKS-ORDENES-ACEPTADAS
169400*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
169500          UPON CONSOLE.
169600*    MENSAJE DE CONTROL A CONSOLA DE OPERACION
169700     DISPLAY "TIKCLOS ORDENES RECHAZADAS : "
169800*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
169900          WKS-ORDENES-RECHAZADAS UPON CONSOLE.
170000*    MENSAJE DE CONTROL A CONSOLA DE OPERACION
170100     DISPLAY "TIKCLOS CALCES ACEPTADOS   : " WKS-CALCES-ACEPTADOS
170200*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
170300          UPON CONSOLE.
170400*    MENSAJE DE CONTROL A CONSOLA DE OPERACION
170500     DISPLAY "TIKCLOS CALCES RECHAZADOS  : " WKS-CALCES-RECHAZADOS
170600*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
170700          UPON CONSOLE.
170800*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
170900 950-ESTADISTICAS-E.  EXIT.
171000******************************************************************
171100*    INICIO DE LA RUTINA 990-CERRAR-ARCHIVOS
171200 990-CERRAR-ARCHIVOS SECTION.
171300******************************************************************
171400*    CIERRE DE ARCHIVOS DEL PROGRAMA
171500     CLOSE ORDEN CALCE TARIFC MULTIPLO POSICION COMISION EFECTIVO.
171600*    INSTRUCCION DE LA RUTINA 990-CERRAR-ARCHIVOS
171700 990-CERRAR-ARCHIVOS-E.  EXIT.
