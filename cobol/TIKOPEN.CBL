000100*    SECCION IDENTIFICATION DIVISION DEL PROGRAMA
000200 IDENTIFICATION DIVISION.
000300*    IDENTIFICADOR DEL PROGRAMA DENTRO DEL CATALOGO TIKW
000400 PROGRAM-ID.    TIKOPEN.
000500*    PROGRAMADOR RESPONSABLE DE ESTA VERSION DEL FUENTE
000600 AUTHOR.        R. CASTELLANOS SORIA.
000700*    UNIDAD DE SISTEMAS QUE MANTIENE EL PROGRAMA
000800 INSTALLATION.  GRUPO TIKWARE - DEPTO. DE SISTEMAS.
000900*    FECHA EN QUE SE ESCRIBIO LA VERSION ORIGINAL
001000 DATE-WRITTEN.  05/03/1991.
001100*    FECHA DE COMPILACION - SE LLENA EN EL JCL DE COMPILA
001200 DATE-COMPILED.
001300*    NIVEL DE CONFIDENCIALIDAD DEL FUENTE
001400 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL
001500*    AREA AUTORIZADA A OPERAR ESTE PROGRAMA
001600                DEPARTAMENTO DE OPERACIONES DE MERCADOS.
001700******************************************************************
001800*                                                                *
001900*   P R O G R A M A :  T I K O P E N                             *
002000*                                                                *
002100*   APLICACION   :  TIKWARE - MOTOR DE CUENTAS DE FUTUROS        *
002200*   TIPO         :  BATCH                                       *
002300*   DESCRIPCION  :  CONGELA MARGEN Y COMISION DE LOS LOTES DE    *
002400*                   UNA ORDEN DE APERTURA (COMPRA/VENTA) Y       *
002500*                   PROCESA LOS CALCES DE MERCADO QUE CONFIRMAN  *
002600*                   ESOS LOTES COMO POSICION EN FIRME.           *
002700*   ARCHIVOS     :  ORDEN, CALCE, TARIFM, TARIFC, MULTIPLO,      *
002800*                   PRECIO, SALDO, EFECTIVO, POSICION, COMISION  *
002900*   ACCION (ES)  :  LEE / ACTUALIZA POSICION Y COMISION          *
003000*   PROGRAMA(S)  :  TIKOPEN (UNICO PASO DE ESTE JOB)             *
003100*   BPM/RATIONAL :  TKW-0001                                    *
003200*                                                                *
003300******************************************************************
003400*                    B I T A C O R A   D E   C A M B I O S       *
003500******************************************************************
003600*  FECHA     PROGRAMADOR         TICKET     DESCRIPCION          *
003700*  --------  ------------------  ---------  -------------------- *
003800*  05/03/91  R.CASTELLANOS       TKW-0001   VERSION INICIAL      *
003900*  14/08/91  R.CASTELLANOS       TKW-0014   SE AGREGA VALIDACION *
004000*            DE MARGEN Y COMISION NEGATIVOS ANTES DE CONGELAR    *
004100*  02/11/92  M.QUEZADA           TKW-0032   CORRIGE BUSQUEDA DE  *
004200*            MULTIPLO CUANDO LA TASA ES POR VOLUMEN              *
004300*  19/06/93  M.QUEZADA           TKW-0055   SE AGREGA REVISION DE*
004400*            FONDOS DISPONIBLES ANTES DE CONGELAR CADA LOTE      *
004500*  27/01/94  R.CASTELLANOS       TKW-0071   RECALCULO DE COMISION*
004600*            AL PRECIO DE CALCE, YA NO AL PRECIO DE COTIZACION   *
004700*  11/09/95  J.ALDANA            TKW-0090   ARCHIVO DE EFECTIVO  *
004800*            AHORA SE LEE COMPLETO PARA EL SALDO DINAMICO        *
004900*  30/12/98  J.ALDANA            TKW-Y2K01  REVISION DEL AMBIENTE*
005000*            PARA EL CAMBIO DE SIGLO - FECHAS YA VENIAN A 8 DIG. *
005100*            SE CONFIRMA QUE BAL-DIA-BURSATIL / POS-DIA-APERTURA *
005200*            SON CCYYMMDD DESDE EL DISENO ORIGINAL, SIN CAMBIOS  *
005300*  15/03/99  J.ALDANA            TKW-Y2K02  PRUEBAS DE CORRIDA   *
005400*            CON DIA BURSATIL 20000103 - SIN INCIDENCIAS         *
005500*  08/05/01  M.QUEZADA           TKW-0110   SE AGREGA TARJETA DE *
005600*            PARAMETROS UNICA PARA TODA LA SUITE TIKW*           *
005700*  22/07/03  M.QUEZADA           TKW-0124   ESTADISTICAS DE      *
005800*            ORDENES ACEPTADAS / RECHAZADAS EN CONSOLA           *
005900*  14/02/05  J.ALDANA            TKW-0140   FILTRA LOS MOVTOS DE *
006000*            EFECTIVO AL DIA BURSATIL DE LA CORRIDA (IGUAL QUE   *
006100*            TIKBAL Y TIKSETL, VER TKW-0139) - EL EFECTIVO YA    *
006200*            LIQUIDADO EN CORRIDAS ANTERIORES SE ESTABA SUMANDO  *
006300*            DE NUEVO AL DISPONIBLE DE 412-VERIFICA-FONDOS       *
006400*  30/06/06  M.QUEZADA           TKW-0141   SI UN LOTE DEL CALCE*
006500*            FALLA AL REPRECIAR, LOS LOTES PENDIENTES QUE       *
006600*            QUEDABAN DESPUES SE SEGUIAN COBRANDO COMO SI NADA -*
006700*            AHORA EL RESTO DE LA ORDEN SE DESHACE TAMBIEN      *
006800*  11/11/07  J.ALDANA            TKW-0143   000-PRINCIPAL Y LAS *
006900*            RUTINAS 400/500 QUEDAN EN PERFORM...THRU; LAS      *
007000*            LECTURAS DE ORDEN Y CALCE VUELVEN AL VIEJO ESTILO  *
007100*            GO TO DE FIN DE ARCHIVO QUE USABA LA SUITE ANTES   *
007200*            DE LA CONVERSION A ESTRUCTURADO DE MEDIADOS DE LOS *
007300*            80, PARA CUMPLIR EL ESTANDAR DE PROGRAMACION TIKW  *
007400******************************************************************
007500*    SECCION ENVIRONMENT DIVISION DEL PROGRAMA
007600 ENVIRONMENT DIVISION.
007700*    INICIO DE LA SECCION CONFIGURATION
007800 CONFIGURATION SECTION.
007900*    IDENTIFICACION DEL EQUIPO DE CORRIDA
008000 SOURCE-COMPUTER.  IBM-370.
008100*    IDENTIFICACION DEL EQUIPO DE CORRIDA
008200 OBJECT-COMPUTER.  IBM-370.
008300*    NOMBRES ESPECIALES DEL AMBIENTE DE CORRIDA
008400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
008500*    CLASE DE CARACTERES DE VALIDACION
008600                    CLASS DIGITOS IS "0" THRU "9".
008700*    INICIO DE LA SECCION INPUT-OUTPUT
008800 INPUT-OUTPUT SECTION.
008900*    INSTRUCCION DE LA RUTINA INPUT-OUTPUT
009000 FILE-CONTROL.
009100*    DECLARACION DEL ARCHIVO ORDEN
009200     SELECT ORDEN        ASSIGN TO ORDEN
009300*    ORGANIZACION SECUENCIAL DEL ARCHIVO
009400            ORGANIZATION IS SEQUENTIAL
009500*    CAMPOS DE STATUS PARA CONTROL DE E/S
009600            FILE STATUS  IS FS-ORDEN  FSE-ORDEN.
009700*    DECLARACION DEL ARCHIVO CALCE
009800     SELECT CALCE        ASSIGN TO CALCE
009900*    ORGANIZACION SECUENCIAL DEL ARCHIVO
010000            ORGANIZATION IS SEQUENTIAL
010100*    CAMPOS DE STATUS PARA CONTROL DE E/S
010200            FILE STATUS  IS FS-CALCE  FSE-CALCE.
010300*    DECLARACION DEL ARCHIVO TARIFM
010400     SELECT TARIFM       ASSIGN TO TARIFM
010500*    ORGANIZACION SECUENCIAL DEL ARCHIVO
010600            ORGANIZATION IS SEQUENTIAL
010700*    CAMPOS DE STATUS PARA CONTROL DE E/S
010800            FILE STATUS  IS FS-TARIFM FSE-TARIFM.
010900*    DECLARACION DEL ARCHIVO TARIFC
011000     SELECT TARIFC       ASSIGN TO TARIFC
011100*    ORGANIZACION SECUENCIAL DEL ARCHIVO
011200            ORGANIZATION IS SEQUENTIAL
011300*    CAMPOS DE STATUS PARA CONTROL DE E/S
011400            FILE STATUS  IS FS-TARIFC FSE-TARIFC.
011500*    DECLARACION DEL ARCHIVO MULTIPLO
011600     SELECT MULTIPLO     ASSIGN TO MULTIPLO
011700*    ORGANIZACION SECUENCIAL DEL ARCHIVO
011800            ORGANIZATION IS SEQUENTIAL
011900*    CAMPOS DE STATUS PARA CONTROL DE E/S
012000            FILE STATUS  IS FS-MULTIP FSE-MULTIP.
012100*    DECLARACION DEL ARCHIVO PRECIO
012200     SELECT PRECIO       ASSIGN TO PRECIO
012300*    ORGANIZACION SECUENCIAL DEL ARCHIVO
012400            ORGANIZATION IS SEQUENTIAL
012500*    CAMPOS DE STATUS PARA CONTROL DE E/S
012600            FILE STATUS  IS FS-PRECIO FSE-PRECIO.
012700*    DECLARACION DEL ARCHIVO SALDO
012800     SELECT SALDO        ASSIGN TO SALDO
012900*    ORGANIZACION SECUENCIAL DEL ARCHIVO
013000            ORGANIZATION IS SEQUENTIAL
013100*    CAMPOS DE STATUS PARA CONTROL DE E/S
013200            FILE STATUS  IS FS-SALDO  FSE-SALDO.
013300*    DECLARACION DEL ARCHIVO EFECTIVO
013400     SELECT EFECTIVO     ASSIGN TO EFECTIVO
013500*    ORGANIZACION SECUENCIAL DEL ARCHIVO
013600            ORGANIZATION IS SEQUENTIAL
013700*    CAMPOS DE STATUS PARA CONTROL DE E/S
013800            FILE STATUS  IS FS-EFECT  FSE-EFECT.
013900*    DECLARACION DEL ARCHIVO POSICION
014000     SELECT POSICION     ASSIGN TO POSICIO
014100*    ORGANIZACION SECUENCIAL DEL ARCHIVO
014200            ORGANIZATION IS SEQUENTIAL
014300*    CAMPOS DE STATUS PARA CONTROL DE E/S
014400            FILE STATUS  IS FS-POSIC  FSE-POSIC.
014500*    DECLARACION DEL ARCHIVO POSICION-NVA
014600     SELECT POSICION-NVA ASSIGN TO POSICNVA
014700*    ORGANIZACION SECUENCIAL DEL ARCHIVO
014800            ORGANIZATION IS SEQUENTIAL
014900*    CAMPOS DE STATUS PARA CONTROL DE E/S
015000            FILE STATUS  IS FS-POSNV  FSE-POSNV.
015100*    DECLARACION DEL ARCHIVO COMISION
015200     SELECT COMISION     ASSIGN TO COMISION
015300*    ORGANIZACION SECUENCIAL DEL ARCHIVO
015400            ORGANIZATION IS SEQUENTIAL
015500*    CAMPOS DE STATUS PARA CONTROL DE E/S
015600            FILE STATUS  IS FS-COMIS  FSE-COMIS.
015700*    DECLARACION DEL ARCHIVO COMISION-NVA
015800     SELECT COMISION-NVA ASSIGN TO COMISNVA
015900*    ORGANIZACION SECUENCIAL DEL ARCHIVO
016000            ORGANIZATION IS SEQUENTIAL
016100*    CAMPOS DE STATUS PARA CONTROL DE E/S
016200            FILE STATUS  IS FS-COMNV  FSE-COMNV.
016300*    SECCION DATA DIVISION DEL PROGRAMA
016400 DATA DIVISION.
016500*    INICIO DE LA SECCION FILE
016600 FILE SECTION.
016700*    DESCRIPCION DEL ARCHIVO ORDEN
016800 FD  ORDEN
016900*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
017000     LABEL RECORDS ARE STANDARD
017100*    MODO DE GRABACION FIJO DEL ARCHIVO
017200     RECORDING MODE IS F.
017300*    SE INCLUYE EL COPYBOOK TIKWORD
017400     COPY TIKWORD.
017500*    DESCRIPCION DEL ARCHIVO CALCE
017600 FD  CALCE
017700*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
017800     LABEL RECORDS ARE STANDARD
017900*    MODO DE GRABACION FIJO DEL ARCHIVO
018000     RECORDING MODE IS F.
018100*    SE INCLUYE EL COPYBOOK TIKWTRD
018200     COPY TIKWTRD.
018300*    DESCRIPCION DEL ARCHIVO TARIFM
018400 FD  TARIFM
018500*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
018600     LABEL RECORDS ARE STANDARD
018700*    MODO DE GRABACION FIJO DEL ARCHIVO
018800     RECORDING MODE IS F.
018900*    SE INCLUYE EL COPYBOOK TIKWRAT
019000     COPY TIKWRAT REPLACING REG-TIKRAT    BY REG-TARIFM
019100*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
019200                            RAT-SIMBOLO   BY TM-SIMBOLO
019300*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
019400                            RAT-DIRECCION BY TM-DIRECCION
019500*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
019600                            RAT-OFFSET    BY TM-OFFSET
019700*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
019800                            RAT-RATIO     BY TM-RATIO
019900*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
020000                            RAT-TIPO      BY TM-TIPO
020100*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
020200                            RAT-LARGO     BY TM-LARGO
020300*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
020400                            RAT-CORTO     BY TM-CORTO
020500*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
020600                            RAT-APERTURA  BY TM-APERTURA
020700*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
020800                            RAT-CIERRE    BY TM-CIERRE
020900*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
021000                            RAT-POR-VOLUMEN BY TM-POR-VOLUMEN
021100*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
021200                            RAT-POR-MONTO BY TM-POR-MONTO.
021300*    DESCRIPCION DEL ARCHIVO TARIFC
021400 FD  TARIFC
021500*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
021600     LABEL RECORDS ARE STANDARD
021700*    MODO DE GRABACION FIJO DEL ARCHIVO
021800     RECORDING MODE IS F.
021900*    SE INCLUYE EL COPYBOOK TIKWRAT
022000     COPY TIKWRAT REPLACING REG-TIKRAT    BY REG-TARIFC
022100*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
022200                            RAT-SIMBOLO   BY TC-SIMBOLO
022300*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
022400                            RAT-DIRECCION BY TC-DIRECCION
022500*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
022600                            RAT-OFFSET    BY TC-OFFSET
022700*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
022800                            RAT-RATIO     BY TC-RATIO
022900*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
023000                            RAT-TIPO      BY TC-TIPO
023100*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
023200                            RAT-LARGO     BY TC-LARGO
023300*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
023400                            RAT-CORTO     BY TC-CORTO
023500*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
023600                            RAT-APERTURA  BY TC-APERTURA
023700*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
023800                            RAT-CIERRE    BY TC-CIERRE
023900*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
024000                            RAT-POR-VOLUMEN BY TC-POR-VOLUMEN
024100*    RENOMBRE DE CAMPO AL INCLUIR EL COPYBOOK
024200                            RAT-POR-MONTO BY TC-POR-MONTO.
024300*    DESCRIPCION DEL ARCHIVO MULTIPLO
024400 FD  MULTIPLO
024500*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
024600     LABEL RECORDS ARE STANDARD
024700*    MODO DE GRABACION FIJO DEL ARCHIVO
024800     RECORDING MODE IS F.
024900*    SE INCLUYE EL COPYBOOK TIKWMUL
025000     COPY TIKWMUL.
025100*    DESCRIPCION DEL ARCHIVO PRECIO
025200 FD  PRECIO
025300*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
025400     LABEL RECORDS ARE STANDARD
025500*    MODO DE GRABACION FIJO DEL ARCHIVO
025600     RECORDING MODE IS F.
025700*    SE INCLUYE EL COPYBOOK TIKWPRC
025800     COPY TIKWPRC.
025900*    DESCRIPCION DEL ARCHIVO SALDO
026000 FD  SALDO
026100*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
026200     LABEL RECORDS ARE STANDARD
026300*    MODO DE GRABACION FIJO DEL ARCHIVO
026400     RECORDING MODE IS F.
026500*    SE INCLUYE EL COPYBOOK TIKWBAL
026600     COPY TIKWBAL.
026700*    DESCRIPCION DEL ARCHIVO EFECTIVO
026800 FD  EFECTIVO
026900*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
027000     LABEL RECORDS ARE STANDARD
027100*    MODO DE GRABACION FIJO DEL ARCHIVO
027200     RECORDING MODE IS F.
027300*    SE INCLUYE EL COPYBOOK TIKWCSH
027400     COPY TIKWCSH.
027500*    DESCRIPCION DEL ARCHIVO POSICION
027600 FD  POSICION
027700*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
027800     LABEL RECORDS ARE STANDARD
027900*    MODO DE GRABACION FIJO DEL ARCHIVO
028000     RECORDING MODE IS F.
028100*    SE INCLUYE EL COPYBOOK TIKWPOS
028200     COPY TIKWPOS.
028300*    DESCRIPCION DEL ARCHIVO POSICION-NVA
028400 FD  POSICION-NVA
028500*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
028600     LABEL RECORDS ARE STANDARD
028700*    MODO DE GRABACION FIJO DEL ARCHIVO
028800     RECORDING MODE IS F.
028900*    SE INCLUYE EL COPYBOOK TIKWPOS
029000     COPY TIKWPOS REPLACING REG-TIKPOS   BY REG-TIKPOS-NVO
029100*    INSTRUCCION DE LA RUTINA FILE
029200                            POS-ID        BY PN-ID
029300*    INSTRUCCION DE LA RUTINA FILE
029400                            POS-USUARIO   BY PN-USUARIO
029500*    INSTRUCCION DE LA RUTINA FILE
029600                            POS-SIMBOLO   BY PN-SIMBOLO
029700*    INSTRUCCION DE LA RUTINA FILE
029800                            POS-BOLSA     BY PN-BOLSA
029900*    INSTRUCCION DE LA RUTINA FILE
030000                            POS-PRECIO    BY PN-PRECIO
030100*    INSTRUCCION DE LA RUTINA FILE
030200                            POS-MULTIPLO  BY PN-MULTIPLO
030300*    INSTRUCCION DE LA RUTINA FILE
030400                            POS-MARGEN    BY PN-MARGEN
030500*    INSTRUCCION DE LA RUTINA FILE
030600                            POS-DIRECCION BY PN-DIRECCION
030700*    INSTRUCCION DE LA RUTINA FILE
030800                            POS-LARGO     BY PN-LARGO
030900*    INSTRUCCION DE LA RUTINA FILE
031000                            POS-CORTO     BY PN-CORTO
031100*    INSTRUCCION DE LA RUTINA FILE
031200                            POS-DIA-APERTURA BY PN-DIA-APERTURA
031300*    INSTRUCCION DE LA RUTINA FILE
031400                            POS-HORA-APERTURA BY PN-HORA-APERTURA
031500*    INSTRUCCION DE LA RUTINA FILE
031600                            POS-HORA-APERTURA-R
031700*    INSTRUCCION DE LA RUTINA FILE
031800                                 BY PN-HORA-APERTURA-R
031900*    INSTRUCCION DE LA RUTINA FILE
032000                            POS-HA-FECHA  BY PN-HA-FECHA
032100*    INSTRUCCION DE LA RUTINA FILE
032200                            POS-HA-HORA   BY PN-HA-HORA
032300*    INSTRUCCION DE LA RUTINA FILE
032400                            POS-ESTADO    BY PN-ESTADO
032500*    INSTRUCCION DE LA RUTINA FILE
032600                            POS-CONGELADO-APERT BY PN-CONG-APERT
032700*    INSTRUCCION DE LA RUTINA FILE
032800                            POS-CONGELADO-CIERRE BY PN-CONG-CIERRE
032900*    INSTRUCCION DE LA RUTINA FILE
033000                            POS-NORMAL    BY PN-NORMAL.
033100*    DESCRIPCION DEL ARCHIVO COMISION
033200 FD  COMISION
033300*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
033400     LABEL RECORDS ARE STANDARD
033500*    MODO DE GRABACION FIJO DEL ARCHIVO
033600     RECORDING MODE IS F.
033700*    SE INCLUYE EL COPYBOOK TIKWCOM
033800     COPY TIKWCOM.
033900*    DESCRIPCION DEL ARCHIVO COMISION-NVA
034000 FD  COMISION-NVA
034100*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
034200     LABEL RECORDS ARE STANDARD
034300*    MODO DE GRABACION FIJO DEL ARCHIVO
034400     RECORDING MODE IS F.
034500*    SE INCLUYE EL COPYBOOK TIKWCOM
034600     COPY TIKWCOM REPLACING REG-TIKCOM   BY REG-TIKCOM-NVO
034700*    INSTRUCCION DE LA RUTINA FILE
034800                            COM-ID        BY CN-ID
034900*    INSTRUCCION DE LA RUTINA FILE
035000                            COM-USUARIO   BY CN-USUARIO
035100*    INSTRUCCION DE LA RUTINA FILE
035200                            COM-SIMBOLO   BY CN-SIMBOLO
035300*    INSTRUCCION DE LA RUTINA FILE
035400                            COM-DIRECCION BY CN-DIRECCION
035500*    INSTRUCCION DE LA RUTINA FILE
035600                            COM-LARGO     BY CN-LARGO
035700*    INSTRUCCION DE LA RUTINA FILE
035800                            COM-CORTO     BY CN-CORTO
035900*    INSTRUCCION DE LA RUTINA FILE
036000                            COM-OFFSET    BY CN-OFFSET
036100*    INSTRUCCION DE LA RUTINA FILE
036200                            COM-APERTURA  BY CN-APERTURA
036300*    INSTRUCCION DE LA RUTINA FILE
036400                            COM-CIERRE    BY CN-CIERRE
036500*    INSTRUCCION DE LA RUTINA FILE
036600                            COM-COMISION  BY CN-COMISION
036700*    INSTRUCCION DE LA RUTINA FILE
036800                            COM-DIA-BURSATIL BY CN-DIA-BURSATIL
036900*    INSTRUCCION DE LA RUTINA FILE
037000                            COM-HORA-MARCA BY CN-HORA-MARCA
037100*    INSTRUCCION DE LA RUTINA FILE
037200                            COM-HORA-MARCA-R BY CN-HORA-MARCA-R
037300*    INSTRUCCION DE LA RUTINA FILE
037400                            COM-HM-FECHA  BY CN-HM-FECHA
037500*    INSTRUCCION DE LA RUTINA FILE
037600                            COM-HM-HORA   BY CN-HM-HORA
037700*    INSTRUCCION DE LA RUTINA FILE
037800                            COM-ESTADO    BY CN-ESTADO
037900*    INSTRUCCION DE LA RUTINA FILE
038000                            COM-CONGELADA BY CN-CONGELADA
038100*    INSTRUCCION DE LA RUTINA FILE
038200                            COM-NORMAL    BY CN-NORMAL.
038300*    INICIO DE LA SECCION WORKING-STORAGE
038400 WORKING-STORAGE SECTION.
038500******************************************************************
038600*    TARJETA DE PARAMETROS DE LA CORRIDA (SYSIN)                 *
038700******************************************************************
038800*    CAMPO WKS-TARJETA-PARM
038900 01  WKS-TARJETA-PARM.
039000*    SE INCLUYE EL COPYBOOK TIKWPRM
039100     COPY TIKWPRM.
039200******************************************************************
039300*    ESTADOS DE ARCHIVO                                          *
039400******************************************************************
039500*    CAMPO WKS-ESTADOS-ARCHIVO
039600 01  WKS-ESTADOS-ARCHIVO.
039700*    CAMPO FS-ORDEN (ALFANUMERICO)
039800     05  FS-ORDEN            PIC XX.
039900*    CAMPO FSE-ORDEN
040000     05  FSE-ORDEN.
040100*    CAMPO FSE-ORDEN-RETURN (CONTADOR BINARIO)
040200         10  FSE-ORDEN-RETURN    PIC S9(4) COMP-5.
040300*    CAMPO FSE-ORDEN-FUNCION (CONTADOR BINARIO)
040400         10  FSE-ORDEN-FUNCION   PIC S9(4) COMP-5.
040500*    CAMPO FSE-ORDEN-FEEDBACK (CONTADOR BINARIO)
040600         10  FSE-ORDEN-FEEDBACK  PIC S9(4) COMP-5.
040700*    CAMPO FS-CALCE (ALFANUMERICO)
040800     05  FS-CALCE            PIC XX.
040900*    CAMPO FSE-CALCE
041000     05  FSE-CALCE.
041100*    CAMPO FSE-CALCE-RETURN (CONTADOR BINARIO)
041200         10  FSE-CALCE-RETURN    PIC S9(4) COMP-5.
041300*    CAMPO FSE-CALCE-FUNCION (CONTADOR BINARIO)
041400         10  FSE-CALCE-FUNCION   PIC S9(4) COMP-5.
041500*    CAMPO FSE-CALCE-FEEDBACK (CONTADOR BINARIO)
041600         10  FSE-CALCE-FEEDBACK  PIC S9(4) COMP-5.
041700*    CAMPO FS-TARIFM (ALFANUMERICO)
041800     05  FS-TARIFM           PIC XX.
041900*    CAMPO FSE-TARIFM (TABLA EN MEMORIA, CONTADOR BINARIO)
042000     05  FSE-TARIFM          PIC S9(4) COMP-5 OCCURS 3.
042100*    CAMPO FS-TARIFC (ALFANUMERICO)
042200     05  FS-TARIFC           PIC XX.
042300*    CAMPO FSE-TARIFC (TABLA EN MEMORIA, CONTADOR BINARIO)
042400     05  FSE-TARIFC          PIC S9(4) COMP-5 OCCURS 3.
042500*    CAMPO FS-MULTIP (ALFANUMERICO)
042600     05  FS-MULTIP           PIC XX.
042700*    CAMPO FSE-MULTIP (TABLA EN MEMORIA, CONTADOR BINARIO)
042800     05  FSE-MULTIP          PIC S9(4) COMP-5 OCCURS 3.
042900*    CAMPO FS-PRECIO (ALFANUMERICO)
043000     05  FS-PRECIO           PIC XX.
043100*    CAMPO FSE-PRECIO (TABLA EN MEMORIA, CONTADOR BINARIO)
043200     05  FSE-PRECIO          PIC S9(4) COMP-5 OCCURS 3.
043300*    CAMPO FS-SALDO (ALFANUMERICO)
043400     05  FS-SALDO            PIC XX.
043500*    CAMPO FSE-SALDO (TABLA EN MEMORIA, CONTADOR BINARIO)
043600     05  FSE-SALDO           PIC S9(4) COMP-5 OCCURS 3.
043700*    CAMPO FS-EFECT (ALFANUMERICO)
043800     05  FS-EFECT            PIC XX.
043900*    CAMPO FSE-EFECT (TABLA EN MEMORIA, CONTADOR BINARIO)
044000     05  FSE-EFECT           PIC S9(4) COMP-5 OCCURS 3.
044100*    CAMPO FS-POSIC (ALFANUMERICO)
044200     05  FS-POSIC            PIC XX.
044300*    CAMPO FSE-POSIC (TABLA EN MEMORIA, CONTADOR BINARIO)
044400     05  FSE-POSIC           PIC S9(4) COMP-5 OCCURS 3.
044500*    CAMPO FS-POSNV (ALFANUMERICO)
044600     05  FS-POSNV            PIC XX.
044700*    CAMPO FSE-POSNV (TABLA EN MEMORIA, CONTADOR BINARIO)
044800     05  FSE-POSNV           PIC S9(4) COMP-5 OCCURS 3.
044900*    CAMPO FS-COMIS (ALFANUMERICO)
045000     05  FS-COMIS            PIC XX.
045100*    CAMPO FSE-COMIS (TABLA EN MEMORIA, CONTADOR BINARIO)
045200     05  FSE-COMIS           PIC S9(4) COMP-5 OCCURS 3.
045300*    CAMPO FS-COMNV (ALFANUMERICO)
045400     05  FS-COMNV            PIC XX.
045500*    CAMPO FSE-COMNV (TABLA EN MEMORIA, CONTADOR BINARIO)
045600     05  FSE-COMNV           PIC S9(4) COMP-5 OCCURS 3.
045700******************************************************************
045800*    LLAVES DE CONTROL PARA EL RUTEO DE ERRORES DE ARCHIVO       *
045900******************************************************************
046000*    CAMPO WKS-DATOS-ERROR
046100 01  WKS-DATOS-ERROR.
046200*    CAMPO WKS-PROGRAMA (ALFANUMERICO)
046300     05  WKS-PROGRAMA         PIC X(08) VALUE "TIKOPEN".
046400*    CAMPO WKS-ARCHIVO (ALFANUMERICO)
046500     05  WKS-ARCHIVO          PIC X(08).
046600*    CAMPO WKS-ACCION (ALFANUMERICO)
046700     05  WKS-ACCION           PIC X(06).
046800*    CAMPO WKS-LLAVE (ALFANUMERICO)
046900     05  WKS-LLAVE            PIC X(12).
047000*    CAMPO WKS-LLAVE-R (REDEFINICION)
047100     05  WKS-LLAVE-R REDEFINES WKS-LLAVE.
047200*    CAMPO WKS-LLAVE-PARTE-1 (ALFANUMERICO)
047300         10  WKS-LLAVE-PARTE-1    PIC X(06).
047400*    CAMPO WKS-LLAVE-PARTE-2 (ALFANUMERICO)
047500         10  WKS-LLAVE-PARTE-2    PIC X(06).
047600******************************************************************
047700*    SWITCHES DE FIN DE ARCHIVO Y CONTROL DE CORRIDA             *
047800******************************************************************
047900*    CAMPO WKS-SWITCHES
048000 01  WKS-SWITCHES.
048100*    CAMPO WKS-SW-FIN-ORDEN (ALFANUMERICO)
048200     05  WKS-SW-FIN-ORDEN     PIC X    VALUE "N".
048300*    CONDICION 88 QUE INDICA FIN-ORDENES
048400         88  FIN-ORDENES               VALUE "S".
048500*    CAMPO WKS-SW-FIN-CALCE (ALFANUMERICO)
048600     05  WKS-SW-FIN-CALCE     PIC X    VALUE "N".
048700*    CONDICION 88 QUE INDICA FIN-CALCES
048800         88  FIN-CALCES                VALUE "S".
048900*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-DIA-BURSATIL
049000 77  WKS-DIA-BURSATIL         PIC 9(8)         COMP.
049100*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-HORA-CORRIDA
049200 77  WKS-HORA-CORRIDA         PIC X(14).
049300*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-HORA-CORRIDA-R
049400 77  WKS-HORA-CORRIDA-R REDEFINES WKS-HORA-CORRIDA.
049500*    CAMPO WKS-HC-FECHA (NUMERICO)
049600     05  WKS-HC-FECHA         PIC 9(8).
049700*    CAMPO WKS-HC-HORA (NUMERICO)
049800     05  WKS-HC-HORA          PIC 9(6).
049900*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-SEC-POS
050000 77  WKS-SEC-POS              PIC 9(9)         COMP.
050100*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-SEC-COM
050200 77  WKS-SEC-COM              PIC 9(9)         COMP.
050300*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-POSICIONES
050400 77  WKS-TOTAL-POSICIONES     PIC 9(5)         COMP.
050500*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-COMISIONES
050600 77  WKS-TOTAL-COMISIONES     PIC 9(5)         COMP.
050700*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-SALDOS
050800 77  WKS-TOTAL-SALDOS         PIC 9(4)         COMP.
050900*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-CASH
051000 77  WKS-TOTAL-CASH           PIC 9(6)         COMP.
051100*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-TM
051200 77  WKS-TOTAL-TM             PIC 9(4)         COMP.
051300*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-TC
051400 77  WKS-TOTAL-TC             PIC 9(4)         COMP.
051500*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-MUL
051600 77  WKS-TOTAL-MUL            PIC 9(4)         COMP.
051700*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-PRC
051800 77  WKS-TOTAL-PRC            PIC 9(4)         COMP.
051900*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-POS-INICIO-ORDEN
052000 77  WKS-POS-INICIO-ORDEN     PIC 9(5)         COMP.
052100*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-COM-INICIO-ORDEN
052200 77  WKS-COM-INICIO-ORDEN     PIC 9(5)         COMP.
052300*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-I
052400 77  WKS-I                    PIC 9(5)         COMP.
052500*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-J
052600 77  WKS-J                    PIC 9(5)         COMP.
052700*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-K
052800 77  WKS-K                    PIC 9(5)         COMP.
052900*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-ERROR-ORDEN
053000 77  WKS-ERROR-ORDEN          PIC 9(2)         COMP.
053100*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-ORDENES-ACEPTADAS
053200 77  WKS-ORDENES-ACEPTADAS    PIC 9(7)         COMP.
053300*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-ORDENES-RECHAZADAS
053400 77  WKS-ORDENES-RECHAZADAS   PIC 9(7)         COMP.
053500*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-CALCES-ACEPTADOS
053600 77  WKS-CALCES-ACEPTADOS     PIC 9(7)         COMP.
053700*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-CALCES-RECHAZADOS
053800 77  WKS-CALCES-RECHAZADOS    PIC 9(7)         COMP.
053900*    TKW-0141: EN "S" UNA VEZ QUE UN LOTE DEL CALCE FALLA -   *
054000*    LOS LOTES PENDIENTES QUE FALTABAN SE DESHACEN, NO SE COBRAN *
054100*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-SW-CALCE-ABORTADO
054200 77  WKS-SW-CALCE-ABORTADO    PIC X(01).
054300******************************************************************
054400*    IDENTIFICADOR NUEVO (POS-ID / COM-ID)                       *
054500******************************************************************
054600*    CAMPO WKS-ID-NUEVO
054700 01  WKS-ID-NUEVO.
054800*    CAMPO WKS-ID-PREFIJO (ALFANUMERICO)
054900     05  WKS-ID-PREFIJO       PIC X(02).
055000*    CAMPO WKS-ID-NUMERO (NUMERICO)
055100     05  WKS-ID-NUMERO        PIC 9(10).
055200******************************************************************
055300*    DIRECCION DE POSICION QUE ORIGINA LA ORDEN DE APERTURA      *
055400*    (REDEFINE EL AREA DE TRABAJO PARA VER LA DIRECCION COMO     *
055500*     CODIGO DE ORDEN O CODIGO DE POSICION SEGUN SE NECESITE)    *
055600******************************************************************
055700*    CAMPO WKS-DIRECCION-TRABAJO (ALFANUMERICO)
055800 01  WKS-DIRECCION-TRABAJO    PIC X(01).
055900*    CONDICION 88 QUE INDICA WKS-DIR-LARGO
056000     88  WKS-DIR-LARGO                  VALUE "a".
056100*    CONDICION 88 QUE INDICA WKS-DIR-CORTO
056200     88  WKS-DIR-CORTO                  VALUE "b".
056300*    CAMPO WKS-DIRECCION-R (REDEFINICION)
056400 01  WKS-DIRECCION-R REDEFINES WKS-DIRECCION-TRABAJO.
056500*    CAMPO WKS-DIR-CRUDO (ALFANUMERICO)
056600     05  WKS-DIR-CRUDO        PIC X(01).
056700******************************************************************
056800*    AREAS DE CALCULO DE CUOTA (MARGEN / COMISION)               *
056900******************************************************************
057000*    CAMPO WKS-AREA-CUOTA
057100 01  WKS-AREA-CUOTA.
057200*    CAMPO WKS-RATIO-VALOR (NUMERICO CON SIGNO)
057300     05  WKS-RATIO-VALOR      PIC S9(7)V9(4).
057400*    CAMPO WKS-RATIO-TIPO (ALFANUMERICO)
057500     05  WKS-RATIO-TIPO       PIC X(01).
057600*    CAMPO WKS-MULTIPLO-LOTE (CONTADOR BINARIO)
057700     05  WKS-MULTIPLO-LOTE    PIC S9(9)        COMP-3.
057800*    CAMPO WKS-PRECIO-BASE (NUMERICO CON SIGNO)
057900     05  WKS-PRECIO-BASE      PIC S9(9)V9(4).
058000*    CAMPO WKS-CUOTA-CALCULADA (NUMERICO CON SIGNO)
058100     05  WKS-CUOTA-CALCULADA  PIC S9(11)V99.
058200*    CAMPO WKS-MARGEN-LOTE (NUMERICO CON SIGNO)
058300     05  WKS-MARGEN-LOTE      PIC S9(11)V99.
058400*    CAMPO WKS-COMISION-LOTE (NUMERICO CON SIGNO)
058500     05  WKS-COMISION-LOTE    PIC S9(11)V99.
058600******************************************************************
058700*    AREAS DE VERIFICACION DE FONDOS DISPONIBLES                 *
058800******************************************************************
058900*    CAMPO WKS-AREA-FONDOS
059000 01  WKS-AREA-FONDOS.
059100*    CAMPO WKS-SALDO-ESTATICO (NUMERICO CON SIGNO)
059200     05  WKS-SALDO-ESTATICO       PIC S9(11)V99.
059300*    CAMPO WKS-TOTAL-DEPOSITO (NUMERICO CON SIGNO)
059400     05  WKS-TOTAL-DEPOSITO       PIC S9(11)V99.
059500*    CAMPO WKS-TOTAL-RETIRO (NUMERICO CON SIGNO)
059600     05  WKS-TOTAL-RETIRO         PIC S9(11)V99.
059700*    CAMPO WKS-TOTAL-UTIL-POSIC (NUMERICO CON SIGNO)
059800     05  WKS-TOTAL-UTIL-POSIC     PIC S9(11)V99.
059900*    CAMPO WKS-TOTAL-COMIS-NORMAL (NUMERICO CON SIGNO)
060000     05  WKS-TOTAL-COMIS-NORMAL   PIC S9(11)V99.
060100*    CAMPO WKS-TOTAL-MARGEN-CTA (NUMERICO CON SIGNO)
060200     05  WKS-TOTAL-MARGEN-CTA     PIC S9(11)V99.
060300*    CAMPO WKS-CAMBIO-SALDO (NUMERICO CON SIGNO)
060400     05  WKS-CAMBIO-SALDO         PIC S9(11)V99.
060500*    CAMPO WKS-SALDO-DINAMICO (NUMERICO CON SIGNO)
060600     05  WKS-SALDO-DINAMICO       PIC S9(11)V99.
060700*    CAMPO WKS-DISPONIBLE (NUMERICO CON SIGNO)
060800     05  WKS-DISPONIBLE           PIC S9(11)V99.
060900*    CAMPO WKS-NECESARIO (NUMERICO CON SIGNO)
061000     05  WKS-NECESARIO            PIC S9(11)V99.
061100*    CAMPO WKS-UTILIDAD-LOTE (NUMERICO CON SIGNO)
061200     05  WKS-UTILIDAD-LOTE        PIC S9(11)V99.
061300*    CAMPO WKS-PRECIO-VIGENTE (NUMERICO CON SIGNO)
061400     05  WKS-PRECIO-VIGENTE       PIC S9(9)V9(4).
061500******************************************************************
061600*    TABLA DE TASAS DE MARGEN (MARGIN-RATIO-FILE)                *
061700******************************************************************
061800*    CAMPO WKS-TABLA-MARGEN
061900 01  WKS-TABLA-MARGEN.
062000*    CAMPO WKS-RENGLON-TM (TABLA EN MEMORIA)
062100     05  WKS-RENGLON-TM   OCCURS 1 TO 500 TIMES
062200*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
062300                           DEPENDING ON WKS-TOTAL-TM
062400*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
062500                           ASCENDING KEY IS WKS-TM-SIMBOLO
062600*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
062700                                         WKS-TM-DIRECCION
062800*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
062900                                         WKS-TM-OFFSET
063000*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
063100                           INDEXED BY IDX-TM.
063200*    CAMPO WKS-TM-SIMBOLO (ALFANUMERICO)
063300         10  WKS-TM-SIMBOLO       PIC X(16).
063400*    CAMPO WKS-TM-DIRECCION (ALFANUMERICO)
063500         10  WKS-TM-DIRECCION     PIC X(01).
063600*    CAMPO WKS-TM-OFFSET (ALFANUMERICO)
063700         10  WKS-TM-OFFSET        PIC X(01).
063800*    CAMPO WKS-TM-RATIO (NUMERICO CON SIGNO)
063900         10  WKS-TM-RATIO         PIC S9(7)V9(4).
064000*    CAMPO WKS-TM-TIPO (ALFANUMERICO)
064100         10  WKS-TM-TIPO          PIC X(01).
064200******************************************************************
064300*    TABLA DE TASAS DE COMISION (COMMISSION-RATIO-FILE)          *
064400******************************************************************
064500*    CAMPO WKS-TABLA-COMISION-T
064600 01  WKS-TABLA-COMISION-T.
064700*    CAMPO WKS-RENGLON-TC (TABLA EN MEMORIA)
064800     05  WKS-RENGLON-TC   OCCURS 1 TO 500 TIMES
064900*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
065000                           DEPENDING ON WKS-TOTAL-TC
065100*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
065200                           ASCENDING KEY IS WKS-TC-SIMBOLO
065300*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
065400                                         WKS-TC-DIRECCION
065500*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
065600                                         WKS-TC-OFFSET
065700*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
065800                           INDEXED BY IDX-TC.
065900*    CAMPO WKS-TC-SIMBOLO (ALFANUMERICO)
066000         10  WKS-TC-SIMBOLO       PIC X(16).
066100*    CAMPO WKS-TC-DIRECCION (ALFANUMERICO)
066200         10  WKS-TC-DIRECCION     PIC X(01).
066300*    CAMPO WKS-TC-OFFSET (ALFANUMERICO)
066400         10  WKS-TC-OFFSET        PIC X(01).
066500*    CAMPO WKS-TC-RATIO (NUMERICO CON SIGNO)
066600         10  WKS-TC-RATIO         PIC S9(7)V9(4).
066700*    CAMPO WKS-TC-TIPO (ALFANUMERICO)
066800         10  WKS-TC-TIPO          PIC X(01).
066900******************************************************************
067000*    TABLA DE MULTIPLOS (MULTIPLE-FILE)                          *
067100******************************************************************
067200*    CAMPO WKS-TABLA-MULTIPLO
067300 01  WKS-TABLA-MULTIPLO.
067400*    CAMPO WKS-RENGLON-MU (TABLA EN MEMORIA)
067500     05  WKS-RENGLON-MU   OCCURS 1 TO 300 TIMES
067600*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
067700                           DEPENDING ON WKS-TOTAL-MUL
067800*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
067900                           ASCENDING KEY IS WKS-MU-SIMBOLO
068000*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
068100                           INDEXED BY IDX-MU.
068200*    CAMPO WKS-MU-SIMBOLO (ALFANUMERICO)
068300         10  WKS-MU-SIMBOLO       PIC X(16).
068400*    CAMPO WKS-MU-MULTIPLO (NUMERICO CON SIGNO)
068500         10  WKS-MU-MULTIPLO      PIC S9(9).
068600******************************************************************
068700*    TABLA DE PRECIOS VIGENTES (PRICE-FILE)                      *
068800******************************************************************
068900*    CAMPO WKS-TABLA-PRECIO
069000 01  WKS-TABLA-PRECIO.
069100*    CAMPO WKS-RENGLON-PR (TABLA EN MEMORIA)
069200     05  WKS-RENGLON-PR   OCCURS 1 TO 300 TIMES
069300*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
069400                           DEPENDING ON WKS-TOTAL-PRC
069500*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
069600                           ASCENDING KEY IS WKS-PR-SIMBOLO
069700*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
069800                           INDEXED BY IDX-PR.
069900*    CAMPO WKS-PR-SIMBOLO (ALFANUMERICO)
070000         10  WKS-PR-SIMBOLO       PIC X(16).
070100*    CAMPO WKS-PR-PRECIO (NUMERICO CON SIGNO)
070200         10  WKS-PR-PRECIO        PIC S9(9)V9(4).
070300******************************************************************
070400*    TABLA DE SALDOS ESTATICOS POR CUENTA (USER-BALANCE-FILE)    *
070500*    SE CONSERVA SOLO EL RENGLON DE HORA MAYOR POR USUARIO       *
070600******************************************************************
070700*    CAMPO WKS-TABLA-SALDO
070800 01  WKS-TABLA-SALDO.
070900*    CAMPO WKS-RENGLON-SD (TABLA EN MEMORIA)
071000     05  WKS-RENGLON-SD   OCCURS 1 TO 2000 TIMES
071100*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
071200                           DEPENDING ON WKS-TOTAL-SALDOS
071300*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
071400                           INDEXED BY IDX-SD.
071500*    CAMPO WKS-SD-USUARIO (ALFANUMERICO)
071600         10  WKS-SD-USUARIO       PIC X(16).
071700*    CAMPO WKS-SD-SALDO (NUMERICO CON SIGNO)
071800         10  WKS-SD-SALDO         PIC S9(11)V99.
071900*    CAMPO WKS-SD-DIA (NUMERICO)
072000         10  WKS-SD-DIA           PIC 9(8).
072100*    CAMPO WKS-SD-HORA (ALFANUMERICO)
072200         10  WKS-SD-HORA          PIC X(14).
072300******************************************************************
072400*    TABLA DE MOVIMIENTOS DE EFECTIVO (USER-CASH-FILE)           *
072500*    SE CARGA COMPLETA, SIN AGREGAR, PARA CALCULAR TOTALES       *
072600******************************************************************
072700*    CAMPO WKS-TABLA-CASH
072800 01  WKS-TABLA-CASH.
072900*    CAMPO WKS-RENGLON-CH (TABLA EN MEMORIA)
073000     05  WKS-RENGLON-CH   OCCURS 1 TO 20000 TIMES
073100*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
073200                           DEPENDING ON WKS-TOTAL-CASH
073300*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
073400                           INDEXED BY IDX-CH.
073500*    CAMPO WKS-CH-USUARIO (ALFANUMERICO)
073600         10  WKS-CH-USUARIO       PIC X(16).
073700*    CAMPO WKS-CH-EFECTIVO (NUMERICO CON SIGNO)
073800         10  WKS-CH-EFECTIVO      PIC S9(11)V99.
073900*    CAMPO WKS-CH-ORIGEN (ALFANUMERICO)
074000         10  WKS-CH-ORIGEN        PIC X(01).
074100*    CAMPO WKS-CH-DIA-BURSATIL (NUMERICO)
074200         10  WKS-CH-DIA-BURSATIL  PIC 9(8).
074300******************************************************************
074400*    TABLA MAESTRA DE LOTES (USER-POSITION-FILE) EN MEMORIA      *
074500*    WKS-PT-ORD-ORIGEN ES UN CAMPO DE TRABAJO, NO EXISTE EN EL   *
074600*    ARCHIVO; SIRVE PARA CORRELACIONAR EL CALCE CON LA ORDEN QUE *
074700*    CONGELO EL LOTE, YA QUE POS-ID DEL ARCHIVO NO LO CONSERVA.  *
074800*    CONTIENE LOS PRIMEROS 11 CARACTERES DE ORD-ID DE LA ORDEN   *
074900*    QUE CONGELO EL LOTE (VER TRD-ID EN 500-PROCESA-CALCES).     *
075000******************************************************************
075100*    CAMPO WKS-TABLA-POSICION
075200 01  WKS-TABLA-POSICION.
075300*    CAMPO WKS-RENGLON-PT (TABLA EN MEMORIA)
075400     05  WKS-RENGLON-PT   OCCURS 1 TO 5000 TIMES
075500*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
075600                           DEPENDING ON WKS-TOTAL-POSICIONES
075700*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
075800                           INDEXED BY IDX-PT.
075900*    CAMPO WKS-PT-ID (ALFANUMERICO)
076000         10  WKS-PT-ID            PIC X(12).
076100*    CAMPO WKS-PT-USUARIO (ALFANUMERICO)
076200         10  WKS-PT-USUARIO       PIC X(16).
076300*    CAMPO WKS-PT-SIMBOLO (ALFANUMERICO)
076400         10  WKS-PT-SIMBOLO       PIC X(16).
076500*    CAMPO WKS-PT-BOLSA (ALFANUMERICO)
076600         10  WKS-PT-BOLSA         PIC X(08).
076700*    CAMPO WKS-PT-PRECIO (NUMERICO CON SIGNO)
076800         10  WKS-PT-PRECIO        PIC S9(9)V9(4).
076900*    CAMPO WKS-PT-MULTIPLO (NUMERICO CON SIGNO)
077000         10  WKS-PT-MULTIPLO      PIC S9(9).
077100*    CAMPO WKS-PT-MARGEN (NUMERICO CON SIGNO)
077200         10  WKS-PT-MARGEN        PIC S9(11)V99.
077300*    CAMPO WKS-PT-DIRECCION (ALFANUMERICO)
077400         10  WKS-PT-DIRECCION     PIC X(01).
077500*    CAMPO WKS-PT-DIA-APERTURA (NUMERICO)
077600         10  WKS-PT-DIA-APERTURA  PIC 9(8).
077700*    CAMPO WKS-PT-HORA-APERTURA (ALFANUMERICO)
077800         10  WKS-PT-HORA-APERTURA PIC X(14).
077900*    CAMPO WKS-PT-ESTADO (ALFANUMERICO)
078000         10  WKS-PT-ESTADO        PIC X(01).
078100*    CAMPO WKS-PT-ORD-ORIGEN (ALFANUMERICO)
078200         10  WKS-PT-ORD-ORIGEN    PIC X(12).
078300*    CAMPO WKS-PT-BORRADO (ALFANUMERICO)
078400         10  WKS-PT-BORRADO       PIC X(01)  VALUE "N".
078500******************************************************************
078600*    TABLA MAESTRA DE COMISIONES (USER-COMMISSION-FILE)          *
078700******************************************************************
078800*    CAMPO WKS-TABLA-COMISION
078900 01  WKS-TABLA-COMISION.
079000*    CAMPO WKS-RENGLON-CT (TABLA EN MEMORIA)
079100     05  WKS-RENGLON-CT   OCCURS 1 TO 5000 TIMES
079200*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
079300                           DEPENDING ON WKS-TOTAL-COMISIONES
079400*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
079500                           INDEXED BY IDX-CT.
079600*    CAMPO WKS-CT-ID (ALFANUMERICO)
079700         10  WKS-CT-ID            PIC X(12).
079800*    CAMPO WKS-CT-USUARIO (ALFANUMERICO)
079900         10  WKS-CT-USUARIO       PIC X(16).
080000*    CAMPO WKS-CT-SIMBOLO (ALFANUMERICO)
080100         10  WKS-CT-SIMBOLO       PIC X(16).
080200*    CAMPO WKS-CT-DIRECCION (ALFANUMERICO)
080300         10  WKS-CT-DIRECCION     PIC X(01).
080400*    CAMPO WKS-CT-OFFSET (ALFANUMERICO)
080500         10  WKS-CT-OFFSET        PIC X(01).
080600*    CAMPO WKS-CT-COMISION (NUMERICO CON SIGNO)
080700         10  WKS-CT-COMISION      PIC S9(11)V99.
080800*    CAMPO WKS-CT-DIA-BURSATIL (NUMERICO)
080900         10  WKS-CT-DIA-BURSATIL  PIC 9(8).
081000*    CAMPO WKS-CT-HORA-MARCA (ALFANUMERICO)
081100         10  WKS-CT-HORA-MARCA    PIC X(14).
081200*    CAMPO WKS-CT-ESTADO (ALFANUMERICO)
081300         10  WKS-CT-ESTADO        PIC X(01).
081400*    CAMPO WKS-CT-ORD-ORIGEN (ALFANUMERICO)
081500         10  WKS-CT-ORD-ORIGEN    PIC X(12).
081600*    CAMPO WKS-CT-BORRADO (ALFANUMERICO)
081700         10  WKS-CT-BORRADO       PIC X(01)  VALUE "N".
081800******************************************************************
081900*    LINEA DE ESTADISTICAS FINALES                               *
082000******************************************************************
082100*    CAMPO WKS-LINEA-STATS (ALFANUMERICO)
082200 01  WKS-LINEA-STATS          PIC X(80).
082300*    SECCION PROCEDURE DIVISION DEL PROGRAMA
082400 PROCEDURE DIVISION.
082500******************************************************************
082600*    INICIO DE LA RUTINA 000-PRINCIPAL
082700 000-PRINCIPAL SECTION.
082800******************************************************************
082900*    TKW-0143: LAS RUTINAS DE ESTA SECCION PRINCIPAL SE INVOCAN  *
083000*    POR RANGO PERFORM...THRU, AL ESTANDAR TIKW DE PROGRAMACION  *
083100*    SE INVOCA LA RUTINA 050-LEE-PARAMETROS
083200     PERFORM 050-LEE-PARAMETROS THRU 050-LEE-PARAMETROS-E.
083300*    SE INVOCA LA RUTINA 100-ABRIR-ARCHIVOS
083400     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E.
083500*    SE INVOCA LA RUTINA 200-CARGA-TABLAS-REFERENCIA
083600     PERFORM 200-CARGA-TABLAS-REFERENCIA
083700*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
083800             THRU 200-CARGA-TABLAS-REFERENCIA-E.
083900*    SE INVOCA LA RUTINA 300-CARGA-MAESTROS
084000     PERFORM 300-CARGA-MAESTROS THRU 300-CARGA-MAESTROS-E.
084100*    SE INVOCA LA RUTINA 401-LEE-ORDEN
084200     PERFORM 401-LEE-ORDEN THRU 401-LEE-ORDEN-E.
084300*    SE INVOCA LA RUTINA 400-PROCESA-ORDENES-APERTURA
084400     PERFORM 400-PROCESA-ORDENES-APERTURA
084500*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
084600             THRU 400-PROCESA-ORDENES-APERTURA-E
084700*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
084800             UNTIL FIN-ORDENES.
084900*    SE INVOCA LA RUTINA 501-LEE-CALCE
085000     PERFORM 501-LEE-CALCE THRU 501-LEE-CALCE-E.
085100*    SE INVOCA LA RUTINA 500-PROCESA-CALCES-APERTURA
085200     PERFORM 500-PROCESA-CALCES-APERTURA
085300*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
085400             THRU 500-PROCESA-CALCES-APERTURA-E
085500*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
085600             UNTIL FIN-CALCES.
085700*    SE INVOCA LA RUTINA 900-REGRABA-MAESTROS
085800     PERFORM 900-REGRABA-MAESTROS THRU 900-REGRABA-MAESTROS-E.
085900*    SE INVOCA LA RUTINA 950-ESTADISTICAS
086000     PERFORM 950-ESTADISTICAS THRU 950-ESTADISTICAS-E.
086100*    SE INVOCA LA RUTINA 990-CERRAR-ARCHIVOS
086200     PERFORM 990-CERRAR-ARCHIVOS THRU 990-CERRAR-ARCHIVOS-E.
086300*    FIN DE LA EJECUCION DEL PROGRAMA
086400     STOP RUN.
086500*    INSTRUCCION DE LA RUTINA 000-PRINCIPAL
086600 000-PRINCIPAL-E.  EXIT.
086700******************************************************************
086800*    INICIO DE LA RUTINA 050-LEE-PARAMETROS
086900 050-LEE-PARAMETROS SECTION.
087000*    LA TARJETA DE PARAMETROS TRAE EL DIA BURSATIL, LA HORA DE   *
087100*    LA CORRIDA Y LOS CORRELATIVOS INICIALES DE POS-ID / COM-ID  *
087200******************************************************************
087300*    LECTURA DE TARJETA DE PARAMETROS DE CONTROL
087400     ACCEPT WKS-TARJETA-PARM FROM SYSIN.
087500*    SE TRASLADA PRM-DIA-BURSATIL A WKS-DIA-BURSATIL.
087600     MOVE PRM-DIA-BURSATIL   TO WKS-DIA-BURSATIL.
087700*    SE TRASLADA PRM-HORA-CORRIDA A WKS-HORA-CORRIDA.
087800     MOVE PRM-HORA-CORRIDA   TO WKS-HORA-CORRIDA.
087900*    SE TRASLADA PRM-SEC-INI-POS A WKS-SEC-POS.
088000     MOVE PRM-SEC-INI-POS    TO WKS-SEC-POS.
088100*    SE TRASLADA PRM-SEC-INI-COM A WKS-SEC-COM.
088200     MOVE PRM-SEC-INI-COM    TO WKS-SEC-COM.
088300*    SE TRASLADA 0 A WKS-ORDENES-ACEPTADAS
088400     MOVE 0 TO WKS-ORDENES-ACEPTADAS  WKS-ORDENES-RECHAZADAS
088500*    INSTRUCCION DE LA RUTINA 050-LEE-PARAMETROS
088600               WKS-CALCES-ACEPTADOS   WKS-CALCES-RECHAZADOS.
088700*    INSTRUCCION DE LA RUTINA 050-LEE-PARAMETROS
088800 050-LEE-PARAMETROS-E.  EXIT.
088900******************************************************************
089000*    INICIO DE LA RUTINA 100-ABRIR-ARCHIVOS
089100 100-ABRIR-ARCHIVOS SECTION.
089200******************************************************************
089300*    APERTURA DE ARCHIVOS DEL PROGRAMA
089400     OPEN INPUT  ORDEN.
089500*    SE VALIDA LA CONDICION DE NEGOCIO
089600     IF FS-ORDEN NOT = "00"
089700*    SE TRASLADA "ORDEN" A WKS-ARCHIVO
089800        MOVE "ORDEN"  TO WKS-ARCHIVO
089900*    SE TRASLADA "OPEN" A WKS-ACCION
090000        MOVE "OPEN"   TO WKS-ACCION
090100*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
090200        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
090300*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
090400                 WKS-ACCION WKS-LLAVE FS-ORDEN FSE-ORDEN
090500*    CIERRE DEL BLOQUE ANTERIOR
090600     END-IF.
090700*    APERTURA DE ARCHIVOS DEL PROGRAMA
090800     OPEN INPUT  CALCE.
090900*    SE VALIDA LA CONDICION DE NEGOCIO
091000     IF FS-CALCE NOT = "00"
091100*    SE TRASLADA "CALCE" A WKS-ARCHIVO
091200        MOVE "CALCE"  TO WKS-ARCHIVO
091300*    SE TRASLADA "OPEN" A WKS-ACCION
091400        MOVE "OPEN"   TO WKS-ACCION
091500*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
091600        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
091700*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
091800                 WKS-ACCION WKS-LLAVE FS-CALCE FSE-CALCE
091900*    CIERRE DEL BLOQUE ANTERIOR
092000     END-IF.
092100*    APERTURA DE ARCHIVOS DEL PROGRAMA
092200     OPEN INPUT  TARIFM.
092300*    SE VALIDA LA CONDICION DE NEGOCIO
092400     IF FS-TARIFM NOT = "00"
092500*    SE TRASLADA "TARIFM" A WKS-ARCHIVO
092600        MOVE "TARIFM" TO WKS-ARCHIVO
092700*    SE TRASLADA "OPEN" A WKS-ACCION
092800        MOVE "OPEN"   TO WKS-ACCION
092900*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
093000        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
093100*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
093200                 WKS-ACCION WKS-LLAVE FS-TARIFM FSE-TARIFM(1)
093300*    CIERRE DEL BLOQUE ANTERIOR
093400     END-IF.
093500*    APERTURA DE ARCHIVOS DEL PROGRAMA
093600     OPEN INPUT  TARIFC.
093700*    SE VALIDA LA CONDICION DE NEGOCIO
093800     IF FS-TARIFC NOT = "00"
093900*    SE TRASLADA "TARIFC" A WKS-ARCHIVO
094000        MOVE "TARIFC" TO WKS-ARCHIVO
094100*    SE TRASLADA "OPEN" A WKS-ACCION
094200        MOVE "OPEN"   TO WKS-ACCION
094300*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
094400        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
094500*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
094600                 WKS-ACCION WKS-LLAVE FS-TARIFC FSE-TARIFC(1)
094700*    CIERRE DEL BLOQUE ANTERIOR
094800     END-IF.
094900*    APERTURA DE ARCHIVOS DEL PROGRAMA
095000     OPEN INPUT  MULTIPLO.
095100*    SE VALIDA LA CONDICION DE NEGOCIO
095200     IF FS-MULTIP NOT = "00"
095300*    SE TRASLADA "MULTIPLO" A WKS-ARCHIVO
095400        MOVE "MULTIPLO" TO WKS-ARCHIVO
095500*    SE TRASLADA "OPEN" A WKS-ACCION
095600        MOVE "OPEN"     TO WKS-ACCION
095700*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
095800        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
095900*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
096000                 WKS-ACCION WKS-LLAVE FS-MULTIP FSE-MULTIP(1)
096100*    CIERRE DEL BLOQUE ANTERIOR
096200     END-IF.
096300*    APERTURA DE ARCHIVOS DEL PROGRAMA
096400     OPEN INPUT  PRECIO.
096500*    SE VALIDA LA CONDICION DE NEGOCIO
096600     IF FS-PRECIO NOT = "00"
096700*    SE TRASLADA "PRECIO" A WKS-ARCHIVO
096800        MOVE "PRECIO"   TO WKS-ARCHIVO
096900*    SE TRASLADA "OPEN" A WKS-ACCION
097000        MOVE "OPEN"     TO WKS-ACCION
097100*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
097200        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
097300*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
097400                 WKS-ACCION WKS-LLAVE FS-PRECIO FSE-PRECIO(1)
097500*    CIERRE DEL BLOQUE ANTERIOR
097600     END-IF.
097700*    APERTURA DE ARCHIVOS DEL PROGRAMA
097800     OPEN INPUT  SALDO.
097900*    SE VALIDA LA CONDICION DE NEGOCIO
098000     IF FS-SALDO NOT = "00"
098100*    SE TRASLADA "SALDO" A WKS-ARCHIVO
098200        MOVE "SALDO"    TO WKS-ARCHIVO
098300*    SE TRASLADA "OPEN" A WKS-ACCION
098400        MOVE "OPEN"     TO WKS-ACCION
098500*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
098600        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
098700*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
098800                 WKS-ACCION WKS-LLAVE FS-SALDO FSE-SALDO(1)
098900*    CIERRE DEL BLOQUE ANTERIOR
099000     END-IF.
099100*    APERTURA DE ARCHIVOS DEL PROGRAMA
099200     OPEN INPUT  EFECTIVO.
099300*    SE VALIDA LA CONDICION DE NEGOCIO
099400     IF FS-EFECT NOT = "00"
099500*    SE TRASLADA "EFECTIVO" A WKS-ARCHIVO
099600        MOVE "EFECTIVO" TO WKS-ARCHIVO
099700*    SE TRASLADA "OPEN" A WKS-ACCION
099800        MOVE "OPEN"     TO WKS-ACCION
099900*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
100000        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
100100*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
100200                 WKS-ACCION WKS-LLAVE FS-EFECT FSE-EFECT(1)
100300*    CIERRE DEL BLOQUE ANTERIOR
100400     END-IF.
100500*    APERTURA DE ARCHIVOS DEL PROGRAMA
100600     OPEN INPUT  POSICION.
100700*    SE VALIDA LA CONDICION DE NEGOCIO
100800     IF FS-POSIC NOT = "00"
100900*    SE TRASLADA "POSICION" A WKS-ARCHIVO
101000        MOVE "POSICION" TO WKS-ARCHIVO
101100*    SE TRASLADA "OPEN" A WKS-ACCION
101200        MOVE "OPEN"     TO WKS-ACCION
101300*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
101400        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
101500*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
101600                 WKS-ACCION WKS-LLAVE FS-POSIC FSE-POSIC(1)
101700*    CIERRE DEL BLOQUE ANTERIOR
101800     END-IF.
101900*    APERTURA DE ARCHIVOS DEL PROGRAMA
102000     OPEN INPUT  COMISION.
102100*    SE VALIDA LA CONDICION DE NEGOCIO
102200     IF FS-COMIS NOT = "00"
102300*    SE TRASLADA "COMISION" A WKS-ARCHIVO
102400        MOVE "COMISION" TO WKS-ARCHIVO
102500*    SE TRASLADA "OPEN" A WKS-ACCION
102600        MOVE "OPEN"     TO WKS-ACCION
102700*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
102800        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
102900*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
103000                 WKS-ACCION WKS-LLAVE FS-COMIS FSE-COMIS(1)
103100*    CIERRE DEL BLOQUE ANTERIOR
103200     END-IF.
103300*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
103400 100-ABRIR-ARCHIVOS-E.  EXIT.
103500******************************************************************
103600*    INICIO DE LA RUTINA 200-CARGA-TABLAS-REFERENCIA
103700 200-CARGA-TABLAS-REFERENCIA SECTION.
103800*    CARGA UNA SOLA VEZ LAS TASAS DE MARGEN, DE COMISION, LOS    *
103900*    MULTIPLOS Y LOS PRECIOS VIGENTES A TABLAS EN MEMORIA        *
104000******************************************************************
104100*    SE TRASLADA 0 A WKS-TOTAL-TM.
104200     MOVE 0 TO WKS-TOTAL-TM.
104300*    SE INVOCA LA RUTINA 201-LEE-TARIFM
104400     PERFORM 201-LEE-TARIFM.
104500*    SE INVOCA LA RUTINA 202-CARGA-UN-RENGLON-TM
104600     PERFORM 202-CARGA-UN-RENGLON-TM
104700*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
104800             UNTIL FS-TARIFM = "10".
104900*    SE TRASLADA 0 A WKS-TOTAL-TC.
105000     MOVE 0 TO WKS-TOTAL-TC.
105100*    SE INVOCA LA RUTINA 203-LEE-TARIFC
105200     PERFORM 203-LEE-TARIFC.
105300*    SE INVOCA LA RUTINA 204-CARGA-UN-RENGLON-TC
105400     PERFORM 204-CARGA-UN-RENGLON-TC
105500*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
105600             UNTIL FS-TARIFC = "10".
105700*    SE TRASLADA 0 A WKS-TOTAL-MUL.
105800     MOVE 0 TO WKS-TOTAL-MUL.
105900*    SE INVOCA LA RUTINA 205-LEE-MULTIPLO
106000     PERFORM 205-LEE-MULTIPLO.
106100*    SE INVOCA LA RUTINA 206-CARGA-UN-RENGLON-MU
106200     PERFORM 206-CARGA-UN-RENGLON-MU
106300*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
106400             UNTIL FS-MULTIP = "10".
106500*    SE TRASLADA 0 A WKS-TOTAL-PRC.
106600     MOVE 0 TO WKS-TOTAL-PRC.
106700*    SE INVOCA LA RUTINA 207-LEE-PRECIO
106800     PERFORM 207-LEE-PRECIO.
106900*    SE INVOCA LA RUTINA 208-CARGA-UN-RENGLON-PR
107000     PERFORM 208-CARGA-UN-RENGLON-PR
107100*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
107200             UNTIL FS-PRECIO = "10".
107300*    INSTRUCCION DE LA RUTINA 200-CARGA-TABLAS-REFERENCIA
107400 200-CARGA-TABLAS-REFERENCIA-E.  EXIT.
107500******************************************************************
107600*    INICIO DE LA RUTINA 201-LEE-TARIFM
107700 201-LEE-TARIFM SECTION.
107800******************************************************************
107900*    LECTURA DEL SIGUIENTE REGISTRO DE TARIFM
108000     READ TARIFM
108100*    TRATAMIENTO DE FIN DE ARCHIVO
108200          AT END MOVE "10" TO FS-TARIFM
108300*    CIERRE DEL BLOQUE ANTERIOR
108400     END-READ.
108500*    INSTRUCCION DE LA RUTINA 201-LEE-TARIFM
108600 201-LEE-TARIFM-E.  EXIT.
108700******************************************************************
108800*    INICIO DE LA RUTINA 202-CARGA-UN-RENGLON-TM
108900 202-CARGA-UN-RENGLON-TM SECTION.
109000******************************************************************
109100*    SE ACUMULA EN WKS-TOTAL-TM.
109200     ADD 1 TO WKS-TOTAL-TM.
109300*    INSTRUCCION DE LA RUTINA 202-CARGA-UN-RENGLON-TM
109400     SET IDX-TM TO WKS-TOTAL-TM.
109500*    SE TRASLADA TM-SIMBOLO A WKS-TM-SIMBOLO(IDX-TM).
109600     MOVE TM-SIMBOLO   TO WKS-TM-SIMBOLO(IDX-TM).
109700*    SE TRASLADA TM-DIRECCION A WKS-TM-DIRECCION(IDX-TM).
109800     MOVE TM-DIRECCION TO WKS-TM-DIRECCION(IDX-TM).
109900*    SE TRASLADA TM-OFFSET A WKS-TM-OFFSET(IDX-TM).
110000     MOVE TM-OFFSET    TO WKS-TM-OFFSET(IDX-TM).
110100*    SE TRASLADA TM-RATIO A WKS-TM-RATIO(IDX-TM).
110200     MOVE TM-RATIO     TO WKS-TM-RATIO(IDX-TM).
110300*    SE TRASLADA TM-TIPO A WKS-TM-TIPO(IDX-TM).
110400     MOVE TM-TIPO      TO WKS-TM-TIPO(IDX-TM).
110500*    SE INVOCA LA RUTINA 201-LEE-TARIFM
110600     PERFORM 201-LEE-TARIFM.
110700*    INSTRUCCION DE LA RUTINA 202-CARGA-UN-RENGLON-TM
110800 202-CARGA-UN-RENGLON-TM-E.  EXIT.
110900******************************************************************
111000*    INICIO DE LA RUTINA 203-LEE-TARIFC
111100 203-LEE-TARIFC SECTION.
111200******************************************************************
111300*    LECTURA DEL SIGUIENTE REGISTRO DE TARIFC
111400     READ TARIFC
111500*    TRATAMIENTO DE FIN DE ARCHIVO
111600          AT END MOVE "10" TO FS-TARIFC
111700*    CIERRE DEL BLOQUE ANTERIOR
111800     END-READ.
111900*    INSTRUCCION DE LA RUTINA 203-LEE-TARIFC
112000 203-LEE-TARIFC-E.  EXIT.
112100******************************************************************
112200*    INICIO DE LA RUTINA 204-CARGA-UN-RENGLON-TC
112300 204-CARGA-UN-RENGLON-TC SECTION.
112400******************************************************************
112500*    SE ACUMULA EN WKS-TOTAL-TC.
112600     ADD 1 TO WKS-TOTAL-TC.
112700*    INSTRUCCION DE LA RUTINA 204-CARGA-UN-RENGLON-TC
112800     SET IDX-TC TO WKS-TOTAL-TC.
112900*    SE TRASLADA TC-SIMBOLO A WKS-TC-SIMBOLO(IDX-TC).
113000     MOVE TC-SIMBOLO   TO WKS-TC-SIMBOLO(IDX-TC).
113100*    SE TRASLADA TC-DIRECCION A WKS-TC-DIRECCION(IDX-TC).
113200     MOVE TC-DIRECCION TO WKS-TC-DIRECCION(IDX-TC).
113300*    SE TRASLADA TC-OFFSET A WKS-TC-OFFSET(IDX-TC).
113400     MOVE TC-OFFSET    TO WKS-TC-OFFSET(IDX-TC).
113500*    SE TRASLADA TC-RATIO A WKS-TC-RATIO(IDX-TC).
113600     MOVE TC-RATIO     TO WKS-TC-RATIO(IDX-TC).
113700*    SE TRASLADA TC-TIPO A WKS-TC-TIPO(IDX-TC).
113800     MOVE TC-TIPO      TO WKS-TC-TIPO(IDX-TC).
113900*    SE INVOCA LA RUTINA 203-LEE-TARIFC
114000     PERFORM 203-LEE-TARIFC.
114100*    INSTRUCCION DE LA RUTINA 204-CARGA-UN-RENGLON-TC
114200 204-CARGA-UN-RENGLON-TC-E.  EXIT.
114300******************************************************************
114400*    INICIO DE LA RUTINA 205-LEE-MULTIPLO
114500 205-LEE-MULTIPLO SECTION.
114600******************************************************************
114700*    LECTURA DEL SIGUIENTE REGISTRO DE MULTIPLO
114800     READ MULTIPLO
114900*    TRATAMIENTO DE FIN DE ARCHIVO
115000          AT END MOVE "10" TO FS-MULTIP
115100*    CIERRE DEL BLOQUE ANTERIOR
115200     END-READ.
115300*    INSTRUCCION DE LA RUTINA 205-LEE-MULTIPLO
115400 205-LEE-MULTIPLO-E.  EXIT.
115500******************************************************************
115600*    INICIO DE LA RUTINA 206-CARGA-UN-RENGLON-MU
115700 206-CARGA-UN-RENGLON-MU SECTION.
115800******************************************************************
115900*    SE ACUMULA EN WKS-TOTAL-MUL.
116000     ADD 1 TO WKS-TOTAL-MUL.
116100*    INSTRUCCION DE LA RUTINA 206-CARGA-UN-RENGLON-MU
116200     SET IDX-MU TO WKS-TOTAL-MUL.
116300*    SE TRASLADA MUL-SIMBOLO A WKS-MU-SIMBOLO(IDX-MU).
116400     MOVE MUL-SIMBOLO  TO WKS-MU-SIMBOLO(IDX-MU).
116500*    SE TRASLADA MUL-MULTIPLO A WKS-MU-MULTIPLO(IDX-MU).
116600     MOVE MUL-MULTIPLO TO WKS-MU-MULTIPLO(IDX-MU).
116700*    SE INVOCA LA RUTINA 205-LEE-MULTIPLO
116800     PERFORM 205-LEE-MULTIPLO.
116900*    INSTRUCCION DE LA RUTINA 206-CARGA-UN-RENGLON-MU
117000 206-CARGA-UN-RENGLON-MU-E.  EXIT.
117100******************************************************************
117200*    INICIO DE LA RUTINA 207-LEE-PRECIO
117300 207-LEE-PRECIO SECTION.
117400******************************************************************
117500*    LECTURA DEL SIGUIENTE REGISTRO DE PRECIO
117600     READ PRECIO
117700*    TRATAMIENTO DE FIN DE ARCHIVO
117800          AT END MOVE "10" TO FS-PRECIO
117900*    CIERRE DEL BLOQUE ANTERIOR
118000     END-READ.
118100*    INSTRUCCION DE LA RUTINA 207-LEE-PRECIO
118200 207-LEE-PRECIO-E.  EXIT.
118300******************************************************************
118400*    INICIO DE LA RUTINA 208-CARGA-UN-RENGLON-PR
118500 208-CARGA-UN-RENGLON-PR SECTION.
118600******************************************************************
118700*    SE ACUMULA EN WKS-TOTAL-PRC.
118800     ADD 1 TO WKS-TOTAL-PRC.
118900*    INSTRUCCION DE LA RUTINA 208-CARGA-UN-RENGLON-PR
119000     SET IDX-PR TO WKS-TOTAL-PRC.
119100*    SE TRASLADA PRC-SIMBOLO A WKS-PR-SIMBOLO(IDX-PR).
119200     MOVE PRC-SIMBOLO  TO WKS-PR-SIMBOLO(IDX-PR).
119300*    SE TRASLADA PRC-PRECIO A WKS-PR-PRECIO(IDX-PR).
119400     MOVE PRC-PRECIO   TO WKS-PR-PRECIO(IDX-PR).
119500*    SE INVOCA LA RUTINA 207-LEE-PRECIO
119600     PERFORM 207-LEE-PRECIO.
119700*    INSTRUCCION DE LA RUTINA 208-CARGA-UN-RENGLON-PR
119800 208-CARGA-UN-RENGLON-PR-E.  EXIT.
119900******************************************************************
120000*    INICIO DE LA RUTINA 300-CARGA-MAESTROS
120100 300-CARGA-MAESTROS SECTION.
120200*    CARGA SALDO, EFECTIVO, POSICION Y COMISION A TABLAS EN      *
120300*    MEMORIA. POSICION Y COMISION SE REGRABAN COMPLETAS AL       *
120400*    FINAL DE LA CORRIDA (VER 900-REGRABA-MAESTROS).             *
120500******************************************************************
120600*    SE TRASLADA 0 A WKS-TOTAL-SALDOS.
120700     MOVE 0 TO WKS-TOTAL-SALDOS.
120800*    SE INVOCA LA RUTINA 301-LEE-SALDO
120900     PERFORM 301-LEE-SALDO.
121000*    SE INVOCA LA RUTINA 302-CARGA-UN-SALDO
121100     PERFORM 302-CARGA-UN-SALDO
121200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
121300             UNTIL FS-SALDO = "10".
121400*    SE TRASLADA 0 A WKS-TOTAL-CASH.
121500     MOVE 0 TO WKS-TOTAL-CASH.
121600*    SE INVOCA LA RUTINA 303-LEE-EFECTIVO
121700     PERFORM 303-LEE-EFECTIVO.
121800*    SE INVOCA LA RUTINA 304-CARGA-UN-CASH
121900     PERFORM 304-CARGA-UN-CASH
122000*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
122100             UNTIL FS-EFECT = "10".
122200*    SE TRASLADA 0 A WKS-TOTAL-POSICIONES.
122300     MOVE 0 TO WKS-TOTAL-POSICIONES.
122400*    SE INVOCA LA RUTINA 305-LEE-POSICION
122500     PERFORM 305-LEE-POSICION.
122600*    SE INVOCA LA RUTINA 306-CARGA-UNA-POSICION
122700     PERFORM 306-CARGA-UNA-POSICION
122800*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
122900             UNTIL FS-POSIC = "10".
123000*    SE TRASLADA 0 A WKS-TOTAL-COMISIONES.
123100     MOVE 0 TO WKS-TOTAL-COMISIONES.
123200*    SE INVOCA LA RUTINA 307-LEE-COMISION
123300     PERFORM 307-LEE-COMISION.
123400*    SE INVOCA LA RUTINA 308-CARGA-UNA-COMISION
123500     PERFORM 308-CARGA-UNA-COMISION
123600*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
123700             UNTIL FS-COMIS = "10".
123800*    INSTRUCCION DE LA RUTINA 300-CARGA-MAESTROS
123900 300-CARGA-MAESTROS-E.  EXIT.
124000******************************************************************
124100*    INICIO DE LA RUTINA 301-LEE-SALDO
124200 301-LEE-SALDO SECTION.
124300******************************************************************
124400*    LECTURA DEL SIGUIENTE REGISTRO DE SALDO
124500     READ SALDO
124600*    TRATAMIENTO DE FIN DE ARCHIVO
124700          AT END MOVE "10" TO FS-SALDO
124800*    CIERRE DEL BLOQUE ANTERIOR
124900     END-READ.
125000*    INSTRUCCION DE LA RUTINA 301-LEE-SALDO
125100 301-LEE-SALDO-E.  EXIT.
125200******************************************************************
125300*    INICIO DE LA RUTINA 302-CARGA-UN-SALDO
125400 302-CARGA-UN-SALDO SECTION.
125500*    SE CONSERVA SOLO EL RENGLON DE HORA MAYOR POR USUARIO       *
125600******************************************************************
125700*    SE TRASLADA 0 A WKS-J.
125800     MOVE 0 TO WKS-J.
125900*    SE INVOCA LA RUTINA 302-BUSCA-SALDO-EXISTENTE
126000     PERFORM 302-BUSCA-SALDO-EXISTENTE VARYING WKS-I FROM 1 BY 1
126100*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
126200             UNTIL WKS-I > WKS-TOTAL-SALDOS.
126300*    SE VALIDA LA CONDICION DE NEGOCIO
126400     IF WKS-J = 0
126500*    SE ACUMULA EN WKS-TOTAL-SALDOS
126600        ADD 1 TO WKS-TOTAL-SALDOS
126700*    INSTRUCCION DE LA RUTINA 302-CARGA-UN-SALDO
126800        SET IDX-SD TO WKS-TOTAL-SALDOS
126900*    SE TRASLADA BAL-USUARIO A WKS-SD-USUARIO(IDX-SD)
127000        MOVE BAL-USUARIO TO WKS-SD-USUARIO(IDX-SD)
127100*    SE TRASLADA BAL-SALDO A WKS-SD-SALDO(IDX-SD)
127200        MOVE BAL-SALDO   TO WKS-SD-SALDO(IDX-SD)
127300*    SE TRASLADA BAL-DIA-BURSATIL A WKS-SD-DIA(IDX-SD)
127400        MOVE BAL-DIA-BURSATIL TO WKS-SD-DIA(IDX-SD)
127500*    SE TRASLADA BAL-HORA-MARCA A WKS-SD-HORA(IDX-SD)
127600        MOVE BAL-HORA-MARCA   TO WKS-SD-HORA(IDX-SD)
127700*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
127800     ELSE
127900*    SE VALIDA LA CONDICION DE NEGOCIO
128000        IF BAL-HORA-MARCA > WKS-SD-HORA(WKS-J)
128100*    SE TRASLADA BAL-SALDO A WKS-SD-SALDO(WKS-J)
128200           MOVE BAL-SALDO   TO WKS-SD-SALDO(WKS-J)
128300*    SE TRASLADA BAL-DIA-BURSATIL A WKS-SD-DIA(WKS-J)
128400           MOVE BAL-DIA-BURSATIL TO WKS-SD-DIA(WKS-J)
128500*    SE TRASLADA BAL-HORA-MARCA A WKS-SD-HORA(WKS-J)
128600           MOVE BAL-HORA-MARCA   TO WKS-SD-HORA(WKS-J)
128700*    CIERRE DEL BLOQUE ANTERIOR
128800        END-IF
128900*    CIERRE DEL BLOQUE ANTERIOR
129000     END-IF.
129100*    SE INVOCA LA RUTINA 301-LEE-SALDO
129200     PERFORM 301-LEE-SALDO.
129300*    INSTRUCCION DE LA RUTINA 302-CARGA-UN-SALDO
129400 302-CARGA-UN-SALDO-E.  EXIT.
129500******************************************************************
129600*    INICIO DE LA RUTINA 302-BUSCA-SALDO-EXISTENTE
129700 302-BUSCA-SALDO-EXISTENTE SECTION.
129800******************************************************************
129900*    SE VALIDA LA CONDICION DE NEGOCIO
130000     IF WKS-SD-USUARIO(WKS-I) = BAL-USUARIO
130100*    SE TRASLADA WKS-I A WKS-J
130200        MOVE WKS-I TO WKS-J
130300*    CIERRE DEL BLOQUE ANTERIOR
130400     END-IF.
130500*    INSTRUCCION DE LA RUTINA 302-BUSCA-SALDO-EXISTENTE
130600 302-BUSCA-SALDO-EXISTENTE-E.  EXIT.
130700******************************************************************
130800*    INICIO DE LA RUTINA 303-LEE-EFECTIVO
130900 303-LEE-EFECTIVO SECTION.
131000******************************************************************
131100*    LECTURA DEL SIGUIENTE REGISTRO DE EFECTIVO
131200     READ EFECTIVO
131300*    TRATAMIENTO DE FIN DE ARCHIVO
131400          AT END MOVE "10" TO FS-EFECT
131500*    CIERRE DEL BLOQUE ANTERIOR
131600     END-READ.
131700*    INSTRUCCION DE LA RUTINA 303-LEE-EFECTIVO
131800 303-LEE-EFECTIVO-E.  EXIT.
131900******************************************************************
132000*    INICIO DE LA RUTINA 304-CARGA-UN-CASH
132100 304-CARGA-UN-CASH SECTION.
132200******************************************************************
132300*    SE ACUMULA EN WKS-TOTAL-CASH.
132400     ADD 1 TO WKS-TOTAL-CASH.
132500*    INSTRUCCION DE LA RUTINA 304-CARGA-UN-CASH
132600     SET IDX-CH TO WKS-TOTAL-CASH.
132700*    SE TRASLADA CSH-EFECTIVO A WKS-CH-EFECTIVO(IDX-CH).
132800     MOVE CSH-EFECTIVO     TO WKS-CH-EFECTIVO(IDX-CH).
132900*    SE TRASLADA CSH-ORIGEN A WKS-CH-ORIGEN(IDX-CH).
133000     MOVE CSH-ORIGEN       TO WKS-CH-ORIGEN(IDX-CH).
133100*    SE TRASLADA CSH-DIA-BURSATIL A WKS-CH-DIA-BURSATIL(IDX-CH).
133200     MOVE CSH-DIA-BURSATIL TO WKS-CH-DIA-BURSATIL(IDX-CH).
133300*        EL ARCHIVO NO TRAE EL USUARIO EN EL REGISTRO DE FLUJO   *
133400*        DE EFECTIVO (VER TIKWCSH); EL SUITE LO IDENTIFICA POR   *
133500*        LOTE DE CORRIDA POR CUENTA - AQUI SE CONSERVA CSH-ID    *
133600*        COMO REFERENCIA DE AUDITORIA UNICAMENTE                *
133700*    SE TRASLADA CSH-ID A WKS-CH-USUARIO(IDX-CH).
133800     MOVE CSH-ID       TO WKS-CH-USUARIO(IDX-CH).
133900*    SE INVOCA LA RUTINA 303-LEE-EFECTIVO
134000     PERFORM 303-LEE-EFECTIVO.
134100*    INSTRUCCION DE LA RUTINA 304-CARGA-UN-CASH
134200 304-CARGA-UN-CASH-E.  EXIT.
134300******************************************************************
134400*    INICIO DE LA RUTINA 305-LEE-POSICION
134500 305-LEE-POSICION SECTION.
134600******************************************************************
134700*    LECTURA DEL SIGUIENTE REGISTRO DE POSICION
134800     READ POSICION
134900*    TRATAMIENTO DE FIN DE ARCHIVO
135000          AT END MOVE "10" TO FS-POSIC
135100*    CIERRE DEL BLOQUE ANTERIOR
135200     END-READ.
135300*    INSTRUCCION DE LA RUTINA 305-LEE-POSICION
135400 305-LEE-POSICION-E.  EXIT.
135500******************************************************************
135600*    INICIO DE LA RUTINA 306-CARGA-UNA-POSICION
135700 306-CARGA-UNA-POSICION SECTION.
135800******************************************************************
135900*    SE ACUMULA EN WKS-TOTAL-POSICIONES.
136000     ADD 1 TO WKS-TOTAL-POSICIONES.
136100*    INSTRUCCION DE LA RUTINA 306-CARGA-UNA-POSICION
136200     SET IDX-PT TO WKS-TOTAL-POSICIONES.
136300*    SE TRASLADA POS-ID A WKS-PT-ID(IDX-PT).
136400     MOVE POS-ID            TO WKS-PT-ID(IDX-PT).
136500*    SE TRASLADA POS-USUARIO A WKS-PT-USUARIO(IDX-PT).
136600     MOVE POS-USUARIO       TO WKS-PT-USUARIO(IDX-PT).
136700*    SE TRASLADA POS-SIMBOLO A WKS-PT-SIMBOLO(IDX-PT).
136800     MOVE POS-SIMBOLO       TO WKS-PT-SIMBOLO(IDX-PT).
136900*    SE TRASLADA POS-BOLSA A WKS-PT-BOLSA(IDX-PT).
137000     MOVE POS-BOLSA         TO WKS-PT-BOLSA(IDX-PT).
137100*    SE TRASLADA POS-PRECIO A WKS-PT-PRECIO(IDX-PT).
137200     MOVE POS-PRECIO        TO WKS-PT-PRECIO(IDX-PT).
137300*    SE TRASLADA POS-MULTIPLO A WKS-PT-MULTIPLO(IDX-PT).
137400     MOVE POS-MULTIPLO      TO WKS-PT-MULTIPLO(IDX-PT).
137500*    SE TRASLADA POS-MARGEN A WKS-PT-MARGEN(IDX-PT).
137600     MOVE POS-MARGEN        TO WKS-PT-MARGEN(IDX-PT).
137700*    SE TRASLADA POS-DIRECCION A WKS-PT-DIRECCION(IDX-PT).
137800     MOVE POS-DIRECCION     TO WKS-PT-DIRECCION(IDX-PT).
137900*    SE TRASLADA POS-DIA-APERTURA A WKS-PT-DIA-APERTURA(IDX-PT).
138000     MOVE POS-DIA-APERTURA  TO WKS-PT-DIA-APERTURA(IDX-PT).
138100*    SE TRASLADA POS-HORA-APERTURA A WKS-PT-HORA-APERTURA(IDX-PT).
138200     MOVE POS-HORA-APERTURA TO WKS-PT-HORA-APERTURA(IDX-PT).
138300*    SE TRASLADA POS-ESTADO A WKS-PT-ESTADO(IDX-PT).
138400     MOVE POS-ESTADO        TO WKS-PT-ESTADO(IDX-PT).
138500*    SE TRASLADA SPACES A WKS-PT-ORD-ORIGEN(IDX-PT).
138600     MOVE SPACES            TO WKS-PT-ORD-ORIGEN(IDX-PT).
138700*    SE TRASLADA "N" A WKS-PT-BORRADO(IDX-PT).
138800     MOVE "N"               TO WKS-PT-BORRADO(IDX-PT).
138900*    SE INVOCA LA RUTINA 305-LEE-POSICION
139000     PERFORM 305-LEE-POSICION.
139100*    INSTRUCCION DE LA RUTINA 306-CARGA-UNA-POSICION
139200 306-CARGA-UNA-POSICION-E.  EXIT.
139300******************************************************************
139400*    INICIO DE LA RUTINA 307-LEE-COMISION
139500 307-LEE-COMISION SECTION.
139600******************************************************************
139700*    LECTURA DEL SIGUIENTE REGISTRO DE COMISION
139800     READ COMISION
139900*    TRATAMIENTO DE FIN DE ARCHIVO
140000          AT END MOVE "10" TO FS-COMIS
140100*    CIERRE DEL BLOQUE ANTERIOR
140200     END-READ.
140300*    INSTRUCCION DE LA RUTINA 307-LEE-COMISION
140400 307-LEE-COMISION-E.  EXIT.
140500******************************************************************
140600*    INICIO DE LA RUTINA 308-CARGA-UNA-COMISION
140700 308-CARGA-UNA-COMISION SECTION.
140800******************************************************************
140900*    SE ACUMULA EN WKS-TOTAL-COMISIONES.
141000     ADD 1 TO WKS-TOTAL-COMISIONES.
141100*    INSTRUCCION DE LA RUTINA 308-CARGA-UNA-COMISION
141200     SET IDX-CT TO WKS-TOTAL-COMISIONES.
141300*    SE TRASLADA COM-ID A WKS-CT-ID(IDX-CT).
141400     MOVE COM-ID           TO WKS-CT-ID(IDX-CT).
141500*    SE TRASLADA COM-USUARIO A WKS-CT-USUARIO(IDX-CT).
141600     MOVE COM-USUARIO      TO WKS-CT-USUARIO(IDX-CT).
141700*    SE TRASLADA COM-SIMBOLO A WKS-CT-SIMBOLO(IDX-CT).
141800     MOVE COM-SIMBOLO      TO WKS-CT-SIMBOLO(IDX-CT).
141900*    SE TRASLADA COM-DIRECCION A WKS-CT-DIRECCION(IDX-CT).
142000     MOVE COM-DIRECCION    TO WKS-CT-DIRECCION(IDX-CT).
142100*    SE TRASLADA COM-OFFSET A WKS-CT-OFFSET(IDX-CT).
142200     MOVE COM-OFFSET       TO WKS-CT-OFFSET(IDX-CT).
142300*    SE TRASLADA COM-COMISION A WKS-CT-COMISION(IDX-CT).
142400     MOVE COM-COMISION     TO WKS-CT-COMISION(IDX-CT).
142500*    SE TRASLADA COM-DIA-BURSATIL A WKS-CT-DIA-BURSATIL(IDX-CT).
142600     MOVE COM-DIA-BURSATIL TO WKS-CT-DIA-BURSATIL(IDX-CT).
142700*    SE TRASLADA COM-HORA-MARCA A WKS-CT-HORA-MARCA(IDX-CT).
142800     MOVE COM-HORA-MARCA   TO WKS-CT-HORA-MARCA(IDX-CT).
142900*    SE TRASLADA COM-ESTADO A WKS-CT-ESTADO(IDX-CT).
143000     MOVE COM-ESTADO       TO WKS-CT-ESTADO(IDX-CT).
143100*    SE TRASLADA SPACES A WKS-CT-ORD-ORIGEN(IDX-CT).
143200     MOVE SPACES           TO WKS-CT-ORD-ORIGEN(IDX-CT).
143300*    SE TRASLADA "N" A WKS-CT-BORRADO(IDX-CT).
143400     MOVE "N"              TO WKS-CT-BORRADO(IDX-CT).
143500*    SE INVOCA LA RUTINA 307-LEE-COMISION
143600     PERFORM 307-LEE-COMISION.
143700*    INSTRUCCION DE LA RUTINA 308-CARGA-UNA-COMISION
143800 308-CARGA-UNA-COMISION-E.  EXIT.
143900******************************************************************
144000*    INICIO DE LA RUTINA 401-LEE-ORDEN
144100 401-LEE-ORDEN SECTION.
144200******************************************************************
144300*    TKW-0143: RUTINA DE LECTURA DEVUELTA AL VIEJO ESTILO GO TO  *
144400*    DE FIN DE ARCHIVO QUE USABA LA SUITE ANTES DE 1986          *
144500*    LECTURA DEL SIGUIENTE REGISTRO DE ORDEN
144600     READ ORDEN
144700*    TRATAMIENTO DE FIN DE ARCHIVO
144800          AT END GO TO 401-LEE-ORDEN-EOF.
144900*    TRANSFERENCIA DE CONTROL A 401-LEE-ORDEN-SALIDA.
145000     GO TO 401-LEE-ORDEN-SALIDA.
145100*    INSTRUCCION DE LA RUTINA 401-LEE-ORDEN
145200 401-LEE-ORDEN-EOF.
145300*    SE ACTIVA LA CONDICION FIN-ORDENES
145400     SET FIN-ORDENES TO TRUE.
145500*    INSTRUCCION DE LA RUTINA 401-LEE-ORDEN
145600 401-LEE-ORDEN-SALIDA.
145700*    INSTRUCCION DE LA RUTINA 401-LEE-ORDEN
145800 401-LEE-ORDEN-E.  EXIT.
145900******************************************************************
146000*    INICIO DE LA RUTINA 400-PROCESA-ORDENES-APERTURA
146100 400-PROCESA-ORDENES-APERTURA SECTION.
146200*    SOLO SE ATIENDEN LAS ORDENES DE APERTURA; LAS DE CIERRE     *
146300*    LAS ATIENDE TIKCLOS SOBRE EL MISMO ARCHIVO ORDEN            *
146400******************************************************************
146500*    SE VALIDA LA CONDICION DE NEGOCIO
146600     IF ORD-APERTURA
146700*    SE INVOCA LA RUTINA 405-MAPEA-DIRECCION-APERTURA
146800        PERFORM 405-MAPEA-DIRECCION-APERTURA
146900*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
147000                THRU 405-MAPEA-DIRECCION-APERTURA-E
147100*    SE TRASLADA 0 A WKS-ERROR-ORDEN
147200        MOVE 0 TO WKS-ERROR-ORDEN
147300*    SE TRASLADA WKS-TOTAL-POSICIONES A WKS-POS-INICIO-ORDEN
147400        MOVE WKS-TOTAL-POSICIONES TO WKS-POS-INICIO-ORDEN
147500*    SE TRASLADA WKS-TOTAL-COMISIONES A WKS-COM-INICIO-ORDEN
147600        MOVE WKS-TOTAL-COMISIONES TO WKS-COM-INICIO-ORDEN
147700*    SE INVOCA LA RUTINA 410-CONGELA-UN-LOTE
147800        PERFORM 410-CONGELA-UN-LOTE THRU 410-CONGELA-UN-LOTE-E
147900*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
148000                VARYING WKS-I FROM 1 BY 1
148100*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
148200                UNTIL WKS-I > ORD-CANTIDAD
148300*    INSTRUCCION DE LA RUTINA 400-PROCESA-ORDENES-APERTURA
148400                   OR WKS-ERROR-ORDEN NOT = 0
148500*    SE VALIDA LA CONDICION DE NEGOCIO
148600        IF WKS-ERROR-ORDEN NOT = 0
148700*    SE INVOCA LA RUTINA 420-DESHACE-ORDEN
148800           PERFORM 420-DESHACE-ORDEN THRU 420-DESHACE-ORDEN-E
148900*    SE ACUMULA EN WKS-ORDENES-RECHAZADAS
149000           ADD 1 TO WKS-ORDENES-RECHAZADAS
149100*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
149200        ELSE
149300*    SE ACUMULA EN WKS-ORDENES-ACEPTADAS
149400           ADD 1 TO WKS-ORDENES-ACEPTADAS
149500*    CIERRE DEL BLOQUE ANTERIOR
149600        END-IF
149700*    CIERRE DEL BLOQUE ANTERIOR
149800     END-IF.
149900*    SE INVOCA LA RUTINA 401-LEE-ORDEN
150000     PERFORM 401-LEE-ORDEN THRU 401-LEE-ORDEN-E.
150100*    INSTRUCCION DE LA RUTINA 400-PROCESA-ORDENES-APERTURA
150200 400-PROCESA-ORDENES-APERTURA-E.  EXIT.
150300******************************************************************
150400*    INICIO DE LA RUTINA 405-MAPEA-DIRECCION-APERTURA
150500 405-MAPEA-DIRECCION-APERTURA SECTION.
150600*    COMPRA ABRE POSICION LARGA, VENTA ABRE POSICION CORTA       *
150700******************************************************************
150800*    SE VALIDA LA CONDICION DE NEGOCIO
150900     IF ORD-COMPRA
151000*    SE TRASLADA "a" A WKS-DIRECCION-TRABAJO
151100        MOVE "a" TO WKS-DIRECCION-TRABAJO
151200*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
151300     ELSE
151400*    SE VALIDA LA CONDICION DE NEGOCIO
151500        IF ORD-VENTA
151600*    SE TRASLADA "b" A WKS-DIRECCION-TRABAJO
151700           MOVE "b" TO WKS-DIRECCION-TRABAJO
151800*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
151900        ELSE
152000*    SE TRASLADA 9 A WKS-ERROR-ORDEN
152100           MOVE 9 TO WKS-ERROR-ORDEN
152200*    CIERRE DEL BLOQUE ANTERIOR
152300        END-IF
152400*    CIERRE DEL BLOQUE ANTERIOR
152500     END-IF.
152600*    INSTRUCCION DE LA RUTINA 405-MAPEA-DIRECCION-APERTURA
152700 405-MAPEA-DIRECCION-APERTURA-E.  EXIT.
152800******************************************************************
152900*    INICIO DE LA RUTINA 410-CONGELA-UN-LOTE
153000 410-CONGELA-UN-LOTE SECTION.
153100*    UN LOTE = UNA FILA NUEVA DE POSICION (FROZEN_OPEN) Y UNA    *
153200*    FILA NUEVA DE COMISION (FROZEN), SUJETAS A VALIDACION DE    *
153300*    MARGEN/COMISION Y A LA REVISION DE FONDOS DISPONIBLES       *
153400******************************************************************
153500*    SE INVOCA LA RUTINA 415-CALCULA-MARGEN
153600     PERFORM 415-CALCULA-MARGEN.
153700*    SE VALIDA LA CONDICION DE NEGOCIO
153800     IF WKS-ERROR-ORDEN = 0
153900*    SE INVOCA LA RUTINA 416-CALCULA-COMISION
154000        PERFORM 416-CALCULA-COMISION
154100*    CIERRE DEL BLOQUE ANTERIOR
154200     END-IF.
154300*    SE VALIDA LA CONDICION DE NEGOCIO
154400     IF WKS-ERROR-ORDEN = 0
154500*    SE VALIDA LA CONDICION DE NEGOCIO
154600        IF WKS-MARGEN-LOTE < 0
154700*    SE TRASLADA 1 A WKS-ERROR-ORDEN
154800           MOVE 1 TO WKS-ERROR-ORDEN
154900*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
155000        ELSE
155100*    SE VALIDA LA CONDICION DE NEGOCIO
155200           IF WKS-COMISION-LOTE < 0
155300*    SE TRASLADA 2 A WKS-ERROR-ORDEN
155400              MOVE 2 TO WKS-ERROR-ORDEN
155500*    CIERRE DEL BLOQUE ANTERIOR
155600           END-IF
155700*    CIERRE DEL BLOQUE ANTERIOR
155800        END-IF
155900*    CIERRE DEL BLOQUE ANTERIOR
156000     END-IF.
156100*    SE VALIDA LA CONDICION DE NEGOCIO
156200     IF WKS-ERROR-ORDEN = 0
156300*    SE INVOCA LA RUTINA 412-VERIFICA-FONDOS
156400        PERFORM 412-VERIFICA-FONDOS
156500*    CIERRE DEL BLOQUE ANTERIOR
156600     END-IF.
156700*    SE VALIDA LA CONDICION DE NEGOCIO
156800     IF WKS-ERROR-ORDEN = 0
156900*    SE INVOCA LA RUTINA 413-ESCRIBE-LOTE-CONGELADO
157000        PERFORM 413-ESCRIBE-LOTE-CONGELADO
157100*    CIERRE DEL BLOQUE ANTERIOR
157200     END-IF.
157300*    INSTRUCCION DE LA RUTINA 410-CONGELA-UN-LOTE
157400 410-CONGELA-UN-LOTE-E.  EXIT.
157500******************************************************************
157600*    INICIO DE LA RUTINA 412-VERIFICA-FONDOS
157700 412-VERIFICA-FONDOS SECTION.
157800*    DISPONIBLE = SALDO DINAMICO - MARGEN TOTAL DE LA CUENTA     *
157900*    NECESARIO  = MARGEN DE ESTE LOTE + COMISION DE ESTE LOTE    *
158000******************************************************************
158100*    SE INVOCA LA RUTINA 421-CALCULA-SALDO-DINAMICO
158200     PERFORM 421-CALCULA-SALDO-DINAMICO.
158300*    SE INVOCA LA RUTINA 422-TOTALIZA-MARGEN-CUENTA
158400     PERFORM 422-TOTALIZA-MARGEN-CUENTA.
158500*    SE CALCULA WKS-DISPONIBLE
158600     COMPUTE WKS-DISPONIBLE ROUNDED =
158700*    INSTRUCCION DE LA RUTINA 412-VERIFICA-FONDOS
158800             WKS-SALDO-DINAMICO - WKS-TOTAL-MARGEN-CTA.
158900*    SE CALCULA WKS-NECESARIO
159000     COMPUTE WKS-NECESARIO ROUNDED =
159100*    INSTRUCCION DE LA RUTINA 412-VERIFICA-FONDOS
159200             WKS-MARGEN-LOTE + WKS-COMISION-LOTE.
159300*    SE VALIDA LA CONDICION DE NEGOCIO
159400     IF WKS-DISPONIBLE < WKS-NECESARIO
159500*    SE TRASLADA 3 A WKS-ERROR-ORDEN
159600        MOVE 3 TO WKS-ERROR-ORDEN
159700*    CIERRE DEL BLOQUE ANTERIOR
159800     END-IF.
159900*    INSTRUCCION DE LA RUTINA 412-VERIFICA-FONDOS
160000 412-VERIFICA-FONDOS-E.  EXIT.
160100******************************************************************
160200*    INICIO DE LA RUTINA 413-ESCRIBE-LOTE-CONGELADO
160300 413-ESCRIBE-LOTE-CONGELADO SECTION.
160400******************************************************************
160500*    SE ACUMULA EN WKS-SEC-POS.
160600     ADD 1 TO WKS-SEC-POS.
160700*    SE TRASLADA "P-" A WKS-ID-PREFIJO.
160800     MOVE "P-" TO WKS-ID-PREFIJO.
160900*    SE TRASLADA WKS-SEC-POS A WKS-ID-NUMERO.
161000     MOVE WKS-SEC-POS TO WKS-ID-NUMERO.
161100*    SE ACUMULA EN WKS-TOTAL-POSICIONES.
161200     ADD 1 TO WKS-TOTAL-POSICIONES.
161300*    INSTRUCCION DE LA RUTINA 413-ESCRIBE-LOTE-CONGELADO
161400     SET IDX-PT TO WKS-TOTAL-POSICIONES.
161500*    SE TRASLADA WKS-ID-NUEVO A WKS-PT-ID(IDX-PT).
161600     MOVE WKS-ID-NUEVO           TO WKS-PT-ID(IDX-PT).
161700*    SE TRASLADA ORD-USUARIO A WKS-PT-USUARIO(IDX-PT).
161800     MOVE ORD-USUARIO            TO WKS-PT-USUARIO(IDX-PT).
161900*    SE TRASLADA ORD-SIMBOLO A WKS-PT-SIMBOLO(IDX-PT).
162000     MOVE ORD-SIMBOLO            TO WKS-PT-SIMBOLO(IDX-PT).
162100*    SE TRASLADA ORD-BOLSA A WKS-PT-BOLSA(IDX-PT).
162200     MOVE ORD-BOLSA              TO WKS-PT-BOLSA(IDX-PT).
162300*    SE TRASLADA ORD-PRECIO A WKS-PT-PRECIO(IDX-PT).
162400     MOVE ORD-PRECIO             TO WKS-PT-PRECIO(IDX-PT).
162500*    SE TRASLADA WKS-MULTIPLO-LOTE A WKS-PT-MULTIPLO(IDX-PT).
162600     MOVE WKS-MULTIPLO-LOTE      TO WKS-PT-MULTIPLO(IDX-PT).
162700*    SE TRASLADA WKS-MARGEN-LOTE A WKS-PT-MARGEN(IDX-PT).
162800     MOVE WKS-MARGEN-LOTE        TO WKS-PT-MARGEN(IDX-PT).
162900*    SE TRASLADA WKS-DIRECCION-TRABAJO A WKS-PT-DIRECCION(IDX-PT).
163000     MOVE WKS-DIRECCION-TRABAJO  TO WKS-PT-DIRECCION(IDX-PT).
163100*    SE TRASLADA WKS-DIA-BURSATIL A WKS-PT-DIA-APERTURA(IDX-PT).
163200     MOVE WKS-DIA-BURSATIL       TO WKS-PT-DIA-APERTURA(IDX-PT).
163300*    SE TRASLADA WKS-HORA-CORRIDA A WKS-PT-HORA-APERTURA(IDX-PT).
163400     MOVE WKS-HORA-CORRIDA       TO WKS-PT-HORA-APERTURA(IDX-PT).
163500*    SE TRASLADA "A" A WKS-PT-ESTADO(IDX-PT).
163600     MOVE "A"                    TO WKS-PT-ESTADO(IDX-PT).
163700*    SE TRASLADA ORD-ID A WKS-PT-ORD-ORIGEN(IDX-PT).
163800     MOVE ORD-ID                 TO WKS-PT-ORD-ORIGEN(IDX-PT).
163900*    SE TRASLADA "N" A WKS-PT-BORRADO(IDX-PT).
164000     MOVE "N"                    TO WKS-PT-BORRADO(IDX-PT).
164100*    SE ACUMULA EN WKS-SEC-COM.
164200     ADD 1 TO WKS-SEC-COM.
164300*    SE TRASLADA "C-" A WKS-ID-PREFIJO.
164400     MOVE "C-" TO WKS-ID-PREFIJO.
164500*    SE TRASLADA WKS-SEC-COM A WKS-ID-NUMERO.
164600     MOVE WKS-SEC-COM TO WKS-ID-NUMERO.
164700*    SE ACUMULA EN WKS-TOTAL-COMISIONES.
164800     ADD 1 TO WKS-TOTAL-COMISIONES.
164900*    INSTRUCCION DE LA RUTINA 413-ESCRIBE-LOTE-CONGELADO
165000     SET IDX-CT TO WKS-TOTAL-COMISIONES.
165100*    SE TRASLADA WKS-ID-NUEVO A WKS-CT-ID(IDX-CT).
165200     MOVE WKS-ID-NUEVO           TO WKS-CT-ID(IDX-CT).
165300*    SE TRASLADA ORD-USUARIO A WKS-CT-USUARIO(IDX-CT).
165400     MOVE ORD-USUARIO            TO WKS-CT-USUARIO(IDX-CT).
165500*    SE TRASLADA ORD-SIMBOLO A WKS-CT-SIMBOLO(IDX-CT).
165600     MOVE ORD-SIMBOLO            TO WKS-CT-SIMBOLO(IDX-CT).
165700*    SE TRASLADA WKS-DIRECCION-TRABAJO A WKS-CT-DIRECCION(IDX-CT).
165800     MOVE WKS-DIRECCION-TRABAJO  TO WKS-CT-DIRECCION(IDX-CT).
165900*    SE TRASLADA "C" A WKS-CT-OFFSET(IDX-CT).
166000     MOVE "C"                    TO WKS-CT-OFFSET(IDX-CT).
166100*    SE TRASLADA WKS-COMISION-LOTE A WKS-CT-COMISION(IDX-CT).
166200     MOVE WKS-COMISION-LOTE      TO WKS-CT-COMISION(IDX-CT).
166300*    SE TRASLADA WKS-DIA-BURSATIL A WKS-CT-DIA-BURSATIL(IDX-CT).
166400     MOVE WKS-DIA-BURSATIL       TO WKS-CT-DIA-BURSATIL(IDX-CT).
166500*    SE TRASLADA WKS-HORA-CORRIDA A WKS-CT-HORA-MARCA(IDX-CT).
166600     MOVE WKS-HORA-CORRIDA       TO WKS-CT-HORA-MARCA(IDX-CT).
166700*    SE TRASLADA "J" A WKS-CT-ESTADO(IDX-CT).
166800     MOVE "J"                    TO WKS-CT-ESTADO(IDX-CT).
166900*    SE TRASLADA ORD-ID A WKS-CT-ORD-ORIGEN(IDX-CT).
167000     MOVE ORD-ID                 TO WKS-CT-ORD-ORIGEN(IDX-CT).
167100*    SE TRASLADA "N" A WKS-CT-BORRADO(IDX-CT).
167200     MOVE "N"                    TO WKS-CT-BORRADO(IDX-CT).
167300*    INSTRUCCION DE LA RUTINA 413-ESCRIBE-LOTE-CONGELADO
167400 413-ESCRIBE-LOTE-CONGELADO-E.  EXIT.
167500******************************************************************
167600*    INICIO DE LA RUTINA 415-CALCULA-MARGEN
167700 415-CALCULA-MARGEN SECTION.
167800*    BUSCA LA TASA DE MARGEN DE APERTURA POR SIMBOLO/DIRECCION   *
167900******************************************************************
168000*    SE TRASLADA 0 A WKS-MARGEN-LOTE.
168100     MOVE 0 TO WKS-MARGEN-LOTE.
168200*    SE INVOCA LA RUTINA 419-BUSCA-MULTIPLO
168300     PERFORM 419-BUSCA-MULTIPLO.
168400*    SE VALIDA LA CONDICION DE NEGOCIO
168500     IF WKS-ERROR-ORDEN = 0
168600*    INSTRUCCION DE LA RUTINA 415-CALCULA-MARGEN
168700        SET IDX-TM TO 1
168800*    INSTRUCCION DE LA RUTINA 415-CALCULA-MARGEN
168900        SEARCH ALL WKS-RENGLON-TM
169000*    TRATAMIENTO DE FIN DE ARCHIVO
169100           AT END
169200*    SE TRASLADA 4 A WKS-ERROR-ORDEN
169300              MOVE 4 TO WKS-ERROR-ORDEN
169400*    CASO A EVALUAR DEL EVALUATE ANTERIOR
169500           WHEN WKS-TM-SIMBOLO(IDX-TM)   = ORD-SIMBOLO
169600*    INSTRUCCION DE LA RUTINA 415-CALCULA-MARGEN
169700            AND WKS-TM-DIRECCION(IDX-TM) = WKS-DIRECCION-TRABAJO
169800*    INSTRUCCION DE LA RUTINA 415-CALCULA-MARGEN
169900            AND WKS-TM-OFFSET(IDX-TM)    = "C"
170000*    SE TRASLADA WKS-TM-RATIO(IDX-TM) A WKS-RATIO-VALOR
170100              MOVE WKS-TM-RATIO(IDX-TM)  TO WKS-RATIO-VALOR
170200*    SE TRASLADA WKS-TM-TIPO(IDX-TM) A WKS-RATIO-TIPO
170300              MOVE WKS-TM-TIPO(IDX-TM)   TO WKS-RATIO-TIPO
170400*    SE TRASLADA ORD-PRECIO A WKS-PRECIO-BASE
170500              MOVE ORD-PRECIO            TO WKS-PRECIO-BASE
170600*    SE INVOCA LA RUTINA 417-APLICA-FORMULA-RATIO
170700              PERFORM 417-APLICA-FORMULA-RATIO
170800*    SE TRASLADA WKS-CUOTA-CALCULADA A WKS-MARGEN-LOTE
170900              MOVE WKS-CUOTA-CALCULADA   TO WKS-MARGEN-LOTE
171000*    INSTRUCCION DE LA RUTINA 415-CALCULA-MARGEN
171100        END-SEARCH
171200*    CIERRE DEL BLOQUE ANTERIOR
171300     END-IF.
171400*    INSTRUCCION DE LA RUTINA 415-CALCULA-MARGEN
171500 415-CALCULA-MARGEN-E.  EXIT.
171600******************************************************************
171700*    INICIO DE LA RUTINA 416-CALCULA-COMISION
171800 416-CALCULA-COMISION SECTION.
171900*    BUSCA LA TASA DE COMISION DE APERTURA POR SIMBOLO/DIRECCION *
172000******************************************************************
172100*    SE TRASLADA 0 A WKS-COMISION-LOTE.
172200     MOVE 0 TO WKS-COMISION-LOTE.
172300*    INSTRUCCION DE LA RUTINA 416-CALCULA-COMISION
172400     SET IDX-TC TO 1.
172500*    INSTRUCCION DE LA RUTINA 416-CALCULA-COMISION
172600     SEARCH ALL WKS-RENGLON-TC
172700*    TRATAMIENTO DE FIN DE ARCHIVO
172800        AT END
172900*    SE TRASLADA 5 A WKS-ERROR-ORDEN
173000           MOVE 5 TO WKS-ERROR-ORDEN
173100*    CASO A EVALUAR DEL EVALUATE ANTERIOR
173200        WHEN WKS-TC-SIMBOLO(IDX-TC)   = ORD-SIMBOLO
173300*    INSTRUCCION DE LA RUTINA 416-CALCULA-COMISION
173400         AND WKS-TC-DIRECCION(IDX-TC) = WKS-DIRECCION-TRABAJO
173500*    INSTRUCCION DE LA RUTINA 416-CALCULA-COMISION
173600         AND WKS-TC-OFFSET(IDX-TC)    = "C"
173700*    SE TRASLADA WKS-TC-RATIO(IDX-TC) A WKS-RATIO-VALOR
173800           MOVE WKS-TC-RATIO(IDX-TC)  TO WKS-RATIO-VALOR
173900*    SE TRASLADA WKS-TC-TIPO(IDX-TC) A WKS-RATIO-TIPO
174000           MOVE WKS-TC-TIPO(IDX-TC)   TO WKS-RATIO-TIPO
174100*    SE TRASLADA ORD-PRECIO A WKS-PRECIO-BASE
174200           MOVE ORD-PRECIO            TO WKS-PRECIO-BASE
174300*    SE INVOCA LA RUTINA 417-APLICA-FORMULA-RATIO
174400           PERFORM 417-APLICA-FORMULA-RATIO
174500*    SE TRASLADA WKS-CUOTA-CALCULADA A WKS-COMISION-LOTE
174600           MOVE WKS-CUOTA-CALCULADA   TO WKS-COMISION-LOTE
174700*    INSTRUCCION DE LA RUTINA 416-CALCULA-COMISION
174800     END-SEARCH.
174900*    INSTRUCCION DE LA RUTINA 416-CALCULA-COMISION
175000 416-CALCULA-COMISION-E.  EXIT.
175100******************************************************************
175200*    INICIO DE LA RUTINA 417-APLICA-FORMULA-RATIO
175300 417-APLICA-FORMULA-RATIO SECTION.
175400*    P = POR MONTO (PRECIO * MULTIPLO * TASA)                    *
175500*    O = POR VOLUMEN (CUOTA FIJA, SE TOMA LA TASA TAL CUAL)      *
175600******************************************************************
175700*    SE TRASLADA 0 A WKS-CUOTA-CALCULADA.
175800     MOVE 0 TO WKS-CUOTA-CALCULADA.
175900*    SE VALIDA LA CONDICION DE NEGOCIO
176000     IF WKS-RATIO-TIPO = "P"
176100*    SE CALCULA WKS-CUOTA-CALCULADA
176200        COMPUTE WKS-CUOTA-CALCULADA ROUNDED =
176300*    INSTRUCCION DE LA RUTINA 417-APLICA-FORMULA-RATIO
176400                WKS-PRECIO-BASE * WKS-MULTIPLO-LOTE
176500*    INSTRUCCION DE LA RUTINA 417-APLICA-FORMULA-RATIO
176600                                 * WKS-RATIO-VALOR
176700*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
176800     ELSE
176900*    SE VALIDA LA CONDICION DE NEGOCIO
177000        IF WKS-RATIO-TIPO = "O"
177100*    SE CALCULA WKS-CUOTA-CALCULADA
177200           COMPUTE WKS-CUOTA-CALCULADA ROUNDED = WKS-RATIO-VALOR
177300*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
177400        ELSE
177500*    SE TRASLADA 6 A WKS-ERROR-ORDEN
177600           MOVE 6 TO WKS-ERROR-ORDEN
177700*    CIERRE DEL BLOQUE ANTERIOR
177800        END-IF
177900*    CIERRE DEL BLOQUE ANTERIOR
178000     END-IF.
178100*    INSTRUCCION DE LA RUTINA 417-APLICA-FORMULA-RATIO
178200 417-APLICA-FORMULA-RATIO-E.  EXIT.
178300******************************************************************
178400*    INICIO DE LA RUTINA 419-BUSCA-MULTIPLO
178500 419-BUSCA-MULTIPLO SECTION.
178600*    EL MULTIPLO SE NECESITA SIEMPRE PARA EL LOTE, INDEPENDIENTE *
178700*    DEL TIPO DE TASA (SE USA TAMBIEN PARA VALORAR A MERCADO)    *
178800******************************************************************
178900*    SE TRASLADA 0 A WKS-MULTIPLO-LOTE.
179000     MOVE 0 TO WKS-MULTIPLO-LOTE.
179100*    INSTRUCCION DE LA RUTINA 419-BUSCA-MULTIPLO
179200     SET IDX-MU TO 1.
179300*    INSTRUCCION DE LA RUTINA 419-BUSCA-MULTIPLO
179400     SEARCH ALL WKS-RENGLON-MU
179500*    TRATAMIENTO DE FIN DE ARCHIVO
179600        AT END
179700*    SE TRASLADA 7 A WKS-ERROR-ORDEN
179800           MOVE 7 TO WKS-ERROR-ORDEN
179900*    CASO A EVALUAR DEL EVALUATE ANTERIOR
180000        WHEN WKS-MU-SIMBOLO(IDX-MU) = ORD-SIMBOLO
180100*    SE TRASLADA WKS-MU-MULTIPLO(IDX-MU) A WKS-MULTIPLO-LOTE
180200           MOVE WKS-MU-MULTIPLO(IDX-MU) TO WKS-MULTIPLO-LOTE
180300*    INSTRUCCION DE LA RUTINA 419-BUSCA-MULTIPLO
180400     END-SEARCH.
180500*    INSTRUCCION DE LA RUTINA 419-BUSCA-MULTIPLO
180600 419-BUSCA-MULTIPLO-E.  EXIT.
180700******************************************************************
180800*    INICIO DE LA RUTINA 420-DESHACE-ORDEN
180900 420-DESHACE-ORDEN SECTION.
181000*    TODO O NADA: LOS LOTES CONGELADOS EN ESTA ORDEN SE MARCAN   *
181100*    BORRADOS; NO SE VUELVEN A ESCRIBIR AL FINAL DE LA CORRIDA   *
181200******************************************************************
181300*    SE INVOCA LA RUTINA 420-MARCA-POSICION-BORRADA
181400     PERFORM 420-MARCA-POSICION-BORRADA
181500*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
181600             VARYING WKS-I FROM WKS-POS-INICIO-ORDEN BY 1
181700*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
181800             UNTIL WKS-I > WKS-TOTAL-POSICIONES.
181900*    SE INVOCA LA RUTINA 420-MARCA-COMISION-BORRADA
182000     PERFORM 420-MARCA-COMISION-BORRADA
182100*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
182200             VARYING WKS-I FROM WKS-COM-INICIO-ORDEN BY 1
182300*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
182400             UNTIL WKS-I > WKS-TOTAL-COMISIONES.
182500*    INSTRUCCION DE LA RUTINA 420-DESHACE-ORDEN
182600 420-DESHACE-ORDEN-E.  EXIT.
182700******************************************************************
182800*    INICIO DE LA RUTINA 420-MARCA-POSICION-BORRADA
182900 420-MARCA-POSICION-BORRADA SECTION.
183000******************************************************************
183100*    SE VALIDA LA CONDICION DE NEGOCIO
183200     IF WKS-I > WKS-POS-INICIO-ORDEN
183300*    SE TRASLADA "S" A WKS-PT-BORRADO(WKS-I)
183400        MOVE "S" TO WKS-PT-BORRADO(WKS-I)
183500*    CIERRE DEL BLOQUE ANTERIOR
183600     END-IF.
183700*    INSTRUCCION DE LA RUTINA 420-MARCA-POSICION-BORRADA
183800 420-MARCA-POSICION-BORRADA-E.  EXIT.
183900******************************************************************
184000*    INICIO DE LA RUTINA 420-MARCA-COMISION-BORRADA
184100 420-MARCA-COMISION-BORRADA SECTION.
184200******************************************************************
184300*    SE VALIDA LA CONDICION DE NEGOCIO
184400     IF WKS-I > WKS-COM-INICIO-ORDEN
184500*    SE TRASLADA "S" A WKS-CT-BORRADO(WKS-I)
184600        MOVE "S" TO WKS-CT-BORRADO(WKS-I)
184700*    CIERRE DEL BLOQUE ANTERIOR
184800     END-IF.
184900*    INSTRUCCION DE LA RUTINA 420-MARCA-COMISION-BORRADA
185000 420-MARCA-COMISION-BORRADA-E.  EXIT.
185100******************************************************************
185200*    INICIO DE LA RUTINA 421-CALCULA-SALDO-DINAMICO
185300 421-CALCULA-SALDO-DINAMICO SECTION.
185400*    SALDO DINAMICO = SALDO ESTATICO + CAMBIO DE SALDO DEL DIA   *
185500******************************************************************
185600*    SE INVOCA LA RUTINA 423-BUSCA-SALDO-ESTATICO
185700     PERFORM 423-BUSCA-SALDO-ESTATICO.
185800*    SE INVOCA LA RUTINA 424-TOTALIZA-EFECTIVO
185900     PERFORM 424-TOTALIZA-EFECTIVO.
186000*    SE INVOCA LA RUTINA 425-TOTALIZA-UTILIDAD-POSICION
186100     PERFORM 425-TOTALIZA-UTILIDAD-POSICION.
186200*    SE INVOCA LA RUTINA 427-TOTALIZA-COMISION-NORMAL
186300     PERFORM 427-TOTALIZA-COMISION-NORMAL.
186400*    SE CALCULA WKS-CAMBIO-SALDO
186500     COMPUTE WKS-CAMBIO-SALDO ROUNDED =
186600*    INSTRUCCION DE LA RUTINA 421-CALCULA-SALDO-DINAMICO
186700             WKS-TOTAL-DEPOSITO - WKS-TOTAL-RETIRO
186800*    INSTRUCCION DE LA RUTINA 421-CALCULA-SALDO-DINAMICO
186900           + WKS-TOTAL-UTIL-POSIC - WKS-TOTAL-COMIS-NORMAL.
187000*    SE CALCULA WKS-SALDO-DINAMICO
187100     COMPUTE WKS-SALDO-DINAMICO ROUNDED =
187200*    INSTRUCCION DE LA RUTINA 421-CALCULA-SALDO-DINAMICO
187300             WKS-SALDO-ESTATICO + WKS-CAMBIO-SALDO.
187400*    INSTRUCCION DE LA RUTINA 421-CALCULA-SALDO-DINAMICO
187500 421-CALCULA-SALDO-DINAMICO-E.  EXIT.
187600******************************************************************
187700*    INICIO DE LA RUTINA 422-TOTALIZA-MARGEN-CUENTA
187800 422-TOTALIZA-MARGEN-CUENTA SECTION.
187900*    MARGEN TOTAL = SUMA DE MARGEN DE LOTES NORMAL + CONGELADO-  *
188000*    CIERRE (NO INCLUYE CONGELADO-APERTURA - VER MARGEN CONGELADO*
188100******************************************************************
188200*    SE TRASLADA 0 A WKS-TOTAL-MARGEN-CTA.
188300     MOVE 0 TO WKS-TOTAL-MARGEN-CTA.
188400*    SE INVOCA LA RUTINA 422-SUMA-MARGEN-UN-LOTE
188500     PERFORM 422-SUMA-MARGEN-UN-LOTE VARYING WKS-I FROM 1 BY 1
188600*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
188700             UNTIL WKS-I > WKS-TOTAL-POSICIONES.
188800*    INSTRUCCION DE LA RUTINA 422-TOTALIZA-MARGEN-CUENTA
188900 422-TOTALIZA-MARGEN-CUENTA-E.  EXIT.
189000******************************************************************
189100*    INICIO DE LA RUTINA 422-SUMA-MARGEN-UN-LOTE
189200 422-SUMA-MARGEN-UN-LOTE SECTION.
189300******************************************************************
189400*    SE VALIDA LA CONDICION DE NEGOCIO
189500     IF WKS-PT-USUARIO(WKS-I) = ORD-USUARIO
189600*    INSTRUCCION DE LA RUTINA 422-SUMA-MARGEN-UN-LOTE
189700        AND WKS-PT-BORRADO(WKS-I) = "N"
189800*    INSTRUCCION DE LA RUTINA 422-SUMA-MARGEN-UN-LOTE
189900        AND (WKS-PT-ESTADO(WKS-I) = "C"
190000*    INSTRUCCION DE LA RUTINA 422-SUMA-MARGEN-UN-LOTE
190100          OR WKS-PT-ESTADO(WKS-I) = "B")
190200*    SE ACUMULA EN WKS-TOTAL-MARGEN-CTA
190300        ADD WKS-PT-MARGEN(WKS-I) TO WKS-TOTAL-MARGEN-CTA
190400*    CIERRE DEL BLOQUE ANTERIOR
190500     END-IF.
190600*    INSTRUCCION DE LA RUTINA 422-SUMA-MARGEN-UN-LOTE
190700 422-SUMA-MARGEN-UN-LOTE-E.  EXIT.
190800******************************************************************
190900*    INICIO DE LA RUTINA 423-BUSCA-SALDO-ESTATICO
191000 423-BUSCA-SALDO-ESTATICO SECTION.
191100******************************************************************
191200*    SE TRASLADA 0 A WKS-SALDO-ESTATICO.
191300     MOVE 0 TO WKS-SALDO-ESTATICO.
191400*    SE INVOCA LA RUTINA 423-COMPARA-SALDO-USUARIO
191500     PERFORM 423-COMPARA-SALDO-USUARIO VARYING WKS-I FROM 1 BY 1
191600*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
191700             UNTIL WKS-I > WKS-TOTAL-SALDOS.
191800*    INSTRUCCION DE LA RUTINA 423-BUSCA-SALDO-ESTATICO
191900 423-BUSCA-SALDO-ESTATICO-E.  EXIT.
192000******************************************************************
192100*    INICIO DE LA RUTINA 423-COMPARA-SALDO-USUARIO
192200 423-COMPARA-SALDO-USUARIO SECTION.
192300******************************************************************
192400*    SE VALIDA LA CONDICION DE NEGOCIO
192500     IF WKS-SD-USUARIO(WKS-I) = ORD-USUARIO
192600*    SE TRASLADA WKS-SD-SALDO(WKS-I) A WKS-SALDO-ESTATICO
192700        MOVE WKS-SD-SALDO(WKS-I) TO WKS-SALDO-ESTATICO
192800*    CIERRE DEL BLOQUE ANTERIOR
192900     END-IF.
193000*    INSTRUCCION DE LA RUTINA 423-COMPARA-SALDO-USUARIO
193100 423-COMPARA-SALDO-USUARIO-E.  EXIT.
193200******************************************************************
193300*    INICIO DE LA RUTINA 424-TOTALIZA-EFECTIVO
193400 424-TOTALIZA-EFECTIVO SECTION.
193500******************************************************************
193600*    SE TRASLADA 0 A WKS-TOTAL-DEPOSITO
193700     MOVE 0 TO WKS-TOTAL-DEPOSITO WKS-TOTAL-RETIRO.
193800*        EL ARCHIVO DE EFECTIVO NO GUARDA EL USUARIO POR FILA -  *
193900*        SE SUMA CONTRA TODO EL LOTE DE LA CORRIDA (VER 304-)    *
194000*    SE INVOCA LA RUTINA 424-ACUMULA-UN-MOVIMIENTO
194100     PERFORM 424-ACUMULA-UN-MOVIMIENTO VARYING WKS-I FROM 1 BY 1
194200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
194300             UNTIL WKS-I > WKS-TOTAL-CASH.
194400*    INSTRUCCION DE LA RUTINA 424-TOTALIZA-EFECTIVO
194500 424-TOTALIZA-EFECTIVO-E.  EXIT.
194600******************************************************************
194700*    INICIO DE LA RUTINA 424-ACUMULA-UN-MOVIMIENTO
194800 424-ACUMULA-UN-MOVIMIENTO SECTION.
194900******************************************************************
195000*    TKW-0140: SOLO SE SUMA EL EFECTIVO DEL DIA BURSATIL DE ESTA *
195100*    CORRIDA - EL ARCHIVO NO SE TRUNCA, ASI QUE ACARREA TAMBIEN  *
195200*    LOS MOVIMIENTOS YA LIQUIDADOS EN CORRIDAS ANTERIORES        *
195300*    SE VALIDA LA CONDICION DE NEGOCIO
195400     IF WKS-CH-DIA-BURSATIL(WKS-I) = WKS-DIA-BURSATIL
195500*    SE VALIDA LA CONDICION DE NEGOCIO
195600        IF WKS-CH-ORIGEN(WKS-I) = "0"
195700*    SE ACUMULA EN WKS-TOTAL-DEPOSITO
195800           ADD WKS-CH-EFECTIVO(WKS-I) TO WKS-TOTAL-DEPOSITO
195900*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
196000        ELSE
196100*    SE VALIDA LA CONDICION DE NEGOCIO
196200           IF WKS-CH-ORIGEN(WKS-I) = "1"
196300*    SE ACUMULA EN WKS-TOTAL-RETIRO
196400              ADD WKS-CH-EFECTIVO(WKS-I) TO WKS-TOTAL-RETIRO
196500*    CIERRE DEL BLOQUE ANTERIOR
196600           END-IF
196700*    CIERRE DEL BLOQUE ANTERIOR
196800        END-IF
196900*    CIERRE DEL BLOQUE ANTERIOR
197000     END-IF.
197100*    INSTRUCCION DE LA RUTINA 424-ACUMULA-UN-MOVIMIENTO
197200 424-ACUMULA-UN-MOVIMIENTO-E.  EXIT.
197300******************************************************************
197400*    INICIO DE LA RUTINA 425-TOTALIZA-UTILIDAD-POSICION
197500 425-TOTALIZA-UTILIDAD-POSICION SECTION.
197600*    UTILIDAD A MERCADO DE TODOS LOS LOTES DE LA CUENTA          *
197700******************************************************************
197800*    SE TRASLADA 0 A WKS-TOTAL-UTIL-POSIC.
197900     MOVE 0 TO WKS-TOTAL-UTIL-POSIC.
198000*    SE INVOCA LA RUTINA 425-ACUMULA-UTILIDAD-UN-LOTE
198100     PERFORM 425-ACUMULA-UTILIDAD-UN-LOTE
198200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
198300             VARYING WKS-I FROM 1 BY 1
198400*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
198500             UNTIL WKS-I > WKS-TOTAL-POSICIONES.
198600*    INSTRUCCION DE LA RUTINA 425-TOTALIZA-UTILIDAD-POSICION
198700 425-TOTALIZA-UTILIDAD-POSICION-E.  EXIT.
198800******************************************************************
198900*    INICIO DE LA RUTINA 425-ACUMULA-UTILIDAD-UN-LOTE
199000 425-ACUMULA-UTILIDAD-UN-LOTE SECTION.
199100******************************************************************
199200*    SE VALIDA LA CONDICION DE NEGOCIO
199300     IF WKS-PT-USUARIO(WKS-I) = ORD-USUARIO
199400*    INSTRUCCION DE LA RUTINA 425-ACUMULA-UTILIDAD-UN-LOTE
199500        AND WKS-PT-BORRADO(WKS-I) = "N"
199600*    SE TRASLADA WKS-I A WKS-J
199700        MOVE WKS-I TO WKS-J
199800*    SE INVOCA LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
199900        PERFORM 426-CALCULA-UTILIDAD-UN-LOTE
200000*    SE ACUMULA EN WKS-TOTAL-UTIL-POSIC
200100        ADD WKS-UTILIDAD-LOTE TO WKS-TOTAL-UTIL-POSIC
200200*    CIERRE DEL BLOQUE ANTERIOR
200300     END-IF.
200400*    INSTRUCCION DE LA RUTINA 425-ACUMULA-UTILIDAD-UN-LOTE
200500 425-ACUMULA-UTILIDAD-UN-LOTE-E.  EXIT.
200600******************************************************************
200700*    INICIO DE LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
200800 426-CALCULA-UTILIDAD-UN-LOTE SECTION.
200900*    SOLO CUENTAN LOTES NORMAL O CONGELADO-CIERRE; LOS DEMAS NO  *
201000*    TIENEN UTILIDAD A MERCADO (VER REGLA DE NEGOCIO)            *
201100******************************************************************
201200*    SE TRASLADA 0 A WKS-UTILIDAD-LOTE.
201300     MOVE 0 TO WKS-UTILIDAD-LOTE.
201400*    SE VALIDA LA CONDICION DE NEGOCIO
201500     IF WKS-PT-ESTADO(WKS-J) = "C" OR WKS-PT-ESTADO(WKS-J) = "B"
201600*    SE INVOCA LA RUTINA 428-BUSCA-PRECIO-VIGENTE
201700        PERFORM 428-BUSCA-PRECIO-VIGENTE
201800*    SE VALIDA LA CONDICION DE NEGOCIO
201900        IF WKS-PT-DIRECCION(WKS-J) = "a"
202000*    SE CALCULA WKS-UTILIDAD-LOTE
202100           COMPUTE WKS-UTILIDAD-LOTE ROUNDED =
202200*    INSTRUCCION DE LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
202300              (WKS-PRECIO-VIGENTE - WKS-PT-PRECIO(WKS-J))
202400*    INSTRUCCION DE LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
202500               * WKS-PT-MULTIPLO(WKS-J)
202600*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
202700        ELSE
202800*    SE VALIDA LA CONDICION DE NEGOCIO
202900           IF WKS-PT-DIRECCION(WKS-J) = "b"
203000*    SE CALCULA WKS-UTILIDAD-LOTE
203100              COMPUTE WKS-UTILIDAD-LOTE ROUNDED =
203200*    INSTRUCCION DE LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
203300                 (WKS-PT-PRECIO(WKS-J) - WKS-PRECIO-VIGENTE)
203400*    INSTRUCCION DE LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
203500                  * WKS-PT-MULTIPLO(WKS-J)
203600*    CIERRE DEL BLOQUE ANTERIOR
203700           END-IF
203800*    CIERRE DEL BLOQUE ANTERIOR
203900        END-IF
204000*    CIERRE DEL BLOQUE ANTERIOR
204100     END-IF.
204200*    INSTRUCCION DE LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
204300 426-CALCULA-UTILIDAD-UN-LOTE-E.  EXIT.
204400******************************************************************
204500*    INICIO DE LA RUTINA 427-TOTALIZA-COMISION-NORMAL
204600 427-TOTALIZA-COMISION-NORMAL SECTION.
204700******************************************************************
204800*    SE TRASLADA 0 A WKS-TOTAL-COMIS-NORMAL.
204900     MOVE 0 TO WKS-TOTAL-COMIS-NORMAL.
205000*    SE INVOCA LA RUTINA 427-SUMA-COMISION-UN-LOTE
205100     PERFORM 427-SUMA-COMISION-UN-LOTE VARYING WKS-I FROM 1 BY 1
205200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
205300             UNTIL WKS-I > WKS-TOTAL-COMISIONES.
205400*    INSTRUCCION DE LA RUTINA 427-TOTALIZA-COMISION-NORMAL
205500 427-TOTALIZA-COMISION-NORMAL-E.  EXIT.
205600******************************************************************
205700*    INICIO DE LA RUTINA 427-SUMA-COMISION-UN-LOTE
205800 427-SUMA-COMISION-UN-LOTE SECTION.
205900******************************************************************
206000*    SE VALIDA LA CONDICION DE NEGOCIO
206100     IF WKS-CT-USUARIO(WKS-I) = ORD-USUARIO
206200*    INSTRUCCION DE LA RUTINA 427-SUMA-COMISION-UN-LOTE
206300        AND WKS-CT-BORRADO(WKS-I) = "N"
206400*    INSTRUCCION DE LA RUTINA 427-SUMA-COMISION-UN-LOTE
206500        AND WKS-CT-ESTADO(WKS-I) = "K"
206600*    SE ACUMULA EN WKS-TOTAL-COMIS-NORMAL
206700        ADD WKS-CT-COMISION(WKS-I) TO WKS-TOTAL-COMIS-NORMAL
206800*    CIERRE DEL BLOQUE ANTERIOR
206900     END-IF.
207000*    INSTRUCCION DE LA RUTINA 427-SUMA-COMISION-UN-LOTE
207100 427-SUMA-COMISION-UN-LOTE-E.  EXIT.
207200******************************************************************
207300*    INICIO DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
207400 428-BUSCA-PRECIO-VIGENTE SECTION.
207500******************************************************************
207600*    SE TRASLADA 0 A WKS-PRECIO-VIGENTE.
207700     MOVE 0 TO WKS-PRECIO-VIGENTE.
207800*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
207900     SET IDX-PR TO 1.
208000*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
208100     SEARCH ALL WKS-RENGLON-PR
208200*    TRATAMIENTO DE FIN DE ARCHIVO
208300        AT END
208400*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
208500           CONTINUE
208600*    CASO A EVALUAR DEL EVALUATE ANTERIOR
208700        WHEN WKS-PR-SIMBOLO(IDX-PR) = WKS-PT-SIMBOLO(WKS-J)
208800*    SE TRASLADA WKS-PR-PRECIO(IDX-PR) A WKS-PRECIO-VIGENTE
208900           MOVE WKS-PR-PRECIO(IDX-PR) TO WKS-PRECIO-VIGENTE
209000*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
209100     END-SEARCH.
209200*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
209300 428-BUSCA-PRECIO-VIGENTE-E.  EXIT.
209400******************************************************************
209500*    INICIO DE LA RUTINA 501-LEE-CALCE
209600 501-LEE-CALCE SECTION.
209700******************************************************************
209800*    TKW-0143: LECTURA EN VIEJO ESTILO GO TO DE FIN DE ARCHIVO   *
209900*    LECTURA DEL SIGUIENTE REGISTRO DE CALCE
210000     READ CALCE
210100*    TRATAMIENTO DE FIN DE ARCHIVO
210200          AT END GO TO 501-LEE-CALCE-EOF.
210300*    TRANSFERENCIA DE CONTROL A 501-LEE-CALCE-SALIDA.
210400     GO TO 501-LEE-CALCE-SALIDA.
210500*    INSTRUCCION DE LA RUTINA 501-LEE-CALCE
210600 501-LEE-CALCE-EOF.
210700*    SE ACTIVA LA CONDICION FIN-CALCES
210800     SET FIN-CALCES TO TRUE.
210900*    INSTRUCCION DE LA RUTINA 501-LEE-CALCE
211000 501-LEE-CALCE-SALIDA.
211100*    INSTRUCCION DE LA RUTINA 501-LEE-CALCE
211200 501-LEE-CALCE-E.  EXIT.
211300******************************************************************
211400*    INICIO DE LA RUTINA 500-PROCESA-CALCES-APERTURA
211500 500-PROCESA-CALCES-APERTURA SECTION.
211600*    SOLO CALCES DE APERTURA; LOS DE CIERRE LOS ATIENDE TIKCLOS  *
211700******************************************************************
211800*    SE VALIDA LA CONDICION DE NEGOCIO
211900     IF TRD-APERTURA
212000*    SE INVOCA LA RUTINA 502-CUENTA-LOTES-PENDIENTES
212100        PERFORM 502-CUENTA-LOTES-PENDIENTES
212200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
212300                THRU 502-CUENTA-LOTES-PENDIENTES-E
212400*    SE VALIDA LA CONDICION DE NEGOCIO
212500        IF TRD-CANTIDAD > WKS-I
212600*    SE ACUMULA EN WKS-CALCES-RECHAZADOS
212700           ADD 1 TO WKS-CALCES-RECHAZADOS
212800*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
212900        ELSE
213000*    SE TRASLADA 0 A WKS-J
213100           MOVE 0 TO WKS-J
213200*    SE TRASLADA "N" A WKS-SW-CALCE-ABORTADO
213300           MOVE "N" TO WKS-SW-CALCE-ABORTADO
213400*    SE INVOCA LA RUTINA 505-PROCESA-UN-LOTE-CALZADO
213500           PERFORM 505-PROCESA-UN-LOTE-CALZADO
213600*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
213700                   THRU 505-PROCESA-UN-LOTE-CALZADO-E
213800*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
213900                   VARYING WKS-I FROM 1 BY 1
214000*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
214100                   UNTIL WKS-J >= TRD-CANTIDAD
214200*    SE VALIDA LA CONDICION DE NEGOCIO
214300           IF WKS-SW-CALCE-ABORTADO = "S"
214400*    SE ACUMULA EN WKS-CALCES-RECHAZADOS
214500              ADD 1 TO WKS-CALCES-RECHAZADOS
214600*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
214700           ELSE
214800*    SE ACUMULA EN WKS-CALCES-ACEPTADOS
214900              ADD 1 TO WKS-CALCES-ACEPTADOS
215000*    CIERRE DEL BLOQUE ANTERIOR
215100           END-IF
215200*    CIERRE DEL BLOQUE ANTERIOR
215300        END-IF
215400*    CIERRE DEL BLOQUE ANTERIOR
215500     END-IF.
215600*    SE INVOCA LA RUTINA 501-LEE-CALCE
215700     PERFORM 501-LEE-CALCE THRU 501-LEE-CALCE-E.
215800*    INSTRUCCION DE LA RUTINA 500-PROCESA-CALCES-APERTURA
215900 500-PROCESA-CALCES-APERTURA-E.  EXIT.
216000******************************************************************
216100*    INICIO DE LA RUTINA 502-CUENTA-LOTES-PENDIENTES
216200 502-CUENTA-LOTES-PENDIENTES SECTION.
216300*    CUENTA CUANTOS LOTES CONGELADO-APERTURA HAY PENDIENTES DE   *
216400*    ESTA ORDEN (WKS-I QUEDA CON EL TOTAL, NO CON UN INDICE)     *
216500******************************************************************
216600*    SE TRASLADA 0 A WKS-I.
216700     MOVE 0 TO WKS-I.
216800*    SE INVOCA LA RUTINA 502-CUENTA-UN-LOTE
216900     PERFORM 502-CUENTA-UN-LOTE VARYING WKS-J FROM 1 BY 1
217000*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
217100             UNTIL WKS-J > WKS-TOTAL-POSICIONES.
217200*    INSTRUCCION DE LA RUTINA 502-CUENTA-LOTES-PENDIENTES
217300 502-CUENTA-LOTES-PENDIENTES-E.  EXIT.
217400******************************************************************
217500*    INICIO DE LA RUTINA 502-CUENTA-UN-LOTE
217600 502-CUENTA-UN-LOTE SECTION.
217700******************************************************************
217800*    SE VALIDA LA CONDICION DE NEGOCIO
217900     IF WKS-PT-BORRADO(WKS-J) = "N"
218000*    INSTRUCCION DE LA RUTINA 502-CUENTA-UN-LOTE
218100        AND WKS-PT-ESTADO(WKS-J) = "A"
218200*    INSTRUCCION DE LA RUTINA 502-CUENTA-UN-LOTE
218300        AND WKS-PT-USUARIO(WKS-J) = TRD-USUARIO
218400*    INSTRUCCION DE LA RUTINA 502-CUENTA-UN-LOTE
218500        AND WKS-PT-ORD-ORIGEN(WKS-J)(1:11) = TRD-ID(1:11)
218600*    SE ACUMULA EN WKS-I
218700        ADD 1 TO WKS-I
218800*    CIERRE DEL BLOQUE ANTERIOR
218900     END-IF.
219000*    INSTRUCCION DE LA RUTINA 502-CUENTA-UN-LOTE
219100 502-CUENTA-UN-LOTE-E.  EXIT.
219200******************************************************************
219300*    INICIO DE LA RUTINA 505-PROCESA-UN-LOTE-CALZADO
219400 505-PROCESA-UN-LOTE-CALZADO SECTION.
219500*    RECORRE LA TABLA DE POSICION EN ORDEN DE CONGELAMIENTO      *
219600*    (FIFO) Y PROCESA EL PRIMER LOTE PENDIENTE NO ATENDIDO. SI   *
219700*    YA HUBO ERROR EN UN LOTE ANTERIOR DE ESTA MISMA ORDEN, LOS  *
219800*    LOTES QUE FALTABAN SE DESHACEN EN LUGAR DE REPRECIARSE      *
219900******************************************************************
220000*    SE VALIDA LA CONDICION DE NEGOCIO
220100     IF WKS-PT-BORRADO(WKS-I) = "N"
220200*    INSTRUCCION DE LA RUTINA 505-PROCESA-UN-LOTE-CALZADO
220300        AND WKS-PT-ESTADO(WKS-I) = "A"
220400*    INSTRUCCION DE LA RUTINA 505-PROCESA-UN-LOTE-CALZADO
220500        AND WKS-PT-USUARIO(WKS-I) = TRD-USUARIO
220600*    INSTRUCCION DE LA RUTINA 505-PROCESA-UN-LOTE-CALZADO
220700        AND WKS-PT-ORD-ORIGEN(WKS-I)(1:11) = TRD-ID(1:11)
220800*    SE ACUMULA EN WKS-J
220900        ADD 1 TO WKS-J
221000*    SE VALIDA LA CONDICION DE NEGOCIO
221100        IF WKS-SW-CALCE-ABORTADO = "S"
221200*    SE INVOCA LA RUTINA 510-DESHACE-CALCE-PENDIENTE
221300           PERFORM 510-DESHACE-CALCE-PENDIENTE
221400*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
221500        ELSE
221600*    SE INVOCA LA RUTINA 506-REPRECIA-LOTE-APERTURA
221700           PERFORM 506-REPRECIA-LOTE-APERTURA
221800*    CIERRE DEL BLOQUE ANTERIOR
221900        END-IF
222000*    CIERRE DEL BLOQUE ANTERIOR
222100     END-IF.
222200*    INSTRUCCION DE LA RUTINA 505-PROCESA-UN-LOTE-CALZADO
222300 505-PROCESA-UN-LOTE-CALZADO-E.  EXIT.
222400******************************************************************
222500*    INICIO DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
222600 506-REPRECIA-LOTE-APERTURA SECTION.
222700*    REPRECIA AL PRECIO DE CALCE, RECALCULA MARGEN Y COMISION,   *
222800*    PASA LA POSICION Y LA COMISION A ESTADO NORMAL              *
222900******************************************************************
223000*    SE TRASLADA 0 A WKS-ERROR-ORDEN.
223100     MOVE 0 TO WKS-ERROR-ORDEN.
223200*    SE TRASLADA WKS-PT-DIRECCION(WKS-I) A WKS-DIRECCION-TRABAJO.
223300     MOVE WKS-PT-DIRECCION(WKS-I)  TO WKS-DIRECCION-TRABAJO.
223400*    SE TRASLADA WKS-PT-MULTIPLO(WKS-I) A WKS-MULTIPLO-LOTE.
223500     MOVE WKS-PT-MULTIPLO(WKS-I)   TO WKS-MULTIPLO-LOTE.
223600*    INSTRUCCION DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
223700     SET IDX-TM TO 1.
223800*    INSTRUCCION DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
223900     SEARCH ALL WKS-RENGLON-TM
224000*    TRATAMIENTO DE FIN DE ARCHIVO
224100        AT END
224200*    SE TRASLADA 4 A WKS-ERROR-ORDEN
224300           MOVE 4 TO WKS-ERROR-ORDEN
224400*    CASO A EVALUAR DEL EVALUATE ANTERIOR
224500        WHEN WKS-TM-SIMBOLO(IDX-TM) = WKS-PT-SIMBOLO(WKS-I)
224600*    INSTRUCCION DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
224700         AND WKS-TM-DIRECCION(IDX-TM) = WKS-DIRECCION-TRABAJO
224800*    INSTRUCCION DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
224900         AND WKS-TM-OFFSET(IDX-TM) = "C"
225000*    SE TRASLADA WKS-TM-RATIO(IDX-TM) A WKS-RATIO-VALOR
225100           MOVE WKS-TM-RATIO(IDX-TM) TO WKS-RATIO-VALOR
225200*    SE TRASLADA WKS-TM-TIPO(IDX-TM) A WKS-RATIO-TIPO
225300           MOVE WKS-TM-TIPO(IDX-TM)  TO WKS-RATIO-TIPO
225400*    SE TRASLADA TRD-PRECIO A WKS-PRECIO-BASE
225500           MOVE TRD-PRECIO           TO WKS-PRECIO-BASE
225600*    SE INVOCA LA RUTINA 417-APLICA-FORMULA-RATIO
225700           PERFORM 417-APLICA-FORMULA-RATIO
225800*    SE TRASLADA WKS-CUOTA-CALCULADA A WKS-MARGEN-LOTE
225900           MOVE WKS-CUOTA-CALCULADA  TO WKS-MARGEN-LOTE
226000*    INSTRUCCION DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
226100     END-SEARCH.
226200*    SE VALIDA LA CONDICION DE NEGOCIO
226300     IF WKS-ERROR-ORDEN = 0
226400*    INSTRUCCION DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
226500        SET IDX-TC TO 1
226600*    INSTRUCCION DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
226700        SEARCH ALL WKS-RENGLON-TC
226800*    TRATAMIENTO DE FIN DE ARCHIVO
226900           AT END
227000*    SE TRASLADA 5 A WKS-ERROR-ORDEN
227100              MOVE 5 TO WKS-ERROR-ORDEN
227200*    CASO A EVALUAR DEL EVALUATE ANTERIOR
227300           WHEN WKS-TC-SIMBOLO(IDX-TC) = WKS-PT-SIMBOLO(WKS-I)
227400*    INSTRUCCION DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
227500            AND WKS-TC-DIRECCION(IDX-TC) = WKS-DIRECCION-TRABAJO
227600*    INSTRUCCION DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
227700            AND WKS-TC-OFFSET(IDX-TC) = "C"
227800*    SE TRASLADA WKS-TC-RATIO(IDX-TC) A WKS-RATIO-VALOR
227900              MOVE WKS-TC-RATIO(IDX-TC) TO WKS-RATIO-VALOR
228000*    SE TRASLADA WKS-TC-TIPO(IDX-TC) A WKS-RATIO-TIPO
228100              MOVE WKS-TC-TIPO(IDX-TC)  TO WKS-RATIO-TIPO
228200*    SE TRASLADA TRD-PRECIO A WKS-PRECIO-BASE
228300              MOVE TRD-PRECIO           TO WKS-PRECIO-BASE
228400*    SE INVOCA LA RUTINA 417-APLICA-FORMULA-RATIO
228500              PERFORM 417-APLICA-FORMULA-RATIO
228600*    SE TRASLADA WKS-CUOTA-CALCULADA A WKS-COMISION-LOTE
228700              MOVE WKS-CUOTA-CALCULADA  TO WKS-COMISION-LOTE
228800*    INSTRUCCION DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
228900        END-SEARCH
229000*    CIERRE DEL BLOQUE ANTERIOR
229100     END-IF.
229200*    SE VALIDA LA CONDICION DE NEGOCIO
229300     IF WKS-ERROR-ORDEN NOT = 0
229400*    INSTRUCCION DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
229500        OR WKS-MARGEN-LOTE < 0
229600*    INSTRUCCION DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
229700        OR WKS-COMISION-LOTE < 0
229800*    SE INVOCA LA RUTINA 510-DESHACE-CALCE-PENDIENTE
229900        PERFORM 510-DESHACE-CALCE-PENDIENTE
230000*    SE TRASLADA "S" A WKS-SW-CALCE-ABORTADO
230100        MOVE "S" TO WKS-SW-CALCE-ABORTADO
230200*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
230300     ELSE
230400*    SE TRASLADA TRD-PRECIO A WKS-PT-PRECIO(WKS-I)
230500        MOVE TRD-PRECIO       TO WKS-PT-PRECIO(WKS-I)
230600*    SE TRASLADA WKS-MARGEN-LOTE A WKS-PT-MARGEN(WKS-I)
230700        MOVE WKS-MARGEN-LOTE  TO WKS-PT-MARGEN(WKS-I)
230800*    SE TRASLADA "C" A WKS-PT-ESTADO(WKS-I)
230900        MOVE "C"              TO WKS-PT-ESTADO(WKS-I)
231000*    SE INVOCA LA RUTINA 507-BUSCA-COMISION-DEL-LOTE
231100        PERFORM 507-BUSCA-COMISION-DEL-LOTE
231200*    SE VALIDA LA CONDICION DE NEGOCIO
231300        IF WKS-K NOT = 0
231400*    SE TRASLADA WKS-COMISION-LOTE A WKS-CT-COMISION(WKS-K)
231500           MOVE WKS-COMISION-LOTE TO WKS-CT-COMISION(WKS-K)
231600*    SE TRASLADA "K" A WKS-CT-ESTADO(WKS-K)
231700           MOVE "K"               TO WKS-CT-ESTADO(WKS-K)
231800*    CIERRE DEL BLOQUE ANTERIOR
231900        END-IF
232000*    CIERRE DEL BLOQUE ANTERIOR
232100     END-IF.
232200*    INSTRUCCION DE LA RUTINA 506-REPRECIA-LOTE-APERTURA
232300 506-REPRECIA-LOTE-APERTURA-E.  EXIT.
232400******************************************************************
232500*    INICIO DE LA RUTINA 507-BUSCA-COMISION-DEL-LOTE
232600 507-BUSCA-COMISION-DEL-LOTE SECTION.
232700*    LOCALIZA LA COMISION CONGELADA DE APERTURA QUE CORRESPONDE  *
232800*    A ESTA MISMA ORDEN Y CUENTA (WKS-K REGRESA CON EL INDICE O  *
232900*    CERO SI NO SE ENCUENTRA)                                   *
233000******************************************************************
233100*    SE TRASLADA 0 A WKS-K.
233200     MOVE 0 TO WKS-K.
233300*    SE INVOCA LA RUTINA 507-COMPARA-UNA-COMISION
233400     PERFORM 507-COMPARA-UNA-COMISION VARYING IDX-CT FROM 1 BY 1
233500*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
233600             UNTIL IDX-CT > WKS-TOTAL-COMISIONES.
233700*    INSTRUCCION DE LA RUTINA 507-BUSCA-COMISION-DEL-LOTE
233800 507-BUSCA-COMISION-DEL-LOTE-E.  EXIT.
233900******************************************************************
234000*    INICIO DE LA RUTINA 507-COMPARA-UNA-COMISION
234100 507-COMPARA-UNA-COMISION SECTION.
234200******************************************************************
234300*    SE VALIDA LA CONDICION DE NEGOCIO
234400     IF WKS-CT-BORRADO(IDX-CT) = "N"
234500*    INSTRUCCION DE LA RUTINA 507-COMPARA-UNA-COMISION
234600        AND WKS-CT-ESTADO(IDX-CT) = "J"
234700*    INSTRUCCION DE LA RUTINA 507-COMPARA-UNA-COMISION
234800        AND WKS-CT-USUARIO(IDX-CT) = TRD-USUARIO
234900*    INSTRUCCION DE LA RUTINA 507-COMPARA-UNA-COMISION
235000        AND WKS-CT-ORD-ORIGEN(IDX-CT)(1:11) = TRD-ID(1:11)
235100*    INSTRUCCION DE LA RUTINA 507-COMPARA-UNA-COMISION
235200        AND WKS-CT-SIMBOLO(IDX-CT) = WKS-PT-SIMBOLO(WKS-I)
235300*    INSTRUCCION DE LA RUTINA 507-COMPARA-UNA-COMISION
235400        SET WKS-K TO IDX-CT
235500*    CIERRE DEL BLOQUE ANTERIOR
235600     END-IF.
235700*    INSTRUCCION DE LA RUTINA 507-COMPARA-UNA-COMISION
235800 507-COMPARA-UNA-COMISION-E.  EXIT.
235900******************************************************************
236000*    INICIO DE LA RUTINA 510-DESHACE-CALCE-PENDIENTE
236100 510-DESHACE-CALCE-PENDIENTE SECTION.
236200*    ERROR AL RECALCULAR: EL LOTE Y SU COMISION CONGELADA SE     *
236300*    ELIMINAN (NO SE PUEDE VOLVER A DEJAR CONGELADO-APERTURA)    *
236400******************************************************************
236500*    SE TRASLADA "S" A WKS-PT-BORRADO(WKS-I).
236600     MOVE "S" TO WKS-PT-BORRADO(WKS-I).
236700*    SE INVOCA LA RUTINA 507-BUSCA-COMISION-DEL-LOTE
236800     PERFORM 507-BUSCA-COMISION-DEL-LOTE.
236900*    SE VALIDA LA CONDICION DE NEGOCIO
237000     IF WKS-K NOT = 0
237100*    SE TRASLADA "S" A WKS-CT-BORRADO(WKS-K)
237200        MOVE "S" TO WKS-CT-BORRADO(WKS-K)
237300*    CIERRE DEL BLOQUE ANTERIOR
237400     END-IF.
237500*    INSTRUCCION DE LA RUTINA 510-DESHACE-CALCE-PENDIENTE
237600 510-DESHACE-CALCE-PENDIENTE-E.  EXIT.
237700******************************************************************
237800*    INICIO DE LA RUTINA 900-REGRABA-MAESTROS
237900 900-REGRABA-MAESTROS SECTION.
238000*    POSICION Y COMISION SE REGRABAN COMPLETAS, OMITIENDO LOS    *
238100*    RENGLONES MARCADOS COMO BORRADOS DURANTE LA CORRIDA         *
238200******************************************************************
238300*    APERTURA DE ARCHIVOS DEL PROGRAMA
238400     OPEN OUTPUT POSICION-NVA.
238500*    SE INVOCA LA RUTINA 900-REGRABA-UNA-POSICION
238600     PERFORM 900-REGRABA-UNA-POSICION VARYING WKS-I FROM 1 BY 1
238700*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
238800             UNTIL WKS-I > WKS-TOTAL-POSICIONES.
238900*    CIERRE DE ARCHIVOS DEL PROGRAMA
239000     CLOSE POSICION-NVA.
239100*    APERTURA DE ARCHIVOS DEL PROGRAMA
239200     OPEN OUTPUT COMISION-NVA.
239300*    SE INVOCA LA RUTINA 900-REGRABA-UNA-COMISION
239400     PERFORM 900-REGRABA-UNA-COMISION VARYING WKS-I FROM 1 BY 1
239500*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
239600             UNTIL WKS-I > WKS-TOTAL-COMISIONES.
239700*    CIERRE DE ARCHIVOS DEL PROGRAMA
239800     CLOSE COMISION-NVA.
239900*    INSTRUCCION DE LA RUTINA 900-REGRABA-MAESTROS
240000 900-REGRABA-MAESTROS-E.  EXIT.
240100******************************************************************
240200*    INICIO DE LA RUTINA 900-REGRABA-UNA-POSICION
240300 900-REGRABA-UNA-POSICION SECTION.
240400******************************************************************
240500*    SE VALIDA LA CONDICION DE NEGOCIO
240600     IF WKS-PT-BORRADO(WKS-I) = "N"
240700*    SE TRASLADA WKS-PT-ID(WKS-I) A POS-ID
240800        MOVE WKS-PT-ID(WKS-I)            TO POS-ID
240900*    SE TRASLADA WKS-PT-USUARIO(WKS-I) A POS-USUARIO
241000        MOVE WKS-PT-USUARIO(WKS-I)       TO POS-USUARIO
241100*    SE TRASLADA WKS-PT-SIMBOLO(WKS-I) A POS-SIMBOLO
241200        MOVE WKS-PT-SIMBOLO(WKS-I)       TO POS-SIMBOLO
241300*    SE TRASLADA WKS-PT-BOLSA(WKS-I) A POS-BOLSA
241400        MOVE WKS-PT-BOLSA(WKS-I)         TO POS-BOLSA
241500*    SE TRASLADA WKS-PT-PRECIO(WKS-I) A POS-PRECIO
241600        MOVE WKS-PT-PRECIO(WKS-I)        TO POS-PRECIO
241700*    SE TRASLADA WKS-PT-MULTIPLO(WKS-I) A POS-MULTIPLO
241800        MOVE WKS-PT-MULTIPLO(WKS-I)      TO POS-MULTIPLO
241900*    SE TRASLADA WKS-PT-MARGEN(WKS-I) A POS-MARGEN
242000        MOVE WKS-PT-MARGEN(WKS-I)        TO POS-MARGEN
242100*    SE TRASLADA WKS-PT-DIRECCION(WKS-I) A POS-DIRECCION
242200        MOVE WKS-PT-DIRECCION(WKS-I)     TO POS-DIRECCION
242300*    SE TRASLADA WKS-PT-DIA-APERTURA(WKS-I) A POS-DIA-APERTURA
242400        MOVE WKS-PT-DIA-APERTURA(WKS-I)  TO POS-DIA-APERTURA
242500*    SE TRASLADA WKS-PT-HORA-APERTURA(WKS-I) A POS-HORA-APERTURA
242600        MOVE WKS-PT-HORA-APERTURA(WKS-I) TO POS-HORA-APERTURA
242700*    SE TRASLADA WKS-PT-ESTADO(WKS-I) A POS-ESTADO
242800        MOVE WKS-PT-ESTADO(WKS-I)        TO POS-ESTADO
242900*    GRABACION DE REG-TIKPOS-NVO
243000        WRITE REG-TIKPOS-NVO FROM REG-TIKPOS
243100*    CIERRE DEL BLOQUE ANTERIOR
243200     END-IF.
243300*    INSTRUCCION DE LA RUTINA 900-REGRABA-UNA-POSICION
243400 900-REGRABA-UNA-POSICION-E.  EXIT.
243500******************************************************************
243600*    INICIO DE LA RUTINA 900-REGRABA-UNA-COMISION
243700 900-REGRABA-UNA-COMISION SECTION.
243800******************************************************************
243900*    SE VALIDA LA CONDICION DE NEGOCIO
244000     IF WKS-CT-BORRADO(WKS-I) = "N"
244100*    SE TRASLADA WKS-CT-ID(WKS-I) A COM-ID
244200        MOVE WKS-CT-ID(WKS-I)           TO COM-ID
244300*    SE TRASLADA WKS-CT-USUARIO(WKS-I) A COM-USUARIO
244400        MOVE WKS-CT-USUARIO(WKS-I)      TO COM-USUARIO
244500*    SE TRASLADA WKS-CT-SIMBOLO(WKS-I) A COM-SIMBOLO
244600        MOVE WKS-CT-SIMBOLO(WKS-I)      TO COM-SIMBOLO
244700*    SE TRASLADA WKS-CT-DIRECCION(WKS-I) A COM-DIRECCION
244800        MOVE WKS-CT-DIRECCION(WKS-I)    TO COM-DIRECCION
244900*    SE TRASLADA WKS-CT-OFFSET(WKS-I) A COM-OFFSET
245000        MOVE WKS-CT-OFFSET(WKS-I)       TO COM-OFFSET
245100*    SE TRASLADA WKS-CT-COMISION(WKS-I) A COM-COMISION
245200        MOVE WKS-CT-COMISION(WKS-I)     TO COM-COMISION
245300*    SE TRASLADA WKS-CT-DIA-BURSATIL(WKS-I) A COM-DIA-BURSATIL
245400        MOVE WKS-CT-DIA-BURSATIL(WKS-I) TO COM-DIA-BURSATIL
245500*    SE TRASLADA WKS-CT-HORA-MARCA(WKS-I) A COM-HORA-MARCA
245600        MOVE WKS-CT-HORA-MARCA(WKS-I)   TO COM-HORA-MARCA
245700*    SE TRASLADA WKS-CT-ESTADO(WKS-I) A COM-ESTADO
245800        MOVE WKS-CT-ESTADO(WKS-I)       TO COM-ESTADO
245900*    GRABACION DE REG-TIKCOM-NVO
246000        WRITE REG-TIKCOM-NVO FROM REG-TIKCOM
246100*    CIERRE DEL BLOQUE ANTERIOR
246200     END-IF.
246300*    INSTRUCCION DE LA RUTINA 900-REGRABA-UNA-COMISION
246400 900-REGRABA-UNA-COMISION-E.  EXIT.
246500******************************************************************
246600*    INICIO DE LA RUTINA 950-ESTADISTICAS
246700 950-ESTADISTICAS SECTION.
246800******************************************************************
246900*    MENSAJE DE CONTROL A CONSOLA DE OPERACION
247000     DISPLAY "TIKOPEN ORDENES ACEPTADAS  : " WKS-ORDENES-ACEPTADAS
247100*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
247200          UPON CONSOLE.
247300*    MENSAJE DE CONTROL A CONSOLA DE OPERACION
247400     DISPLAY "TIKOPEN ORDENES RECHAZADAS : "
247500*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
247600          WKS-ORDENES-RECHAZADAS UPON CONSOLE.
247700*    MENSAJE DE CONTROL A CONSOLA DE OPERACION
247800     DISPLAY "TIKOPEN CALCES ACEPTADOS   : " WKS-CALCES-ACEPTADOS
247900*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
248000          UPON CONSOLE.
248100*    MENSAJE DE CONTROL A CONSOLA DE OPERACION
248200     DISPLAY "TIKOPEN CALCES RECHAZADOS  : " WKS-CALCES-RECHAZADOS
248300*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
248400          UPON CONSOLE.
248500*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
248600 950-ESTADISTICAS-E.  EXIT.
248700******************************************************************
248800*    INICIO DE LA RUTINA 990-CERRAR-ARCHIVOS
248900 990-CERRAR-ARCHIVOS SECTION.
249000******************************************************************
249100*    CIERRE DE ARCHIVOS DEL PROGRAMA
249200     CLOSE ORDEN CALCE TARIFM TARIFC MULTIPLO PRECIO
249300*    INSTRUCCION DE LA RUTINA 990-CERRAR-ARCHIVOS
249400           SALDO EFECTIVO POSICION COMISION.
249500*    INSTRUCCION DE LA RUTINA 990-CERRAR-ARCHIVOS
249600 990-CERRAR-ARCHIVOS-E.  EXIT.
