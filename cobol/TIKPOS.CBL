000100*    SECCION IDENTIFICATION DIVISION DEL PROGRAMA
000200 IDENTIFICATION DIVISION.
000300*    IDENTIFICADOR DEL PROGRAMA DENTRO DEL CATALOGO TIKW
000400 PROGRAM-ID.    TIKPOS.
000500*    PROGRAMADOR RESPONSABLE DE ESTA VERSION DEL FUENTE
000600 AUTHOR.        J. ALDANA MEJIA.
000700*    UNIDAD DE SISTEMAS QUE MANTIENE EL PROGRAMA
000800 INSTALLATION.  GRUPO TIKWARE - DEPTO. DE SISTEMAS.
000900*    FECHA EN QUE SE ESCRIBIO LA VERSION ORIGINAL
001000 DATE-WRITTEN.  03/06/1991.
001100*    FECHA DE COMPILACION - SE LLENA EN EL JCL DE COMPILA
001200 DATE-COMPILED.
001300*    NIVEL DE CONFIDENCIALIDAD DEL FUENTE
001400 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL
001500*    AREA AUTORIZADA A OPERAR ESTE PROGRAMA
001600                DEPARTAMENTO DE OPERACIONES DE MERCADOS.
001700******************************************************************
001800*                                                                *
001900*   P R O G R A M A :  T I K P O S                               *
002000*                                                                *
002100*   APLICACION   :  TIKWARE - MOTOR DE CUENTAS DE FUTUROS        *
002200*   TIPO         :  BATCH (SOLO LECTURA, ORDENA POR SORT)        *
002300*   DESCRIPCION  :  REPORTE RESUMEN DE POSICIONES. AGRUPA LOS    *
002400*                   LOTES DEL MAESTRO DE POSICIONES POR CUENTA,  *
002500*                   SIMBOLO Y DIRECCION (RUPTURA DE CONTROL),    *
002600*                   SEPARA VOLUMEN Y MARGEN POR ESTADO Y CALCULA *
002700*                   LA UTILIDAD A MERCADO DEL GRUPO CONTRA EL    *
002800*                   ULTIMO PRECIO VIGENTE. PUEDE FILTRARSE A UN  *
002900*                   SOLO SIMBOLO POR TARJETA DE PARAMETROS.      *
003000*   ARCHIVOS     :  PRECIO, POSICION, WORKFILE(SORT),            *
003100*                   REPORTE-POSICION (SALIDA)                    *
003200*   ACCION (ES)  :  SOLO LECTURA DE MAESTROS, GRABA RESUMEN      *
003300*   PROGRAMA(S)  :  TIKPOS (UNICO PASO DE ESTE JOB)              *
003400*   BPM/RATIONAL :  TKW-0005                                    *
003500*                                                                *
003600******************************************************************
003700*                    B I T A C O R A   D E   C A M B I O S       *
003800******************************************************************
003900*  FECHA     PROGRAMADOR         TICKET     DESCRIPCION          *
004000*  --------  ------------------  ---------  -------------------- *
004100*  03/06/91  J.ALDANA            TKW-0005   VERSION INICIAL      *
004200*  14/02/92  J.ALDANA            TKW-0025   SEPARA VOLUMEN Y     *
004300*            MARGEN DE APERTURA Y CIERRE CONGELADOS EN EL GRUPO  *
004400*  19/09/94  R.CASTELLANOS       TKW-0061   AGREGA FILTRO POR    *
004500*            SIMBOLO UNICO DESDE TARJETA DE PARAMETROS           *
004600*  30/12/98  R.CASTELLANOS       TKW-Y2K01  REVISION DEL AMBIENTE*
004700*            PARA EL CAMBIO DE SIGLO - SIN CAMBIOS DE CODIGO,    *
004800*            LAS FECHAS YA ERAN CCYYMMDD DESDE EL DISENO ORIGINAL*
004900*  15/03/99  R.CASTELLANOS       TKW-Y2K02  PRUEBAS DE CORRIDA   *
005000*            CON DIA BURSATIL 20000103 - SIN INCIDENCIAS         *
005100*  08/05/01  M.QUEZADA           TKW-0110   SE AGREGA TARJETA DE *
005200*            PARAMETROS UNICA PARA TODA LA SUITE TIKW*           *
005300*  22/07/03  M.QUEZADA           TKW-0128   ESTADISTICAS DE      *
005400*            GRUPOS REPORTADOS EN CONSOLA                        *
005500*  11/11/07  J.ALDANA            TKW-0143   000-PRINCIPAL QUEDA  *
005600*            EN PERFORM...THRU; 311-LEE-POSICION VUELVE AL VIEJO *
005700*            ESTILO GO TO DE FIN DE ARCHIVO QUE USABA LA SUITE   *
005800*            ANTES DE LA CONVERSION A ESTRUCTURADO DE MEDIADOS   *
005900*            DE LOS 80, PARA CUMPLIR EL ESTANDAR TIKW            *
006000******************************************************************
006100*    SECCION ENVIRONMENT DIVISION DEL PROGRAMA
006200 ENVIRONMENT DIVISION.
006300*    INICIO DE LA SECCION CONFIGURATION
006400 CONFIGURATION SECTION.
006500*    IDENTIFICACION DEL EQUIPO DE CORRIDA
006600 SOURCE-COMPUTER.  IBM-370.
006700*    IDENTIFICACION DEL EQUIPO DE CORRIDA
006800 OBJECT-COMPUTER.  IBM-370.
006900*    NOMBRES ESPECIALES DEL AMBIENTE DE CORRIDA
007000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
007100*    CLASE DE CARACTERES DE VALIDACION
007200                    CLASS DIGITOS IS "0" THRU "9".
007300*    INICIO DE LA SECCION INPUT-OUTPUT
007400 INPUT-OUTPUT SECTION.
007500*    INSTRUCCION DE LA RUTINA INPUT-OUTPUT
007600 FILE-CONTROL.
007700*    DECLARACION DEL ARCHIVO PRECIO
007800     SELECT PRECIO         ASSIGN TO PRECIO
007900*    ORGANIZACION SECUENCIAL DEL ARCHIVO
008000            ORGANIZATION IS SEQUENTIAL
008100*    CAMPOS DE STATUS PARA CONTROL DE E/S
008200            FILE STATUS  IS FS-PRECIO FSE-PRECIO.
008300*    DECLARACION DEL ARCHIVO POSICION
008400     SELECT POSICION       ASSIGN TO POSICIO
008500*    ORGANIZACION SECUENCIAL DEL ARCHIVO
008600            ORGANIZATION IS SEQUENTIAL
008700*    CAMPOS DE STATUS PARA CONTROL DE E/S
008800            FILE STATUS  IS FS-POSIC  FSE-POSIC.
008900*    DECLARACION DEL ARCHIVO WORKFILE
009000     SELECT WORKFILE       ASSIGN TO SORTWK1.
009100*    DECLARACION DEL ARCHIVO REPORTE-POSICION
009200     SELECT REPORTE-POSICION ASSIGN TO REPPOS
009300*    ORGANIZACION SECUENCIAL DEL ARCHIVO
009400            ORGANIZATION IS SEQUENTIAL
009500*    CAMPOS DE STATUS PARA CONTROL DE E/S
009600            FILE STATUS  IS FS-REPPOS FSE-REPPOS.
009700*    SECCION DATA DIVISION DEL PROGRAMA
009800 DATA DIVISION.
009900*    INICIO DE LA SECCION FILE
010000 FILE SECTION.
010100*    DESCRIPCION DEL ARCHIVO PRECIO
010200 FD  PRECIO
010300*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
010400     LABEL RECORDS ARE STANDARD
010500*    MODO DE GRABACION FIJO DEL ARCHIVO
010600     RECORDING MODE IS F.
010700*    SE INCLUYE EL COPYBOOK TIKWPRC
010800     COPY TIKWPRC.
010900*    DESCRIPCION DEL ARCHIVO POSICION
011000 FD  POSICION
011100*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
011200     LABEL RECORDS ARE STANDARD
011300*    MODO DE GRABACION FIJO DEL ARCHIVO
011400     RECORDING MODE IS F.
011500*    SE INCLUYE EL COPYBOOK TIKWPOS
011600     COPY TIKWPOS.
011700*    INSTRUCCION DE LA RUTINA FILE
011800 SD  WORKFILE.
011900*    CAMPO REG-ORDEN-POS
012000 01  REG-ORDEN-POS.
012100*    CAMPO OP-USUARIO (ALFANUMERICO)
012200     05  OP-USUARIO               PIC X(16).
012300*    CAMPO OP-SIMBOLO (ALFANUMERICO)
012400     05  OP-SIMBOLO               PIC X(16).
012500*    CAMPO OP-DIRECCION (ALFANUMERICO)
012600     05  OP-DIRECCION             PIC X(01).
012700*    CAMPO OP-PRECIO (NUMERICO CON SIGNO)
012800     05  OP-PRECIO                PIC S9(9)V9(4).
012900*    CAMPO OP-MULTIPLO (NUMERICO CON SIGNO)
013000     05  OP-MULTIPLO              PIC S9(9).
013100*    CAMPO OP-MARGEN (NUMERICO CON SIGNO)
013200     05  OP-MARGEN                PIC S9(11)V99.
013300*    CAMPO OP-ESTADO (ALFANUMERICO)
013400     05  OP-ESTADO                PIC X(01).
013500*    DESCRIPCION DEL ARCHIVO REPORTE-POSICION
013600 FD  REPORTE-POSICION
013700*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
013800     LABEL RECORDS ARE STANDARD
013900*    MODO DE GRABACION FIJO DEL ARCHIVO
014000     RECORDING MODE IS F.
014100*    SE INCLUYE EL COPYBOOK TIKWPSM
014200     COPY TIKWPSM.
014300*    INICIO DE LA SECCION WORKING-STORAGE
014400 WORKING-STORAGE SECTION.
014500*    CAMPO WKS-TARJETA-PARM
014600 01  WKS-TARJETA-PARM.
014700*    SE INCLUYE EL COPYBOOK TIKWPRM
014800     COPY TIKWPRM.
014900*    CAMPO WKS-ESTADOS-ARCHIVO
015000 01  WKS-ESTADOS-ARCHIVO.
015100*    CAMPO FS-PRECIO (ALFANUMERICO)
015200     05  FS-PRECIO           PIC XX.
015300*    CAMPO FSE-PRECIO (TABLA EN MEMORIA, CONTADOR BINARIO)
015400     05  FSE-PRECIO          PIC S9(4) COMP-5 OCCURS 3.
015500*    CAMPO FS-POSIC (ALFANUMERICO)
015600     05  FS-POSIC            PIC XX.
015700*    CAMPO FSE-POSIC (TABLA EN MEMORIA, CONTADOR BINARIO)
015800     05  FSE-POSIC           PIC S9(4) COMP-5 OCCURS 3.
015900*    CAMPO FS-REPPOS (ALFANUMERICO)
016000     05  FS-REPPOS           PIC XX.
016100*    CAMPO FSE-REPPOS
016200     05  FSE-REPPOS.
016300*    CAMPO FSE-REPPOS-RETURN (CONTADOR BINARIO)
016400         10  FSE-REPPOS-RETURN   PIC S9(4) COMP-5.
016500*    CAMPO FSE-REPPOS-FUNCION (CONTADOR BINARIO)
016600         10  FSE-REPPOS-FUNCION  PIC S9(4) COMP-5.
016700*    CAMPO FSE-REPPOS-FEEDBACK (CONTADOR BINARIO)
016800         10  FSE-REPPOS-FEEDBACK PIC S9(4) COMP-5.
016900*    CAMPO WKS-DATOS-ERROR
017000 01  WKS-DATOS-ERROR.
017100*    CAMPO WKS-PROGRAMA (ALFANUMERICO)
017200     05  WKS-PROGRAMA         PIC X(08) VALUE "TIKPOS".
017300*    CAMPO WKS-ARCHIVO (ALFANUMERICO)
017400     05  WKS-ARCHIVO          PIC X(08).
017500*    CAMPO WKS-ACCION (ALFANUMERICO)
017600     05  WKS-ACCION           PIC X(06).
017700*    CAMPO WKS-LLAVE (ALFANUMERICO)
017800     05  WKS-LLAVE            PIC X(12).
017900*    CAMPO WKS-LLAVE-R (REDEFINICION)
018000     05  WKS-LLAVE-R REDEFINES WKS-LLAVE.
018100*    CAMPO WKS-LLAVE-PARTE-1 (ALFANUMERICO)
018200         10  WKS-LLAVE-PARTE-1    PIC X(06).
018300*    CAMPO WKS-LLAVE-PARTE-2 (ALFANUMERICO)
018400         10  WKS-LLAVE-PARTE-2    PIC X(06).
018500*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-DIA-BURSATIL
018600 77  WKS-DIA-BURSATIL         PIC 9(8)         COMP.
018700*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-HORA-CORRIDA
018800 77  WKS-HORA-CORRIDA         PIC X(14).
018900*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-HORA-CORRIDA-R
019000 77  WKS-HORA-CORRIDA-R REDEFINES WKS-HORA-CORRIDA.
019100*    CAMPO WKS-HC-FECHA (NUMERICO)
019200     05  WKS-HC-FECHA         PIC 9(8).
019300*    CAMPO WKS-HC-HORA (NUMERICO)
019400     05  WKS-HC-HORA          PIC 9(6).
019500*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-PRC
019600 77  WKS-TOTAL-PRC            PIC 9(4)         COMP.
019700*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-GRUPOS-REPORTADOS
019800 77  WKS-GRUPOS-REPORTADOS    PIC 9(7)         COMP.
019900*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-LOTES-LEIDOS
020000 77  WKS-LOTES-LEIDOS         PIC 9(7)         COMP.
020100*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-LOTES-FILTRADOS
020200 77  WKS-LOTES-FILTRADOS      PIC 9(7)         COMP.
020300*    CAMPO WKS-SW-CONTROL
020400 01  WKS-SW-CONTROL.
020500*    CAMPO WKS-SW-FIN-SORT (ALFANUMERICO)
020600     05  WKS-SW-FIN-SORT      PIC X(01)   VALUE "N".
020700*    CONDICION 88 QUE INDICA WKS-FIN-SORT
020800         88  WKS-FIN-SORT               VALUE "S".
020900*    CAMPO WKS-SW-PRIMERA-VEZ (ALFANUMERICO)
021000     05  WKS-SW-PRIMERA-VEZ   PIC X(01)   VALUE "S".
021100*    CONDICION 88 QUE INDICA WKS-ES-PRIMERA-VEZ
021200         88  WKS-ES-PRIMERA-VEZ         VALUE "S".
021300******************************************************************
021400*    TABLA DE PRECIOS VIGENTES (PRICE-FILE)                      *
021500******************************************************************
021600*    CAMPO WKS-TABLA-PRECIO
021700 01  WKS-TABLA-PRECIO.
021800*    CAMPO WKS-RENGLON-PR (TABLA EN MEMORIA)
021900     05  WKS-RENGLON-PR   OCCURS 1 TO 300 TIMES
022000*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
022100                           DEPENDING ON WKS-TOTAL-PRC
022200*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
022300                           ASCENDING KEY IS WKS-PR-SIMBOLO
022400*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
022500                           INDEXED BY IDX-PR.
022600*    CAMPO WKS-PR-SIMBOLO (ALFANUMERICO)
022700         10  WKS-PR-SIMBOLO       PIC X(16).
022800*    CAMPO WKS-PR-PRECIO (NUMERICO CON SIGNO)
022900         10  WKS-PR-PRECIO        PIC S9(9)V9(4).
023000*    CAMPO WKS-PRECIO-VIGENTE (NUMERICO CON SIGNO)
023100 01  WKS-PRECIO-VIGENTE       PIC S9(9)V9(4).
023200*    CAMPO WKS-UTILIDAD-LOTE (NUMERICO CON SIGNO)
023300 01  WKS-UTILIDAD-LOTE        PIC S9(11)V99.
023400*    CAMPO WKS-RUPTURA-ANTERIOR
023500 01  WKS-RUPTURA-ANTERIOR.
023600*    CAMPO WKS-RA-USUARIO (ALFANUMERICO)
023700     05  WKS-RA-USUARIO       PIC X(16).
023800*    CAMPO WKS-RA-SIMBOLO (ALFANUMERICO)
023900     05  WKS-RA-SIMBOLO       PIC X(16).
024000*    CAMPO WKS-RA-DIRECCION (ALFANUMERICO)
024100     05  WKS-RA-DIRECCION     PIC X(01).
024200*    CAMPO WKS-ACUMULADOR-GRUPO
024300 01  WKS-ACUMULADOR-GRUPO.
024400*    CAMPO WKS-AC-VOLUMEN (NUMERICO CON SIGNO)
024500     05  WKS-AC-VOLUMEN        PIC S9(9).
024600*    CAMPO WKS-AC-MARGEN (NUMERICO CON SIGNO)
024700     05  WKS-AC-MARGEN         PIC S9(11)V99.
024800*    CAMPO WKS-AC-VOL-APERTURA (NUMERICO CON SIGNO)
024900     05  WKS-AC-VOL-APERTURA   PIC S9(9).
025000*    CAMPO WKS-AC-MAR-APERTURA (NUMERICO CON SIGNO)
025100     05  WKS-AC-MAR-APERTURA   PIC S9(11)V99.
025200*    CAMPO WKS-AC-VOL-CIERRE (NUMERICO CON SIGNO)
025300     05  WKS-AC-VOL-CIERRE     PIC S9(9).
025400*    CAMPO WKS-AC-MAR-CIERRE (NUMERICO CON SIGNO)
025500     05  WKS-AC-MAR-CIERRE     PIC S9(11)V99.
025600*    CAMPO WKS-AC-UTILIDAD (NUMERICO CON SIGNO)
025700     05  WKS-AC-UTILIDAD       PIC S9(11)V99.
025800*    CAMPO WKS-ACUMULADOR-GRUPO-R (REDEFINICION)
025900 01  WKS-ACUMULADOR-GRUPO-R REDEFINES WKS-ACUMULADOR-GRUPO.
026000*    CAMPO WKS-AG-BORRABLE (ALFANUMERICO)
026100     05  WKS-AG-BORRABLE       PIC X(79).
026200*    CAMPO WKS-LINEA-STATS (ALFANUMERICO)
026300 01  WKS-LINEA-STATS          PIC X(80).
026400*    SECCION PROCEDURE DIVISION DEL PROGRAMA
026500 PROCEDURE DIVISION.
026600******************************************************************
026700*    INICIO DE LA RUTINA 000-PRINCIPAL
026800 000-PRINCIPAL SECTION.
026900******************************************************************
027000*    TKW-0143: LAS RUTINAS DE ESTA SECCION PRINCIPAL SE INVOCAN  *
027100*    POR RANGO PERFORM...THRU, AL ESTANDAR TIKW DE PROGRAMACION  *
027200*    SE INVOCA LA RUTINA 050-LEE-PARAMETROS
027300     PERFORM 050-LEE-PARAMETROS THRU 050-LEE-PARAMETROS-E.
027400*    SE INVOCA LA RUTINA 100-ABRIR-ARCHIVOS
027500     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E.
027600*    SE INVOCA LA RUTINA 200-CARGA-TABLAS-REFERENCIA
027700     PERFORM 200-CARGA-TABLAS-REFERENCIA
027800*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
027900             THRU 200-CARGA-TABLAS-REFERENCIA-E.
028000*    SE TRASLADA 0 A WKS-GRUPOS-REPORTADOS
028100     MOVE 0 TO WKS-GRUPOS-REPORTADOS
028200*    INSTRUCCION DE LA RUTINA 000-PRINCIPAL
028300               WKS-LOTES-LEIDOS
028400*    INSTRUCCION DE LA RUTINA 000-PRINCIPAL
028500               WKS-LOTES-FILTRADOS.
028600*    SE INVOCA LA RUTINA 300-ORDENA-POSICIONES
028700     PERFORM 300-ORDENA-POSICIONES THRU 300-ORDENA-POSICIONES-E.
028800*    SE INVOCA LA RUTINA 950-ESTADISTICAS
028900     PERFORM 950-ESTADISTICAS THRU 950-ESTADISTICAS-E.
029000*    SE INVOCA LA RUTINA 990-CERRAR-ARCHIVOS
029100     PERFORM 990-CERRAR-ARCHIVOS THRU 990-CERRAR-ARCHIVOS-E.
029200*    FIN DE LA EJECUCION DEL PROGRAMA
029300     STOP RUN.
029400*    INSTRUCCION DE LA RUTINA 000-PRINCIPAL
029500 000-PRINCIPAL-E.  EXIT.
029600******************************************************************
029700*    INICIO DE LA RUTINA 050-LEE-PARAMETROS
029800 050-LEE-PARAMETROS SECTION.
029900******************************************************************
030000*    LECTURA DE TARJETA DE PARAMETROS DE CONTROL
030100     ACCEPT WKS-TARJETA-PARM FROM SYSIN.
030200*    SE TRASLADA PRM-DIA-BURSATIL A WKS-DIA-BURSATIL.
030300     MOVE PRM-DIA-BURSATIL   TO WKS-DIA-BURSATIL.
030400*    SE TRASLADA PRM-HORA-CORRIDA A WKS-HORA-CORRIDA.
030500     MOVE PRM-HORA-CORRIDA   TO WKS-HORA-CORRIDA.
030600*    INSTRUCCION DE LA RUTINA 050-LEE-PARAMETROS
030700 050-LEE-PARAMETROS-E.  EXIT.
030800******************************************************************
030900*    INICIO DE LA RUTINA 100-ABRIR-ARCHIVOS
031000 100-ABRIR-ARCHIVOS SECTION.
031100*    LA WORKFILE DEL SORT NO SE ABRE AQUI - LA MANEJA EL VERBO   *
031200*    SORT AL EJECUTARSE EN 300-ORDENA-POSICIONES                *
031300******************************************************************
031400*    APERTURA DE ARCHIVOS DEL PROGRAMA
031500     OPEN INPUT  PRECIO.
031600*    SE VALIDA LA CONDICION DE NEGOCIO
031700     IF FS-PRECIO NOT = "00"
031800*    SE TRASLADA "PRECIO" A WKS-ARCHIVO
031900        MOVE "PRECIO" TO WKS-ARCHIVO
032000*    SE TRASLADA "OPEN" A WKS-ACCION
032100        MOVE "OPEN"   TO WKS-ACCION
032200*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
032300        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
032400*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
032500                 WKS-ACCION WKS-LLAVE FS-PRECIO FSE-PRECIO(1)
032600*    CIERRE DEL BLOQUE ANTERIOR
032700     END-IF.
032800*    APERTURA DE ARCHIVOS DEL PROGRAMA
032900     OPEN OUTPUT REPORTE-POSICION.
033000*    SE VALIDA LA CONDICION DE NEGOCIO
033100     IF FS-REPPOS NOT = "00"
033200*    SE TRASLADA "REPPOS" A WKS-ARCHIVO
033300        MOVE "REPPOS"    TO WKS-ARCHIVO
033400*    SE TRASLADA "OPEN" A WKS-ACCION
033500        MOVE "OPEN"      TO WKS-ACCION
033600*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
033700        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
033800*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
033900                 WKS-ACCION WKS-LLAVE FS-REPPOS FSE-REPPOS
034000*    CIERRE DEL BLOQUE ANTERIOR
034100     END-IF.
034200*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
034300 100-ABRIR-ARCHIVOS-E.  EXIT.
034400******************************************************************
034500*    INICIO DE LA RUTINA 200-CARGA-TABLAS-REFERENCIA
034600 200-CARGA-TABLAS-REFERENCIA SECTION.
034700******************************************************************
034800*    SE TRASLADA 0 A WKS-TOTAL-PRC.
034900     MOVE 0 TO WKS-TOTAL-PRC.
035000*    SE INVOCA LA RUTINA 201-LEE-PRECIO
035100     PERFORM 201-LEE-PRECIO.
035200*    SE INVOCA LA RUTINA 202-CARGA-UN-RENGLON-PR
035300     PERFORM 202-CARGA-UN-RENGLON-PR
035400*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
035500             UNTIL FS-PRECIO = "10".
035600*    INSTRUCCION DE LA RUTINA 200-CARGA-TABLAS-REFERENCIA
035700 200-CARGA-TABLAS-REFERENCIA-E.  EXIT.
035800******************************************************************
035900*    INICIO DE LA RUTINA 201-LEE-PRECIO
036000 201-LEE-PRECIO SECTION.
036100******************************************************************
036200*    LECTURA DEL SIGUIENTE REGISTRO DE PRECIO
036300     READ PRECIO
036400*    TRATAMIENTO DE FIN DE ARCHIVO
036500          AT END MOVE "10" TO FS-PRECIO
036600*    CIERRE DEL BLOQUE ANTERIOR
036700     END-READ.
036800*    INSTRUCCION DE LA RUTINA 201-LEE-PRECIO
036900 201-LEE-PRECIO-E.  EXIT.
037000******************************************************************
037100*    INICIO DE LA RUTINA 202-CARGA-UN-RENGLON-PR
037200 202-CARGA-UN-RENGLON-PR SECTION.
037300******************************************************************
037400*    SE ACUMULA EN WKS-TOTAL-PRC.
037500     ADD 1 TO WKS-TOTAL-PRC.
037600*    INSTRUCCION DE LA RUTINA 202-CARGA-UN-RENGLON-PR
037700     SET IDX-PR TO WKS-TOTAL-PRC.
037800*    SE TRASLADA PRC-SIMBOLO A WKS-PR-SIMBOLO(IDX-PR).
037900     MOVE PRC-SIMBOLO  TO WKS-PR-SIMBOLO(IDX-PR).
038000*    SE TRASLADA PRC-PRECIO A WKS-PR-PRECIO(IDX-PR).
038100     MOVE PRC-PRECIO   TO WKS-PR-PRECIO(IDX-PR).
038200*    SE INVOCA LA RUTINA 201-LEE-PRECIO
038300     PERFORM 201-LEE-PRECIO.
038400*    INSTRUCCION DE LA RUTINA 202-CARGA-UN-RENGLON-PR
038500 202-CARGA-UN-RENGLON-PR-E.  EXIT.
038600******************************************************************
038700*    INICIO DE LA RUTINA 300-ORDENA-POSICIONES
038800 300-ORDENA-POSICIONES SECTION.
038900*    RUPTURA DE CONTROL POR CUENTA + SIMBOLO + DIRECCION         *
039000******************************************************************
039100*    INSTRUCCION DE LA RUTINA 300-ORDENA-POSICIONES
039200     SORT WORKFILE
039300*    INSTRUCCION DE LA RUTINA 300-ORDENA-POSICIONES
039400          ON ASCENDING KEY OP-USUARIO OP-SIMBOLO OP-DIRECCION
039500*    INSTRUCCION DE LA RUTINA 300-ORDENA-POSICIONES
039600          INPUT  PROCEDURE IS 310-SUMINISTRA-POSICIONES
039700*    INSTRUCCION DE LA RUTINA 300-ORDENA-POSICIONES
039800          OUTPUT PROCEDURE IS 320-ACUMULA-Y-GRABA.
039900*    INSTRUCCION DE LA RUTINA 300-ORDENA-POSICIONES
040000 300-ORDENA-POSICIONES-E.  EXIT.
040100******************************************************************
040200*    INICIO DE LA RUTINA 310-SUMINISTRA-POSICIONES
040300 310-SUMINISTRA-POSICIONES SECTION.
040400*    LEE EL MAESTRO DE POSICIONES UNA SOLA VEZ Y ENTREGA AL SORT *
040500*    LOS LOTES QUE PASEN EL FILTRO DE SIMBOLO DE LA TARJETA      *
040600******************************************************************
040700*    APERTURA DE ARCHIVOS DEL PROGRAMA
040800     OPEN INPUT POSICION.
040900*    SE VALIDA LA CONDICION DE NEGOCIO
041000     IF FS-POSIC NOT = "00"
041100*    SE TRASLADA "POSICION" A WKS-ARCHIVO
041200        MOVE "POSICION" TO WKS-ARCHIVO
041300*    SE TRASLADA "OPEN" A WKS-ACCION
041400        MOVE "OPEN"     TO WKS-ACCION
041500*    INSTRUCCION DE LA RUTINA 310-SUMINISTRA-POSICIONES
041600        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
041700*    INSTRUCCION DE LA RUTINA 310-SUMINISTRA-POSICIONES
041800                 WKS-ACCION WKS-LLAVE FS-POSIC FSE-POSIC(1)
041900*    CIERRE DEL BLOQUE ANTERIOR
042000     END-IF.
042100*    SE INVOCA LA RUTINA 311-LEE-POSICION
042200     PERFORM 311-LEE-POSICION.
042300*    SE INVOCA LA RUTINA 312-PROCESA-UN-LOTE
042400     PERFORM 312-PROCESA-UN-LOTE UNTIL FS-POSIC = "10".
042500*    CIERRE DE ARCHIVOS DEL PROGRAMA
042600     CLOSE POSICION.
042700*    INSTRUCCION DE LA RUTINA 310-SUMINISTRA-POSICIONES
042800 310-SUMINISTRA-POSICIONES-E.  EXIT.
042900******************************************************************
043000*    INICIO DE LA RUTINA 312-PROCESA-UN-LOTE
043100 312-PROCESA-UN-LOTE SECTION.
043200******************************************************************
043300*    SE ACUMULA EN WKS-LOTES-LEIDOS.
043400     ADD 1 TO WKS-LOTES-LEIDOS.
043500*    SE VALIDA LA CONDICION DE NEGOCIO
043600     IF PRM-SIMBOLO-FILTRO = SPACES
043700*    INSTRUCCION DE LA RUTINA 312-PROCESA-UN-LOTE
043800        OR PRM-SIMBOLO-FILTRO = POS-SIMBOLO
043900*    SE ACUMULA EN WKS-LOTES-FILTRADOS
044000        ADD 1 TO WKS-LOTES-FILTRADOS
044100*    SE TRASLADA POS-USUARIO A OP-USUARIO
044200        MOVE POS-USUARIO    TO OP-USUARIO
044300*    SE TRASLADA POS-SIMBOLO A OP-SIMBOLO
044400        MOVE POS-SIMBOLO    TO OP-SIMBOLO
044500*    SE TRASLADA POS-DIRECCION A OP-DIRECCION
044600        MOVE POS-DIRECCION  TO OP-DIRECCION
044700*    SE TRASLADA POS-PRECIO A OP-PRECIO
044800        MOVE POS-PRECIO     TO OP-PRECIO
044900*    SE TRASLADA POS-MULTIPLO A OP-MULTIPLO
045000        MOVE POS-MULTIPLO   TO OP-MULTIPLO
045100*    SE TRASLADA POS-MARGEN A OP-MARGEN
045200        MOVE POS-MARGEN     TO OP-MARGEN
045300*    SE TRASLADA POS-ESTADO A OP-ESTADO
045400        MOVE POS-ESTADO     TO OP-ESTADO
045500*    INSTRUCCION DE LA RUTINA 312-PROCESA-UN-LOTE
045600        RELEASE REG-ORDEN-POS
045700*    CIERRE DEL BLOQUE ANTERIOR
045800     END-IF.
045900*    SE INVOCA LA RUTINA 311-LEE-POSICION
046000     PERFORM 311-LEE-POSICION.
046100*    INSTRUCCION DE LA RUTINA 312-PROCESA-UN-LOTE
046200 312-PROCESA-UN-LOTE-E.  EXIT.
046300******************************************************************
046400*    INICIO DE LA RUTINA 311-LEE-POSICION
046500 311-LEE-POSICION SECTION.
046600******************************************************************
046700*    TKW-0143: LECTURA EN VIEJO ESTILO GO TO DE FIN DE ARCHIVO   *
046800*    LECTURA DEL SIGUIENTE REGISTRO DE POSICION
046900     READ POSICION
047000*    TRATAMIENTO DE FIN DE ARCHIVO
047100          AT END GO TO 311-LEE-POSICION-EOF.
047200*    TRANSFERENCIA DE CONTROL A 311-LEE-POSICION-SALIDA.
047300     GO TO 311-LEE-POSICION-SALIDA.
047400*    INSTRUCCION DE LA RUTINA 311-LEE-POSICION
047500 311-LEE-POSICION-EOF.
047600*    SE TRASLADA "10" A FS-POSIC.
047700     MOVE "10" TO FS-POSIC.
047800*    INSTRUCCION DE LA RUTINA 311-LEE-POSICION
047900 311-LEE-POSICION-SALIDA.
048000*    INSTRUCCION DE LA RUTINA 311-LEE-POSICION
048100 311-LEE-POSICION-E.  EXIT.
048200******************************************************************
048300*    INICIO DE LA RUTINA 320-ACUMULA-Y-GRABA
048400 320-ACUMULA-Y-GRABA SECTION.
048500******************************************************************
048600*    SE TRASLADA "S" A WKS-SW-PRIMERA-VEZ.
048700     MOVE "S" TO WKS-SW-PRIMERA-VEZ.
048800*    SE TRASLADA 0 A WKS-AC-VOLUMEN
048900     MOVE 0 TO WKS-AC-VOLUMEN WKS-AC-MARGEN
049000*    INSTRUCCION DE LA RUTINA 320-ACUMULA-Y-GRABA
049100               WKS-AC-VOL-APERTURA WKS-AC-MAR-APERTURA
049200*    INSTRUCCION DE LA RUTINA 320-ACUMULA-Y-GRABA
049300               WKS-AC-VOL-CIERRE WKS-AC-MAR-CIERRE
049400*    INSTRUCCION DE LA RUTINA 320-ACUMULA-Y-GRABA
049500               WKS-AC-UTILIDAD.
049600*    SE INVOCA LA RUTINA 330-DEVUELVE-UN-LOTE
049700     PERFORM 330-DEVUELVE-UN-LOTE.
049800*    SE INVOCA LA RUTINA 321-PROCESA-UN-RENGLON
049900     PERFORM 321-PROCESA-UN-RENGLON UNTIL WKS-FIN-SORT.
050000*    SE VALIDA LA CONDICION DE NEGOCIO
050100     IF WKS-SW-PRIMERA-VEZ NOT = "S"
050200*    SE INVOCA LA RUTINA 340-GRABA-RENGLON-RESUMEN
050300        PERFORM 340-GRABA-RENGLON-RESUMEN
050400*    CIERRE DEL BLOQUE ANTERIOR
050500     END-IF.
050600*    INSTRUCCION DE LA RUTINA 320-ACUMULA-Y-GRABA
050700 320-ACUMULA-Y-GRABA-E.  EXIT.
050800******************************************************************
050900*    INICIO DE LA RUTINA 321-PROCESA-UN-RENGLON
051000 321-PROCESA-UN-RENGLON SECTION.
051100******************************************************************
051200*    SE VALIDA LA CONDICION DE NEGOCIO
051300     IF WKS-ES-PRIMERA-VEZ
051400*    SE TRASLADA "N" A WKS-SW-PRIMERA-VEZ
051500        MOVE "N" TO WKS-SW-PRIMERA-VEZ
051600*    SE TRASLADA OP-USUARIO A WKS-RA-USUARIO
051700        MOVE OP-USUARIO    TO WKS-RA-USUARIO
051800*    SE TRASLADA OP-SIMBOLO A WKS-RA-SIMBOLO
051900        MOVE OP-SIMBOLO    TO WKS-RA-SIMBOLO
052000*    SE TRASLADA OP-DIRECCION A WKS-RA-DIRECCION
052100        MOVE OP-DIRECCION  TO WKS-RA-DIRECCION
052200*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
052300     ELSE
052400*    SE VALIDA LA CONDICION DE NEGOCIO
052500        IF OP-USUARIO   NOT = WKS-RA-USUARIO
052600*    INSTRUCCION DE LA RUTINA 321-PROCESA-UN-RENGLON
052700           OR OP-SIMBOLO   NOT = WKS-RA-SIMBOLO
052800*    INSTRUCCION DE LA RUTINA 321-PROCESA-UN-RENGLON
052900           OR OP-DIRECCION NOT = WKS-RA-DIRECCION
053000*    SE INVOCA LA RUTINA 340-GRABA-RENGLON-RESUMEN
053100           PERFORM 340-GRABA-RENGLON-RESUMEN
053200*    SE TRASLADA 0 A WKS-AC-VOLUMEN
053300           MOVE 0 TO WKS-AC-VOLUMEN WKS-AC-MARGEN
053400*    INSTRUCCION DE LA RUTINA 321-PROCESA-UN-RENGLON
053500                     WKS-AC-VOL-APERTURA WKS-AC-MAR-APERTURA
053600*    INSTRUCCION DE LA RUTINA 321-PROCESA-UN-RENGLON
053700                     WKS-AC-VOL-CIERRE WKS-AC-MAR-CIERRE
053800*    INSTRUCCION DE LA RUTINA 321-PROCESA-UN-RENGLON
053900                     WKS-AC-UTILIDAD
054000*    SE TRASLADA OP-USUARIO A WKS-RA-USUARIO
054100           MOVE OP-USUARIO    TO WKS-RA-USUARIO
054200*    SE TRASLADA OP-SIMBOLO A WKS-RA-SIMBOLO
054300           MOVE OP-SIMBOLO    TO WKS-RA-SIMBOLO
054400*    SE TRASLADA OP-DIRECCION A WKS-RA-DIRECCION
054500           MOVE OP-DIRECCION  TO WKS-RA-DIRECCION
054600*    CIERRE DEL BLOQUE ANTERIOR
054700        END-IF
054800*    CIERRE DEL BLOQUE ANTERIOR
054900     END-IF.
055000*    SE INVOCA LA RUTINA 350-ACUMULA-UN-LOTE
055100     PERFORM 350-ACUMULA-UN-LOTE.
055200*    SE INVOCA LA RUTINA 330-DEVUELVE-UN-LOTE
055300     PERFORM 330-DEVUELVE-UN-LOTE.
055400*    INSTRUCCION DE LA RUTINA 321-PROCESA-UN-RENGLON
055500 321-PROCESA-UN-RENGLON-E.  EXIT.
055600******************************************************************
055700*    INICIO DE LA RUTINA 330-DEVUELVE-UN-LOTE
055800 330-DEVUELVE-UN-LOTE SECTION.
055900******************************************************************
056000*    INSTRUCCION DE LA RUTINA 330-DEVUELVE-UN-LOTE
056100     RETURN WORKFILE
056200*    TRATAMIENTO DE FIN DE ARCHIVO
056300        AT END MOVE "S" TO WKS-SW-FIN-SORT
056400*    INSTRUCCION DE LA RUTINA 330-DEVUELVE-UN-LOTE
056500     END-RETURN.
056600*    INSTRUCCION DE LA RUTINA 330-DEVUELVE-UN-LOTE
056700 330-DEVUELVE-UN-LOTE-E.  EXIT.
056800******************************************************************
056900*    INICIO DE LA RUTINA 350-ACUMULA-UN-LOTE
057000 350-ACUMULA-UN-LOTE SECTION.
057100******************************************************************
057200*    SE ACUMULA EN WKS-AC-VOLUMEN.
057300     ADD 1 TO WKS-AC-VOLUMEN.
057400*    SE ACUMULA EN WKS-AC-MARGEN.
057500     ADD OP-MARGEN TO WKS-AC-MARGEN.
057600*    SE VALIDA LA CONDICION DE NEGOCIO
057700     IF OP-ESTADO = "A"
057800*    SE ACUMULA EN WKS-AC-VOL-APERTURA
057900        ADD 1 TO WKS-AC-VOL-APERTURA
058000*    SE ACUMULA EN WKS-AC-MAR-APERTURA
058100        ADD OP-MARGEN TO WKS-AC-MAR-APERTURA
058200*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
058300     ELSE
058400*    SE VALIDA LA CONDICION DE NEGOCIO
058500        IF OP-ESTADO = "B"
058600*    SE ACUMULA EN WKS-AC-VOL-CIERRE
058700           ADD 1 TO WKS-AC-VOL-CIERRE
058800*    SE ACUMULA EN WKS-AC-MAR-CIERRE
058900           ADD OP-MARGEN TO WKS-AC-MAR-CIERRE
059000*    CIERRE DEL BLOQUE ANTERIOR
059100        END-IF
059200*    CIERRE DEL BLOQUE ANTERIOR
059300     END-IF.
059400*    SE INVOCA LA RUTINA 360-CALCULA-UTILIDAD-LOTE
059500     PERFORM 360-CALCULA-UTILIDAD-LOTE.
059600*    SE ACUMULA EN WKS-AC-UTILIDAD.
059700     ADD WKS-UTILIDAD-LOTE TO WKS-AC-UTILIDAD.
059800*    INSTRUCCION DE LA RUTINA 350-ACUMULA-UN-LOTE
059900 350-ACUMULA-UN-LOTE-E.  EXIT.
060000******************************************************************
060100*    INICIO DE LA RUTINA 360-CALCULA-UTILIDAD-LOTE
060200 360-CALCULA-UTILIDAD-LOTE SECTION.
060300*    SOLO CUENTAN LOTES NORMAL O CONGELADO-CIERRE; LOS DEMAS NO  *
060400*    TIENEN UTILIDAD A MERCADO (VER REGLA DE NEGOCIO)            *
060500******************************************************************
060600*    SE TRASLADA 0 A WKS-UTILIDAD-LOTE.
060700     MOVE 0 TO WKS-UTILIDAD-LOTE.
060800*    SE VALIDA LA CONDICION DE NEGOCIO
060900     IF OP-ESTADO = "C" OR OP-ESTADO = "B"
061000*    SE INVOCA LA RUTINA 370-BUSCA-PRECIO-VIGENTE
061100        PERFORM 370-BUSCA-PRECIO-VIGENTE
061200*    SE VALIDA LA CONDICION DE NEGOCIO
061300        IF OP-DIRECCION = "a"
061400*    SE CALCULA WKS-UTILIDAD-LOTE
061500           COMPUTE WKS-UTILIDAD-LOTE ROUNDED =
061600*    INSTRUCCION DE LA RUTINA 360-CALCULA-UTILIDAD-LOTE
061700              (WKS-PRECIO-VIGENTE - OP-PRECIO) * OP-MULTIPLO
061800*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
061900        ELSE
062000*    SE VALIDA LA CONDICION DE NEGOCIO
062100           IF OP-DIRECCION = "b"
062200*    SE CALCULA WKS-UTILIDAD-LOTE
062300              COMPUTE WKS-UTILIDAD-LOTE ROUNDED =
062400*    INSTRUCCION DE LA RUTINA 360-CALCULA-UTILIDAD-LOTE
062500                 (OP-PRECIO - WKS-PRECIO-VIGENTE) * OP-MULTIPLO
062600*    CIERRE DEL BLOQUE ANTERIOR
062700           END-IF
062800*    CIERRE DEL BLOQUE ANTERIOR
062900        END-IF
063000*    CIERRE DEL BLOQUE ANTERIOR
063100     END-IF.
063200*    INSTRUCCION DE LA RUTINA 360-CALCULA-UTILIDAD-LOTE
063300 360-CALCULA-UTILIDAD-LOTE-E.  EXIT.
063400******************************************************************
063500*    INICIO DE LA RUTINA 370-BUSCA-PRECIO-VIGENTE
063600 370-BUSCA-PRECIO-VIGENTE SECTION.
063700******************************************************************
063800*    SE TRASLADA 0 A WKS-PRECIO-VIGENTE.
063900     MOVE 0 TO WKS-PRECIO-VIGENTE.
064000*    INSTRUCCION DE LA RUTINA 370-BUSCA-PRECIO-VIGENTE
064100     SET IDX-PR TO 1.
064200*    INSTRUCCION DE LA RUTINA 370-BUSCA-PRECIO-VIGENTE
064300     SEARCH ALL WKS-RENGLON-PR
064400*    TRATAMIENTO DE FIN DE ARCHIVO
064500        AT END
064600*    INSTRUCCION DE LA RUTINA 370-BUSCA-PRECIO-VIGENTE
064700           CONTINUE
064800*    CASO A EVALUAR DEL EVALUATE ANTERIOR
064900        WHEN WKS-PR-SIMBOLO(IDX-PR) = OP-SIMBOLO
065000*    SE TRASLADA WKS-PR-PRECIO(IDX-PR) A WKS-PRECIO-VIGENTE
065100           MOVE WKS-PR-PRECIO(IDX-PR) TO WKS-PRECIO-VIGENTE
065200*    INSTRUCCION DE LA RUTINA 370-BUSCA-PRECIO-VIGENTE
065300     END-SEARCH.
065400*    INSTRUCCION DE LA RUTINA 370-BUSCA-PRECIO-VIGENTE
065500 370-BUSCA-PRECIO-VIGENTE-E.  EXIT.
065600******************************************************************
065700*    INICIO DE LA RUTINA 340-GRABA-RENGLON-RESUMEN
065800 340-GRABA-RENGLON-RESUMEN SECTION.
065900******************************************************************
066000*    SE TRASLADA WKS-RA-USUARIO A PSM-USUARIO.
066100     MOVE WKS-RA-USUARIO       TO PSM-USUARIO.
066200*    SE TRASLADA WKS-RA-SIMBOLO A PSM-SIMBOLO.
066300     MOVE WKS-RA-SIMBOLO       TO PSM-SIMBOLO.
066400*    SE TRASLADA WKS-RA-DIRECCION A PSM-DIRECCION.
066500     MOVE WKS-RA-DIRECCION     TO PSM-DIRECCION.
066600*    SE TRASLADA WKS-AC-VOLUMEN A PSM-VOLUMEN.
066700     MOVE WKS-AC-VOLUMEN       TO PSM-VOLUMEN.
066800*    SE TRASLADA WKS-AC-MARGEN A PSM-MARGEN.
066900     MOVE WKS-AC-MARGEN        TO PSM-MARGEN.
067000*    SE TRASLADA WKS-AC-VOL-APERTURA A PSM-VOLUMEN-APERTURA.
067100     MOVE WKS-AC-VOL-APERTURA  TO PSM-VOLUMEN-APERTURA.
067200*    SE TRASLADA WKS-AC-MAR-APERTURA A PSM-MARGEN-APERTURA.
067300     MOVE WKS-AC-MAR-APERTURA  TO PSM-MARGEN-APERTURA.
067400*    SE TRASLADA WKS-AC-VOL-CIERRE A PSM-VOLUMEN-CIERRE.
067500     MOVE WKS-AC-VOL-CIERRE    TO PSM-VOLUMEN-CIERRE.
067600*    SE TRASLADA WKS-AC-MAR-CIERRE A PSM-MARGEN-CIERRE.
067700     MOVE WKS-AC-MAR-CIERRE    TO PSM-MARGEN-CIERRE.
067800*    SE TRASLADA WKS-AC-UTILIDAD A PSM-UTILIDAD-POSICION.
067900     MOVE WKS-AC-UTILIDAD      TO PSM-UTILIDAD-POSICION.
068000*    SE TRASLADA WKS-DIA-BURSATIL A PSM-DIA-BURSATIL.
068100     MOVE WKS-DIA-BURSATIL     TO PSM-DIA-BURSATIL.
068200*    SE TRASLADA WKS-HORA-CORRIDA A PSM-HORA-MARCA.
068300     MOVE WKS-HORA-CORRIDA     TO PSM-HORA-MARCA.
068400*    GRABACION DE REG-TIKPSM.
068500     WRITE REG-TIKPSM.
068600*    SE ACUMULA EN WKS-GRUPOS-REPORTADOS.
068700     ADD 1 TO WKS-GRUPOS-REPORTADOS.
068800*    INSTRUCCION DE LA RUTINA 340-GRABA-RENGLON-RESUMEN
068900 340-GRABA-RENGLON-RESUMEN-E.  EXIT.
069000******************************************************************
069100*    INICIO DE LA RUTINA 950-ESTADISTICAS
069200 950-ESTADISTICAS SECTION.
069300******************************************************************
069400*    MENSAJE DE CONTROL A CONSOLA DE OPERACION
069500     DISPLAY "TIKPOS LOTES LEIDOS         : "
069600*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
069700          WKS-LOTES-LEIDOS UPON CONSOLE.
069800*    MENSAJE DE CONTROL A CONSOLA DE OPERACION
069900     DISPLAY "TIKPOS LOTES DENTRO DEL FILTRO: "
070000*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
070100          WKS-LOTES-FILTRADOS UPON CONSOLE.
070200*    MENSAJE DE CONTROL A CONSOLA DE OPERACION
070300     DISPLAY "TIKPOS GRUPOS REPORTADOS    : "
070400*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
070500          WKS-GRUPOS-REPORTADOS UPON CONSOLE.
070600*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
070700 950-ESTADISTICAS-E.  EXIT.
070800******************************************************************
070900*    INICIO DE LA RUTINA 990-CERRAR-ARCHIVOS
071000 990-CERRAR-ARCHIVOS SECTION.
071100******************************************************************
071200*    CIERRE DE ARCHIVOS DEL PROGRAMA
071300     CLOSE PRECIO REPORTE-POSICION.
071400*    INSTRUCCION DE LA RUTINA 990-CERRAR-ARCHIVOS
071500 990-CERRAR-ARCHIVOS-E.  EXIT.
