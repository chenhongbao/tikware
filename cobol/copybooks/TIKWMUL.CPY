000100******************************************************************
000200*    TIKWMUL - LAYOUT DE MULTIPLOS POR SIMBOLO (REFERENCIA)      *
000300*    ARCHIVO MULTIPLE-FILE, SOLO LECTURA, CARGADO A OCCURS       *
000400*    INDEXED BY, ORDENADO POR SIMBOLO, BUSCADO CON SEARCH ALL.   *
000500******************************************************************
000600 01  REG-TIKMUL.
000700     05  MUL-SIMBOLO              PIC X(16).
000800     05  MUL-MULTIPLO             PIC S9(9).
000900*        VALOR DEL LOTE = PRECIO * MUL-MULTIPLO
001000     05  FILLER                   PIC X(7).
001100******************************************************************
