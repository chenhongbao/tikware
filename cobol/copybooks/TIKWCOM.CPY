000100******************************************************************
000200*    TIKWCOM - LAYOUT DEL MAESTRO DE COMISIONES (USER-COMMISSION)*
000300*    ARCHIVO : USER-COMMISSION-FILE, UN REGISTRO POR PIERNA DE   *
000400*    COMISION (APERTURA O CIERRE) DE CADA LOTE                   *
000500******************************************************************
000600 01  REG-TIKCOM.
000700     05  COM-ID                   PIC X(12).
000800*        FORMATO  'C-' + CORRELATIVO DE 10 DIGITOS
000900     05  COM-USUARIO              PIC X(16).
001000     05  COM-SIMBOLO              PIC X(16).
001100     05  COM-DIRECCION            PIC X(1).
001200         88  COM-LARGO                       VALUE 'a'.
001300         88  COM-CORTO                       VALUE 'b'.
001400     05  COM-OFFSET               PIC X(1).
001500         88  COM-APERTURA                    VALUE 'C'.
001600         88  COM-CIERRE                       VALUE 'D'.
001700     05  COM-COMISION             PIC S9(11)V99.
001800     05  COM-DIA-BURSATIL         PIC 9(8).
001900     05  COM-HORA-MARCA           PIC X(14).
002000     05  COM-HORA-MARCA-R REDEFINES COM-HORA-MARCA.
002100         10  COM-HM-FECHA         PIC 9(8).
002200         10  COM-HM-HORA          PIC 9(6).
002300     05  COM-ESTADO               PIC X(1).
002400         88  COM-CONGELADA                    VALUE 'J'.
002500*            COTIZADA, TODAVIA NO TIENE CALCE
002600         88  COM-NORMAL                        VALUE 'K'.
002700*            CALZADA, COMISION EN FIRME
002800     05  FILLER                   PIC X(18).
002900******************************************************************
