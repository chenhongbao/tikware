000100******************************************************************
000200*    TIKWCSH - LAYOUT DEL MAESTRO DE MOVIMIENTOS DE EFECTIVO     *
000300*    ARCHIVO : USER-CASH-FILE (SECUENCIAL, SOLO AGREGA)          *
000400*    UN REGISTRO POR DEPOSITO, RETIRO O UTILIDAD REALIZADA DE    *
000500*    CIERRE. NO TIENE LLAVE, SE RECORRE COMPLETO PARA TOTALES.   *
000600******************************************************************
000700 01  REG-TIKCSH.
000800     05  CSH-ID                   PIC X(12).
000900*        FORMATO  'S-' + CORRELATIVO DE 10 DIGITOS
001000     05  CSH-EFECTIVO             PIC S9(11)V99.
001100*        MONTO CON SIGNO; POSITIVO DEPOSITO/GANANCIA,
001200*        NEGATIVO RETIRO/PERDIDA
001300     05  CSH-ORIGEN               PIC X(1).
001400         88  CSH-DEPOSITO                    VALUE '0'.
001500         88  CSH-RETIRO                       VALUE '1'.
001600         88  CSH-CIERRE                       VALUE '2'.
001700*            UTILIDAD O PERDIDA REALIZADA DE UN CIERRE DE LOTE
001800     05  CSH-DIA-BURSATIL         PIC 9(8).
001900     05  CSH-HORA-MARCA           PIC X(14).
002000     05  CSH-HORA-MARCA-R REDEFINES CSH-HORA-MARCA.
002100         10  CSH-HM-FECHA         PIC 9(8).
002200         10  CSH-HM-HORA          PIC 9(6).
002300     05  FILLER                   PIC X(12).
002400******************************************************************
