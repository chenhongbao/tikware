000100******************************************************************
000200*    TIKWPOS - LAYOUT DEL MAESTRO DE LOTES (USER-POSITION)       *
000300*    ARCHIVO : USER-POSITION-FILE (SECUENCIAL, TABLA EN MEMORIA) *
000400*    UN REGISTRO POR LOTE ABIERTO O CONGELADO, NO POR POSICION   *
000500*    NETA. LLAVE LOGICA: POS-ID (CARGADA A OCCURS Y ORDENADA     *
000600*    PARA SEARCH ALL - VER TIKOPEN/TIKCLOS/TIKSETL)              *
000700******************************************************************
000800 01  REG-TIKPOS.
000900     05  POS-ID                   PIC X(12).
001000*        FORMATO  'P-' + CORRELATIVO DE 10 DIGITOS
001100     05  POS-USUARIO              PIC X(16).
001200     05  POS-SIMBOLO              PIC X(16).
001300     05  POS-BOLSA                PIC X(8).
001400     05  POS-PRECIO               PIC S9(9)V9(4).
001500*        PRECIO DE APERTURA DEL LOTE (4 DECIMALES, PRECISION TICK)
001600     05  POS-MULTIPLO             PIC S9(9).
001700*        VALOR DEL LOTE = POS-PRECIO * POS-MULTIPLO
001800     05  POS-MARGEN               PIC S9(11)V99.
001900*        MARGEN CARGADO A ESTE LOTE INDIVIDUAL
002000     05  POS-DIRECCION            PIC X(1).
002100         88  POS-LARGO                       VALUE 'a'.
002200         88  POS-CORTO                       VALUE 'b'.
002300     05  POS-DIA-APERTURA         PIC 9(8).
002400*        DIA BURSATIL EN QUE SE ABRIO EL LOTE - DEFINE SI ES
002500*        CIERRE-DE-HOY O CIERRE-DE-AYER AL PROCESAR UN CIERRE
002600     05  POS-HORA-APERTURA        PIC X(14).
002700     05  POS-HORA-APERTURA-R REDEFINES POS-HORA-APERTURA.
002800         10  POS-HA-FECHA         PIC 9(8).
002900         10  POS-HA-HORA          PIC 9(6).
003000     05  POS-ESTADO               PIC X(1).
003100         88  POS-CONGELADO-APERT             VALUE 'A'.
003200*            CONGELADO, PENDIENTE DE CALCE DE APERTURA
003300         88  POS-CONGELADO-CIERRE             VALUE 'B'.
003400*            CONGELADO, PENDIENTE DE CALCE DE CIERRE
003500         88  POS-NORMAL                       VALUE 'C'.
003600*            LOTE VIVO, ABIERTO EN FIRME
003700     05  FILLER                   PIC X(19).
003800******************************************************************
