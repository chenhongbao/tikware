000100******************************************************************
000200*    TIKWPSM - LAYOUT DEL RESUMEN DE POSICIONES (POSITION-SUMMRY)*
000300*    ARCHIVO DE SALIDA POSITION-SUMMARY-FILE, UN REGISTRO POR    *
000400*    GRUPO DE CONTROL (SIMBOLO, DIRECCION) POR CUENTA POR        *
000500*    CORRIDA. LO PRODUCE TIKPOS VIA SORT/CONTROL BREAK.          *
000600******************************************************************
000700 01  REG-TIKPSM.
000800     05  PSM-USUARIO              PIC X(16).
000900     05  PSM-SIMBOLO              PIC X(16).
001000     05  PSM-DIRECCION            PIC X(1).
001100         88  PSM-LARGO                       VALUE 'a'.
001200         88  PSM-CORTO                        VALUE 'b'.
001300     05  PSM-VOLUMEN              PIC S9(9).
001400*        LOTES NORMALES + CONGELADO-APERTURA + CONGELADO-CIERRE
001500     05  PSM-MARGEN               PIC S9(11)V99.
001600     05  PSM-VOLUMEN-APERTURA     PIC S9(9).
001700     05  PSM-MARGEN-APERTURA      PIC S9(11)V99.
001800     05  PSM-VOLUMEN-CIERRE       PIC S9(9).
001900     05  PSM-MARGEN-CIERRE        PIC S9(11)V99.
002000     05  PSM-UTILIDAD-POSICION    PIC S9(11)V99.
002100     05  PSM-DIA-BURSATIL         PIC 9(8).
002200     05  PSM-HORA-MARCA           PIC X(14).
002300     05  PSM-HORA-MARCA-R REDEFINES PSM-HORA-MARCA.
002400         10  PSM-HM-FECHA         PIC 9(8).
002500         10  PSM-HM-HORA          PIC 9(6).
002600     05  FILLER                   PIC X(02).
002700******************************************************************
