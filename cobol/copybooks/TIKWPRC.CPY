000100******************************************************************
000200*    TIKWPRC - LAYOUT DE PRECIO DE CIERRE POR SIMBOLO (REF.)     *
000300*    ARCHIVO PRICE-FILE, SOLO LECTURA, CARGADO A OCCURS          *
000400*    INDEXED BY, ORDENADO POR SIMBOLO, BUSCADO CON SEARCH ALL.   *
000500*    ES EL UNICO PRECIO QUE EL MOTOR CONOCE PARA VALORAR A       *
000600*    MERCADO (MARK-TO-MARKET); NO HAY HISTORICO DE TICKS.        *
000700******************************************************************
000800 01  REG-TIKPRC.
000900     05  PRC-SIMBOLO              PIC X(16).
001000     05  PRC-PRECIO               PIC S9(9)V9(4).
001100     05  FILLER                   PIC X(11).
001200******************************************************************
