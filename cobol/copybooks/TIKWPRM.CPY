000100******************************************************************
000200*    TIKWPRM - TARJETA DE PARAMETROS DE CORRIDA (SYSIN)          *
000300*    LEIDA UNA VEZ AL INICIO DE CADA PROGRAMA CON ACCEPT ... FROM*
000400*    SYSIN, IGUAL QUE LA TARJETA DE FECHAS DE MORAS1. TODOS LOS  *
000500*    PROGRAMAS DEL SUITE COMPARTEN EL MISMO LAYOUT DE TARJETA    *
000600*    AUNQUE NO TODOS USEN TODOS LOS CAMPOS.                      *
000700******************************************************************
000800 01  REG-TIKPRM.
000900     05  PRM-DIA-BURSATIL         PIC 9(8).
001000*        DIA BURSATIL QUE SE ESTA PROCESANDO EN ESTA CORRIDA
001100     05  PRM-HORA-CORRIDA         PIC X(14).
001200*        FECHA/HORA A GRABAR EN LOS REGISTROS NUEVOS DE LA CORRIDA
001300     05  PRM-SEC-INI-POS          PIC 9(9).
001400*        CORRELATIVO INICIAL PARA POS-ID NUEVOS
001500     05  PRM-SEC-INI-COM          PIC 9(9).
001600*        CORRELATIVO INICIAL PARA COM-ID NUEVOS
001700     05  PRM-SEC-INI-CSH          PIC 9(9).
001800*        CORRELATIVO INICIAL PARA CSH-ID NUEVOS
001900     05  PRM-SEC-INI-BAL          PIC 9(9).
002000*        CORRELATIVO INICIAL PARA BAL-ID NUEVOS (TIKSETL)
002100     05  PRM-SIMBOLO-FILTRO       PIC X(16).
002200*        SIMBOLO UNICO A REPORTAR EN TIKPOS; ESPACIOS = TODOS
002300     05  FILLER                   PIC X(16).
002400******************************************************************
