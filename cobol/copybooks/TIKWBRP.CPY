000100******************************************************************
000200*    TIKWBRP - LAYOUT DEL REPORTE DE SALDO (BALANCE-REPORT)      *
000300*    ARCHIVO DE SALIDA BALANCE-REPORT-FILE, UN REGISTRO POR      *
000400*    CUENTA POR CORRIDA. LO PRODUCE TIKBAL, SOLO LECTURA SOBRE   *
000500*    LOS MAESTROS, NO ESCRIBE NADA MAS.                          *
000600******************************************************************
000700 01  REG-TIKBRP.
000800     05  BRP-USUARIO              PIC X(16).
000900     05  BRP-SALDO-ANTERIOR       PIC S9(11)V99.
001000*        SALDO LIQUIDADO DE AYER (BAL-SALDO ANTES DEL MOVIMIENTO
001100*        DE HOY)
001200     05  BRP-DEPOSITO             PIC S9(11)V99.
001300     05  BRP-RETIRO               PIC S9(11)V99.
001400     05  BRP-UTILIDAD-POSICION    PIC S9(11)V99.
001500*        UTILIDAD A MERCADO DE TODOS LOS LOTES VIVOS
001600     05  BRP-UTILIDAD-CIERRE      PIC S9(11)V99.
001700*        UTILIDAD REALIZADA (SUMA DE CSH-CIERRE DE HOY)
001800     05  BRP-COMISION             PIC S9(11)V99.
001900     05  BRP-COMISION-CONGELADA   PIC S9(11)V99.
002000     05  BRP-MARGEN               PIC S9(11)V99.
002100     05  BRP-MARGEN-CONGELADO     PIC S9(11)V99.
002200     05  BRP-SALDO                PIC S9(11)V99.
002300*        SALDO-ANTERIOR + DEPOSITO - RETIRO + UTILIDAD-POSICION
002400*        + UTILIDAD-CIERRE - COMISION
002500     05  BRP-DISPONIBLE           PIC S9(11)V99.
002600*        SALDO - MARGEN - MARGEN-CONGELADO - COMISION-CONGELADA
002700     05  BRP-DIA-BURSATIL         PIC 9(8).
002800     05  BRP-HORA-MARCA           PIC X(14).
002900     05  BRP-HORA-MARCA-R REDEFINES BRP-HORA-MARCA.
003000         10  BRP-HM-FECHA         PIC 9(8).
003100         10  BRP-HM-HORA          PIC 9(6).
003200     05  FILLER                   PIC X(19).
003300******************************************************************
