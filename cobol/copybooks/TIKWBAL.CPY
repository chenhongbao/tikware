000100******************************************************************
000200*    TIKWBAL - LAYOUT DEL MAESTRO DE SALDOS POR CUENTA (BALANCE) *
000300*    ARCHIVO : USER-BALANCE-FILE (SECUENCIAL, SOLO AGREGA)       *
000400*    LLAVE LOGICA : BAL-USUARIO + BAL-DIA-BURSATIL,              *
000500*                    GANA LA FILA CON BAL-HORA MAYOR             *
000600*    CADA CORRIDA DE LIQUIDACION (TIKSETL) AGREGA UN REGISTRO    *
000700*    NUEVO; NUNCA SE REESCRIBE NI SE BORRA UNO EXISTENTE.        *
000800******************************************************************
000900 01  REG-TIKBAL.
001000     05  BAL-ID                   PIC X(12).
001100*        FORMATO  'B-' + CORRELATIVO DE 10 DIGITOS
001200     05  BAL-USUARIO              PIC X(16).
001300     05  BAL-SALDO                PIC S9(11)V99.
001400*        SALDO LIQUIDADO AL INICIO DEL DIA BURSATIL; NO INCLUYE
001500*        MARGEN, UTILIDAD NI COMISION DEL DIA EN CURSO
001600     05  BAL-DIA-BURSATIL         PIC 9(8).
001700     05  BAL-HORA-MARCA           PIC X(14).
001900     05  BAL-HORA-MARCA-R REDEFINES BAL-HORA-MARCA.
002000         10  BAL-HM-FECHA         PIC 9(8).
002100         10  BAL-HM-HORA          PIC 9(6).
002200     05  FILLER                   PIC X(17).
002300******************************************************************
