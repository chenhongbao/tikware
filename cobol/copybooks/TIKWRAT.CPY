000100******************************************************************
000200*    TIKWRAT - LAYOUT DE TASAS DE MARGEN/COMISION (REFERENCIA)   *
000300*    USADO TAL CUAL POR MARGIN-RATIO-FILE Y COMMISSION-RATIO-FILE*
000400*    ARCHIVOS DE SOLO LECTURA, SE CARGAN UNA VEZ POR CORRIDA A   *
000500*    UNA TABLA OCCURS INDEXED BY Y SE BUSCAN CON SEARCH ALL.     *
000600******************************************************************
000700 01  REG-TIKRAT.
000800     05  RAT-SIMBOLO              PIC X(16).
000900     05  RAT-DIRECCION            PIC X(1).
001000         88  RAT-LARGO                       VALUE 'a'.
001100         88  RAT-CORTO                        VALUE 'b'.
001200     05  RAT-OFFSET               PIC X(1).
001300         88  RAT-APERTURA                    VALUE 'C'.
001400         88  RAT-CIERRE                       VALUE 'D'.
001500     05  RAT-RATIO                PIC S9(7)V9(4).
001600     05  RAT-TIPO                 PIC X(1).
001700         88  RAT-POR-VOLUMEN                 VALUE 'O'.
001800*            CUOTA FIJA POR LOTE, NO DEPENDE DEL PRECIO
001900         88  RAT-POR-MONTO                    VALUE 'P'.
002000*            CUOTA = PRECIO * MULTIPLO * TASA
002100     05  FILLER                   PIC X(10).
002200******************************************************************
