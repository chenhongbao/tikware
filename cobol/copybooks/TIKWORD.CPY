000100******************************************************************
000200*    TIKWORD - LAYOUT DE LA ORDEN DE ENTRADA (ORDER-FILE)        *
000300*    ARCHIVO DE ENTRADA, SECUENCIAL, PROCESADO EN ORDEN DE       *
000400*    LLEGADA. TIKOPEN FILTRA ORD-OFFSET = APERTURA,              *
000500*    TIKCLOS FILTRA ORD-OFFSET = CIERRE.                         *
000600******************************************************************
000700 01  REG-TIKORD.
000800     05  ORD-ID                   PIC X(12).
000900     05  ORD-USUARIO              PIC X(16).
001000     05  ORD-SIMBOLO              PIC X(16).
001100     05  ORD-BOLSA                PIC X(8).
001200     05  ORD-PRECIO               PIC S9(9)V9(4).
001300*        PRECIO COTIZADO
001400     05  ORD-CANTIDAD             PIC S9(9).
001500*        NUMERO DE LOTES SOLICITADOS
001600     05  ORD-DIRECCION            PIC X(1).
001700         88  ORD-COMPRA                      VALUE 'A'.
001800         88  ORD-VENTA                        VALUE 'B'.
001900     05  ORD-OFFSET               PIC X(1).
002000         88  ORD-APERTURA                    VALUE 'C'.
002100         88  ORD-CIERRE                       VALUE 'D'.
002200     05  ORD-HORA-MARCA           PIC X(14).
002300     05  ORD-HORA-MARCA-R REDEFINES ORD-HORA-MARCA.
002400         10  ORD-HM-FECHA         PIC 9(8).
002500         10  ORD-HM-HORA          PIC 9(6).
002600     05  FILLER                   PIC X(18).
002700******************************************************************
