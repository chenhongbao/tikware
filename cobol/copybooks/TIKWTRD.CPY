000100******************************************************************
000200*    TIKWTRD - LAYOUT DEL CALCE DE MERCADO (TRADE-FILE)          *
000300*    ARCHIVO DE ENTRADA, SECUENCIAL. CADA REGISTRO SE CORRELA-   *
000400*    CIONA CON LA ORDEN/SUBORDEN QUE LO ORIGINO POR EL PREFIJO   *
000500*    DE TRD-ID CONTRA ORD-ID (VER 500-PROCESA-CALCES-... )       *
000600******************************************************************
000700 01  REG-TIKTRD.
000800     05  TRD-ID                   PIC X(12).
000900     05  TRD-USUARIO              PIC X(16).
001000     05  TRD-PRECIO               PIC S9(9)V9(4).
001100*        PRECIO AL QUE SE HIZO EL CALCE
001200     05  TRD-CANTIDAD             PIC S9(9).
001300*        LOTES CALZADOS; EL MOTOR PROCESA UN LOTE POR ITERACION
001400     05  TRD-OFFSET               PIC X(1).
001500         88  TRD-APERTURA                    VALUE 'C'.
001600         88  TRD-CIERRE                       VALUE 'D'.
001700     05  FILLER                   PIC X(13).
001800******************************************************************
