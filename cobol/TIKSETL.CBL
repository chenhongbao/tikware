000100*    SECCION IDENTIFICATION DIVISION DEL PROGRAMA
000200 IDENTIFICATION DIVISION.
000300*    IDENTIFICADOR DEL PROGRAMA DENTRO DEL CATALOGO TIKW
000400 PROGRAM-ID.    TIKSETL.
000500*    PROGRAMADOR RESPONSABLE DE ESTA VERSION DEL FUENTE
000600 AUTHOR.        R. CASTELLANOS SORIA.
000700*    UNIDAD DE SISTEMAS QUE MANTIENE EL PROGRAMA
000800 INSTALLATION.  GRUPO TIKWARE - DEPTO. DE SISTEMAS.
000900*    FECHA EN QUE SE ESCRIBIO LA VERSION ORIGINAL
001000 DATE-WRITTEN.  09/04/1991.
001100*    FECHA DE COMPILACION - SE LLENA EN EL JCL DE COMPILA
001200 DATE-COMPILED.
001300*    NIVEL DE CONFIDENCIALIDAD DEL FUENTE
001400 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL
001500*    AREA AUTORIZADA A OPERAR ESTE PROGRAMA
001600                DEPARTAMENTO DE OPERACIONES DE MERCADOS.
001700******************************************************************
001800*                                                                *
001900*   P R O G R A M A :  T I K S E T L                             *
002000*                                                                *
002100*   APLICACION   :  TIKWARE - MOTOR DE CUENTAS DE FUTUROS        *
002200*   TIPO         :  BATCH                                       *
002300*   DESCRIPCION  :  CIERRE DE DIA. LIMPIA LOS LOTES Y COMISIONES *
002400*                   QUE QUEDARON CONGELADOS SIN CALZAR, CALCULA  *
002500*                   EL SALDO DINAMICO DE CADA CUENTA AL PRECIO   *
002600*                   DE CIERRE DEL DIA Y AGREGA UN RENGLON NUEVO  *
002700*                   AL MAESTRO DE SALDOS (NUNCA REESCRIBE UNO    *
002800*                   EXISTENTE).                                  *
002900*   ARCHIVOS     :  PRECIO, SALDO, EFECTIVO, POSICION, COMISION  *
003000*   ACCION (ES)  :  LEE / ACTUALIZA POSICION Y COMISION,         *
003100*                   AGREGA SALDO                                 *
003200*   PROGRAMA(S)  :  TIKSETL (UNICO PASO DE ESTE JOB)             *
003300*   BPM/RATIONAL :  TKW-0003                                    *
003400*                                                                *
003500******************************************************************
003600*                    B I T A C O R A   D E   C A M B I O S       *
003700******************************************************************
003800*  FECHA     PROGRAMADOR         TICKET     DESCRIPCION          *
003900*  --------  ------------------  ---------  -------------------- *
004000*  09/04/91  R.CASTELLANOS       TKW-0003   VERSION INICIAL      *
004100*  22/11/91  R.CASTELLANOS       TKW-0019   SE AGREGA LA LIMPIEZA*
004200*            DE COMISIONES Y LOTES CONGELADOS SIN CALCE          *
004300*  14/06/93  M.QUEZADA           TKW-0044   EL SALDO NUEVO SE    *
004400*            GRABA POR EXTENSION, YA NO SE REGRABA EL MAESTRO    *
004500*            COMPLETO DE SALDOS                                  *
004600*  09/03/95  M.QUEZADA           TKW-0067   CORRIGE EL TOTAL DE  *
004700*            EFECTIVO CUANDO EL ARCHIVO VIENE VACIO              *
004800*  20/10/96  J.ALDANA            TKW-0088   SE AGREGA LA UTILIDAD*
004900*            A MERCADO DE LOTES CONGELADO-CIERRE AL SALDO DEL DIA*
005000*  30/12/98  J.ALDANA            TKW-Y2K01  REVISION DEL AMBIENTE*
005100*            PARA EL CAMBIO DE SIGLO - SIN CAMBIOS DE CODIGO,    *
005200*            LAS FECHAS YA ERAN CCYYMMDD DESDE EL DISENO ORIGINAL*
005300*  15/03/99  J.ALDANA            TKW-Y2K02  PRUEBAS DE CORRIDA   *
005400*            CON DIA BURSATIL 20000103 - SIN INCIDENCIAS         *
005500*  08/05/01  M.QUEZADA           TKW-0110   SE AGREGA TARJETA DE *
005600*            PARAMETROS UNICA PARA TODA LA SUITE TIKW*           *
005700*  22/07/03  M.QUEZADA           TKW-0126   ESTADISTICAS DE      *
005800*            CUENTAS LIQUIDADAS EN CONSOLA                       *
005900*  14/02/05  J.ALDANA            TKW-0139   FILTRA LOS MOVTOS DE *
006000*            EFECTIVO AL DIA BURSATIL DE LA CORRIDA (IGUAL QUE   *
006100*            TIKBAL) - EL EFECTIVO YA LIQUIDADO EN CORRIDAS      *
006200*            ANTERIORES SE ESTABA SUMANDO DE NUEVO AL SALDO      *
006300*  11/11/07  J.ALDANA            TKW-0143   000-PRINCIPAL Y      *
006400*            300-CARGA-MAESTROS QUEDAN EN PERFORM...THRU; LA     *
006500*            LECTURA DE SALDO VUELVE AL VIEJO ESTILO GO TO DE    *
006600*            FIN DE ARCHIVO, PARA CUMPLIR EL ESTANDAR TIKW       *
006700******************************************************************
006800*    SECCION ENVIRONMENT DIVISION DEL PROGRAMA
006900 ENVIRONMENT DIVISION.
007000*    INICIO DE LA SECCION CONFIGURATION
007100 CONFIGURATION SECTION.
007200*    IDENTIFICACION DEL EQUIPO DE CORRIDA
007300 SOURCE-COMPUTER.  IBM-370.
007400*    IDENTIFICACION DEL EQUIPO DE CORRIDA
007500 OBJECT-COMPUTER.  IBM-370.
007600*    NOMBRES ESPECIALES DEL AMBIENTE DE CORRIDA
007700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
007800*    CLASE DE CARACTERES DE VALIDACION
007900                    CLASS DIGITOS IS "0" THRU "9".
008000*    INICIO DE LA SECCION INPUT-OUTPUT
008100 INPUT-OUTPUT SECTION.
008200*    INSTRUCCION DE LA RUTINA INPUT-OUTPUT
008300 FILE-CONTROL.
008400*    DECLARACION DEL ARCHIVO PRECIO
008500     SELECT PRECIO       ASSIGN TO PRECIO
008600*    ORGANIZACION SECUENCIAL DEL ARCHIVO
008700            ORGANIZATION IS SEQUENTIAL
008800*    CAMPOS DE STATUS PARA CONTROL DE E/S
008900            FILE STATUS  IS FS-PRECIO FSE-PRECIO.
009000*    DECLARACION DEL ARCHIVO SALDO
009100     SELECT SALDO        ASSIGN TO SALDO
009200*    ORGANIZACION SECUENCIAL DEL ARCHIVO
009300            ORGANIZATION IS SEQUENTIAL
009400*    CAMPOS DE STATUS PARA CONTROL DE E/S
009500            FILE STATUS  IS FS-SALDO  FSE-SALDO.
009600*    DECLARACION DEL ARCHIVO EFECTIVO
009700     SELECT EFECTIVO     ASSIGN TO EFECTIVO
009800*    ORGANIZACION SECUENCIAL DEL ARCHIVO
009900            ORGANIZATION IS SEQUENTIAL
010000*    CAMPOS DE STATUS PARA CONTROL DE E/S
010100            FILE STATUS  IS FS-EFECT  FSE-EFECT.
010200*    DECLARACION DEL ARCHIVO POSICION
010300     SELECT POSICION     ASSIGN TO POSICIO
010400*    ORGANIZACION SECUENCIAL DEL ARCHIVO
010500            ORGANIZATION IS SEQUENTIAL
010600*    CAMPOS DE STATUS PARA CONTROL DE E/S
010700            FILE STATUS  IS FS-POSIC  FSE-POSIC.
010800*    DECLARACION DEL ARCHIVO POSICION-NVA
010900     SELECT POSICION-NVA ASSIGN TO POSICNVA
011000*    ORGANIZACION SECUENCIAL DEL ARCHIVO
011100            ORGANIZATION IS SEQUENTIAL
011200*    CAMPOS DE STATUS PARA CONTROL DE E/S
011300            FILE STATUS  IS FS-POSNV  FSE-POSNV.
011400*    DECLARACION DEL ARCHIVO COMISION
011500     SELECT COMISION     ASSIGN TO COMISION
011600*    ORGANIZACION SECUENCIAL DEL ARCHIVO
011700            ORGANIZATION IS SEQUENTIAL
011800*    CAMPOS DE STATUS PARA CONTROL DE E/S
011900            FILE STATUS  IS FS-COMIS  FSE-COMIS.
012000*    DECLARACION DEL ARCHIVO COMISION-NVA
012100     SELECT COMISION-NVA ASSIGN TO COMISNVA
012200*    ORGANIZACION SECUENCIAL DEL ARCHIVO
012300            ORGANIZATION IS SEQUENTIAL
012400*    CAMPOS DE STATUS PARA CONTROL DE E/S
012500            FILE STATUS  IS FS-COMNV  FSE-COMNV.
012600*    SECCION DATA DIVISION DEL PROGRAMA
012700 DATA DIVISION.
012800*    INICIO DE LA SECCION FILE
012900 FILE SECTION.
013000*    DESCRIPCION DEL ARCHIVO PRECIO
013100 FD  PRECIO
013200*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
013300     LABEL RECORDS ARE STANDARD
013400*    MODO DE GRABACION FIJO DEL ARCHIVO
013500     RECORDING MODE IS F.
013600*    SE INCLUYE EL COPYBOOK TIKWPRC
013700     COPY TIKWPRC.
013800*    DESCRIPCION DEL ARCHIVO SALDO
013900 FD  SALDO
014000*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
014100     LABEL RECORDS ARE STANDARD
014200*    MODO DE GRABACION FIJO DEL ARCHIVO
014300     RECORDING MODE IS F.
014400*    SE INCLUYE EL COPYBOOK TIKWBAL
014500     COPY TIKWBAL.
014600*    DESCRIPCION DEL ARCHIVO EFECTIVO
014700 FD  EFECTIVO
014800*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
014900     LABEL RECORDS ARE STANDARD
015000*    MODO DE GRABACION FIJO DEL ARCHIVO
015100     RECORDING MODE IS F.
015200*    SE INCLUYE EL COPYBOOK TIKWCSH
015300     COPY TIKWCSH.
015400*    DESCRIPCION DEL ARCHIVO POSICION
015500 FD  POSICION
015600*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
015700     LABEL RECORDS ARE STANDARD
015800*    MODO DE GRABACION FIJO DEL ARCHIVO
015900     RECORDING MODE IS F.
016000*    SE INCLUYE EL COPYBOOK TIKWPOS
016100     COPY TIKWPOS.
016200*    DESCRIPCION DEL ARCHIVO POSICION-NVA
016300 FD  POSICION-NVA
016400*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
016500     LABEL RECORDS ARE STANDARD
016600*    MODO DE GRABACION FIJO DEL ARCHIVO
016700     RECORDING MODE IS F.
016800*    SE INCLUYE EL COPYBOOK TIKWPOS
016900     COPY TIKWPOS REPLACING REG-TIKPOS   BY REG-TIKPOS-NVO
017000*    INSTRUCCION DE LA RUTINA FILE
017100                            POS-ID        BY PN-ID
017200*    INSTRUCCION DE LA RUTINA FILE
017300                            POS-USUARIO   BY PN-USUARIO
017400*    INSTRUCCION DE LA RUTINA FILE
017500                            POS-SIMBOLO   BY PN-SIMBOLO
017600*    INSTRUCCION DE LA RUTINA FILE
017700                            POS-BOLSA     BY PN-BOLSA
017800*    INSTRUCCION DE LA RUTINA FILE
017900                            POS-PRECIO    BY PN-PRECIO
018000*    INSTRUCCION DE LA RUTINA FILE
018100                            POS-MULTIPLO  BY PN-MULTIPLO
018200*    INSTRUCCION DE LA RUTINA FILE
018300                            POS-MARGEN    BY PN-MARGEN
018400*    INSTRUCCION DE LA RUTINA FILE
018500                            POS-DIRECCION BY PN-DIRECCION
018600*    INSTRUCCION DE LA RUTINA FILE
018700                            POS-LARGO     BY PN-LARGO
018800*    INSTRUCCION DE LA RUTINA FILE
018900                            POS-CORTO     BY PN-CORTO
019000*    INSTRUCCION DE LA RUTINA FILE
019100                            POS-DIA-APERTURA BY PN-DIA-APERTURA
019200*    INSTRUCCION DE LA RUTINA FILE
019300                            POS-HORA-APERTURA BY PN-HORA-APERTURA
019400*    INSTRUCCION DE LA RUTINA FILE
019500                            POS-HORA-APERTURA-R
019600*    INSTRUCCION DE LA RUTINA FILE
019700                                 BY PN-HORA-APERTURA-R
019800*    INSTRUCCION DE LA RUTINA FILE
019900                            POS-HA-FECHA  BY PN-HA-FECHA
020000*    INSTRUCCION DE LA RUTINA FILE
020100                            POS-HA-HORA   BY PN-HA-HORA
020200*    INSTRUCCION DE LA RUTINA FILE
020300                            POS-ESTADO    BY PN-ESTADO
020400*    INSTRUCCION DE LA RUTINA FILE
020500                            POS-CONGELADO-APERT BY PN-CONG-APERT
020600*    INSTRUCCION DE LA RUTINA FILE
020700                            POS-CONGELADO-CIERRE BY PN-CONG-CIERRE
020800*    INSTRUCCION DE LA RUTINA FILE
020900                            POS-NORMAL    BY PN-NORMAL.
021000*    DESCRIPCION DEL ARCHIVO COMISION
021100 FD  COMISION
021200*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
021300     LABEL RECORDS ARE STANDARD
021400*    MODO DE GRABACION FIJO DEL ARCHIVO
021500     RECORDING MODE IS F.
021600*    SE INCLUYE EL COPYBOOK TIKWCOM
021700     COPY TIKWCOM.
021800*    DESCRIPCION DEL ARCHIVO COMISION-NVA
021900 FD  COMISION-NVA
022000*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
022100     LABEL RECORDS ARE STANDARD
022200*    MODO DE GRABACION FIJO DEL ARCHIVO
022300     RECORDING MODE IS F.
022400*    SE INCLUYE EL COPYBOOK TIKWCOM
022500     COPY TIKWCOM REPLACING REG-TIKCOM   BY REG-TIKCOM-NVO
022600*    INSTRUCCION DE LA RUTINA FILE
022700                            COM-ID        BY CN-ID
022800*    INSTRUCCION DE LA RUTINA FILE
022900                            COM-USUARIO   BY CN-USUARIO
023000*    INSTRUCCION DE LA RUTINA FILE
023100                            COM-SIMBOLO   BY CN-SIMBOLO
023200*    INSTRUCCION DE LA RUTINA FILE
023300                            COM-DIRECCION BY CN-DIRECCION
023400*    INSTRUCCION DE LA RUTINA FILE
023500                            COM-LARGO     BY CN-LARGO
023600*    INSTRUCCION DE LA RUTINA FILE
023700                            COM-CORTO     BY CN-CORTO
023800*    INSTRUCCION DE LA RUTINA FILE
023900                            COM-OFFSET    BY CN-OFFSET
024000*    INSTRUCCION DE LA RUTINA FILE
024100                            COM-APERTURA  BY CN-APERTURA
024200*    INSTRUCCION DE LA RUTINA FILE
024300                            COM-CIERRE    BY CN-CIERRE
024400*    INSTRUCCION DE LA RUTINA FILE
024500                            COM-COMISION  BY CN-COMISION
024600*    INSTRUCCION DE LA RUTINA FILE
024700                            COM-DIA-BURSATIL BY CN-DIA-BURSATIL
024800*    INSTRUCCION DE LA RUTINA FILE
024900                            COM-HORA-MARCA BY CN-HORA-MARCA
025000*    INSTRUCCION DE LA RUTINA FILE
025100                            COM-HORA-MARCA-R BY CN-HORA-MARCA-R
025200*    INSTRUCCION DE LA RUTINA FILE
025300                            COM-HM-FECHA  BY CN-HM-FECHA
025400*    INSTRUCCION DE LA RUTINA FILE
025500                            COM-HM-HORA   BY CN-HM-HORA
025600*    INSTRUCCION DE LA RUTINA FILE
025700                            COM-ESTADO    BY CN-ESTADO
025800*    INSTRUCCION DE LA RUTINA FILE
025900                            COM-CONGELADA BY CN-CONGELADA
026000*    INSTRUCCION DE LA RUTINA FILE
026100                            COM-NORMAL    BY CN-NORMAL.
026200*    INICIO DE LA SECCION WORKING-STORAGE
026300 WORKING-STORAGE SECTION.
026400*    CAMPO WKS-TARJETA-PARM
026500 01  WKS-TARJETA-PARM.
026600*    SE INCLUYE EL COPYBOOK TIKWPRM
026700     COPY TIKWPRM.
026800*    CAMPO WKS-ESTADOS-ARCHIVO
026900 01  WKS-ESTADOS-ARCHIVO.
027000*    CAMPO FS-PRECIO (ALFANUMERICO)
027100     05  FS-PRECIO           PIC XX.
027200*    CAMPO FSE-PRECIO (TABLA EN MEMORIA, CONTADOR BINARIO)
027300     05  FSE-PRECIO          PIC S9(4) COMP-5 OCCURS 3.
027400*    CAMPO FS-SALDO (ALFANUMERICO)
027500     05  FS-SALDO            PIC XX.
027600*    CAMPO FSE-SALDO (TABLA EN MEMORIA, CONTADOR BINARIO)
027700     05  FSE-SALDO           PIC S9(4) COMP-5 OCCURS 3.
027800*    CAMPO FS-EFECT (ALFANUMERICO)
027900     05  FS-EFECT            PIC XX.
028000*    CAMPO FSE-EFECT (TABLA EN MEMORIA, CONTADOR BINARIO)
028100     05  FSE-EFECT           PIC S9(4) COMP-5 OCCURS 3.
028200*    CAMPO FS-POSIC (ALFANUMERICO)
028300     05  FS-POSIC            PIC XX.
028400*    CAMPO FSE-POSIC (TABLA EN MEMORIA, CONTADOR BINARIO)
028500     05  FSE-POSIC           PIC S9(4) COMP-5 OCCURS 3.
028600*    CAMPO FS-POSNV (ALFANUMERICO)
028700     05  FS-POSNV            PIC XX.
028800*    CAMPO FSE-POSNV (TABLA EN MEMORIA, CONTADOR BINARIO)
028900     05  FSE-POSNV           PIC S9(4) COMP-5 OCCURS 3.
029000*    CAMPO FS-COMIS (ALFANUMERICO)
029100     05  FS-COMIS            PIC XX.
029200*    CAMPO FSE-COMIS (TABLA EN MEMORIA, CONTADOR BINARIO)
029300     05  FSE-COMIS           PIC S9(4) COMP-5 OCCURS 3.
029400*    CAMPO FS-COMNV (ALFANUMERICO)
029500     05  FS-COMNV            PIC XX.
029600*    CAMPO FSE-COMNV (TABLA EN MEMORIA, CONTADOR BINARIO)
029700     05  FSE-COMNV           PIC S9(4) COMP-5 OCCURS 3.
029800*    CAMPO WKS-DATOS-ERROR
029900 01  WKS-DATOS-ERROR.
030000*    CAMPO WKS-PROGRAMA (ALFANUMERICO)
030100     05  WKS-PROGRAMA         PIC X(08) VALUE "TIKSETL".
030200*    CAMPO WKS-ARCHIVO (ALFANUMERICO)
030300     05  WKS-ARCHIVO          PIC X(08).
030400*    CAMPO WKS-ACCION (ALFANUMERICO)
030500     05  WKS-ACCION           PIC X(06).
030600*    CAMPO WKS-LLAVE (ALFANUMERICO)
030700     05  WKS-LLAVE            PIC X(12).
030800*    CAMPO WKS-LLAVE-R (REDEFINICION)
030900     05  WKS-LLAVE-R REDEFINES WKS-LLAVE.
031000*    CAMPO WKS-LLAVE-PARTE-1 (ALFANUMERICO)
031100         10  WKS-LLAVE-PARTE-1    PIC X(06).
031200*    CAMPO WKS-LLAVE-PARTE-2 (ALFANUMERICO)
031300         10  WKS-LLAVE-PARTE-2    PIC X(06).
031400*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-DIA-BURSATIL
031500 77  WKS-DIA-BURSATIL         PIC 9(8)         COMP.
031600*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-HORA-CORRIDA
031700 77  WKS-HORA-CORRIDA         PIC X(14).
031800*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-HORA-CORRIDA-R
031900 77  WKS-HORA-CORRIDA-R REDEFINES WKS-HORA-CORRIDA.
032000*    CAMPO WKS-HC-FECHA (NUMERICO)
032100     05  WKS-HC-FECHA         PIC 9(8).
032200*    CAMPO WKS-HC-HORA (NUMERICO)
032300     05  WKS-HC-HORA          PIC 9(6).
032400*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-SEC-BAL
032500 77  WKS-SEC-BAL              PIC 9(9)         COMP.
032600*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-PRC
032700 77  WKS-TOTAL-PRC            PIC 9(4)         COMP.
032800*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-SALDOS
032900 77  WKS-TOTAL-SALDOS         PIC 9(5)         COMP.
033000*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-CASH
033100 77  WKS-TOTAL-CASH           PIC 9(6)         COMP.
033200*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-POSICIONES
033300 77  WKS-TOTAL-POSICIONES     PIC 9(5)         COMP.
033400*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-COMISIONES
033500 77  WKS-TOTAL-COMISIONES     PIC 9(5)         COMP.
033600*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-I
033700 77  WKS-I                    PIC 9(5)         COMP.
033800*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-J
033900 77  WKS-J                    PIC 9(5)         COMP.
034000*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-CUENTAS-LIQUIDADAS
034100 77  WKS-CUENTAS-LIQUIDADAS   PIC 9(7)         COMP.
034200*    CAMPO WKS-ID-NUEVO
034300 01  WKS-ID-NUEVO.
034400*    CAMPO WKS-ID-PREFIJO (ALFANUMERICO)
034500     05  WKS-ID-PREFIJO       PIC X(02).
034600*    CAMPO WKS-ID-NUMERO (NUMERICO)
034700     05  WKS-ID-NUMERO        PIC 9(10).
034800*    CAMPO WKS-ID-NUEVO-R (REDEFINICION)
034900 01  WKS-ID-NUEVO-R REDEFINES WKS-ID-NUEVO.
035000*    CAMPO WKS-ID-COMPLETO (CONTADOR BINARIO)
035100     05  WKS-ID-COMPLETO      PIC X(12).
035200*    CAMPO WKS-AREA-BALANCE
035300 01  WKS-AREA-BALANCE.
035400*    CAMPO WKS-SALDO-ESTATICO (NUMERICO CON SIGNO)
035500     05  WKS-SALDO-ESTATICO   PIC S9(11)V99.
035600*    CAMPO WKS-TOTAL-DEPOSITO (NUMERICO CON SIGNO)
035700     05  WKS-TOTAL-DEPOSITO   PIC S9(11)V99.
035800*    CAMPO WKS-TOTAL-RETIRO (NUMERICO CON SIGNO)
035900     05  WKS-TOTAL-RETIRO     PIC S9(11)V99.
036000*    CAMPO WKS-TOTAL-UTIL-POSIC (NUMERICO CON SIGNO)
036100     05  WKS-TOTAL-UTIL-POSIC PIC S9(11)V99.
036200*    CAMPO WKS-TOTAL-COMIS-NORMAL (NUMERICO CON SIGNO)
036300     05  WKS-TOTAL-COMIS-NORMAL PIC S9(11)V99.
036400*    CAMPO WKS-UTILIDAD-LOTE (NUMERICO CON SIGNO)
036500     05  WKS-UTILIDAD-LOTE    PIC S9(11)V99.
036600*    CAMPO WKS-PRECIO-VIGENTE (NUMERICO CON SIGNO)
036700     05  WKS-PRECIO-VIGENTE   PIC S9(9)V9(4).
036800*    CAMPO WKS-SALDO-DINAMICO (NUMERICO CON SIGNO)
036900     05  WKS-SALDO-DINAMICO   PIC S9(11)V99.
037000******************************************************************
037100*    TABLA DE PRECIOS VIGENTES (PRICE-FILE)                      *
037200******************************************************************
037300*    CAMPO WKS-TABLA-PRECIO
037400 01  WKS-TABLA-PRECIO.
037500*    CAMPO WKS-RENGLON-PR (TABLA EN MEMORIA)
037600     05  WKS-RENGLON-PR   OCCURS 1 TO 300 TIMES
037700*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
037800                           DEPENDING ON WKS-TOTAL-PRC
037900*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
038000                           ASCENDING KEY IS WKS-PR-SIMBOLO
038100*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
038200                           INDEXED BY IDX-PR.
038300*    CAMPO WKS-PR-SIMBOLO (ALFANUMERICO)
038400         10  WKS-PR-SIMBOLO       PIC X(16).
038500*    CAMPO WKS-PR-PRECIO (NUMERICO CON SIGNO)
038600         10  WKS-PR-PRECIO        PIC S9(9)V9(4).
038700******************************************************************
038800*    TABLA DE SALDOS ESTATICOS POR CUENTA (USER-BALANCE-FILE)    *
038900*    SE CONSERVA SOLO EL RENGLON DE HORA MAYOR POR USUARIO - ES  *
039000*    A SU VEZ LA LISTA DE CUENTAS QUE ESTA CORRIDA LIQUIDA     *
039100******************************************************************
039200*    CAMPO WKS-TABLA-SALDO
039300 01  WKS-TABLA-SALDO.
039400*    CAMPO WKS-RENGLON-SD (TABLA EN MEMORIA)
039500     05  WKS-RENGLON-SD   OCCURS 1 TO 2000 TIMES
039600*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
039700                           DEPENDING ON WKS-TOTAL-SALDOS
039800*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
039900                           INDEXED BY IDX-SD.
040000*    CAMPO WKS-SD-USUARIO (ALFANUMERICO)
040100         10  WKS-SD-USUARIO       PIC X(16).
040200*    CAMPO WKS-SD-SALDO (NUMERICO CON SIGNO)
040300         10  WKS-SD-SALDO         PIC S9(11)V99.
040400*    CAMPO WKS-SD-DIA (NUMERICO)
040500         10  WKS-SD-DIA           PIC 9(8).
040600*    CAMPO WKS-SD-HORA (ALFANUMERICO)
040700         10  WKS-SD-HORA          PIC X(14).
040800******************************************************************
040900*    TABLA DE MOVIMIENTOS DE EFECTIVO (USER-CASH-FILE)           *
041000*    EL ARCHIVO NO GUARDA EL USUARIO POR FILA - SE SUMA CONTRA   *
041100*    TODO EL LOTE DE LA CORRIDA (MISMA CONVENCION QUE TIKOPEN)   *
041200******************************************************************
041300*    CAMPO WKS-TABLA-CASH
041400 01  WKS-TABLA-CASH.
041500*    CAMPO WKS-RENGLON-CH (TABLA EN MEMORIA)
041600     05  WKS-RENGLON-CH   OCCURS 1 TO 20000 TIMES
041700*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
041800                           DEPENDING ON WKS-TOTAL-CASH
041900*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
042000                           INDEXED BY IDX-CH.
042100*    CAMPO WKS-CH-EFECTIVO (NUMERICO CON SIGNO)
042200         10  WKS-CH-EFECTIVO      PIC S9(11)V99.
042300*    CAMPO WKS-CH-ORIGEN (ALFANUMERICO)
042400         10  WKS-CH-ORIGEN        PIC X(01).
042500*    CAMPO WKS-CH-DIA-BURSATIL (NUMERICO)
042600         10  WKS-CH-DIA-BURSATIL  PIC 9(8).
042700******************************************************************
042800*    TABLA MAESTRA DE LOTES (USER-POSITION-FILE) EN MEMORIA      *
042900******************************************************************
043000*    CAMPO WKS-TABLA-POSICION
043100 01  WKS-TABLA-POSICION.
043200*    CAMPO WKS-RENGLON-PT (TABLA EN MEMORIA)
043300     05  WKS-RENGLON-PT   OCCURS 1 TO 5000 TIMES
043400*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
043500                           DEPENDING ON WKS-TOTAL-POSICIONES
043600*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
043700                           INDEXED BY IDX-PT.
043800*    CAMPO WKS-PT-ID (ALFANUMERICO)
043900         10  WKS-PT-ID            PIC X(12).
044000*    CAMPO WKS-PT-USUARIO (ALFANUMERICO)
044100         10  WKS-PT-USUARIO       PIC X(16).
044200*    CAMPO WKS-PT-SIMBOLO (ALFANUMERICO)
044300         10  WKS-PT-SIMBOLO       PIC X(16).
044400*    CAMPO WKS-PT-BOLSA (ALFANUMERICO)
044500         10  WKS-PT-BOLSA         PIC X(08).
044600*    CAMPO WKS-PT-PRECIO (NUMERICO CON SIGNO)
044700         10  WKS-PT-PRECIO        PIC S9(9)V9(4).
044800*    CAMPO WKS-PT-MULTIPLO (NUMERICO CON SIGNO)
044900         10  WKS-PT-MULTIPLO      PIC S9(9).
045000*    CAMPO WKS-PT-MARGEN (NUMERICO CON SIGNO)
045100         10  WKS-PT-MARGEN        PIC S9(11)V99.
045200*    CAMPO WKS-PT-DIRECCION (ALFANUMERICO)
045300         10  WKS-PT-DIRECCION     PIC X(01).
045400*    CAMPO WKS-PT-DIA-APERTURA (NUMERICO)
045500         10  WKS-PT-DIA-APERTURA  PIC 9(8).
045600*    CAMPO WKS-PT-HORA-APERTURA (ALFANUMERICO)
045700         10  WKS-PT-HORA-APERTURA PIC X(14).
045800*    CAMPO WKS-PT-ESTADO (ALFANUMERICO)
045900         10  WKS-PT-ESTADO        PIC X(01).
046000*    CAMPO WKS-PT-BORRADO (ALFANUMERICO)
046100         10  WKS-PT-BORRADO       PIC X(01)  VALUE "N".
046200*    CAMPO WKS-TABLA-COMISION
046300 01  WKS-TABLA-COMISION.
046400*    CAMPO WKS-RENGLON-CT (TABLA EN MEMORIA)
046500     05  WKS-RENGLON-CT   OCCURS 1 TO 5000 TIMES
046600*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
046700                           DEPENDING ON WKS-TOTAL-COMISIONES
046800*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
046900                           INDEXED BY IDX-CT.
047000*    CAMPO WKS-CT-ID (ALFANUMERICO)
047100         10  WKS-CT-ID            PIC X(12).
047200*    CAMPO WKS-CT-USUARIO (ALFANUMERICO)
047300         10  WKS-CT-USUARIO       PIC X(16).
047400*    CAMPO WKS-CT-SIMBOLO (ALFANUMERICO)
047500         10  WKS-CT-SIMBOLO       PIC X(16).
047600*    CAMPO WKS-CT-DIRECCION (ALFANUMERICO)
047700         10  WKS-CT-DIRECCION     PIC X(01).
047800*    CAMPO WKS-CT-OFFSET (ALFANUMERICO)
047900         10  WKS-CT-OFFSET        PIC X(01).
048000*    CAMPO WKS-CT-COMISION (NUMERICO CON SIGNO)
048100         10  WKS-CT-COMISION      PIC S9(11)V99.
048200*    CAMPO WKS-CT-DIA-BURSATIL (NUMERICO)
048300         10  WKS-CT-DIA-BURSATIL  PIC 9(8).
048400*    CAMPO WKS-CT-HORA-MARCA (ALFANUMERICO)
048500         10  WKS-CT-HORA-MARCA    PIC X(14).
048600*    CAMPO WKS-CT-ESTADO (ALFANUMERICO)
048700         10  WKS-CT-ESTADO        PIC X(01).
048800*    CAMPO WKS-CT-BORRADO (ALFANUMERICO)
048900         10  WKS-CT-BORRADO       PIC X(01)  VALUE "N".
049000*    CAMPO WKS-LINEA-STATS (ALFANUMERICO)
049100 01  WKS-LINEA-STATS          PIC X(80).
049200*    SECCION PROCEDURE DIVISION DEL PROGRAMA
049300 PROCEDURE DIVISION.
049400******************************************************************
049500*    INICIO DE LA RUTINA 000-PRINCIPAL
049600 000-PRINCIPAL SECTION.
049700******************************************************************
049800*    TKW-0143: LAS RUTINAS DE ESTA SECCION PRINCIPAL SE INVOCAN  *
049900*    POR RANGO PERFORM...THRU, AL ESTANDAR TIKW DE PROGRAMACION  *
050000*    SE INVOCA LA RUTINA 050-LEE-PARAMETROS
050100     PERFORM 050-LEE-PARAMETROS THRU 050-LEE-PARAMETROS-E.
050200*    SE INVOCA LA RUTINA 100-ABRIR-ARCHIVOS
050300     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E.
050400*    SE INVOCA LA RUTINA 200-CARGA-TABLAS-REFERENCIA
050500     PERFORM 200-CARGA-TABLAS-REFERENCIA
050600*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
050700             THRU 200-CARGA-TABLAS-REFERENCIA-E.
050800*    SE INVOCA LA RUTINA 300-CARGA-MAESTROS
050900     PERFORM 300-CARGA-MAESTROS THRU 300-CARGA-MAESTROS-E.
051000*    SE INVOCA LA RUTINA 400-LIMPIA-CONGELADOS
051100     PERFORM 400-LIMPIA-CONGELADOS THRU 400-LIMPIA-CONGELADOS-E.
051200*    SE INVOCA LA RUTINA 424-TOTALIZA-EFECTIVO
051300     PERFORM 424-TOTALIZA-EFECTIVO THRU 424-TOTALIZA-EFECTIVO-E.
051400*    SE TRASLADA 0 A WKS-CUENTAS-LIQUIDADAS.
051500     MOVE 0 TO WKS-CUENTAS-LIQUIDADAS.
051600*    SE INVOCA LA RUTINA 500-CALCULA-BALANCE-DINAMICO
051700     PERFORM 500-CALCULA-BALANCE-DINAMICO
051800*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
051900             THRU 500-CALCULA-BALANCE-DINAMICO-E
052000*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
052100             VARYING WKS-I FROM 1 BY 1
052200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
052300             UNTIL WKS-I > WKS-TOTAL-SALDOS.
052400*    SE INVOCA LA RUTINA 900-REGRABA-MAESTROS
052500     PERFORM 900-REGRABA-MAESTROS THRU 900-REGRABA-MAESTROS-E.
052600*    SE INVOCA LA RUTINA 950-ESTADISTICAS
052700     PERFORM 950-ESTADISTICAS THRU 950-ESTADISTICAS-E.
052800*    SE INVOCA LA RUTINA 990-CERRAR-ARCHIVOS
052900     PERFORM 990-CERRAR-ARCHIVOS THRU 990-CERRAR-ARCHIVOS-E.
053000*    FIN DE LA EJECUCION DEL PROGRAMA
053100     STOP RUN.
053200*    INSTRUCCION DE LA RUTINA 000-PRINCIPAL
053300 000-PRINCIPAL-E.  EXIT.
053400******************************************************************
053500*    INICIO DE LA RUTINA 050-LEE-PARAMETROS
053600 050-LEE-PARAMETROS SECTION.
053700******************************************************************
053800*    LECTURA DE TARJETA DE PARAMETROS DE CONTROL
053900     ACCEPT WKS-TARJETA-PARM FROM SYSIN.
054000*    SE TRASLADA PRM-DIA-BURSATIL A WKS-DIA-BURSATIL.
054100     MOVE PRM-DIA-BURSATIL   TO WKS-DIA-BURSATIL.
054200*    SE TRASLADA PRM-HORA-CORRIDA A WKS-HORA-CORRIDA.
054300     MOVE PRM-HORA-CORRIDA   TO WKS-HORA-CORRIDA.
054400*    SE TRASLADA PRM-SEC-INI-BAL A WKS-SEC-BAL.
054500     MOVE PRM-SEC-INI-BAL    TO WKS-SEC-BAL.
054600*    INSTRUCCION DE LA RUTINA 050-LEE-PARAMETROS
054700 050-LEE-PARAMETROS-E.  EXIT.
054800******************************************************************
054900*    INICIO DE LA RUTINA 100-ABRIR-ARCHIVOS
055000 100-ABRIR-ARCHIVOS SECTION.
055100******************************************************************
055200*    APERTURA DE ARCHIVOS DEL PROGRAMA
055300     OPEN INPUT  PRECIO.
055400*    SE VALIDA LA CONDICION DE NEGOCIO
055500     IF FS-PRECIO NOT = "00"
055600*    SE TRASLADA "PRECIO" A WKS-ARCHIVO
055700        MOVE "PRECIO" TO WKS-ARCHIVO
055800*    SE TRASLADA "OPEN" A WKS-ACCION
055900        MOVE "OPEN"   TO WKS-ACCION
056000*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
056100        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
056200*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
056300                 WKS-ACCION WKS-LLAVE FS-PRECIO FSE-PRECIO(1)
056400*    CIERRE DEL BLOQUE ANTERIOR
056500     END-IF.
056600*    APERTURA DE ARCHIVOS DEL PROGRAMA
056700     OPEN INPUT  SALDO.
056800*    SE VALIDA LA CONDICION DE NEGOCIO
056900     IF FS-SALDO NOT = "00"
057000*    SE TRASLADA "SALDO" A WKS-ARCHIVO
057100        MOVE "SALDO"  TO WKS-ARCHIVO
057200*    SE TRASLADA "OPEN" A WKS-ACCION
057300        MOVE "OPEN"   TO WKS-ACCION
057400*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
057500        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
057600*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
057700                 WKS-ACCION WKS-LLAVE FS-SALDO FSE-SALDO(1)
057800*    CIERRE DEL BLOQUE ANTERIOR
057900     END-IF.
058000*    APERTURA DE ARCHIVOS DEL PROGRAMA
058100     OPEN INPUT  EFECTIVO.
058200*    SE VALIDA LA CONDICION DE NEGOCIO
058300     IF FS-EFECT NOT = "00"
058400*    SE TRASLADA "EFECTIVO" A WKS-ARCHIVO
058500        MOVE "EFECTIVO" TO WKS-ARCHIVO
058600*    SE TRASLADA "OPEN" A WKS-ACCION
058700        MOVE "OPEN"     TO WKS-ACCION
058800*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
058900        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
059000*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
059100                 WKS-ACCION WKS-LLAVE FS-EFECT FSE-EFECT(1)
059200*    CIERRE DEL BLOQUE ANTERIOR
059300     END-IF.
059400*    APERTURA DE ARCHIVOS DEL PROGRAMA
059500     OPEN INPUT  POSICION.
059600*    SE VALIDA LA CONDICION DE NEGOCIO
059700     IF FS-POSIC NOT = "00"
059800*    SE TRASLADA "POSICION" A WKS-ARCHIVO
059900        MOVE "POSICION" TO WKS-ARCHIVO
060000*    SE TRASLADA "OPEN" A WKS-ACCION
060100        MOVE "OPEN"     TO WKS-ACCION
060200*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
060300        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
060400*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
060500                 WKS-ACCION WKS-LLAVE FS-POSIC FSE-POSIC(1)
060600*    CIERRE DEL BLOQUE ANTERIOR
060700     END-IF.
060800*    APERTURA DE ARCHIVOS DEL PROGRAMA
060900     OPEN INPUT  COMISION.
061000*    SE VALIDA LA CONDICION DE NEGOCIO
061100     IF FS-COMIS NOT = "00"
061200*    SE TRASLADA "COMISION" A WKS-ARCHIVO
061300        MOVE "COMISION" TO WKS-ARCHIVO
061400*    SE TRASLADA "OPEN" A WKS-ACCION
061500        MOVE "OPEN"     TO WKS-ACCION
061600*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
061700        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
061800*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
061900                 WKS-ACCION WKS-LLAVE FS-COMIS FSE-COMIS(1)
062000*    CIERRE DEL BLOQUE ANTERIOR
062100     END-IF.
062200*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
062300 100-ABRIR-ARCHIVOS-E.  EXIT.
062400******************************************************************
062500*    INICIO DE LA RUTINA 200-CARGA-TABLAS-REFERENCIA
062600 200-CARGA-TABLAS-REFERENCIA SECTION.
062700******************************************************************
062800*    SE TRASLADA 0 A WKS-TOTAL-PRC.
062900     MOVE 0 TO WKS-TOTAL-PRC.
063000*    SE INVOCA LA RUTINA 201-LEE-PRECIO
063100     PERFORM 201-LEE-PRECIO.
063200*    SE INVOCA LA RUTINA 202-CARGA-UN-RENGLON-PR
063300     PERFORM 202-CARGA-UN-RENGLON-PR
063400*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
063500             UNTIL FS-PRECIO = "10".
063600*    INSTRUCCION DE LA RUTINA 200-CARGA-TABLAS-REFERENCIA
063700 200-CARGA-TABLAS-REFERENCIA-E.  EXIT.
063800******************************************************************
063900*    INICIO DE LA RUTINA 201-LEE-PRECIO
064000 201-LEE-PRECIO SECTION.
064100******************************************************************
064200*    LECTURA DEL SIGUIENTE REGISTRO DE PRECIO
064300     READ PRECIO
064400*    TRATAMIENTO DE FIN DE ARCHIVO
064500          AT END MOVE "10" TO FS-PRECIO
064600*    CIERRE DEL BLOQUE ANTERIOR
064700     END-READ.
064800*    INSTRUCCION DE LA RUTINA 201-LEE-PRECIO
064900 201-LEE-PRECIO-E.  EXIT.
065000******************************************************************
065100*    INICIO DE LA RUTINA 202-CARGA-UN-RENGLON-PR
065200 202-CARGA-UN-RENGLON-PR SECTION.
065300******************************************************************
065400*    SE ACUMULA EN WKS-TOTAL-PRC.
065500     ADD 1 TO WKS-TOTAL-PRC.
065600*    INSTRUCCION DE LA RUTINA 202-CARGA-UN-RENGLON-PR
065700     SET IDX-PR TO WKS-TOTAL-PRC.
065800*    SE TRASLADA PRC-SIMBOLO A WKS-PR-SIMBOLO(IDX-PR).
065900     MOVE PRC-SIMBOLO  TO WKS-PR-SIMBOLO(IDX-PR).
066000*    SE TRASLADA PRC-PRECIO A WKS-PR-PRECIO(IDX-PR).
066100     MOVE PRC-PRECIO   TO WKS-PR-PRECIO(IDX-PR).
066200*    SE INVOCA LA RUTINA 201-LEE-PRECIO
066300     PERFORM 201-LEE-PRECIO.
066400*    INSTRUCCION DE LA RUTINA 202-CARGA-UN-RENGLON-PR
066500 202-CARGA-UN-RENGLON-PR-E.  EXIT.
066600******************************************************************
066700*    INICIO DE LA RUTINA 300-CARGA-MAESTROS
066800 300-CARGA-MAESTROS SECTION.
066900******************************************************************
067000*    SE TRASLADA 0 A WKS-TOTAL-SALDOS.
067100     MOVE 0 TO WKS-TOTAL-SALDOS.
067200*    SE INVOCA LA RUTINA 301-LEE-SALDO
067300     PERFORM 301-LEE-SALDO THRU 301-LEE-SALDO-E.
067400*    SE INVOCA LA RUTINA 302-CARGA-UN-SALDO
067500     PERFORM 302-CARGA-UN-SALDO THRU 302-CARGA-UN-SALDO-E
067600*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
067700             UNTIL FS-SALDO = "10".
067800*    CIERRE DE ARCHIVOS DEL PROGRAMA
067900     CLOSE SALDO.
068000*    APERTURA DE ARCHIVOS DEL PROGRAMA
068100     OPEN EXTEND SALDO.
068200*    SE VALIDA LA CONDICION DE NEGOCIO
068300     IF FS-SALDO NOT = "00"
068400*    SE TRASLADA "SALDO" A WKS-ARCHIVO
068500        MOVE "SALDO"  TO WKS-ARCHIVO
068600*    SE TRASLADA "EXTEND" A WKS-ACCION
068700        MOVE "EXTEND" TO WKS-ACCION
068800*    INSTRUCCION DE LA RUTINA 300-CARGA-MAESTROS
068900        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
069000*    INSTRUCCION DE LA RUTINA 300-CARGA-MAESTROS
069100                 WKS-ACCION WKS-LLAVE FS-SALDO FSE-SALDO(1)
069200*    CIERRE DEL BLOQUE ANTERIOR
069300     END-IF.
069400*    SE TRASLADA 0 A WKS-TOTAL-CASH.
069500     MOVE 0 TO WKS-TOTAL-CASH.
069600*    SE INVOCA LA RUTINA 303-LEE-EFECTIVO
069700     PERFORM 303-LEE-EFECTIVO THRU 303-LEE-EFECTIVO-E.
069800*    SE INVOCA LA RUTINA 304-CARGA-UN-EFECTIVO
069900     PERFORM 304-CARGA-UN-EFECTIVO THRU 304-CARGA-UN-EFECTIVO-E
070000*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
070100             UNTIL FS-EFECT = "10".
070200*    SE TRASLADA 0 A WKS-TOTAL-POSICIONES.
070300     MOVE 0 TO WKS-TOTAL-POSICIONES.
070400*    SE INVOCA LA RUTINA 305-LEE-POSICION
070500     PERFORM 305-LEE-POSICION THRU 305-LEE-POSICION-E.
070600*    SE INVOCA LA RUTINA 306-CARGA-UNA-POSICION
070700     PERFORM 306-CARGA-UNA-POSICION THRU 306-CARGA-UNA-POSICION-E
070800*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
070900             UNTIL FS-POSIC = "10".
071000*    SE TRASLADA 0 A WKS-TOTAL-COMISIONES.
071100     MOVE 0 TO WKS-TOTAL-COMISIONES.
071200*    SE INVOCA LA RUTINA 307-LEE-COMISION
071300     PERFORM 307-LEE-COMISION THRU 307-LEE-COMISION-E.
071400*    SE INVOCA LA RUTINA 308-CARGA-UNA-COMISION
071500     PERFORM 308-CARGA-UNA-COMISION THRU 308-CARGA-UNA-COMISION-E
071600*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
071700             UNTIL FS-COMIS = "10".
071800*    INSTRUCCION DE LA RUTINA 300-CARGA-MAESTROS
071900 300-CARGA-MAESTROS-E.  EXIT.
072000******************************************************************
072100*    INICIO DE LA RUTINA 301-LEE-SALDO
072200 301-LEE-SALDO SECTION.
072300******************************************************************
072400*    TKW-0143: LECTURA EN VIEJO ESTILO GO TO DE FIN DE ARCHIVO   *
072500*    LECTURA DEL SIGUIENTE REGISTRO DE SALDO
072600     READ SALDO
072700*    TRATAMIENTO DE FIN DE ARCHIVO
072800          AT END GO TO 301-LEE-SALDO-EOF.
072900*    TRANSFERENCIA DE CONTROL A 301-LEE-SALDO-SALIDA.
073000     GO TO 301-LEE-SALDO-SALIDA.
073100*    INSTRUCCION DE LA RUTINA 301-LEE-SALDO
073200 301-LEE-SALDO-EOF.
073300*    SE TRASLADA "10" A FS-SALDO.
073400     MOVE "10" TO FS-SALDO.
073500*    INSTRUCCION DE LA RUTINA 301-LEE-SALDO
073600 301-LEE-SALDO-SALIDA.
073700*    INSTRUCCION DE LA RUTINA 301-LEE-SALDO
073800 301-LEE-SALDO-E.  EXIT.
073900******************************************************************
074000*    INICIO DE LA RUTINA 302-CARGA-UN-SALDO
074100 302-CARGA-UN-SALDO SECTION.
074200*    CONSERVA UN SOLO RENGLON POR USUARIO, EL DE HORA MAYOR      *
074300******************************************************************
074400*    SE TRASLADA 0 A WKS-J.
074500     MOVE 0 TO WKS-J.
074600*    SE INVOCA LA RUTINA 302-COMPARA-UN-SALDO
074700     PERFORM 302-COMPARA-UN-SALDO VARYING WKS-I FROM 1 BY 1
074800*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
074900             UNTIL WKS-I > WKS-TOTAL-SALDOS
075000*    INSTRUCCION DE LA RUTINA 302-CARGA-UN-SALDO
075100                OR WKS-J NOT = 0.
075200*    SE VALIDA LA CONDICION DE NEGOCIO
075300     IF WKS-J = 0
075400*    SE ACUMULA EN WKS-TOTAL-SALDOS
075500        ADD 1 TO WKS-TOTAL-SALDOS
075600*    INSTRUCCION DE LA RUTINA 302-CARGA-UN-SALDO
075700        SET IDX-SD TO WKS-TOTAL-SALDOS
075800*    SE TRASLADA BAL-USUARIO A WKS-SD-USUARIO(IDX-SD)
075900        MOVE BAL-USUARIO TO WKS-SD-USUARIO(IDX-SD)
076000*    SE TRASLADA BAL-SALDO A WKS-SD-SALDO(IDX-SD)
076100        MOVE BAL-SALDO   TO WKS-SD-SALDO(IDX-SD)
076200*    SE TRASLADA BAL-DIA-BURSATIL A WKS-SD-DIA(IDX-SD)
076300        MOVE BAL-DIA-BURSATIL TO WKS-SD-DIA(IDX-SD)
076400*    SE TRASLADA BAL-HORA-MARCA A WKS-SD-HORA(IDX-SD)
076500        MOVE BAL-HORA-MARCA   TO WKS-SD-HORA(IDX-SD)
076600*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
076700     ELSE
076800*    SE VALIDA LA CONDICION DE NEGOCIO
076900        IF BAL-HORA-MARCA > WKS-SD-HORA(WKS-J)
077000*    SE TRASLADA BAL-SALDO A WKS-SD-SALDO(WKS-J)
077100           MOVE BAL-SALDO   TO WKS-SD-SALDO(WKS-J)
077200*    SE TRASLADA BAL-DIA-BURSATIL A WKS-SD-DIA(WKS-J)
077300           MOVE BAL-DIA-BURSATIL TO WKS-SD-DIA(WKS-J)
077400*    SE TRASLADA BAL-HORA-MARCA A WKS-SD-HORA(WKS-J)
077500           MOVE BAL-HORA-MARCA   TO WKS-SD-HORA(WKS-J)
077600*    CIERRE DEL BLOQUE ANTERIOR
077700        END-IF
077800*    CIERRE DEL BLOQUE ANTERIOR
077900     END-IF.
078000*    SE INVOCA LA RUTINA 301-LEE-SALDO
078100     PERFORM 301-LEE-SALDO.
078200*    INSTRUCCION DE LA RUTINA 302-CARGA-UN-SALDO
078300 302-CARGA-UN-SALDO-E.  EXIT.
078400******************************************************************
078500*    INICIO DE LA RUTINA 302-COMPARA-UN-SALDO
078600 302-COMPARA-UN-SALDO SECTION.
078700******************************************************************
078800*    SE VALIDA LA CONDICION DE NEGOCIO
078900     IF WKS-SD-USUARIO(WKS-I) = BAL-USUARIO
079000*    INSTRUCCION DE LA RUTINA 302-COMPARA-UN-SALDO
079100        SET WKS-J TO WKS-I
079200*    CIERRE DEL BLOQUE ANTERIOR
079300     END-IF.
079400*    INSTRUCCION DE LA RUTINA 302-COMPARA-UN-SALDO
079500 302-COMPARA-UN-SALDO-E.  EXIT.
079600******************************************************************
079700*    INICIO DE LA RUTINA 303-LEE-EFECTIVO
079800 303-LEE-EFECTIVO SECTION.
079900******************************************************************
080000*    LECTURA DEL SIGUIENTE REGISTRO DE EFECTIVO
080100     READ EFECTIVO
080200*    TRATAMIENTO DE FIN DE ARCHIVO
080300          AT END MOVE "10" TO FS-EFECT
080400*    CIERRE DEL BLOQUE ANTERIOR
080500     END-READ.
080600*    INSTRUCCION DE LA RUTINA 303-LEE-EFECTIVO
080700 303-LEE-EFECTIVO-E.  EXIT.
080800******************************************************************
080900*    INICIO DE LA RUTINA 304-CARGA-UN-EFECTIVO
081000 304-CARGA-UN-EFECTIVO SECTION.
081100******************************************************************
081200*    SE ACUMULA EN WKS-TOTAL-CASH.
081300     ADD 1 TO WKS-TOTAL-CASH.
081400*    INSTRUCCION DE LA RUTINA 304-CARGA-UN-EFECTIVO
081500     SET IDX-CH TO WKS-TOTAL-CASH.
081600*    SE TRASLADA CSH-EFECTIVO A WKS-CH-EFECTIVO(IDX-CH).
081700     MOVE CSH-EFECTIVO     TO WKS-CH-EFECTIVO(IDX-CH).
081800*    SE TRASLADA CSH-ORIGEN A WKS-CH-ORIGEN(IDX-CH).
081900     MOVE CSH-ORIGEN       TO WKS-CH-ORIGEN(IDX-CH).
082000*    SE TRASLADA CSH-DIA-BURSATIL A WKS-CH-DIA-BURSATIL(IDX-CH).
082100     MOVE CSH-DIA-BURSATIL TO WKS-CH-DIA-BURSATIL(IDX-CH).
082200*    SE INVOCA LA RUTINA 303-LEE-EFECTIVO
082300     PERFORM 303-LEE-EFECTIVO.
082400*    INSTRUCCION DE LA RUTINA 304-CARGA-UN-EFECTIVO
082500 304-CARGA-UN-EFECTIVO-E.  EXIT.
082600******************************************************************
082700*    INICIO DE LA RUTINA 305-LEE-POSICION
082800 305-LEE-POSICION SECTION.
082900******************************************************************
083000*    LECTURA DEL SIGUIENTE REGISTRO DE POSICION
083100     READ POSICION
083200*    TRATAMIENTO DE FIN DE ARCHIVO
083300          AT END MOVE "10" TO FS-POSIC
083400*    CIERRE DEL BLOQUE ANTERIOR
083500     END-READ.
083600*    INSTRUCCION DE LA RUTINA 305-LEE-POSICION
083700 305-LEE-POSICION-E.  EXIT.
083800******************************************************************
083900*    INICIO DE LA RUTINA 306-CARGA-UNA-POSICION
084000 306-CARGA-UNA-POSICION SECTION.
084100******************************************************************
084200*    SE ACUMULA EN WKS-TOTAL-POSICIONES.
084300     ADD 1 TO WKS-TOTAL-POSICIONES.
084400*    INSTRUCCION DE LA RUTINA 306-CARGA-UNA-POSICION
084500     SET IDX-PT TO WKS-TOTAL-POSICIONES.
084600*    SE TRASLADA POS-ID A WKS-PT-ID(IDX-PT).
084700     MOVE POS-ID            TO WKS-PT-ID(IDX-PT).
084800*    SE TRASLADA POS-USUARIO A WKS-PT-USUARIO(IDX-PT).
084900     MOVE POS-USUARIO       TO WKS-PT-USUARIO(IDX-PT).
085000*    SE TRASLADA POS-SIMBOLO A WKS-PT-SIMBOLO(IDX-PT).
085100     MOVE POS-SIMBOLO       TO WKS-PT-SIMBOLO(IDX-PT).
085200*    SE TRASLADA POS-BOLSA A WKS-PT-BOLSA(IDX-PT).
085300     MOVE POS-BOLSA         TO WKS-PT-BOLSA(IDX-PT).
085400*    SE TRASLADA POS-PRECIO A WKS-PT-PRECIO(IDX-PT).
085500     MOVE POS-PRECIO        TO WKS-PT-PRECIO(IDX-PT).
085600*    SE TRASLADA POS-MULTIPLO A WKS-PT-MULTIPLO(IDX-PT).
085700     MOVE POS-MULTIPLO      TO WKS-PT-MULTIPLO(IDX-PT).
085800*    SE TRASLADA POS-MARGEN A WKS-PT-MARGEN(IDX-PT).
085900     MOVE POS-MARGEN        TO WKS-PT-MARGEN(IDX-PT).
086000*    SE TRASLADA POS-DIRECCION A WKS-PT-DIRECCION(IDX-PT).
086100     MOVE POS-DIRECCION     TO WKS-PT-DIRECCION(IDX-PT).
086200*    SE TRASLADA POS-DIA-APERTURA A WKS-PT-DIA-APERTURA(IDX-PT).
086300     MOVE POS-DIA-APERTURA  TO WKS-PT-DIA-APERTURA(IDX-PT).
086400*    SE TRASLADA POS-HORA-APERTURA A WKS-PT-HORA-APERTURA(IDX-PT).
086500     MOVE POS-HORA-APERTURA TO WKS-PT-HORA-APERTURA(IDX-PT).
086600*    SE TRASLADA POS-ESTADO A WKS-PT-ESTADO(IDX-PT).
086700     MOVE POS-ESTADO        TO WKS-PT-ESTADO(IDX-PT).
086800*    SE TRASLADA "N" A WKS-PT-BORRADO(IDX-PT).
086900     MOVE "N"               TO WKS-PT-BORRADO(IDX-PT).
087000*    SE INVOCA LA RUTINA 305-LEE-POSICION
087100     PERFORM 305-LEE-POSICION.
087200*    INSTRUCCION DE LA RUTINA 306-CARGA-UNA-POSICION
087300 306-CARGA-UNA-POSICION-E.  EXIT.
087400******************************************************************
087500*    INICIO DE LA RUTINA 307-LEE-COMISION
087600 307-LEE-COMISION SECTION.
087700******************************************************************
087800*    LECTURA DEL SIGUIENTE REGISTRO DE COMISION
087900     READ COMISION
088000*    TRATAMIENTO DE FIN DE ARCHIVO
088100          AT END MOVE "10" TO FS-COMIS
088200*    CIERRE DEL BLOQUE ANTERIOR
088300     END-READ.
088400*    INSTRUCCION DE LA RUTINA 307-LEE-COMISION
088500 307-LEE-COMISION-E.  EXIT.
088600******************************************************************
088700*    INICIO DE LA RUTINA 308-CARGA-UNA-COMISION
088800 308-CARGA-UNA-COMISION SECTION.
088900******************************************************************
089000*    SE ACUMULA EN WKS-TOTAL-COMISIONES.
089100     ADD 1 TO WKS-TOTAL-COMISIONES.
089200*    INSTRUCCION DE LA RUTINA 308-CARGA-UNA-COMISION
089300     SET IDX-CT TO WKS-TOTAL-COMISIONES.
089400*    SE TRASLADA COM-ID A WKS-CT-ID(IDX-CT).
089500     MOVE COM-ID           TO WKS-CT-ID(IDX-CT).
089600*    SE TRASLADA COM-USUARIO A WKS-CT-USUARIO(IDX-CT).
089700     MOVE COM-USUARIO      TO WKS-CT-USUARIO(IDX-CT).
089800*    SE TRASLADA COM-SIMBOLO A WKS-CT-SIMBOLO(IDX-CT).
089900     MOVE COM-SIMBOLO      TO WKS-CT-SIMBOLO(IDX-CT).
090000*    SE TRASLADA COM-DIRECCION A WKS-CT-DIRECCION(IDX-CT).
090100     MOVE COM-DIRECCION    TO WKS-CT-DIRECCION(IDX-CT).
090200*    SE TRASLADA COM-OFFSET A WKS-CT-OFFSET(IDX-CT).
090300     MOVE COM-OFFSET       TO WKS-CT-OFFSET(IDX-CT).
090400*    SE TRASLADA COM-COMISION A WKS-CT-COMISION(IDX-CT).
090500     MOVE COM-COMISION     TO WKS-CT-COMISION(IDX-CT).
090600*    SE TRASLADA COM-DIA-BURSATIL A WKS-CT-DIA-BURSATIL(IDX-CT).
090700     MOVE COM-DIA-BURSATIL TO WKS-CT-DIA-BURSATIL(IDX-CT).
090800*    SE TRASLADA COM-HORA-MARCA A WKS-CT-HORA-MARCA(IDX-CT).
090900     MOVE COM-HORA-MARCA   TO WKS-CT-HORA-MARCA(IDX-CT).
091000*    SE TRASLADA COM-ESTADO A WKS-CT-ESTADO(IDX-CT).
091100     MOVE COM-ESTADO       TO WKS-CT-ESTADO(IDX-CT).
091200*    SE TRASLADA "N" A WKS-CT-BORRADO(IDX-CT).
091300     MOVE "N"              TO WKS-CT-BORRADO(IDX-CT).
091400*    SE INVOCA LA RUTINA 307-LEE-COMISION
091500     PERFORM 307-LEE-COMISION.
091600*    INSTRUCCION DE LA RUTINA 308-CARGA-UNA-COMISION
091700 308-CARGA-UNA-COMISION-E.  EXIT.
091800******************************************************************
091900*    INICIO DE LA RUTINA 400-LIMPIA-CONGELADOS
092000 400-LIMPIA-CONGELADOS SECTION.
092100*    SE BORRAN LOS LOTES CONGELADO-APERTURA Y LAS COMISIONES     *
092200*    CONGELADAS QUE NUNCA SE CALZARON EN EL DIA; LOS LOTES       *
092300*    CONGELADO-CIERRE REGRESAN A NORMAL PORQUE SU CIERRE NO SE   *
092400*    CONSUMO (LA POSICION SIGUE VIVA PARA EL SIGUIENTE DIA)      *
092500******************************************************************
092600*    SE INVOCA LA RUTINA 400-LIMPIA-UNA-POSICION
092700     PERFORM 400-LIMPIA-UNA-POSICION VARYING WKS-I FROM 1 BY 1
092800*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
092900             UNTIL WKS-I > WKS-TOTAL-POSICIONES.
093000*    SE INVOCA LA RUTINA 400-LIMPIA-UNA-COMISION
093100     PERFORM 400-LIMPIA-UNA-COMISION VARYING WKS-I FROM 1 BY 1
093200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
093300             UNTIL WKS-I > WKS-TOTAL-COMISIONES.
093400*    INSTRUCCION DE LA RUTINA 400-LIMPIA-CONGELADOS
093500 400-LIMPIA-CONGELADOS-E.  EXIT.
093600******************************************************************
093700*    INICIO DE LA RUTINA 400-LIMPIA-UNA-POSICION
093800 400-LIMPIA-UNA-POSICION SECTION.
093900******************************************************************
094000*    SE VALIDA LA CONDICION DE NEGOCIO
094100     IF WKS-PT-ESTADO(WKS-I) = "A"
094200*    SE TRASLADA "S" A WKS-PT-BORRADO(WKS-I)
094300        MOVE "S" TO WKS-PT-BORRADO(WKS-I)
094400*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
094500     ELSE
094600*    SE VALIDA LA CONDICION DE NEGOCIO
094700        IF WKS-PT-ESTADO(WKS-I) = "B"
094800*    SE TRASLADA "C" A WKS-PT-ESTADO(WKS-I)
094900           MOVE "C" TO WKS-PT-ESTADO(WKS-I)
095000*    CIERRE DEL BLOQUE ANTERIOR
095100        END-IF
095200*    CIERRE DEL BLOQUE ANTERIOR
095300     END-IF.
095400*    INSTRUCCION DE LA RUTINA 400-LIMPIA-UNA-POSICION
095500 400-LIMPIA-UNA-POSICION-E.  EXIT.
095600******************************************************************
095700*    INICIO DE LA RUTINA 400-LIMPIA-UNA-COMISION
095800 400-LIMPIA-UNA-COMISION SECTION.
095900******************************************************************
096000*    SE VALIDA LA CONDICION DE NEGOCIO
096100     IF WKS-CT-ESTADO(WKS-I) = "J"
096200*    SE TRASLADA "S" A WKS-CT-BORRADO(WKS-I)
096300        MOVE "S" TO WKS-CT-BORRADO(WKS-I)
096400*    CIERRE DEL BLOQUE ANTERIOR
096500     END-IF.
096600*    INSTRUCCION DE LA RUTINA 400-LIMPIA-UNA-COMISION
096700 400-LIMPIA-UNA-COMISION-E.  EXIT.
096800******************************************************************
096900*    INICIO DE LA RUTINA 424-TOTALIZA-EFECTIVO
097000 424-TOTALIZA-EFECTIVO SECTION.
097100*    EL ARCHIVO DE EFECTIVO NO GUARDA EL USUARIO POR FILA - SE   *
097200*    SUMA CONTRA TODO EL LOTE DE LA CORRIDA (VER 304-)           *
097300******************************************************************
097400*    SE TRASLADA 0 A WKS-TOTAL-DEPOSITO
097500     MOVE 0 TO WKS-TOTAL-DEPOSITO WKS-TOTAL-RETIRO.
097600*    SE INVOCA LA RUTINA 424-ACUMULA-UN-MOVIMIENTO
097700     PERFORM 424-ACUMULA-UN-MOVIMIENTO VARYING WKS-I FROM 1 BY 1
097800*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
097900             UNTIL WKS-I > WKS-TOTAL-CASH.
098000*    INSTRUCCION DE LA RUTINA 424-TOTALIZA-EFECTIVO
098100 424-TOTALIZA-EFECTIVO-E.  EXIT.
098200******************************************************************
098300*    INICIO DE LA RUTINA 424-ACUMULA-UN-MOVIMIENTO
098400 424-ACUMULA-UN-MOVIMIENTO SECTION.
098500******************************************************************
098600*    TKW-0139: SOLO SE SUMA EL EFECTIVO DEL DIA BURSATIL DE ESTA *
098700*    CORRIDA - EL ARCHIVO NO SE TRUNCA, ASI QUE ACARREA TAMBIEN  *
098800*    LOS MOVIMIENTOS YA LIQUIDADOS EN CORRIDAS ANTERIORES        *
098900*    SE VALIDA LA CONDICION DE NEGOCIO
099000     IF WKS-CH-DIA-BURSATIL(WKS-I) = WKS-DIA-BURSATIL
099100*    SE VALIDA LA CONDICION DE NEGOCIO
099200        IF WKS-CH-ORIGEN(WKS-I) = "0"
099300*    SE ACUMULA EN WKS-TOTAL-DEPOSITO
099400           ADD WKS-CH-EFECTIVO(WKS-I) TO WKS-TOTAL-DEPOSITO
099500*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
099600        ELSE
099700*    SE VALIDA LA CONDICION DE NEGOCIO
099800           IF WKS-CH-ORIGEN(WKS-I) = "1"
099900*    SE ACUMULA EN WKS-TOTAL-RETIRO
100000              ADD WKS-CH-EFECTIVO(WKS-I) TO WKS-TOTAL-RETIRO
100100*    CIERRE DEL BLOQUE ANTERIOR
100200           END-IF
100300*    CIERRE DEL BLOQUE ANTERIOR
100400        END-IF
100500*    CIERRE DEL BLOQUE ANTERIOR
100600     END-IF.
100700*    INSTRUCCION DE LA RUTINA 424-ACUMULA-UN-MOVIMIENTO
100800 424-ACUMULA-UN-MOVIMIENTO-E.  EXIT.
100900******************************************************************
101000*    INICIO DE LA RUTINA 500-CALCULA-BALANCE-DINAMICO
101100 500-CALCULA-BALANCE-DINAMICO SECTION.
101200*    UNA ITERACION POR CUENTA (WKS-I RECORRE WKS-TABLA-SALDO)    *
101300******************************************************************
101400*    SE INVOCA LA RUTINA 425-TOTALIZA-UTILIDAD-POSICION
101500     PERFORM 425-TOTALIZA-UTILIDAD-POSICION.
101600*    SE INVOCA LA RUTINA 427-TOTALIZA-COMISION-NORMAL
101700     PERFORM 427-TOTALIZA-COMISION-NORMAL.
101800*    SE CALCULA WKS-SALDO-DINAMICO
101900     COMPUTE WKS-SALDO-DINAMICO ROUNDED =
102000*    INSTRUCCION DE LA RUTINA 500-CALCULA-BALANCE-DINAMICO
102100             WKS-SD-SALDO(WKS-I) + WKS-TOTAL-DEPOSITO
102200*    INSTRUCCION DE LA RUTINA 500-CALCULA-BALANCE-DINAMICO
102300             - WKS-TOTAL-RETIRO  + WKS-TOTAL-UTIL-POSIC
102400*    INSTRUCCION DE LA RUTINA 500-CALCULA-BALANCE-DINAMICO
102500             - WKS-TOTAL-COMIS-NORMAL.
102600*    SE INVOCA LA RUTINA 600-GRABA-NUEVO-BALANCE
102700     PERFORM 600-GRABA-NUEVO-BALANCE.
102800*    SE ACUMULA EN WKS-CUENTAS-LIQUIDADAS.
102900     ADD 1 TO WKS-CUENTAS-LIQUIDADAS.
103000*    INSTRUCCION DE LA RUTINA 500-CALCULA-BALANCE-DINAMICO
103100 500-CALCULA-BALANCE-DINAMICO-E.  EXIT.
103200******************************************************************
103300*    INICIO DE LA RUTINA 425-TOTALIZA-UTILIDAD-POSICION
103400 425-TOTALIZA-UTILIDAD-POSICION SECTION.
103500*    UTILIDAD A MERCADO DE TODOS LOS LOTES DE LA CUENTA          *
103600******************************************************************
103700*    SE TRASLADA 0 A WKS-TOTAL-UTIL-POSIC.
103800     MOVE 0 TO WKS-TOTAL-UTIL-POSIC.
103900*    SE INVOCA LA RUTINA 425-ACUMULA-UTILIDAD-UN-LOTE
104000     PERFORM 425-ACUMULA-UTILIDAD-UN-LOTE
104100*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
104200             VARYING WKS-J FROM 1 BY 1
104300*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
104400             UNTIL WKS-J > WKS-TOTAL-POSICIONES.
104500*    INSTRUCCION DE LA RUTINA 425-TOTALIZA-UTILIDAD-POSICION
104600 425-TOTALIZA-UTILIDAD-POSICION-E.  EXIT.
104700******************************************************************
104800*    INICIO DE LA RUTINA 425-ACUMULA-UTILIDAD-UN-LOTE
104900 425-ACUMULA-UTILIDAD-UN-LOTE SECTION.
105000******************************************************************
105100*    SE VALIDA LA CONDICION DE NEGOCIO
105200     IF WKS-PT-USUARIO(WKS-J) = WKS-SD-USUARIO(WKS-I)
105300*    INSTRUCCION DE LA RUTINA 425-ACUMULA-UTILIDAD-UN-LOTE
105400        AND WKS-PT-BORRADO(WKS-J) = "N"
105500*    SE INVOCA LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
105600        PERFORM 426-CALCULA-UTILIDAD-UN-LOTE
105700*    SE ACUMULA EN WKS-TOTAL-UTIL-POSIC
105800        ADD WKS-UTILIDAD-LOTE TO WKS-TOTAL-UTIL-POSIC
105900*    CIERRE DEL BLOQUE ANTERIOR
106000     END-IF.
106100*    INSTRUCCION DE LA RUTINA 425-ACUMULA-UTILIDAD-UN-LOTE
106200 425-ACUMULA-UTILIDAD-UN-LOTE-E.  EXIT.
106300******************************************************************
106400*    INICIO DE LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
106500 426-CALCULA-UTILIDAD-UN-LOTE SECTION.
106600*    SOLO CUENTAN LOTES NORMAL O CONGELADO-CIERRE; LOS DEMAS NO  *
106700*    TIENEN UTILIDAD A MERCADO (VER REGLA DE NEGOCIO)            *
106800******************************************************************
106900*    SE TRASLADA 0 A WKS-UTILIDAD-LOTE.
107000     MOVE 0 TO WKS-UTILIDAD-LOTE.
107100*    SE VALIDA LA CONDICION DE NEGOCIO
107200     IF WKS-PT-ESTADO(WKS-J) = "C" OR WKS-PT-ESTADO(WKS-J) = "B"
107300*    SE INVOCA LA RUTINA 428-BUSCA-PRECIO-VIGENTE
107400        PERFORM 428-BUSCA-PRECIO-VIGENTE
107500*    SE VALIDA LA CONDICION DE NEGOCIO
107600        IF WKS-PT-DIRECCION(WKS-J) = "a"
107700*    SE CALCULA WKS-UTILIDAD-LOTE
107800           COMPUTE WKS-UTILIDAD-LOTE ROUNDED =
107900*    INSTRUCCION DE LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
108000              (WKS-PRECIO-VIGENTE - WKS-PT-PRECIO(WKS-J))
108100*    INSTRUCCION DE LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
108200               * WKS-PT-MULTIPLO(WKS-J)
108300*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
108400        ELSE
108500*    SE VALIDA LA CONDICION DE NEGOCIO
108600           IF WKS-PT-DIRECCION(WKS-J) = "b"
108700*    SE CALCULA WKS-UTILIDAD-LOTE
108800              COMPUTE WKS-UTILIDAD-LOTE ROUNDED =
108900*    INSTRUCCION DE LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
109000                 (WKS-PT-PRECIO(WKS-J) - WKS-PRECIO-VIGENTE)
109100*    INSTRUCCION DE LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
109200                  * WKS-PT-MULTIPLO(WKS-J)
109300*    CIERRE DEL BLOQUE ANTERIOR
109400           END-IF
109500*    CIERRE DEL BLOQUE ANTERIOR
109600        END-IF
109700*    CIERRE DEL BLOQUE ANTERIOR
109800     END-IF.
109900*    INSTRUCCION DE LA RUTINA 426-CALCULA-UTILIDAD-UN-LOTE
110000 426-CALCULA-UTILIDAD-UN-LOTE-E.  EXIT.
110100******************************************************************
110200*    INICIO DE LA RUTINA 427-TOTALIZA-COMISION-NORMAL
110300 427-TOTALIZA-COMISION-NORMAL SECTION.
110400******************************************************************
110500*    SE TRASLADA 0 A WKS-TOTAL-COMIS-NORMAL.
110600     MOVE 0 TO WKS-TOTAL-COMIS-NORMAL.
110700*    SE INVOCA LA RUTINA 427-SUMA-COMISION-UN-LOTE
110800     PERFORM 427-SUMA-COMISION-UN-LOTE VARYING WKS-J FROM 1 BY 1
110900*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
111000             UNTIL WKS-J > WKS-TOTAL-COMISIONES.
111100*    INSTRUCCION DE LA RUTINA 427-TOTALIZA-COMISION-NORMAL
111200 427-TOTALIZA-COMISION-NORMAL-E.  EXIT.
111300******************************************************************
111400*    INICIO DE LA RUTINA 427-SUMA-COMISION-UN-LOTE
111500 427-SUMA-COMISION-UN-LOTE SECTION.
111600******************************************************************
111700*    SE VALIDA LA CONDICION DE NEGOCIO
111800     IF WKS-CT-USUARIO(WKS-J) = WKS-SD-USUARIO(WKS-I)
111900*    INSTRUCCION DE LA RUTINA 427-SUMA-COMISION-UN-LOTE
112000        AND WKS-CT-BORRADO(WKS-J) = "N"
112100*    INSTRUCCION DE LA RUTINA 427-SUMA-COMISION-UN-LOTE
112200        AND WKS-CT-ESTADO(WKS-J) = "K"
112300*    SE ACUMULA EN WKS-TOTAL-COMIS-NORMAL
112400        ADD WKS-CT-COMISION(WKS-J) TO WKS-TOTAL-COMIS-NORMAL
112500*    CIERRE DEL BLOQUE ANTERIOR
112600     END-IF.
112700*    INSTRUCCION DE LA RUTINA 427-SUMA-COMISION-UN-LOTE
112800 427-SUMA-COMISION-UN-LOTE-E.  EXIT.
112900******************************************************************
113000*    INICIO DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
113100 428-BUSCA-PRECIO-VIGENTE SECTION.
113200******************************************************************
113300*    SE TRASLADA 0 A WKS-PRECIO-VIGENTE.
113400     MOVE 0 TO WKS-PRECIO-VIGENTE.
113500*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
113600     SET IDX-PR TO 1.
113700*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
113800     SEARCH ALL WKS-RENGLON-PR
113900*    TRATAMIENTO DE FIN DE ARCHIVO
114000        AT END
114100*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
114200           CONTINUE
114300*    CASO A EVALUAR DEL EVALUATE ANTERIOR
114400        WHEN WKS-PR-SIMBOLO(IDX-PR) = WKS-PT-SIMBOLO(WKS-J)
114500*    SE TRASLADA WKS-PR-PRECIO(IDX-PR) A WKS-PRECIO-VIGENTE
114600           MOVE WKS-PR-PRECIO(IDX-PR) TO WKS-PRECIO-VIGENTE
114700*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
114800     END-SEARCH.
114900*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
115000 428-BUSCA-PRECIO-VIGENTE-E.  EXIT.
115100******************************************************************
115200*    INICIO DE LA RUTINA 600-GRABA-NUEVO-BALANCE
115300 600-GRABA-NUEVO-BALANCE SECTION.
115400******************************************************************
115500*    SE ACUMULA EN WKS-SEC-BAL.
115600     ADD 1 TO WKS-SEC-BAL.
115700*    SE TRASLADA "B-" A WKS-ID-PREFIJO.
115800     MOVE "B-" TO WKS-ID-PREFIJO.
115900*    SE TRASLADA WKS-SEC-BAL A WKS-ID-NUMERO.
116000     MOVE WKS-SEC-BAL TO WKS-ID-NUMERO.
116100*    SE TRASLADA WKS-ID-NUEVO A BAL-ID.
116200     MOVE WKS-ID-NUEVO         TO BAL-ID.
116300*    SE TRASLADA WKS-SD-USUARIO(WKS-I) A BAL-USUARIO.
116400     MOVE WKS-SD-USUARIO(WKS-I) TO BAL-USUARIO.
116500*    SE TRASLADA WKS-SALDO-DINAMICO A BAL-SALDO.
116600     MOVE WKS-SALDO-DINAMICO   TO BAL-SALDO.
116700*    SE TRASLADA WKS-DIA-BURSATIL A BAL-DIA-BURSATIL.
116800     MOVE WKS-DIA-BURSATIL     TO BAL-DIA-BURSATIL.
116900*    SE TRASLADA WKS-HORA-CORRIDA A BAL-HORA-MARCA.
117000     MOVE WKS-HORA-CORRIDA     TO BAL-HORA-MARCA.
117100*    GRABACION DE REG-TIKBAL.
117200     WRITE REG-TIKBAL.
117300*    INSTRUCCION DE LA RUTINA 600-GRABA-NUEVO-BALANCE
117400 600-GRABA-NUEVO-BALANCE-E.  EXIT.
117500******************************************************************
117600*    INICIO DE LA RUTINA 900-REGRABA-MAESTROS
117700 900-REGRABA-MAESTROS SECTION.
117800******************************************************************
117900*    APERTURA DE ARCHIVOS DEL PROGRAMA
118000     OPEN OUTPUT POSICION-NVA.
118100*    SE INVOCA LA RUTINA 900-REGRABA-UNA-POSICION
118200     PERFORM 900-REGRABA-UNA-POSICION VARYING WKS-I FROM 1 BY 1
118300*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
118400             UNTIL WKS-I > WKS-TOTAL-POSICIONES.
118500*    CIERRE DE ARCHIVOS DEL PROGRAMA
118600     CLOSE POSICION-NVA.
118700*    APERTURA DE ARCHIVOS DEL PROGRAMA
118800     OPEN OUTPUT COMISION-NVA.
118900*    SE INVOCA LA RUTINA 900-REGRABA-UNA-COMISION
119000     PERFORM 900-REGRABA-UNA-COMISION VARYING WKS-I FROM 1 BY 1
119100*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
119200             UNTIL WKS-I > WKS-TOTAL-COMISIONES.
119300*    CIERRE DE ARCHIVOS DEL PROGRAMA
119400     CLOSE COMISION-NVA.
119500*    INSTRUCCION DE LA RUTINA 900-REGRABA-MAESTROS
119600 900-REGRABA-MAESTROS-E.  EXIT.
119700******************************************************************
119800*    INICIO DE LA RUTINA 900-REGRABA-UNA-POSICION
119900 900-REGRABA-UNA-POSICION SECTION.
120000******************************************************************
120100*    SE VALIDA LA CONDICION DE NEGOCIO
120200     IF WKS-PT-BORRADO(WKS-I) = "N"
120300*    SE TRASLADA WKS-PT-ID(WKS-I) A POS-ID
120400        MOVE WKS-PT-ID(WKS-I)            TO POS-ID
120500*    SE TRASLADA WKS-PT-USUARIO(WKS-I) A POS-USUARIO
120600        MOVE WKS-PT-USUARIO(WKS-I)       TO POS-USUARIO
120700*    SE TRASLADA WKS-PT-SIMBOLO(WKS-I) A POS-SIMBOLO
120800        MOVE WKS-PT-SIMBOLO(WKS-I)       TO POS-SIMBOLO
120900*    SE TRASLADA WKS-PT-BOLSA(WKS-I) A POS-BOLSA
121000        MOVE WKS-PT-BOLSA(WKS-I)         TO POS-BOLSA
121100*    SE TRASLADA WKS-PT-PRECIO(WKS-I) A POS-PRECIO
121200        MOVE WKS-PT-PRECIO(WKS-I)        TO POS-PRECIO
121300*    SE TRASLADA WKS-PT-MULTIPLO(WKS-I) A POS-MULTIPLO
121400        MOVE WKS-PT-MULTIPLO(WKS-I)      TO POS-MULTIPLO
121500*    SE TRASLADA WKS-PT-MARGEN(WKS-I) A POS-MARGEN
121600        MOVE WKS-PT-MARGEN(WKS-I)        TO POS-MARGEN
121700*    SE TRASLADA WKS-PT-DIRECCION(WKS-I) A POS-DIRECCION
121800        MOVE WKS-PT-DIRECCION(WKS-I)     TO POS-DIRECCION
121900*    SE TRASLADA WKS-PT-DIA-APERTURA(WKS-I) A POS-DIA-APERTURA
122000        MOVE WKS-PT-DIA-APERTURA(WKS-I)  TO POS-DIA-APERTURA
122100*    SE TRASLADA WKS-PT-HORA-APERTURA(WKS-I) A POS-HORA-APERTURA
122200        MOVE WKS-PT-HORA-APERTURA(WKS-I) TO POS-HORA-APERTURA
122300*    SE TRASLADA WKS-PT-ESTADO(WKS-I) A POS-ESTADO
122400        MOVE WKS-PT-ESTADO(WKS-I)        TO POS-ESTADO
122500*    GRABACION DE REG-TIKPOS-NVO
122600        WRITE REG-TIKPOS-NVO FROM REG-TIKPOS
122700*    CIERRE DEL BLOQUE ANTERIOR
122800     END-IF.
122900*    INSTRUCCION DE LA RUTINA 900-REGRABA-UNA-POSICION
123000 900-REGRABA-UNA-POSICION-E.  EXIT.
123100******************************************************************
123200*    INICIO DE LA RUTINA 900-REGRABA-UNA-COMISION
123300 900-REGRABA-UNA-COMISION SECTION.
123400******************************************************************
123500*    SE VALIDA LA CONDICION DE NEGOCIO
123600     IF WKS-CT-BORRADO(WKS-I) = "N"
123700*    SE TRASLADA WKS-CT-ID(WKS-I) A COM-ID
123800        MOVE WKS-CT-ID(WKS-I)           TO COM-ID
123900*    SE TRASLADA WKS-CT-USUARIO(WKS-I) A COM-USUARIO
124000        MOVE WKS-CT-USUARIO(WKS-I)      TO COM-USUARIO
124100*    SE TRASLADA WKS-CT-SIMBOLO(WKS-I) A COM-SIMBOLO
124200        MOVE WKS-CT-SIMBOLO(WKS-I)      TO COM-SIMBOLO
124300*    SE TRASLADA WKS-CT-DIRECCION(WKS-I) A COM-DIRECCION
124400        MOVE WKS-CT-DIRECCION(WKS-I)    TO COM-DIRECCION
124500*    SE TRASLADA WKS-CT-OFFSET(WKS-I) A COM-OFFSET
124600        MOVE WKS-CT-OFFSET(WKS-I)       TO COM-OFFSET
124700*    SE TRASLADA WKS-CT-COMISION(WKS-I) A COM-COMISION
124800        MOVE WKS-CT-COMISION(WKS-I)     TO COM-COMISION
124900*    SE TRASLADA WKS-CT-DIA-BURSATIL(WKS-I) A COM-DIA-BURSATIL
125000        MOVE WKS-CT-DIA-BURSATIL(WKS-I) TO COM-DIA-BURSATIL
125100*    SE TRASLADA WKS-CT-HORA-MARCA(WKS-I) A COM-HORA-MARCA
125200        MOVE WKS-CT-HORA-MARCA(WKS-I)   TO COM-HORA-MARCA
125300*    SE TRASLADA WKS-CT-ESTADO(WKS-I) A COM-ESTADO
125400        MOVE WKS-CT-ESTADO(WKS-I)       TO COM-ESTADO
125500*    GRABACION DE REG-TIKCOM-NVO
125600        WRITE REG-TIKCOM-NVO FROM REG-TIKCOM
125700*    CIERRE DEL BLOQUE ANTERIOR
125800     END-IF.
125900*    INSTRUCCION DE LA RUTINA 900-REGRABA-UNA-COMISION
126000 900-REGRABA-UNA-COMISION-E.  EXIT.
126100******************************************************************
126200*    INICIO DE LA RUTINA 950-ESTADISTICAS
126300 950-ESTADISTICAS SECTION.
126400******************************************************************
126500*    MENSAJE DE CONTROL A CONSOLA DE OPERACION
126600     DISPLAY "TIKSETL CUENTAS LIQUIDADAS : "
126700*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
126800          WKS-CUENTAS-LIQUIDADAS UPON CONSOLE.
126900*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
127000 950-ESTADISTICAS-E.  EXIT.
127100******************************************************************
127200*    INICIO DE LA RUTINA 990-CERRAR-ARCHIVOS
127300 990-CERRAR-ARCHIVOS SECTION.
127400******************************************************************
127500*    CIERRE DE ARCHIVOS DEL PROGRAMA
127600     CLOSE PRECIO SALDO EFECTIVO POSICION COMISION.
127700*    INSTRUCCION DE LA RUTINA 990-CERRAR-ARCHIVOS
127800 990-CERRAR-ARCHIVOS-E.  EXIT.
