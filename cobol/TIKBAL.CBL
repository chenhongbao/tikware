000100*    SECCION IDENTIFICATION DIVISION DEL PROGRAMA
000200 IDENTIFICATION DIVISION.
000300*    IDENTIFICADOR DEL PROGRAMA DENTRO DEL CATALOGO TIKW
000400 PROGRAM-ID.    TIKBAL.
000500*    PROGRAMADOR RESPONSABLE DE ESTA VERSION DEL FUENTE
000600 AUTHOR.        M. QUEZADA LARA.
000700*    UNIDAD DE SISTEMAS QUE MANTIENE EL PROGRAMA
000800 INSTALLATION.  GRUPO TIKWARE - DEPTO. DE SISTEMAS.
000900*    FECHA EN QUE SE ESCRIBIO LA VERSION ORIGINAL
001000 DATE-WRITTEN.  17/05/1991.
001100*    FECHA DE COMPILACION - SE LLENA EN EL JCL DE COMPILA
001200 DATE-COMPILED.
001300*    NIVEL DE CONFIDENCIALIDAD DEL FUENTE
001400 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL
001500*    AREA AUTORIZADA A OPERAR ESTE PROGRAMA
001600                DEPARTAMENTO DE OPERACIONES DE MERCADOS.
001700******************************************************************
001800*                                                                *
001900*   P R O G R A M A :  T I K B A L                               *
002000*                                                                *
002100*   APLICACION   :  TIKWARE - MOTOR DE CUENTAS DE FUTUROS        *
002200*   TIPO         :  BATCH (SOLO LECTURA)                        *
002300*   DESCRIPCION  :  REPORTE DE SALDO POR CUENTA. ACUMULA LOS     *
002400*                   MOVIMIENTOS DEL DIA (DEPOSITOS, RETIROS,     *
002500*                   UTILIDAD A MERCADO, UTILIDAD REALIZADA,      *
002600*                   COMISION Y MARGEN VIVOS Y CONGELADOS) SOBRE  *
002700*                   EL ULTIMO SALDO LIQUIDADO Y PRODUCE UN       *
002800*                   RENGLON DE REPORTE POR CUENTA. NO ACTUALIZA  *
002900*                   NINGUN MAESTRO.                              *
003000*   ARCHIVOS     :  PRECIO, SALDO, EFECTIVO, POSICION, COMISION, *
003100*                   REPORTE-SALDO (SALIDA)                       *
003200*   ACCION (ES)  :  SOLO LECTURA DE MAESTROS, GRABA REPORTE      *
003300*   PROGRAMA(S)  :  TIKBAL (UNICO PASO DE ESTE JOB)              *
003400*   BPM/RATIONAL :  TKW-0004                                    *
003500*                                                                *
003600******************************************************************
003700*                    B I T A C O R A   D E   C A M B I O S       *
003800******************************************************************
003900*  FECHA     PROGRAMADOR         TICKET     DESCRIPCION          *
004000*  --------  ------------------  ---------  -------------------- *
004100*  17/05/91  M.QUEZADA           TKW-0004   VERSION INICIAL      *
004200*  11/01/92  M.QUEZADA           TKW-0022   SE AGREGA DISPONIBLE *
004300*            AL RENGLON DE REPORTE                               *
004400*  26/08/94  R.CASTELLANOS       TKW-0058   FILTRA LOS MOVTOS DE *
004500*            EFECTIVO AL DIA BURSATIL DE LA CORRIDA              *
004600*  09/02/96  J.ALDANA            TKW-0080   SEPARA MARGEN Y      *
004700*            COMISION CONGELADA DEL VIVO EN EL REPORTE           *
004800*  30/12/98  J.ALDANA            TKW-Y2K01  REVISION DEL AMBIENTE*
004900*            PARA EL CAMBIO DE SIGLO - SIN CAMBIOS DE CODIGO,    *
005000*            LAS FECHAS YA ERAN CCYYMMDD DESDE EL DISENO ORIGINAL*
005100*  15/03/99  J.ALDANA            TKW-Y2K02  PRUEBAS DE CORRIDA   *
005200*            CON DIA BURSATIL 20000103 - SIN INCIDENCIAS         *
005300*  08/05/01  M.QUEZADA           TKW-0110   SE AGREGA TARJETA DE *
005400*            PARAMETROS UNICA PARA TODA LA SUITE TIKW*           *
005500*  22/07/03  M.QUEZADA           TKW-0127   ESTADISTICAS DE      *
005600*            CUENTAS REPORTADAS EN CONSOLA                       *
005700*  11/11/07  J.ALDANA            TKW-0143   000-PRINCIPAL Y      *
005800*            300-CARGA-MAESTROS QUEDAN EN PERFORM...THRU; LA     *
005900*            LECTURA DE SALDO VUELVE AL VIEJO ESTILO GO TO DE    *
006000*            FIN DE ARCHIVO, PARA CUMPLIR EL ESTANDAR TIKW       *
006100******************************************************************
006200*    SECCION ENVIRONMENT DIVISION DEL PROGRAMA
006300 ENVIRONMENT DIVISION.
006400*    INICIO DE LA SECCION CONFIGURATION
006500 CONFIGURATION SECTION.
006600*    IDENTIFICACION DEL EQUIPO DE CORRIDA
006700 SOURCE-COMPUTER.  IBM-370.
006800*    IDENTIFICACION DEL EQUIPO DE CORRIDA
006900 OBJECT-COMPUTER.  IBM-370.
007000*    NOMBRES ESPECIALES DEL AMBIENTE DE CORRIDA
007100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
007200*    CLASE DE CARACTERES DE VALIDACION
007300                    CLASS DIGITOS IS "0" THRU "9".
007400*    INICIO DE LA SECCION INPUT-OUTPUT
007500 INPUT-OUTPUT SECTION.
007600*    INSTRUCCION DE LA RUTINA INPUT-OUTPUT
007700 FILE-CONTROL.
007800*    DECLARACION DEL ARCHIVO PRECIO
007900     SELECT PRECIO         ASSIGN TO PRECIO
008000*    ORGANIZACION SECUENCIAL DEL ARCHIVO
008100            ORGANIZATION IS SEQUENTIAL
008200*    CAMPOS DE STATUS PARA CONTROL DE E/S
008300            FILE STATUS  IS FS-PRECIO FSE-PRECIO.
008400*    DECLARACION DEL ARCHIVO SALDO
008500     SELECT SALDO          ASSIGN TO SALDO
008600*    ORGANIZACION SECUENCIAL DEL ARCHIVO
008700            ORGANIZATION IS SEQUENTIAL
008800*    CAMPOS DE STATUS PARA CONTROL DE E/S
008900            FILE STATUS  IS FS-SALDO  FSE-SALDO.
009000*    DECLARACION DEL ARCHIVO EFECTIVO
009100     SELECT EFECTIVO       ASSIGN TO EFECTIVO
009200*    ORGANIZACION SECUENCIAL DEL ARCHIVO
009300            ORGANIZATION IS SEQUENTIAL
009400*    CAMPOS DE STATUS PARA CONTROL DE E/S
009500            FILE STATUS  IS FS-EFECT  FSE-EFECT.
009600*    DECLARACION DEL ARCHIVO POSICION
009700     SELECT POSICION       ASSIGN TO POSICIO
009800*    ORGANIZACION SECUENCIAL DEL ARCHIVO
009900            ORGANIZATION IS SEQUENTIAL
010000*    CAMPOS DE STATUS PARA CONTROL DE E/S
010100            FILE STATUS  IS FS-POSIC  FSE-POSIC.
010200*    DECLARACION DEL ARCHIVO COMISION
010300     SELECT COMISION       ASSIGN TO COMISION
010400*    ORGANIZACION SECUENCIAL DEL ARCHIVO
010500            ORGANIZATION IS SEQUENTIAL
010600*    CAMPOS DE STATUS PARA CONTROL DE E/S
010700            FILE STATUS  IS FS-COMIS  FSE-COMIS.
010800*    DECLARACION DEL ARCHIVO REPORTE-SALDO
010900     SELECT REPORTE-SALDO  ASSIGN TO REPSALDO
011000*    ORGANIZACION SECUENCIAL DEL ARCHIVO
011100            ORGANIZATION IS SEQUENTIAL
011200*    CAMPOS DE STATUS PARA CONTROL DE E/S
011300            FILE STATUS  IS FS-REPBAL FSE-REPBAL.
011400*    SECCION DATA DIVISION DEL PROGRAMA
011500 DATA DIVISION.
011600*    INICIO DE LA SECCION FILE
011700 FILE SECTION.
011800*    DESCRIPCION DEL ARCHIVO PRECIO
011900 FD  PRECIO
012000*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
012100     LABEL RECORDS ARE STANDARD
012200*    MODO DE GRABACION FIJO DEL ARCHIVO
012300     RECORDING MODE IS F.
012400*    SE INCLUYE EL COPYBOOK TIKWPRC
012500     COPY TIKWPRC.
012600*    DESCRIPCION DEL ARCHIVO SALDO
012700 FD  SALDO
012800*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
012900     LABEL RECORDS ARE STANDARD
013000*    MODO DE GRABACION FIJO DEL ARCHIVO
013100     RECORDING MODE IS F.
013200*    SE INCLUYE EL COPYBOOK TIKWBAL
013300     COPY TIKWBAL.
013400*    DESCRIPCION DEL ARCHIVO EFECTIVO
013500 FD  EFECTIVO
013600*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
013700     LABEL RECORDS ARE STANDARD
013800*    MODO DE GRABACION FIJO DEL ARCHIVO
013900     RECORDING MODE IS F.
014000*    SE INCLUYE EL COPYBOOK TIKWCSH
014100     COPY TIKWCSH.
014200*    DESCRIPCION DEL ARCHIVO POSICION
014300 FD  POSICION
014400*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
014500     LABEL RECORDS ARE STANDARD
014600*    MODO DE GRABACION FIJO DEL ARCHIVO
014700     RECORDING MODE IS F.
014800*    SE INCLUYE EL COPYBOOK TIKWPOS
014900     COPY TIKWPOS.
015000*    DESCRIPCION DEL ARCHIVO COMISION
015100 FD  COMISION
015200*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
015300     LABEL RECORDS ARE STANDARD
015400*    MODO DE GRABACION FIJO DEL ARCHIVO
015500     RECORDING MODE IS F.
015600*    SE INCLUYE EL COPYBOOK TIKWCOM
015700     COPY TIKWCOM.
015800*    DESCRIPCION DEL ARCHIVO REPORTE-SALDO
015900 FD  REPORTE-SALDO
016000*    ATRIBUTO ESTANDAR DE ETIQUETAS DEL ARCHIVO
016100     LABEL RECORDS ARE STANDARD
016200*    MODO DE GRABACION FIJO DEL ARCHIVO
016300     RECORDING MODE IS F.
016400*    SE INCLUYE EL COPYBOOK TIKWBRP
016500     COPY TIKWBRP.
016600*    INICIO DE LA SECCION WORKING-STORAGE
016700 WORKING-STORAGE SECTION.
016800*    CAMPO WKS-TARJETA-PARM
016900 01  WKS-TARJETA-PARM.
017000*    SE INCLUYE EL COPYBOOK TIKWPRM
017100     COPY TIKWPRM.
017200*    CAMPO WKS-ESTADOS-ARCHIVO
017300 01  WKS-ESTADOS-ARCHIVO.
017400*    CAMPO FS-PRECIO (ALFANUMERICO)
017500     05  FS-PRECIO           PIC XX.
017600*    CAMPO FSE-PRECIO (TABLA EN MEMORIA, CONTADOR BINARIO)
017700     05  FSE-PRECIO          PIC S9(4) COMP-5 OCCURS 3.
017800*    CAMPO FS-SALDO (ALFANUMERICO)
017900     05  FS-SALDO            PIC XX.
018000*    CAMPO FSE-SALDO (TABLA EN MEMORIA, CONTADOR BINARIO)
018100     05  FSE-SALDO           PIC S9(4) COMP-5 OCCURS 3.
018200*    CAMPO FS-EFECT (ALFANUMERICO)
018300     05  FS-EFECT            PIC XX.
018400*    CAMPO FSE-EFECT (TABLA EN MEMORIA, CONTADOR BINARIO)
018500     05  FSE-EFECT           PIC S9(4) COMP-5 OCCURS 3.
018600*    CAMPO FS-POSIC (ALFANUMERICO)
018700     05  FS-POSIC            PIC XX.
018800*    CAMPO FSE-POSIC (TABLA EN MEMORIA, CONTADOR BINARIO)
018900     05  FSE-POSIC           PIC S9(4) COMP-5 OCCURS 3.
019000*    CAMPO FS-COMIS (ALFANUMERICO)
019100     05  FS-COMIS            PIC XX.
019200*    CAMPO FSE-COMIS (TABLA EN MEMORIA, CONTADOR BINARIO)
019300     05  FSE-COMIS           PIC S9(4) COMP-5 OCCURS 3.
019400*    CAMPO FS-REPBAL (ALFANUMERICO)
019500     05  FS-REPBAL           PIC XX.
019600*    CAMPO FSE-REPBAL
019700     05  FSE-REPBAL.
019800*    CAMPO FSE-REPBAL-RETURN (CONTADOR BINARIO)
019900         10  FSE-REPBAL-RETURN   PIC S9(4) COMP-5.
020000*    CAMPO FSE-REPBAL-FUNCION (CONTADOR BINARIO)
020100         10  FSE-REPBAL-FUNCION  PIC S9(4) COMP-5.
020200*    CAMPO FSE-REPBAL-FEEDBACK (CONTADOR BINARIO)
020300         10  FSE-REPBAL-FEEDBACK PIC S9(4) COMP-5.
020400*    CAMPO WKS-DATOS-ERROR
020500 01  WKS-DATOS-ERROR.
020600*    CAMPO WKS-PROGRAMA (ALFANUMERICO)
020700     05  WKS-PROGRAMA         PIC X(08) VALUE "TIKBAL".
020800*    CAMPO WKS-ARCHIVO (ALFANUMERICO)
020900     05  WKS-ARCHIVO          PIC X(08).
021000*    CAMPO WKS-ACCION (ALFANUMERICO)
021100     05  WKS-ACCION           PIC X(06).
021200*    CAMPO WKS-LLAVE (ALFANUMERICO)
021300     05  WKS-LLAVE            PIC X(12).
021400*    CAMPO WKS-LLAVE-R (REDEFINICION)
021500     05  WKS-LLAVE-R REDEFINES WKS-LLAVE.
021600*    CAMPO WKS-LLAVE-PARTE-1 (ALFANUMERICO)
021700         10  WKS-LLAVE-PARTE-1    PIC X(06).
021800*    CAMPO WKS-LLAVE-PARTE-2 (ALFANUMERICO)
021900         10  WKS-LLAVE-PARTE-2    PIC X(06).
022000*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-DIA-BURSATIL
022100 77  WKS-DIA-BURSATIL         PIC 9(8)         COMP.
022200*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-HORA-CORRIDA
022300 77  WKS-HORA-CORRIDA         PIC X(14).
022400*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-HORA-CORRIDA-R
022500 77  WKS-HORA-CORRIDA-R REDEFINES WKS-HORA-CORRIDA.
022600*    CAMPO WKS-HC-FECHA (NUMERICO)
022700     05  WKS-HC-FECHA         PIC 9(8).
022800*    CAMPO WKS-HC-HORA (NUMERICO)
022900     05  WKS-HC-HORA          PIC 9(6).
023000*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-PRC
023100 77  WKS-TOTAL-PRC            PIC 9(4)         COMP.
023200*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-SALDOS
023300 77  WKS-TOTAL-SALDOS         PIC 9(5)         COMP.
023400*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-CASH
023500 77  WKS-TOTAL-CASH           PIC 9(6)         COMP.
023600*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-POSICIONES
023700 77  WKS-TOTAL-POSICIONES     PIC 9(5)         COMP.
023800*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-TOTAL-COMISIONES
023900 77  WKS-TOTAL-COMISIONES     PIC 9(5)         COMP.
024000*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-I
024100 77  WKS-I                    PIC 9(5)         COMP.
024200*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-J
024300 77  WKS-J                    PIC 9(5)         COMP.
024400*    INTERRUPTOR/CONTADOR DE TRABAJO WKS-CUENTAS-REPORTADAS
024500 77  WKS-CUENTAS-REPORTADAS   PIC 9(7)         COMP.
024600*    CAMPO WKS-AREA-REPORTE
024700 01  WKS-AREA-REPORTE.
024800*    CAMPO WKS-PRE-SALDO (NUMERICO CON SIGNO)
024900     05  WKS-PRE-SALDO        PIC S9(11)V99.
025000*    CAMPO WKS-TOTAL-DEPOSITO (NUMERICO CON SIGNO)
025100     05  WKS-TOTAL-DEPOSITO   PIC S9(11)V99.
025200*    CAMPO WKS-TOTAL-RETIRO (NUMERICO CON SIGNO)
025300     05  WKS-TOTAL-RETIRO     PIC S9(11)V99.
025400*    CAMPO WKS-TOTAL-UTIL-POSIC (NUMERICO CON SIGNO)
025500     05  WKS-TOTAL-UTIL-POSIC PIC S9(11)V99.
025600*    CAMPO WKS-TOTAL-UTIL-CIERRE (NUMERICO CON SIGNO)
025700     05  WKS-TOTAL-UTIL-CIERRE PIC S9(11)V99.
025800*    CAMPO WKS-TOTAL-COMIS-NORMAL (NUMERICO CON SIGNO)
025900     05  WKS-TOTAL-COMIS-NORMAL PIC S9(11)V99.
026000*    CAMPO WKS-TOTAL-COMIS-CONGEL (NUMERICO CON SIGNO)
026100     05  WKS-TOTAL-COMIS-CONGEL PIC S9(11)V99.
026200*    CAMPO WKS-TOTAL-MARGEN (NUMERICO CON SIGNO)
026300     05  WKS-TOTAL-MARGEN     PIC S9(11)V99.
026400*    CAMPO WKS-TOTAL-MARGEN-CONGEL (NUMERICO CON SIGNO)
026500     05  WKS-TOTAL-MARGEN-CONGEL PIC S9(11)V99.
026600*    CAMPO WKS-BALANCE-REPORTE (NUMERICO CON SIGNO)
026700     05  WKS-BALANCE-REPORTE  PIC S9(11)V99.
026800*    CAMPO WKS-DISPONIBLE-REPORTE (NUMERICO CON SIGNO)
026900     05  WKS-DISPONIBLE-REPORTE PIC S9(11)V99.
027000*    CAMPO WKS-UTILIDAD-LOTE (NUMERICO CON SIGNO)
027100     05  WKS-UTILIDAD-LOTE    PIC S9(11)V99.
027200*    CAMPO WKS-PRECIO-VIGENTE (NUMERICO CON SIGNO)
027300     05  WKS-PRECIO-VIGENTE   PIC S9(9)V9(4).
027400*    CAMPO WKS-AREA-REPORTE-R (REDEFINICION)
027500 01  WKS-AREA-REPORTE-R REDEFINES WKS-AREA-REPORTE.
027600*    CAMPO WKS-AR-BORRABLE (ALFANUMERICO)
027700     05  WKS-AR-BORRABLE      PIC X(169).
027800******************************************************************
027900*    TABLA DE PRECIOS VIGENTES (PRICE-FILE)                      *
028000******************************************************************
028100*    CAMPO WKS-TABLA-PRECIO
028200 01  WKS-TABLA-PRECIO.
028300*    CAMPO WKS-RENGLON-PR (TABLA EN MEMORIA)
028400     05  WKS-RENGLON-PR   OCCURS 1 TO 300 TIMES
028500*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
028600                           DEPENDING ON WKS-TOTAL-PRC
028700*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
028800                           ASCENDING KEY IS WKS-PR-SIMBOLO
028900*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
029000                           INDEXED BY IDX-PR.
029100*    CAMPO WKS-PR-SIMBOLO (ALFANUMERICO)
029200         10  WKS-PR-SIMBOLO       PIC X(16).
029300*    CAMPO WKS-PR-PRECIO (NUMERICO CON SIGNO)
029400         10  WKS-PR-PRECIO        PIC S9(9)V9(4).
029500******************************************************************
029600*    TABLA DE SALDOS ESTATICOS POR CUENTA (USER-BALANCE-FILE)    *
029700*    SE CONSERVA SOLO EL RENGLON DE HORA MAYOR POR USUARIO - ES  *
029800*    A SU VEZ LA LISTA DE CUENTAS QUE ESTA CORRIDA REPORTA       *
029900******************************************************************
030000*    CAMPO WKS-TABLA-SALDO
030100 01  WKS-TABLA-SALDO.
030200*    CAMPO WKS-RENGLON-SD (TABLA EN MEMORIA)
030300     05  WKS-RENGLON-SD   OCCURS 1 TO 2000 TIMES
030400*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
030500                           DEPENDING ON WKS-TOTAL-SALDOS
030600*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
030700                           INDEXED BY IDX-SD.
030800*    CAMPO WKS-SD-USUARIO (ALFANUMERICO)
030900         10  WKS-SD-USUARIO       PIC X(16).
031000*    CAMPO WKS-SD-SALDO (NUMERICO CON SIGNO)
031100         10  WKS-SD-SALDO         PIC S9(11)V99.
031200*    CAMPO WKS-SD-DIA (NUMERICO)
031300         10  WKS-SD-DIA           PIC 9(8).
031400*    CAMPO WKS-SD-HORA (ALFANUMERICO)
031500         10  WKS-SD-HORA          PIC X(14).
031600******************************************************************
031700*    TABLA DE MOVIMIENTOS DE EFECTIVO (USER-CASH-FILE)           *
031800*    EL ARCHIVO NO GUARDA EL USUARIO POR FILA - SE SUMA CONTRA   *
031900*    TODO EL LOTE DE LA CORRIDA (MISMA CONVENCION QUE TIKOPEN)   *
032000******************************************************************
032100*    CAMPO WKS-TABLA-CASH
032200 01  WKS-TABLA-CASH.
032300*    CAMPO WKS-RENGLON-CH (TABLA EN MEMORIA)
032400     05  WKS-RENGLON-CH   OCCURS 1 TO 20000 TIMES
032500*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
032600                           DEPENDING ON WKS-TOTAL-CASH
032700*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
032800                           INDEXED BY IDX-CH.
032900*    CAMPO WKS-CH-EFECTIVO (NUMERICO CON SIGNO)
033000         10  WKS-CH-EFECTIVO      PIC S9(11)V99.
033100*    CAMPO WKS-CH-ORIGEN (ALFANUMERICO)
033200         10  WKS-CH-ORIGEN        PIC X(01).
033300*    CAMPO WKS-CH-DIA-BURSATIL (NUMERICO)
033400         10  WKS-CH-DIA-BURSATIL  PIC 9(8).
033500******************************************************************
033600*    TABLA MAESTRA DE LOTES (USER-POSITION-FILE) EN MEMORIA      *
033700******************************************************************
033800*    CAMPO WKS-TABLA-POSICION
033900 01  WKS-TABLA-POSICION.
034000*    CAMPO WKS-RENGLON-PT (TABLA EN MEMORIA)
034100     05  WKS-RENGLON-PT   OCCURS 1 TO 5000 TIMES
034200*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
034300                           DEPENDING ON WKS-TOTAL-POSICIONES
034400*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
034500                           INDEXED BY IDX-PT.
034600*    CAMPO WKS-PT-USUARIO (ALFANUMERICO)
034700         10  WKS-PT-USUARIO       PIC X(16).
034800*    CAMPO WKS-PT-SIMBOLO (ALFANUMERICO)
034900         10  WKS-PT-SIMBOLO       PIC X(16).
035000*    CAMPO WKS-PT-PRECIO (NUMERICO CON SIGNO)
035100         10  WKS-PT-PRECIO        PIC S9(9)V9(4).
035200*    CAMPO WKS-PT-MULTIPLO (NUMERICO CON SIGNO)
035300         10  WKS-PT-MULTIPLO      PIC S9(9).
035400*    CAMPO WKS-PT-MARGEN (NUMERICO CON SIGNO)
035500         10  WKS-PT-MARGEN        PIC S9(11)V99.
035600*    CAMPO WKS-PT-DIRECCION (ALFANUMERICO)
035700         10  WKS-PT-DIRECCION     PIC X(01).
035800*    CAMPO WKS-PT-ESTADO (ALFANUMERICO)
035900         10  WKS-PT-ESTADO        PIC X(01).
036000*    CAMPO WKS-TABLA-COMISION
036100 01  WKS-TABLA-COMISION.
036200*    CAMPO WKS-RENGLON-CT (TABLA EN MEMORIA)
036300     05  WKS-RENGLON-CT   OCCURS 1 TO 5000 TIMES
036400*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
036500                           DEPENDING ON WKS-TOTAL-COMISIONES
036600*    INSTRUCCION DE LA RUTINA WORKING-STORAGE
036700                           INDEXED BY IDX-CT.
036800*    CAMPO WKS-CT-USUARIO (ALFANUMERICO)
036900         10  WKS-CT-USUARIO       PIC X(16).
037000*    CAMPO WKS-CT-COMISION (NUMERICO CON SIGNO)
037100         10  WKS-CT-COMISION      PIC S9(11)V99.
037200*    CAMPO WKS-CT-ESTADO (ALFANUMERICO)
037300         10  WKS-CT-ESTADO        PIC X(01).
037400*    CAMPO WKS-LINEA-STATS (ALFANUMERICO)
037500 01  WKS-LINEA-STATS          PIC X(80).
037600*    SECCION PROCEDURE DIVISION DEL PROGRAMA
037700 PROCEDURE DIVISION.
037800******************************************************************
037900*    INICIO DE LA RUTINA 000-PRINCIPAL
038000 000-PRINCIPAL SECTION.
038100******************************************************************
038200*    TKW-0143: LAS RUTINAS DE ESTA SECCION PRINCIPAL SE INVOCAN  *
038300*    POR RANGO PERFORM...THRU, AL ESTANDAR TIKW DE PROGRAMACION  *
038400*    SE INVOCA LA RUTINA 050-LEE-PARAMETROS
038500     PERFORM 050-LEE-PARAMETROS THRU 050-LEE-PARAMETROS-E.
038600*    SE INVOCA LA RUTINA 100-ABRIR-ARCHIVOS
038700     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E.
038800*    SE INVOCA LA RUTINA 200-CARGA-TABLAS-REFERENCIA
038900     PERFORM 200-CARGA-TABLAS-REFERENCIA
039000*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
039100             THRU 200-CARGA-TABLAS-REFERENCIA-E.
039200*    SE INVOCA LA RUTINA 300-CARGA-MAESTROS
039300     PERFORM 300-CARGA-MAESTROS THRU 300-CARGA-MAESTROS-E.
039400*    SE TRASLADA 0 A WKS-CUENTAS-REPORTADAS.
039500     MOVE 0 TO WKS-CUENTAS-REPORTADAS.
039600*    SE INVOCA LA RUTINA 400-ACUMULA-TOTALES-CUENTA
039700     PERFORM 400-ACUMULA-TOTALES-CUENTA
039800*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
039900             THRU 400-ACUMULA-TOTALES-CUENTA-E
040000*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
040100             VARYING WKS-I FROM 1 BY 1
040200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
040300             UNTIL WKS-I > WKS-TOTAL-SALDOS.
040400*    SE INVOCA LA RUTINA 950-ESTADISTICAS
040500     PERFORM 950-ESTADISTICAS THRU 950-ESTADISTICAS-E.
040600*    SE INVOCA LA RUTINA 990-CERRAR-ARCHIVOS
040700     PERFORM 990-CERRAR-ARCHIVOS THRU 990-CERRAR-ARCHIVOS-E.
040800*    FIN DE LA EJECUCION DEL PROGRAMA
040900     STOP RUN.
041000*    INSTRUCCION DE LA RUTINA 000-PRINCIPAL
041100 000-PRINCIPAL-E.  EXIT.
041200******************************************************************
041300*    INICIO DE LA RUTINA 050-LEE-PARAMETROS
041400 050-LEE-PARAMETROS SECTION.
041500******************************************************************
041600*    LECTURA DE TARJETA DE PARAMETROS DE CONTROL
041700     ACCEPT WKS-TARJETA-PARM FROM SYSIN.
041800*    SE TRASLADA PRM-DIA-BURSATIL A WKS-DIA-BURSATIL.
041900     MOVE PRM-DIA-BURSATIL   TO WKS-DIA-BURSATIL.
042000*    SE TRASLADA PRM-HORA-CORRIDA A WKS-HORA-CORRIDA.
042100     MOVE PRM-HORA-CORRIDA   TO WKS-HORA-CORRIDA.
042200*    INSTRUCCION DE LA RUTINA 050-LEE-PARAMETROS
042300 050-LEE-PARAMETROS-E.  EXIT.
042400******************************************************************
042500*    INICIO DE LA RUTINA 100-ABRIR-ARCHIVOS
042600 100-ABRIR-ARCHIVOS SECTION.
042700******************************************************************
042800*    APERTURA DE ARCHIVOS DEL PROGRAMA
042900     OPEN INPUT  PRECIO.
043000*    SE VALIDA LA CONDICION DE NEGOCIO
043100     IF FS-PRECIO NOT = "00"
043200*    SE TRASLADA "PRECIO" A WKS-ARCHIVO
043300        MOVE "PRECIO" TO WKS-ARCHIVO
043400*    SE TRASLADA "OPEN" A WKS-ACCION
043500        MOVE "OPEN"   TO WKS-ACCION
043600*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
043700        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
043800*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
043900                 WKS-ACCION WKS-LLAVE FS-PRECIO FSE-PRECIO(1)
044000*    CIERRE DEL BLOQUE ANTERIOR
044100     END-IF.
044200*    APERTURA DE ARCHIVOS DEL PROGRAMA
044300     OPEN INPUT  SALDO.
044400*    SE VALIDA LA CONDICION DE NEGOCIO
044500     IF FS-SALDO NOT = "00"
044600*    SE TRASLADA "SALDO" A WKS-ARCHIVO
044700        MOVE "SALDO"  TO WKS-ARCHIVO
044800*    SE TRASLADA "OPEN" A WKS-ACCION
044900        MOVE "OPEN"   TO WKS-ACCION
045000*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
045100        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
045200*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
045300                 WKS-ACCION WKS-LLAVE FS-SALDO FSE-SALDO(1)
045400*    CIERRE DEL BLOQUE ANTERIOR
045500     END-IF.
045600*    APERTURA DE ARCHIVOS DEL PROGRAMA
045700     OPEN INPUT  EFECTIVO.
045800*    SE VALIDA LA CONDICION DE NEGOCIO
045900     IF FS-EFECT NOT = "00"
046000*    SE TRASLADA "EFECTIVO" A WKS-ARCHIVO
046100        MOVE "EFECTIVO" TO WKS-ARCHIVO
046200*    SE TRASLADA "OPEN" A WKS-ACCION
046300        MOVE "OPEN"     TO WKS-ACCION
046400*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
046500        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
046600*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
046700                 WKS-ACCION WKS-LLAVE FS-EFECT FSE-EFECT(1)
046800*    CIERRE DEL BLOQUE ANTERIOR
046900     END-IF.
047000*    APERTURA DE ARCHIVOS DEL PROGRAMA
047100     OPEN INPUT  POSICION.
047200*    SE VALIDA LA CONDICION DE NEGOCIO
047300     IF FS-POSIC NOT = "00"
047400*    SE TRASLADA "POSICION" A WKS-ARCHIVO
047500        MOVE "POSICION" TO WKS-ARCHIVO
047600*    SE TRASLADA "OPEN" A WKS-ACCION
047700        MOVE "OPEN"     TO WKS-ACCION
047800*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
047900        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
048000*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
048100                 WKS-ACCION WKS-LLAVE FS-POSIC FSE-POSIC(1)
048200*    CIERRE DEL BLOQUE ANTERIOR
048300     END-IF.
048400*    APERTURA DE ARCHIVOS DEL PROGRAMA
048500     OPEN INPUT  COMISION.
048600*    SE VALIDA LA CONDICION DE NEGOCIO
048700     IF FS-COMIS NOT = "00"
048800*    SE TRASLADA "COMISION" A WKS-ARCHIVO
048900        MOVE "COMISION" TO WKS-ARCHIVO
049000*    SE TRASLADA "OPEN" A WKS-ACCION
049100        MOVE "OPEN"     TO WKS-ACCION
049200*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
049300        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
049400*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
049500                 WKS-ACCION WKS-LLAVE FS-COMIS FSE-COMIS(1)
049600*    CIERRE DEL BLOQUE ANTERIOR
049700     END-IF.
049800*    APERTURA DE ARCHIVOS DEL PROGRAMA
049900     OPEN OUTPUT REPORTE-SALDO.
050000*    SE VALIDA LA CONDICION DE NEGOCIO
050100     IF FS-REPBAL NOT = "00"
050200*    SE TRASLADA "REPBAL" A WKS-ARCHIVO
050300        MOVE "REPBAL"    TO WKS-ARCHIVO
050400*    SE TRASLADA "OPEN" A WKS-ACCION
050500        MOVE "OPEN"      TO WKS-ACCION
050600*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
050700        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
050800*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
050900                 WKS-ACCION WKS-LLAVE FS-REPBAL FSE-REPBAL
051000*    CIERRE DEL BLOQUE ANTERIOR
051100     END-IF.
051200*    INSTRUCCION DE LA RUTINA 100-ABRIR-ARCHIVOS
051300 100-ABRIR-ARCHIVOS-E.  EXIT.
051400******************************************************************
051500*    INICIO DE LA RUTINA 200-CARGA-TABLAS-REFERENCIA
051600 200-CARGA-TABLAS-REFERENCIA SECTION.
051700******************************************************************
051800*    SE TRASLADA 0 A WKS-TOTAL-PRC.
051900     MOVE 0 TO WKS-TOTAL-PRC.
052000*    SE INVOCA LA RUTINA 201-LEE-PRECIO
052100     PERFORM 201-LEE-PRECIO.
052200*    SE INVOCA LA RUTINA 202-CARGA-UN-RENGLON-PR
052300     PERFORM 202-CARGA-UN-RENGLON-PR
052400*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
052500             UNTIL FS-PRECIO = "10".
052600*    INSTRUCCION DE LA RUTINA 200-CARGA-TABLAS-REFERENCIA
052700 200-CARGA-TABLAS-REFERENCIA-E.  EXIT.
052800******************************************************************
052900*    INICIO DE LA RUTINA 201-LEE-PRECIO
053000 201-LEE-PRECIO SECTION.
053100******************************************************************
053200*    LECTURA DEL SIGUIENTE REGISTRO DE PRECIO
053300     READ PRECIO
053400*    TRATAMIENTO DE FIN DE ARCHIVO
053500          AT END MOVE "10" TO FS-PRECIO
053600*    CIERRE DEL BLOQUE ANTERIOR
053700     END-READ.
053800*    INSTRUCCION DE LA RUTINA 201-LEE-PRECIO
053900 201-LEE-PRECIO-E.  EXIT.
054000******************************************************************
054100*    INICIO DE LA RUTINA 202-CARGA-UN-RENGLON-PR
054200 202-CARGA-UN-RENGLON-PR SECTION.
054300******************************************************************
054400*    SE ACUMULA EN WKS-TOTAL-PRC.
054500     ADD 1 TO WKS-TOTAL-PRC.
054600*    INSTRUCCION DE LA RUTINA 202-CARGA-UN-RENGLON-PR
054700     SET IDX-PR TO WKS-TOTAL-PRC.
054800*    SE TRASLADA PRC-SIMBOLO A WKS-PR-SIMBOLO(IDX-PR).
054900     MOVE PRC-SIMBOLO  TO WKS-PR-SIMBOLO(IDX-PR).
055000*    SE TRASLADA PRC-PRECIO A WKS-PR-PRECIO(IDX-PR).
055100     MOVE PRC-PRECIO   TO WKS-PR-PRECIO(IDX-PR).
055200*    SE INVOCA LA RUTINA 201-LEE-PRECIO
055300     PERFORM 201-LEE-PRECIO.
055400*    INSTRUCCION DE LA RUTINA 202-CARGA-UN-RENGLON-PR
055500 202-CARGA-UN-RENGLON-PR-E.  EXIT.
055600******************************************************************
055700*    INICIO DE LA RUTINA 300-CARGA-MAESTROS
055800 300-CARGA-MAESTROS SECTION.
055900******************************************************************
056000*    SE TRASLADA 0 A WKS-TOTAL-SALDOS.
056100     MOVE 0 TO WKS-TOTAL-SALDOS.
056200*    SE INVOCA LA RUTINA 301-LEE-SALDO
056300     PERFORM 301-LEE-SALDO THRU 301-LEE-SALDO-E.
056400*    SE INVOCA LA RUTINA 302-CARGA-UN-SALDO
056500     PERFORM 302-CARGA-UN-SALDO THRU 302-CARGA-UN-SALDO-E
056600*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
056700             UNTIL FS-SALDO = "10".
056800*    SE TRASLADA 0 A WKS-TOTAL-CASH.
056900     MOVE 0 TO WKS-TOTAL-CASH.
057000*    SE INVOCA LA RUTINA 303-LEE-EFECTIVO
057100     PERFORM 303-LEE-EFECTIVO THRU 303-LEE-EFECTIVO-E.
057200*    SE INVOCA LA RUTINA 304-CARGA-UN-EFECTIVO
057300     PERFORM 304-CARGA-UN-EFECTIVO THRU 304-CARGA-UN-EFECTIVO-E
057400*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
057500             UNTIL FS-EFECT = "10".
057600*    SE TRASLADA 0 A WKS-TOTAL-POSICIONES.
057700     MOVE 0 TO WKS-TOTAL-POSICIONES.
057800*    SE INVOCA LA RUTINA 305-LEE-POSICION
057900     PERFORM 305-LEE-POSICION THRU 305-LEE-POSICION-E.
058000*    SE INVOCA LA RUTINA 306-CARGA-UNA-POSICION
058100     PERFORM 306-CARGA-UNA-POSICION THRU 306-CARGA-UNA-POSICION-E
058200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
058300             UNTIL FS-POSIC = "10".
058400*    SE TRASLADA 0 A WKS-TOTAL-COMISIONES.
058500     MOVE 0 TO WKS-TOTAL-COMISIONES.
058600*    SE INVOCA LA RUTINA 307-LEE-COMISION
058700     PERFORM 307-LEE-COMISION THRU 307-LEE-COMISION-E.
058800*    SE INVOCA LA RUTINA 308-CARGA-UNA-COMISION
058900     PERFORM 308-CARGA-UNA-COMISION THRU 308-CARGA-UNA-COMISION-E
059000*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
059100             UNTIL FS-COMIS = "10".
059200*    INSTRUCCION DE LA RUTINA 300-CARGA-MAESTROS
059300 300-CARGA-MAESTROS-E.  EXIT.
059400******************************************************************
059500*    INICIO DE LA RUTINA 301-LEE-SALDO
059600 301-LEE-SALDO SECTION.
059700******************************************************************
059800*    TKW-0143: LECTURA EN VIEJO ESTILO GO TO DE FIN DE ARCHIVO   *
059900*    LECTURA DEL SIGUIENTE REGISTRO DE SALDO
060000     READ SALDO
060100*    TRATAMIENTO DE FIN DE ARCHIVO
060200          AT END GO TO 301-LEE-SALDO-EOF.
060300*    TRANSFERENCIA DE CONTROL A 301-LEE-SALDO-SALIDA.
060400     GO TO 301-LEE-SALDO-SALIDA.
060500*    INSTRUCCION DE LA RUTINA 301-LEE-SALDO
060600 301-LEE-SALDO-EOF.
060700*    SE TRASLADA "10" A FS-SALDO.
060800     MOVE "10" TO FS-SALDO.
060900*    INSTRUCCION DE LA RUTINA 301-LEE-SALDO
061000 301-LEE-SALDO-SALIDA.
061100*    INSTRUCCION DE LA RUTINA 301-LEE-SALDO
061200 301-LEE-SALDO-E.  EXIT.
061300******************************************************************
061400*    INICIO DE LA RUTINA 302-CARGA-UN-SALDO
061500 302-CARGA-UN-SALDO SECTION.
061600*    CONSERVA UN SOLO RENGLON POR USUARIO, EL DE HORA MAYOR      *
061700******************************************************************
061800*    SE TRASLADA 0 A WKS-J.
061900     MOVE 0 TO WKS-J.
062000*    SE INVOCA LA RUTINA 302-COMPARA-UN-SALDO
062100     PERFORM 302-COMPARA-UN-SALDO VARYING WKS-I FROM 1 BY 1
062200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
062300             UNTIL WKS-I > WKS-TOTAL-SALDOS
062400*    INSTRUCCION DE LA RUTINA 302-CARGA-UN-SALDO
062500                OR WKS-J NOT = 0.
062600*    SE VALIDA LA CONDICION DE NEGOCIO
062700     IF WKS-J = 0
062800*    SE ACUMULA EN WKS-TOTAL-SALDOS
062900        ADD 1 TO WKS-TOTAL-SALDOS
063000*    INSTRUCCION DE LA RUTINA 302-CARGA-UN-SALDO
063100        SET IDX-SD TO WKS-TOTAL-SALDOS
063200*    SE TRASLADA BAL-USUARIO A WKS-SD-USUARIO(IDX-SD)
063300        MOVE BAL-USUARIO TO WKS-SD-USUARIO(IDX-SD)
063400*    SE TRASLADA BAL-SALDO A WKS-SD-SALDO(IDX-SD)
063500        MOVE BAL-SALDO   TO WKS-SD-SALDO(IDX-SD)
063600*    SE TRASLADA BAL-DIA-BURSATIL A WKS-SD-DIA(IDX-SD)
063700        MOVE BAL-DIA-BURSATIL TO WKS-SD-DIA(IDX-SD)
063800*    SE TRASLADA BAL-HORA-MARCA A WKS-SD-HORA(IDX-SD)
063900        MOVE BAL-HORA-MARCA   TO WKS-SD-HORA(IDX-SD)
064000*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
064100     ELSE
064200*    SE VALIDA LA CONDICION DE NEGOCIO
064300        IF BAL-HORA-MARCA > WKS-SD-HORA(WKS-J)
064400*    SE TRASLADA BAL-SALDO A WKS-SD-SALDO(WKS-J)
064500           MOVE BAL-SALDO   TO WKS-SD-SALDO(WKS-J)
064600*    SE TRASLADA BAL-DIA-BURSATIL A WKS-SD-DIA(WKS-J)
064700           MOVE BAL-DIA-BURSATIL TO WKS-SD-DIA(WKS-J)
064800*    SE TRASLADA BAL-HORA-MARCA A WKS-SD-HORA(WKS-J)
064900           MOVE BAL-HORA-MARCA   TO WKS-SD-HORA(WKS-J)
065000*    CIERRE DEL BLOQUE ANTERIOR
065100        END-IF
065200*    CIERRE DEL BLOQUE ANTERIOR
065300     END-IF.
065400*    SE INVOCA LA RUTINA 301-LEE-SALDO
065500     PERFORM 301-LEE-SALDO.
065600*    INSTRUCCION DE LA RUTINA 302-CARGA-UN-SALDO
065700 302-CARGA-UN-SALDO-E.  EXIT.
065800******************************************************************
065900*    INICIO DE LA RUTINA 302-COMPARA-UN-SALDO
066000 302-COMPARA-UN-SALDO SECTION.
066100******************************************************************
066200*    SE VALIDA LA CONDICION DE NEGOCIO
066300     IF WKS-SD-USUARIO(WKS-I) = BAL-USUARIO
066400*    INSTRUCCION DE LA RUTINA 302-COMPARA-UN-SALDO
066500        SET WKS-J TO WKS-I
066600*    CIERRE DEL BLOQUE ANTERIOR
066700     END-IF.
066800*    INSTRUCCION DE LA RUTINA 302-COMPARA-UN-SALDO
066900 302-COMPARA-UN-SALDO-E.  EXIT.
067000******************************************************************
067100*    INICIO DE LA RUTINA 303-LEE-EFECTIVO
067200 303-LEE-EFECTIVO SECTION.
067300******************************************************************
067400*    LECTURA DEL SIGUIENTE REGISTRO DE EFECTIVO
067500     READ EFECTIVO
067600*    TRATAMIENTO DE FIN DE ARCHIVO
067700          AT END MOVE "10" TO FS-EFECT
067800*    CIERRE DEL BLOQUE ANTERIOR
067900     END-READ.
068000*    INSTRUCCION DE LA RUTINA 303-LEE-EFECTIVO
068100 303-LEE-EFECTIVO-E.  EXIT.
068200******************************************************************
068300*    INICIO DE LA RUTINA 304-CARGA-UN-EFECTIVO
068400 304-CARGA-UN-EFECTIVO SECTION.
068500******************************************************************
068600*    SE ACUMULA EN WKS-TOTAL-CASH.
068700     ADD 1 TO WKS-TOTAL-CASH.
068800*    INSTRUCCION DE LA RUTINA 304-CARGA-UN-EFECTIVO
068900     SET IDX-CH TO WKS-TOTAL-CASH.
069000*    SE TRASLADA CSH-EFECTIVO A WKS-CH-EFECTIVO(IDX-CH).
069100     MOVE CSH-EFECTIVO     TO WKS-CH-EFECTIVO(IDX-CH).
069200*    SE TRASLADA CSH-ORIGEN A WKS-CH-ORIGEN(IDX-CH).
069300     MOVE CSH-ORIGEN       TO WKS-CH-ORIGEN(IDX-CH).
069400*    SE TRASLADA CSH-DIA-BURSATIL A WKS-CH-DIA-BURSATIL(IDX-CH).
069500     MOVE CSH-DIA-BURSATIL TO WKS-CH-DIA-BURSATIL(IDX-CH).
069600*    SE INVOCA LA RUTINA 303-LEE-EFECTIVO
069700     PERFORM 303-LEE-EFECTIVO.
069800*    INSTRUCCION DE LA RUTINA 304-CARGA-UN-EFECTIVO
069900 304-CARGA-UN-EFECTIVO-E.  EXIT.
070000******************************************************************
070100*    INICIO DE LA RUTINA 305-LEE-POSICION
070200 305-LEE-POSICION SECTION.
070300******************************************************************
070400*    LECTURA DEL SIGUIENTE REGISTRO DE POSICION
070500     READ POSICION
070600*    TRATAMIENTO DE FIN DE ARCHIVO
070700          AT END MOVE "10" TO FS-POSIC
070800*    CIERRE DEL BLOQUE ANTERIOR
070900     END-READ.
071000*    INSTRUCCION DE LA RUTINA 305-LEE-POSICION
071100 305-LEE-POSICION-E.  EXIT.
071200******************************************************************
071300*    INICIO DE LA RUTINA 306-CARGA-UNA-POSICION
071400 306-CARGA-UNA-POSICION SECTION.
071500******************************************************************
071600*    SE ACUMULA EN WKS-TOTAL-POSICIONES.
071700     ADD 1 TO WKS-TOTAL-POSICIONES.
071800*    INSTRUCCION DE LA RUTINA 306-CARGA-UNA-POSICION
071900     SET IDX-PT TO WKS-TOTAL-POSICIONES.
072000*    SE TRASLADA POS-USUARIO A WKS-PT-USUARIO(IDX-PT).
072100     MOVE POS-USUARIO       TO WKS-PT-USUARIO(IDX-PT).
072200*    SE TRASLADA POS-SIMBOLO A WKS-PT-SIMBOLO(IDX-PT).
072300     MOVE POS-SIMBOLO       TO WKS-PT-SIMBOLO(IDX-PT).
072400*    SE TRASLADA POS-PRECIO A WKS-PT-PRECIO(IDX-PT).
072500     MOVE POS-PRECIO        TO WKS-PT-PRECIO(IDX-PT).
072600*    SE TRASLADA POS-MULTIPLO A WKS-PT-MULTIPLO(IDX-PT).
072700     MOVE POS-MULTIPLO      TO WKS-PT-MULTIPLO(IDX-PT).
072800*    SE TRASLADA POS-MARGEN A WKS-PT-MARGEN(IDX-PT).
072900     MOVE POS-MARGEN        TO WKS-PT-MARGEN(IDX-PT).
073000*    SE TRASLADA POS-DIRECCION A WKS-PT-DIRECCION(IDX-PT).
073100     MOVE POS-DIRECCION     TO WKS-PT-DIRECCION(IDX-PT).
073200*    SE TRASLADA POS-ESTADO A WKS-PT-ESTADO(IDX-PT).
073300     MOVE POS-ESTADO        TO WKS-PT-ESTADO(IDX-PT).
073400*    SE INVOCA LA RUTINA 305-LEE-POSICION
073500     PERFORM 305-LEE-POSICION.
073600*    INSTRUCCION DE LA RUTINA 306-CARGA-UNA-POSICION
073700 306-CARGA-UNA-POSICION-E.  EXIT.
073800******************************************************************
073900*    INICIO DE LA RUTINA 307-LEE-COMISION
074000 307-LEE-COMISION SECTION.
074100******************************************************************
074200*    LECTURA DEL SIGUIENTE REGISTRO DE COMISION
074300     READ COMISION
074400*    TRATAMIENTO DE FIN DE ARCHIVO
074500          AT END MOVE "10" TO FS-COMIS
074600*    CIERRE DEL BLOQUE ANTERIOR
074700     END-READ.
074800*    INSTRUCCION DE LA RUTINA 307-LEE-COMISION
074900 307-LEE-COMISION-E.  EXIT.
075000******************************************************************
075100*    INICIO DE LA RUTINA 308-CARGA-UNA-COMISION
075200 308-CARGA-UNA-COMISION SECTION.
075300******************************************************************
075400*    SE ACUMULA EN WKS-TOTAL-COMISIONES.
075500     ADD 1 TO WKS-TOTAL-COMISIONES.
075600*    INSTRUCCION DE LA RUTINA 308-CARGA-UNA-COMISION
075700     SET IDX-CT TO WKS-TOTAL-COMISIONES.
075800*    SE TRASLADA COM-USUARIO A WKS-CT-USUARIO(IDX-CT).
075900     MOVE COM-USUARIO      TO WKS-CT-USUARIO(IDX-CT).
076000*    SE TRASLADA COM-COMISION A WKS-CT-COMISION(IDX-CT).
076100     MOVE COM-COMISION     TO WKS-CT-COMISION(IDX-CT).
076200*    SE TRASLADA COM-ESTADO A WKS-CT-ESTADO(IDX-CT).
076300     MOVE COM-ESTADO       TO WKS-CT-ESTADO(IDX-CT).
076400*    SE INVOCA LA RUTINA 307-LEE-COMISION
076500     PERFORM 307-LEE-COMISION.
076600*    INSTRUCCION DE LA RUTINA 308-CARGA-UNA-COMISION
076700 308-CARGA-UNA-COMISION-E.  EXIT.
076800******************************************************************
076900*    INICIO DE LA RUTINA 400-ACUMULA-TOTALES-CUENTA
077000 400-ACUMULA-TOTALES-CUENTA SECTION.
077100*    UNA ITERACION POR CUENTA (WKS-I RECORRE WKS-TABLA-SALDO)    *
077200******************************************************************
077300*    SE TRASLADA WKS-SD-SALDO(WKS-I) A WKS-PRE-SALDO.
077400     MOVE WKS-SD-SALDO(WKS-I) TO WKS-PRE-SALDO.
077500*    SE INVOCA LA RUTINA 410-TOTALIZA-EFECTIVO-DIA
077600     PERFORM 410-TOTALIZA-EFECTIVO-DIA.
077700*    SE INVOCA LA RUTINA 420-TOTALIZA-UTILIDAD-POSICION
077800     PERFORM 420-TOTALIZA-UTILIDAD-POSICION.
077900*    SE INVOCA LA RUTINA 430-TOTALIZA-MARGEN
078000     PERFORM 430-TOTALIZA-MARGEN.
078100*    SE INVOCA LA RUTINA 440-TOTALIZA-COMISION
078200     PERFORM 440-TOTALIZA-COMISION.
078300*    SE CALCULA WKS-BALANCE-REPORTE
078400     COMPUTE WKS-BALANCE-REPORTE ROUNDED =
078500*    INSTRUCCION DE LA RUTINA 400-ACUMULA-TOTALES-CUENTA
078600             WKS-PRE-SALDO + WKS-TOTAL-DEPOSITO
078700*    INSTRUCCION DE LA RUTINA 400-ACUMULA-TOTALES-CUENTA
078800             - WKS-TOTAL-RETIRO + WKS-TOTAL-UTIL-POSIC
078900*    INSTRUCCION DE LA RUTINA 400-ACUMULA-TOTALES-CUENTA
079000             + WKS-TOTAL-UTIL-CIERRE - WKS-TOTAL-COMIS-NORMAL.
079100*    SE CALCULA WKS-DISPONIBLE-REPORTE
079200     COMPUTE WKS-DISPONIBLE-REPORTE ROUNDED =
079300*    INSTRUCCION DE LA RUTINA 400-ACUMULA-TOTALES-CUENTA
079400             WKS-BALANCE-REPORTE - WKS-TOTAL-MARGEN
079500*    INSTRUCCION DE LA RUTINA 400-ACUMULA-TOTALES-CUENTA
079600             - WKS-TOTAL-MARGEN-CONGEL - WKS-TOTAL-COMIS-CONGEL.
079700*    SE INVOCA LA RUTINA 600-GRABA-BALANCE-REPORTE
079800     PERFORM 600-GRABA-BALANCE-REPORTE.
079900*    SE ACUMULA EN WKS-CUENTAS-REPORTADAS.
080000     ADD 1 TO WKS-CUENTAS-REPORTADAS.
080100*    INSTRUCCION DE LA RUTINA 400-ACUMULA-TOTALES-CUENTA
080200 400-ACUMULA-TOTALES-CUENTA-E.  EXIT.
080300******************************************************************
080400*    INICIO DE LA RUTINA 410-TOTALIZA-EFECTIVO-DIA
080500 410-TOTALIZA-EFECTIVO-DIA SECTION.
080600*    EL ARCHIVO DE EFECTIVO NO GUARDA EL USUARIO POR FILA - SE   *
080700*    SUMA CONTRA TODO EL LOTE DEL DIA BURSATIL DE LA CORRIDA     *
080800******************************************************************
080900*    SE TRASLADA 0 A WKS-TOTAL-DEPOSITO
081000     MOVE 0 TO WKS-TOTAL-DEPOSITO WKS-TOTAL-RETIRO
081100*    INSTRUCCION DE LA RUTINA 410-TOTALIZA-EFECTIVO-DIA
081200               WKS-TOTAL-UTIL-CIERRE.
081300*    SE INVOCA LA RUTINA 410-ACUMULA-UN-MOVIMIENTO
081400     PERFORM 410-ACUMULA-UN-MOVIMIENTO VARYING WKS-J FROM 1 BY 1
081500*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
081600             UNTIL WKS-J > WKS-TOTAL-CASH.
081700*    INSTRUCCION DE LA RUTINA 410-TOTALIZA-EFECTIVO-DIA
081800 410-TOTALIZA-EFECTIVO-DIA-E.  EXIT.
081900******************************************************************
082000*    INICIO DE LA RUTINA 410-ACUMULA-UN-MOVIMIENTO
082100 410-ACUMULA-UN-MOVIMIENTO SECTION.
082200******************************************************************
082300*    SE VALIDA LA CONDICION DE NEGOCIO
082400     IF WKS-CH-DIA-BURSATIL(WKS-J) = WKS-DIA-BURSATIL
082500*    SE VALIDA LA CONDICION DE NEGOCIO
082600        IF WKS-CH-ORIGEN(WKS-J) = "0"
082700*    SE ACUMULA EN WKS-TOTAL-DEPOSITO
082800           ADD WKS-CH-EFECTIVO(WKS-J) TO WKS-TOTAL-DEPOSITO
082900*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
083000        ELSE
083100*    SE VALIDA LA CONDICION DE NEGOCIO
083200           IF WKS-CH-ORIGEN(WKS-J) = "1"
083300*    SE ACUMULA EN WKS-TOTAL-RETIRO
083400              ADD WKS-CH-EFECTIVO(WKS-J) TO WKS-TOTAL-RETIRO
083500*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
083600           ELSE
083700*    SE VALIDA LA CONDICION DE NEGOCIO
083800              IF WKS-CH-ORIGEN(WKS-J) = "2"
083900*    INSTRUCCION DE LA RUTINA 410-ACUMULA-UN-MOVIMIENTO
084000                 ADD WKS-CH-EFECTIVO(WKS-J)
084100*    INSTRUCCION DE LA RUTINA 410-ACUMULA-UN-MOVIMIENTO
084200                    TO WKS-TOTAL-UTIL-CIERRE
084300*    CIERRE DEL BLOQUE ANTERIOR
084400              END-IF
084500*    CIERRE DEL BLOQUE ANTERIOR
084600           END-IF
084700*    CIERRE DEL BLOQUE ANTERIOR
084800        END-IF
084900*    CIERRE DEL BLOQUE ANTERIOR
085000     END-IF.
085100*    INSTRUCCION DE LA RUTINA 410-ACUMULA-UN-MOVIMIENTO
085200 410-ACUMULA-UN-MOVIMIENTO-E.  EXIT.
085300******************************************************************
085400*    INICIO DE LA RUTINA 420-TOTALIZA-UTILIDAD-POSICION
085500 420-TOTALIZA-UTILIDAD-POSICION SECTION.
085600******************************************************************
085700*    SE TRASLADA 0 A WKS-TOTAL-UTIL-POSIC.
085800     MOVE 0 TO WKS-TOTAL-UTIL-POSIC.
085900*    SE INVOCA LA RUTINA 420-ACUMULA-UTILIDAD-UN-LOTE
086000     PERFORM 420-ACUMULA-UTILIDAD-UN-LOTE
086100*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
086200             VARYING WKS-J FROM 1 BY 1
086300*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
086400             UNTIL WKS-J > WKS-TOTAL-POSICIONES.
086500*    INSTRUCCION DE LA RUTINA 420-TOTALIZA-UTILIDAD-POSICION
086600 420-TOTALIZA-UTILIDAD-POSICION-E.  EXIT.
086700******************************************************************
086800*    INICIO DE LA RUTINA 420-ACUMULA-UTILIDAD-UN-LOTE
086900 420-ACUMULA-UTILIDAD-UN-LOTE SECTION.
087000******************************************************************
087100*    SE VALIDA LA CONDICION DE NEGOCIO
087200     IF WKS-PT-USUARIO(WKS-J) = WKS-SD-USUARIO(WKS-I)
087300*    SE INVOCA LA RUTINA 425-CALCULA-UTILIDAD-UN-LOTE
087400        PERFORM 425-CALCULA-UTILIDAD-UN-LOTE
087500*    SE ACUMULA EN WKS-TOTAL-UTIL-POSIC
087600        ADD WKS-UTILIDAD-LOTE TO WKS-TOTAL-UTIL-POSIC
087700*    CIERRE DEL BLOQUE ANTERIOR
087800     END-IF.
087900*    INSTRUCCION DE LA RUTINA 420-ACUMULA-UTILIDAD-UN-LOTE
088000 420-ACUMULA-UTILIDAD-UN-LOTE-E.  EXIT.
088100******************************************************************
088200*    INICIO DE LA RUTINA 425-CALCULA-UTILIDAD-UN-LOTE
088300 425-CALCULA-UTILIDAD-UN-LOTE SECTION.
088400*    SOLO CUENTAN LOTES NORMAL O CONGELADO-CIERRE; LOS DEMAS NO  *
088500*    TIENEN UTILIDAD A MERCADO (VER REGLA DE NEGOCIO)            *
088600******************************************************************
088700*    SE TRASLADA 0 A WKS-UTILIDAD-LOTE.
088800     MOVE 0 TO WKS-UTILIDAD-LOTE.
088900*    SE VALIDA LA CONDICION DE NEGOCIO
089000     IF WKS-PT-ESTADO(WKS-J) = "C" OR WKS-PT-ESTADO(WKS-J) = "B"
089100*    SE INVOCA LA RUTINA 428-BUSCA-PRECIO-VIGENTE
089200        PERFORM 428-BUSCA-PRECIO-VIGENTE
089300*    SE VALIDA LA CONDICION DE NEGOCIO
089400        IF WKS-PT-DIRECCION(WKS-J) = "a"
089500*    SE CALCULA WKS-UTILIDAD-LOTE
089600           COMPUTE WKS-UTILIDAD-LOTE ROUNDED =
089700*    INSTRUCCION DE LA RUTINA 425-CALCULA-UTILIDAD-UN-LOTE
089800              (WKS-PRECIO-VIGENTE - WKS-PT-PRECIO(WKS-J))
089900*    INSTRUCCION DE LA RUTINA 425-CALCULA-UTILIDAD-UN-LOTE
090000               * WKS-PT-MULTIPLO(WKS-J)
090100*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
090200        ELSE
090300*    SE VALIDA LA CONDICION DE NEGOCIO
090400           IF WKS-PT-DIRECCION(WKS-J) = "b"
090500*    SE CALCULA WKS-UTILIDAD-LOTE
090600              COMPUTE WKS-UTILIDAD-LOTE ROUNDED =
090700*    INSTRUCCION DE LA RUTINA 425-CALCULA-UTILIDAD-UN-LOTE
090800                 (WKS-PT-PRECIO(WKS-J) - WKS-PRECIO-VIGENTE)
090900*    INSTRUCCION DE LA RUTINA 425-CALCULA-UTILIDAD-UN-LOTE
091000                  * WKS-PT-MULTIPLO(WKS-J)
091100*    CIERRE DEL BLOQUE ANTERIOR
091200           END-IF
091300*    CIERRE DEL BLOQUE ANTERIOR
091400        END-IF
091500*    CIERRE DEL BLOQUE ANTERIOR
091600     END-IF.
091700*    INSTRUCCION DE LA RUTINA 425-CALCULA-UTILIDAD-UN-LOTE
091800 425-CALCULA-UTILIDAD-UN-LOTE-E.  EXIT.
091900******************************************************************
092000*    INICIO DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
092100 428-BUSCA-PRECIO-VIGENTE SECTION.
092200******************************************************************
092300*    SE TRASLADA 0 A WKS-PRECIO-VIGENTE.
092400     MOVE 0 TO WKS-PRECIO-VIGENTE.
092500*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
092600     SET IDX-PR TO 1.
092700*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
092800     SEARCH ALL WKS-RENGLON-PR
092900*    TRATAMIENTO DE FIN DE ARCHIVO
093000        AT END
093100*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
093200           CONTINUE
093300*    CASO A EVALUAR DEL EVALUATE ANTERIOR
093400        WHEN WKS-PR-SIMBOLO(IDX-PR) = WKS-PT-SIMBOLO(WKS-J)
093500*    SE TRASLADA WKS-PR-PRECIO(IDX-PR) A WKS-PRECIO-VIGENTE
093600           MOVE WKS-PR-PRECIO(IDX-PR) TO WKS-PRECIO-VIGENTE
093700*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
093800     END-SEARCH.
093900*    INSTRUCCION DE LA RUTINA 428-BUSCA-PRECIO-VIGENTE
094000 428-BUSCA-PRECIO-VIGENTE-E.  EXIT.
094100******************************************************************
094200*    INICIO DE LA RUTINA 430-TOTALIZA-MARGEN
094300 430-TOTALIZA-MARGEN SECTION.
094400*    MARGEN VIVO = LOTES NORMAL + CONGELADO-CIERRE; MARGEN       *
094500*    CONGELADO = LOTES CONGELADO-APERTURA (VER REGLA DE NEGOCIO  *
094600*    "TOTAL MARGIN / FROZEN MARGIN")                             *
094700******************************************************************
094800*    SE TRASLADA 0 A WKS-TOTAL-MARGEN
094900     MOVE 0 TO WKS-TOTAL-MARGEN WKS-TOTAL-MARGEN-CONGEL.
095000*    SE INVOCA LA RUTINA 430-ACUMULA-MARGEN-UN-LOTE
095100     PERFORM 430-ACUMULA-MARGEN-UN-LOTE VARYING WKS-J FROM 1 BY 1
095200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
095300             UNTIL WKS-J > WKS-TOTAL-POSICIONES.
095400*    INSTRUCCION DE LA RUTINA 430-TOTALIZA-MARGEN
095500 430-TOTALIZA-MARGEN-E.  EXIT.
095600******************************************************************
095700*    INICIO DE LA RUTINA 430-ACUMULA-MARGEN-UN-LOTE
095800 430-ACUMULA-MARGEN-UN-LOTE SECTION.
095900******************************************************************
096000*    SE VALIDA LA CONDICION DE NEGOCIO
096100     IF WKS-PT-USUARIO(WKS-J) = WKS-SD-USUARIO(WKS-I)
096200*    SE VALIDA LA CONDICION DE NEGOCIO
096300        IF WKS-PT-ESTADO(WKS-J) = "C"
096400*    INSTRUCCION DE LA RUTINA 430-ACUMULA-MARGEN-UN-LOTE
096500           OR WKS-PT-ESTADO(WKS-J) = "B"
096600*    SE ACUMULA EN WKS-TOTAL-MARGEN
096700           ADD WKS-PT-MARGEN(WKS-J) TO WKS-TOTAL-MARGEN
096800*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
096900        ELSE
097000*    SE VALIDA LA CONDICION DE NEGOCIO
097100           IF WKS-PT-ESTADO(WKS-J) = "A"
097200*    INSTRUCCION DE LA RUTINA 430-ACUMULA-MARGEN-UN-LOTE
097300              ADD WKS-PT-MARGEN(WKS-J)
097400*    INSTRUCCION DE LA RUTINA 430-ACUMULA-MARGEN-UN-LOTE
097500                 TO WKS-TOTAL-MARGEN-CONGEL
097600*    CIERRE DEL BLOQUE ANTERIOR
097700           END-IF
097800*    CIERRE DEL BLOQUE ANTERIOR
097900        END-IF
098000*    CIERRE DEL BLOQUE ANTERIOR
098100     END-IF.
098200*    INSTRUCCION DE LA RUTINA 430-ACUMULA-MARGEN-UN-LOTE
098300 430-ACUMULA-MARGEN-UN-LOTE-E.  EXIT.
098400******************************************************************
098500*    INICIO DE LA RUTINA 440-TOTALIZA-COMISION
098600 440-TOTALIZA-COMISION SECTION.
098700******************************************************************
098800*    SE TRASLADA 0 A WKS-TOTAL-COMIS-NORMAL
098900     MOVE 0 TO WKS-TOTAL-COMIS-NORMAL WKS-TOTAL-COMIS-CONGEL.
099000*    SE INVOCA LA RUTINA 440-ACUMULA-COMISION-UN-LOTE
099100     PERFORM 440-ACUMULA-COMISION-UN-LOTE
099200*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
099300             VARYING WKS-J FROM 1 BY 1
099400*    PARAMETRO DE CONTROL DEL PERFORM ANTERIOR
099500             UNTIL WKS-J > WKS-TOTAL-COMISIONES.
099600*    INSTRUCCION DE LA RUTINA 440-TOTALIZA-COMISION
099700 440-TOTALIZA-COMISION-E.  EXIT.
099800******************************************************************
099900*    INICIO DE LA RUTINA 440-ACUMULA-COMISION-UN-LOTE
100000 440-ACUMULA-COMISION-UN-LOTE SECTION.
100100******************************************************************
100200*    SE VALIDA LA CONDICION DE NEGOCIO
100300     IF WKS-CT-USUARIO(WKS-J) = WKS-SD-USUARIO(WKS-I)
100400*    SE VALIDA LA CONDICION DE NEGOCIO
100500        IF WKS-CT-ESTADO(WKS-J) = "K"
100600*    SE ACUMULA EN WKS-TOTAL-COMIS-NORMAL
100700           ADD WKS-CT-COMISION(WKS-J) TO WKS-TOTAL-COMIS-NORMAL
100800*    RAMA ALTERNA DE LA VALIDACION ANTERIOR
100900        ELSE
101000*    SE VALIDA LA CONDICION DE NEGOCIO
101100           IF WKS-CT-ESTADO(WKS-J) = "J"
101200*    INSTRUCCION DE LA RUTINA 440-ACUMULA-COMISION-UN-LOTE
101300              ADD WKS-CT-COMISION(WKS-J)
101400*    INSTRUCCION DE LA RUTINA 440-ACUMULA-COMISION-UN-LOTE
101500                 TO WKS-TOTAL-COMIS-CONGEL
101600*    CIERRE DEL BLOQUE ANTERIOR
101700           END-IF
101800*    CIERRE DEL BLOQUE ANTERIOR
101900        END-IF
102000*    CIERRE DEL BLOQUE ANTERIOR
102100     END-IF.
102200*    INSTRUCCION DE LA RUTINA 440-ACUMULA-COMISION-UN-LOTE
102300 440-ACUMULA-COMISION-UN-LOTE-E.  EXIT.
102400******************************************************************
102500*    INICIO DE LA RUTINA 600-GRABA-BALANCE-REPORTE
102600 600-GRABA-BALANCE-REPORTE SECTION.
102700******************************************************************
102800*    SE TRASLADA WKS-SD-USUARIO(WKS-I) A BRP-USUARIO.
102900     MOVE WKS-SD-USUARIO(WKS-I)    TO BRP-USUARIO.
103000*    SE TRASLADA WKS-PRE-SALDO A BRP-SALDO-ANTERIOR.
103100     MOVE WKS-PRE-SALDO             TO BRP-SALDO-ANTERIOR.
103200*    SE TRASLADA WKS-TOTAL-DEPOSITO A BRP-DEPOSITO.
103300     MOVE WKS-TOTAL-DEPOSITO        TO BRP-DEPOSITO.
103400*    SE TRASLADA WKS-TOTAL-RETIRO A BRP-RETIRO.
103500     MOVE WKS-TOTAL-RETIRO          TO BRP-RETIRO.
103600*    SE TRASLADA WKS-TOTAL-UTIL-POSIC A BRP-UTILIDAD-POSICION.
103700     MOVE WKS-TOTAL-UTIL-POSIC      TO BRP-UTILIDAD-POSICION.
103800*    SE TRASLADA WKS-TOTAL-UTIL-CIERRE A BRP-UTILIDAD-CIERRE.
103900     MOVE WKS-TOTAL-UTIL-CIERRE     TO BRP-UTILIDAD-CIERRE.
104000*    SE TRASLADA WKS-TOTAL-COMIS-NORMAL A BRP-COMISION.
104100     MOVE WKS-TOTAL-COMIS-NORMAL    TO BRP-COMISION.
104200*    SE TRASLADA WKS-TOTAL-COMIS-CONGEL A BRP-COMISION-CONGELADA.
104300     MOVE WKS-TOTAL-COMIS-CONGEL    TO BRP-COMISION-CONGELADA.
104400*    SE TRASLADA WKS-TOTAL-MARGEN A BRP-MARGEN.
104500     MOVE WKS-TOTAL-MARGEN          TO BRP-MARGEN.
104600*    SE TRASLADA WKS-TOTAL-MARGEN-CONGEL A BRP-MARGEN-CONGELADO.
104700     MOVE WKS-TOTAL-MARGEN-CONGEL   TO BRP-MARGEN-CONGELADO.
104800*    SE TRASLADA WKS-BALANCE-REPORTE A BRP-SALDO.
104900     MOVE WKS-BALANCE-REPORTE       TO BRP-SALDO.
105000*    SE TRASLADA WKS-DISPONIBLE-REPORTE A BRP-DISPONIBLE.
105100     MOVE WKS-DISPONIBLE-REPORTE    TO BRP-DISPONIBLE.
105200*    SE TRASLADA WKS-DIA-BURSATIL A BRP-DIA-BURSATIL.
105300     MOVE WKS-DIA-BURSATIL          TO BRP-DIA-BURSATIL.
105400*    SE TRASLADA WKS-HORA-CORRIDA A BRP-HORA-MARCA.
105500     MOVE WKS-HORA-CORRIDA          TO BRP-HORA-MARCA.
105600*    GRABACION DE REG-TIKBRP.
105700     WRITE REG-TIKBRP.
105800*    INSTRUCCION DE LA RUTINA 600-GRABA-BALANCE-REPORTE
105900 600-GRABA-BALANCE-REPORTE-E.  EXIT.
106000******************************************************************
106100*    INICIO DE LA RUTINA 950-ESTADISTICAS
106200 950-ESTADISTICAS SECTION.
106300******************************************************************
106400*    MENSAJE DE CONTROL A CONSOLA DE OPERACION
106500     DISPLAY "TIKBAL CUENTAS REPORTADAS  : "
106600*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
106700          WKS-CUENTAS-REPORTADAS UPON CONSOLE.
106800*    INSTRUCCION DE LA RUTINA 950-ESTADISTICAS
106900 950-ESTADISTICAS-E.  EXIT.
107000******************************************************************
107100*    INICIO DE LA RUTINA 990-CERRAR-ARCHIVOS
107200 990-CERRAR-ARCHIVOS SECTION.
107300******************************************************************
107400*    CIERRE DE ARCHIVOS DEL PROGRAMA
107500     CLOSE PRECIO SALDO EFECTIVO POSICION COMISION REPORTE-SALDO.
107600*    INSTRUCCION DE LA RUTINA 990-CERRAR-ARCHIVOS
107700 990-CERRAR-ARCHIVOS-E.  EXIT.
